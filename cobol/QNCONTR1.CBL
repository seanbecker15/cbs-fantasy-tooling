000100*****************************************************************         
000200* FECHA          : 1988-09-12                                             
000300* PROGRAMADOR    : PEDRO ESTRADA (PEDR)                                   
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C06                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : IDENTIFICA LAS MEJORES OPORTUNIDADES DE PICK           
000900*                  CONTRARIAN DE LA SEMANA INDICADA (VALOR                
001000*                  ESPERADO Y RIESGO) Y ACUMULA ESTADISTICA               
001100*                  HISTORICA DE ACIERTO CONTRARIAN CONTRA CHALK           
001200*                  DE TODA LA TEMPORADA.                                  
001300* ARCHIVOS       : ENRICHED=E, RPTFILE=S                                  
001400* ACCION(ES)     : PRIMER PASE RECONSTRUYE EL CONSENSO DE CAMPO           
001500*                  POR JUEGO Y ACUMULA ESTADISTICA HISTORICA.             
001600*                  SEGUNDO PASE ACUMULA DATOS DE LA SEMANA                
001700*                  PEDIDA PARA CALCULAR PROBABILIDAD Y VALOR              
001800*                  ESPERADO DE CADA OPORTUNIDAD CONTRARIAN.               
001900* INSTALADO      : SI                                                     
002000*****************************************************************         
002100* BPM/RATIONAL   : 341212                                                 
002200* NOMBRE         : QNCONTR1                                               
002300* DESCRIPCION    : ANALISIS DE OPORTUNIDADES CONTRARIAN - NFL             
002400*****************************************************************         
002500*                                                                         
002600*****************************************************************         
002700* H I S T O R I A L   D E   C A M B I O S                                 
002800*****************************************************************         
002900* 1988-09-12  PEDR  QNL1C06  VERSION INICIAL DEL PROGRAMA.                
003000* 1990-03-21  RREY  QNL1C06  AGREGA CUBETAS DE PORCENTAJE DE              
003100*             CAMPO PARA LA ESTADISTICA HISTORICA CONTRARIAN,             
003200*             A PETICION DE LA GERENCIA DE PERSONAL.                      
003300* 1995-08-30  MALV  QNL1C06  LIMITA EL LISTADO DE OPORTUNIDADES           
003400*             A LAS 3 DE MAYOR VALOR ESPERADO POR SEMANA.                 
003500* 1998-09-30  JCHA  QNL1C06  REVISION Y2K - SEMANA Y TEMPORADA            
003600*             DE 4 DIGITOS, SIN HALLAZGOS.                                
003700* 1999-01-14  JCHA  QNL1C06  PRUEBA DE CORTE DE ANIO EN                   
003800*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
003900* 2014-10-06  EEDR  QNL1C06  CORRIGE CLASIFICACION DE RIESGO              
004000*             CUANDO LA PROBABILIDAD DEL SUBDOG CAE EXACTAMENTE           
004100*             EN EL LIMITE DE 0.45 O 0.35.                                
004200* 2026-02-09  PEDR  QNL1C06  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004300*****************************************************************         
004400 IDENTIFICATION DIVISION.                                                 
004500 PROGRAM-ID.    QNCONTR1.                                                 
004600 AUTHOR.        PEDRO ESTRADA.                                            
004700 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004800 DATE-WRITTEN.  12/09/1988.                                               
004900 DATE-COMPILED.                                                           
005000 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
005100*****************************************************************         
005200 ENVIRONMENT DIVISION.                                                    
005300 CONFIGURATION SECTION.                                                   
005400 SPECIAL-NAMES.                                                           
005500     C01 IS TOP-OF-FORM                                                   
005600     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005700     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005800     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005900 INPUT-OUTPUT SECTION.                                                    
006000 FILE-CONTROL.                                                            
006100     SELECT ENRICHED    ASSIGN TO ENRICHED                                
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS  IS FS-ENRICHED.                                  
006400     SELECT RPTFILE     ASSIGN TO RPTFILE                                 
006500            ORGANIZATION IS LINE SEQUENTIAL                               
006600            FILE STATUS  IS FS-RPTFILE.                                   
006700*****************************************************************         
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  ENRICHED                                                             
007100     LABEL RECORDS ARE STANDARD.                                          
007200     COPY QNENRI1.                                                        
007300 FD  RPTFILE                                                              
007400     LABEL RECORDS ARE STANDARD.                                          
007500     COPY QNRPT01.                                                        
007600*****************************************************************         
007700 WORKING-STORAGE SECTION.                                                 
007800 01  WKS-FS-STATUS.                                                       
007900     05  FS-ENRICHED            PIC 9(02).                                
008000     05  FS-RPTFILE             PIC 9(02).                                
008100     05  PROGRAMA               PIC X(08) VALUE 'QNCONTR1'.               
008200     05  ARCHIVO                PIC X(08).                                
008300     05  ACCION                 PIC X(10).                                
008400     05  FILLER                 PIC X(04).                                
008500 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008600*                                                                         
008700 01  WKS-VARIABLES-TRABAJO.                                               
008800     05  WKS-SEMANA-REPORTE     PIC 9(02) VALUE ZEROES.                   
008900     05  WKS-TOTAL-JUEGOS       PIC 9(04) COMP.                           
009000     05  WKS-TOTAL-CANDIDATOS   PIC 9(02) COMP.                           
009100     05  WKS-SUB-CANDIDATO      PIC 9(02) COMP.                           
009200     05  WKS-NO-PAGINA          PIC 9(04) COMP.                           
009300     05  WKS-PUNTOS-PICK        PIC 9(02) COMP.                           
009400     05  WKS-EQUIPO-LOCAL       PIC X(03).                                
009500     05  WKS-EQUIPO-VISITA      PIC X(03).                                
009600     05  WKS-CONT-CONTR-PICKS   PIC 9(04) COMP.                           
009700     05  WKS-CONT-CONTR-GANADOS PIC 9(04) COMP.                           
009800     05  WKS-SUMA-CONTR-PUNTOS  PIC 9(05) COMP.                           
009900     05  WKS-CONT-CHALK-PICKS   PIC 9(04) COMP.                           
010000     05  WKS-CONT-CHALK-GANADOS PIC 9(04) COMP.                           
010100     05  WKS-SUMA-CHALK-PUNTOS  PIC 9(05) COMP.                           
010200     05  WKS-B1-CONT-PICKS      PIC 9(04) COMP.                           
010300     05  WKS-B1-CONT-GANADOS    PIC 9(04) COMP.                           
010400     05  WKS-B1-SUMA-PUNTOS     PIC 9(05) COMP.                           
010500     05  WKS-B2-CONT-PICKS      PIC 9(04) COMP.                           
010600     05  WKS-B2-CONT-GANADOS    PIC 9(04) COMP.                           
010700     05  WKS-B2-SUMA-PUNTOS     PIC 9(05) COMP.                           
010800     05  WKS-B3-CONT-PICKS      PIC 9(04) COMP.                           
010900     05  WKS-B3-CONT-GANADOS    PIC 9(04) COMP.                           
011000     05  WKS-B3-SUMA-PUNTOS     PIC 9(05) COMP.                           
011100     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
011200        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
011300        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
011400     05  WKS-FLAGS.                                                       
011500        10  WKS-FIN-ENRICHED    PIC X(01) VALUE 'N'.                      
011600           88  FIN-ENRICHED           VALUE 'S'.                          
011700        10  WKS-HUBO-CAMBIO     PIC X(01) VALUE 'N'.                      
011800           88  HUBO-CAMBIO            VALUE 'S'.                          
011900        10  SW-REIMPRIME-REPORTE                                          
012000                                PIC X(01) VALUE 'N'.                      
012100     05  FILLER                 PIC X(04).                                
012200*                                                                         
012300*    TABLA DE CONSENSO DE CAMPO POR JUEGO, RECONSTRUIDA A PARTIR          
012400*    DE LOS PICKS ENRIQUECIDOS DE TODA LA TEMPORADA.  LOS CAMPOS          
012500*    FAV-CONT-SUBDOG-* Y FAV-CONT-FAV-* SOLO SE LLENAN PARA LA            
012600*    SEMANA PEDIDA (WKS-SEMANA-REPORTE) EN EL SEGUNDO PASE.               
012700 01  WKS-TABLA-FAVORITOS.                                                 
012800     05  WKS-FAV-TABLA OCCURS 300 TIMES                                   
012900                       INDEXED BY WKS-IDX-FAV.                            
013000        10  FAV-SEMANA               PIC 9(02).                           
013100        10  FAV-EQUIPO-LOCAL         PIC X(03).                           
013200        10  FAV-EQUIPO-VISITA        PIC X(03).                           
013300        10  FAV-CONTEO-LOCAL         PIC 9(04).                           
013400        10  FAV-CONTEO-VISITA        PIC 9(04).                           
013500        10  FAV-FAVORITO             PIC X(07).                           
013600        10  FAV-SUBDOG               PIC X(07).                           
013700        10  FAV-PORCENT-FAVORITO     PIC V9(04).                          
013800        10  FAV-CONT-SUBDOG-PICKS    PIC 9(04).                           
013900        10  FAV-CONT-SUBDOG-GANADOS  PIC 9(04).                           
014000        10  FAV-CONT-FAV-PICKS       PIC 9(04).                           
014100        10  FAV-SUMA-CONF-FAV        PIC 9(05).                           
014200        10  FAV-PROB-SUBDOG          PIC V9(04).                          
014300        10  FAV-CONF-PROMEDIO        PIC 9(02).                           
014400        10  FAV-EV-GANANCIA          PIC S9(02)V9(02).                    
014500        10  FAV-NIVEL-RIESGO         PIC X(06).                           
014600        10  FAV-RECOMENDADO          PIC X(01).                           
014700        10  FILLER                   PIC X(02).                           
014800 01  FAV-COMBINADO-R  REDEFINES WKS-TABLA-FAVORITOS.                      
014900     05  FAV-RENGLON-CRUDO OCCURS 300 TIMES PIC X(70).                    
015000*                                                                         
015100*    TABLA COMPACTA DE OPORTUNIDADES QUE PASARON LOS FILTROS DE           
015200*    CONSENSO Y PROBABILIDAD MINIMA, LISTA PARA ORDENAR POR               
015300*    VALOR ESPERADO DESCENDENTE.                                          
015400 01  WKS-TABLA-CANDIDATOS.                                                
015500     05  WKS-CAN-TABLA OCCURS 20 TIMES                                    
015600                       INDEXED BY WKS-IDX-CAN.                            
015700        10  CAN-SEMANA               PIC 9(02).                           
015800        10  CAN-EQUIPO-LOCAL         PIC X(03).                           
015900        10  CAN-EQUIPO-VISITA        PIC X(03).                           
016000        10  CAN-FAVORITO             PIC X(07).                           
016100        10  CAN-SUBDOG               PIC X(07).                           
016200        10  CAN-CONSENSO             PIC V9(04).                          
016300        10  CAN-PROB-SUBDOG          PIC V9(04).                          
016400        10  CAN-CONF-PROMEDIO        PIC 9(02).                           
016500        10  CAN-EV-GANANCIA          PIC S9(02)V9(02).                    
016600        10  CAN-NIVEL-RIESGO         PIC X(06).                           
016700        10  CAN-RECOMENDADO          PIC X(01).                           
016800        10  FILLER                   PIC X(02).                           
016900 01  CAN-COMBINADO-R  REDEFINES WKS-TABLA-CANDIDATOS.                     
017000     05  CAN-RENGLON-CRUDO OCCURS 20 TIMES PIC X(45).                     
017100*                                                                         
017200 01  WKS-LINEA-IMPRESION        PIC X(132).                               
017300*****************************************************************         
017400 PROCEDURE DIVISION.                                                      
017500*                                                                         
017600 000-PRINCIPAL SECTION.                                                   
017700     PERFORM 050-ACEPTA-PARAMETRO                                         
017800     PERFORM 100-ABRIR-ARCHIVOS                                           
017900     PERFORM 200-PRIMER-PASE                                              
018000     PERFORM 300-CALCULA-FAVORITOS                                        
018100     PERFORM 400-SEGUNDO-PASE                                             
018200     PERFORM 500-EVALUA-OPORTUNIDADES                                     
018300     PERFORM 600-ORDENA-CANDIDATOS                                        
018400     PERFORM 700-IMPRIME-REPORTE                                          
018500     PERFORM 900-CERRAR-ARCHIVOS                                          
018600     STOP RUN.                                                            
018700 000-PRINCIPAL-E.                                                         
018800     EXIT.                                                                
018900*                                                                         
019000 050-ACEPTA-PARAMETRO SECTION.                                            
019100     ACCEPT WKS-SEMANA-REPORTE FROM SYSIN.                                
019200 050-ACEPTA-PARAMETRO-E.                                                  
019300     EXIT.                                                                
019400*                                                                         
019500 100-ABRIR-ARCHIVOS SECTION.                                              
019600     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
019700     MOVE ZERO TO WKS-NO-PAGINA                                           
019800     MOVE ZERO TO WKS-CONT-CONTR-PICKS                                    
019900     MOVE ZERO TO WKS-CONT-CONTR-GANADOS                                  
020000     MOVE ZERO TO WKS-SUMA-CONTR-PUNTOS                                   
020100     MOVE ZERO TO WKS-CONT-CHALK-PICKS                                    
020200     MOVE ZERO TO WKS-CONT-CHALK-GANADOS                                  
020300     MOVE ZERO TO WKS-SUMA-CHALK-PUNTOS                                   
020400     MOVE ZERO TO WKS-B1-CONT-PICKS WKS-B1-CONT-GANADOS                   
020500     MOVE ZERO TO WKS-B1-SUMA-PUNTOS                                      
020600     MOVE ZERO TO WKS-B2-CONT-PICKS WKS-B2-CONT-GANADOS                   
020700     MOVE ZERO TO WKS-B2-SUMA-PUNTOS                                      
020800     MOVE ZERO TO WKS-B3-CONT-PICKS WKS-B3-CONT-GANADOS                   
020900     MOVE ZERO TO WKS-B3-SUMA-PUNTOS                                      
021000     OPEN INPUT  ENRICHED                                                 
021100     IF FS-ENRICHED NOT = '00'                                            
021200        MOVE 'ENRICHED' TO ARCHIVO                                        
021300        MOVE 'APERTURA' TO ACCION                                         
021400        PERFORM 950-ERROR-APERTURA                                        
021500     END-IF                                                               
021600     OPEN OUTPUT RPTFILE                                                  
021700     IF FS-RPTFILE NOT = '00'                                             
021800        MOVE 'RPTFILE'  TO ARCHIVO                                        
021900        MOVE 'APERTURA' TO ACCION                                         
022000        PERFORM 950-ERROR-APERTURA                                        
022100     END-IF.                                                              
022200 100-ABRIR-ARCHIVOS-E.                                                    
022300     EXIT.                                                                
022400*                                                                         
022500*    PRIMER PASE: RECONSTRUYE EL CONSENSO DE CAMPO POR JUEGO              
022600*    (COMO QNCONSE1) Y DE PASO ACUMULA LA ESTADISTICA HISTORICA           
022700*    CONTRARIAN CONTRA CHALK DE TODA LA TEMPORADA.                        
022800 200-PRIMER-PASE SECTION.                                                 
022900     PERFORM 210-LEER-ENRICHED                                            
023000     PERFORM 220-ACUMULA-PICK UNTIL FIN-ENRICHED.                         
023100 200-PRIMER-PASE-E.                                                       
023200     EXIT.                                                                
023300*                                                                         
023400 210-LEER-ENRICHED SECTION.                                               
023500     READ ENRICHED                                                        
023600        AT END SET FIN-ENRICHED TO TRUE                                   
023700     END-READ.                                                            
023800 210-LEER-ENRICHED-E.                                                     
023900     EXIT.                                                                
024000*                                                                         
024100 220-ACUMULA-PICK SECTION.                                                
024200     IF ENR-88-LOCAL                                                      
024300        MOVE ENR-EQUIPO    TO WKS-EQUIPO-LOCAL                            
024400        MOVE ENR-OPONENTE  TO WKS-EQUIPO-VISITA                           
024500     ELSE                                                                 
024600        MOVE ENR-OPONENTE  TO WKS-EQUIPO-LOCAL                            
024700        MOVE ENR-EQUIPO    TO WKS-EQUIPO-VISITA                           
024800     END-IF                                                               
024900     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
025000     PERFORM 230-BUSCA-JUEGO                                              
025100        VARYING WKS-IDX-FAV FROM 1 BY 1                                   
025200        UNTIL WKS-IDX-FAV > WKS-TOTAL-JUEGOS                              
025300           OR WKS-88-ENCONTRADO                                           
025400     IF WKS-88-NO-ENCONTRADO                                              
025500        PERFORM 240-AGREGA-JUEGO                                          
025600     END-IF                                                               
025700     IF ENR-88-LOCAL                                                      
025800        ADD 1 TO FAV-CONTEO-LOCAL (WKS-IDX-FAV)                           
025900     ELSE                                                                 
026000        ADD 1 TO FAV-CONTEO-VISITA (WKS-IDX-FAV)                          
026100     END-IF                                                               
026200     PERFORM 250-ACUMULA-HISTORICO                                        
026300     PERFORM 210-LEER-ENRICHED.                                           
026400 220-ACUMULA-PICK-E.                                                      
026500     EXIT.                                                                
026600*                                                                         
026700 230-BUSCA-JUEGO SECTION.                                                 
026800     IF FAV-SEMANA (WKS-IDX-FAV)        = ENR-SEMANA                      
026900        AND FAV-EQUIPO-LOCAL (WKS-IDX-FAV)  = WKS-EQUIPO-LOCAL            
027000        AND FAV-EQUIPO-VISITA (WKS-IDX-FAV) = WKS-EQUIPO-VISITA           
027100        SET WKS-88-ENCONTRADO TO TRUE                                     
027200     END-IF.                                                              
027300 230-BUSCA-JUEGO-E.                                                       
027400     EXIT.                                                                
027500*                                                                         
027600 240-AGREGA-JUEGO SECTION.                                                
027700     ADD 1 TO WKS-TOTAL-JUEGOS                                            
027800     SET WKS-IDX-FAV TO WKS-TOTAL-JUEGOS                                  
027900     MOVE ENR-SEMANA        TO FAV-SEMANA (WKS-IDX-FAV)                   
028000     MOVE WKS-EQUIPO-LOCAL  TO FAV-EQUIPO-LOCAL (WKS-IDX-FAV)             
028100     MOVE WKS-EQUIPO-VISITA TO FAV-EQUIPO-VISITA (WKS-IDX-FAV)            
028200     MOVE ZERO              TO FAV-CONTEO-LOCAL (WKS-IDX-FAV)             
028300     MOVE ZERO              TO FAV-CONTEO-VISITA (WKS-IDX-FAV)            
028400     MOVE SPACES            TO FAV-FAVORITO (WKS-IDX-FAV)                 
028500     MOVE SPACES            TO FAV-SUBDOG (WKS-IDX-FAV)                   
028600     MOVE ZERO              TO FAV-PORCENT-FAVORITO (WKS-IDX-FAV)         
028700     MOVE ZERO              TO FAV-CONT-SUBDOG-PICKS (WKS-IDX-FAV)        
028800     MOVE ZERO              TO FAV-CONT-SUBDOG-GANADOS                    
028900                                        (WKS-IDX-FAV)                     
029000     MOVE ZERO              TO FAV-CONT-FAV-PICKS (WKS-IDX-FAV)           
029100     MOVE ZERO              TO FAV-SUMA-CONF-FAV (WKS-IDX-FAV).           
029200 240-AGREGA-JUEGO-E.                                                      
029300     EXIT.                                                                
029400*                                                                         
029500*    1990-03-21 RREY : ACUMULA CONTEOS DE ACIERTO Y PUNTOS PARA           
029600*    LA ESTADISTICA HISTORICA CONTRARIAN CONTRA CHALK, Y LAS              
029700*    CUBETAS DE PORCENTAJE DE CAMPO PARA LOS PICKS CONTRARIAN.            
029800 250-ACUMULA-HISTORICO SECTION.                                           
029900     IF ENR-88-GANO                                                       
030000        MOVE ENR-CONFIANZA TO WKS-PUNTOS-PICK                             
030100     ELSE                                                                 
030200        MOVE ZERO TO WKS-PUNTOS-PICK                                      
030300     END-IF                                                               
030400     IF ENR-88-CONTRARIAN                                                 
030500        ADD 1 TO WKS-CONT-CONTR-PICKS                                     
030600        ADD WKS-PUNTOS-PICK TO WKS-SUMA-CONTR-PUNTOS                      
030700        IF ENR-88-GANO                                                    
030800           ADD 1 TO WKS-CONT-CONTR-GANADOS                                
030900        END-IF                                                            
031000        PERFORM 260-ACUMULA-CUBETA                                        
031100     ELSE                                                                 
031200        ADD 1 TO WKS-CONT-CHALK-PICKS                                     
031300        ADD WKS-PUNTOS-PICK TO WKS-SUMA-CHALK-PUNTOS                      
031400        IF ENR-88-GANO                                                    
031500           ADD 1 TO WKS-CONT-CHALK-GANADOS                                
031600        END-IF                                                            
031700     END-IF.                                                              
031800 250-ACUMULA-HISTORICO-E.                                                 
031900     EXIT.                                                                
032000*                                                                         
032100 260-ACUMULA-CUBETA SECTION.                                              
032200     IF ENR-PORCENTAJE-CAMPO < 0.7500                                     
032300        ADD 1 TO WKS-B1-CONT-PICKS                                        
032400        ADD WKS-PUNTOS-PICK TO WKS-B1-SUMA-PUNTOS                         
032500        IF ENR-88-GANO                                                    
032600           ADD 1 TO WKS-B1-CONT-GANADOS                                   
032700        END-IF                                                            
032800     ELSE                                                                 
032900        IF ENR-PORCENTAJE-CAMPO < 0.9000                                  
033000           ADD 1 TO WKS-B2-CONT-PICKS                                     
033100           ADD WKS-PUNTOS-PICK TO WKS-B2-SUMA-PUNTOS                      
033200           IF ENR-88-GANO                                                 
033300              ADD 1 TO WKS-B2-CONT-GANADOS                                
033400           END-IF                                                         
033500        ELSE                                                              
033600           ADD 1 TO WKS-B3-CONT-PICKS                                     
033700           ADD WKS-PUNTOS-PICK TO WKS-B3-SUMA-PUNTOS                      
033800           IF ENR-88-GANO                                                 
033900              ADD 1 TO WKS-B3-CONT-GANADOS                                
034000           END-IF                                                         
034100        END-IF                                                            
034200     END-IF.                                                              
034300 260-ACUMULA-CUBETA-E.                                                    
034400     EXIT.                                                                
034500*                                                                         
034600*    DETERMINA FAVORITO/SUBDOG Y PORCENTAJE DE CADA JUEGO, IGUAL          
034700*    QUE QNCONSE1 (VER ESE PROGRAMA PARA EL DETALLE DEL METODO).          
034800 300-CALCULA-FAVORITOS SECTION.                                           
034900     PERFORM 310-CALCULA-UN-JUEGO                                         
035000        VARYING WKS-IDX-FAV FROM 1 BY 1                                   
035100        UNTIL WKS-IDX-FAV > WKS-TOTAL-JUEGOS.                             
035200 300-CALCULA-FAVORITOS-E.                                                 
035300     EXIT.                                                                
035400*                                                                         
035500 310-CALCULA-UN-JUEGO SECTION.                                            
035600     COMPUTE WKS-PUNTOS-PICK =                                            
035700             FAV-CONTEO-LOCAL (WKS-IDX-FAV)                               
035800             + FAV-CONTEO-VISITA (WKS-IDX-FAV)                            
035900     IF WKS-PUNTOS-PICK = ZERO                                            
036000        MOVE SPACES TO FAV-FAVORITO (WKS-IDX-FAV)                         
036100        MOVE SPACES TO FAV-SUBDOG (WKS-IDX-FAV)                           
036200     ELSE                                                                 
036300        PERFORM 320-PORCENTAJES-JUEGO                                     
036400     END-IF.                                                              
036500 310-CALCULA-UN-JUEGO-E.                                                  
036600     EXIT.                                                                
036700*                                                                         
036800 320-PORCENTAJES-JUEGO SECTION.                                           
036900     COMPUTE WKS-CONT-CHALK-PICKS ROUNDED = WKS-CONT-CHALK-PICKS          
037000     COMPUTE FAV-PORCENT-FAVORITO (WKS-IDX-FAV) ROUNDED =                 
037100             FAV-CONTEO-LOCAL (WKS-IDX-FAV) / WKS-PUNTOS-PICK             
037200     IF FAV-PORCENT-FAVORITO (WKS-IDX-FAV) > 0.5000                       
037300        MOVE FAV-EQUIPO-LOCAL (WKS-IDX-FAV)                               
037400           TO FAV-FAVORITO (WKS-IDX-FAV)                                  
037500        MOVE FAV-EQUIPO-VISITA (WKS-IDX-FAV)                              
037600           TO FAV-SUBDOG (WKS-IDX-FAV)                                    
037700     ELSE                                                                 
037800        COMPUTE FAV-PORCENT-FAVORITO (WKS-IDX-FAV) ROUNDED =              
037900           FAV-CONTEO-VISITA (WKS-IDX-FAV) / WKS-PUNTOS-PICK              
038000        IF FAV-PORCENT-FAVORITO (WKS-IDX-FAV) > 0.5000                    
038100           MOVE FAV-EQUIPO-VISITA (WKS-IDX-FAV)                           
038200              TO FAV-FAVORITO (WKS-IDX-FAV)                               
038300           MOVE FAV-EQUIPO-LOCAL (WKS-IDX-FAV)                            
038400              TO FAV-SUBDOG (WKS-IDX-FAV)                                 
038500        ELSE                                                              
038600           MOVE 'TOSSUP  ' TO FAV-FAVORITO (WKS-IDX-FAV)                  
038700           MOVE 'TOSSUP  ' TO FAV-SUBDOG (WKS-IDX-FAV)                    
038800        END-IF                                                            
038900     END-IF.                                                              
039000 320-PORCENTAJES-JUEGO-E.                                                 
039100     EXIT.                                                                
039200*                                                                         
039300*    SEGUNDO PASE: SOLO PARA LOS JUEGOS DE LA SEMANA PEDIDA,              
039400*    ACUMULA CUANTOS PICKS CAYERON SOBRE EL SUBDOG (Y CUANTOS             
039500*    GANARON) Y LA CONFIANZA PROMEDIO SOBRE EL FAVORITO.                  
039600 400-SEGUNDO-PASE SECTION.                                                
039700     CLOSE ENRICHED                                                       
039800     OPEN INPUT ENRICHED                                                  
039900     IF FS-ENRICHED NOT = '00'                                            
040000        MOVE 'ENRICHED' TO ARCHIVO                                        
040100        MOVE 'REAPERT.' TO ACCION                                         
040200        PERFORM 950-ERROR-APERTURA                                        
040300     END-IF                                                               
040400     MOVE 'N' TO WKS-FIN-ENRICHED                                         
040500     PERFORM 210-LEER-ENRICHED                                            
040600     PERFORM 410-EVALUA-PICK-SEMANA UNTIL FIN-ENRICHED.                   
040700 400-SEGUNDO-PASE-E.                                                      
040800     EXIT.                                                                
040900*                                                                         
041000 410-EVALUA-PICK-SEMANA SECTION.                                          
041100     IF ENR-SEMANA = WKS-SEMANA-REPORTE                                   
041200        IF ENR-88-LOCAL                                                   
041300           MOVE ENR-EQUIPO    TO WKS-EQUIPO-LOCAL                         
041400           MOVE ENR-OPONENTE  TO WKS-EQUIPO-VISITA                        
041500        ELSE                                                              
041600           MOVE ENR-OPONENTE  TO WKS-EQUIPO-LOCAL                         
041700           MOVE ENR-EQUIPO    TO WKS-EQUIPO-VISITA                        
041800        END-IF                                                            
041900        SET WKS-88-NO-ENCONTRADO TO TRUE                                  
042000        PERFORM 230-BUSCA-JUEGO                                           
042100           VARYING WKS-IDX-FAV FROM 1 BY 1                                
042200           UNTIL WKS-IDX-FAV > WKS-TOTAL-JUEGOS                           
042300              OR WKS-88-ENCONTRADO                                        
042400        IF WKS-88-ENCONTRADO                                              
042500           IF ENR-EQUIPO = FAV-SUBDOG (WKS-IDX-FAV)                       
042600              ADD 1 TO FAV-CONT-SUBDOG-PICKS (WKS-IDX-FAV)                
042700              IF ENR-88-GANO                                              
042800                 ADD 1 TO FAV-CONT-SUBDOG-GANADOS (WKS-IDX-FAV)           
042900              END-IF                                                      
043000           END-IF                                                         
043100           IF ENR-EQUIPO = FAV-FAVORITO (WKS-IDX-FAV)                     
043200              ADD 1 TO FAV-CONT-FAV-PICKS (WKS-IDX-FAV)                   
043300              ADD ENR-CONFIANZA                                           
043400                 TO FAV-SUMA-CONF-FAV (WKS-IDX-FAV)                       
043500           END-IF                                                         
043600        END-IF                                                            
043700     END-IF                                                               
043800     PERFORM 210-LEER-ENRICHED.                                           
043900 410-EVALUA-PICK-SEMANA-E.                                                
044000     EXIT.                                                                
044100*                                                                         
044200*    CALCULA PROBABILIDAD DE VICTORIA DEL SUBDOG, VALOR ESPERADO          
044300*    Y NIVEL DE RIESGO DE CADA JUEGO DE LA SEMANA PEDIDA QUE              
044400*    TENGA CONSENSO DE CAMPO DE 0.75 O MAS SOBRE EL FAVORITO.             
044500 500-EVALUA-OPORTUNIDADES SECTION.                                        
044600     MOVE ZERO TO WKS-TOTAL-CANDIDATOS                                    
044700     PERFORM 510-EVALUA-UN-JUEGO                                          
044800        VARYING WKS-IDX-FAV FROM 1 BY 1                                   
044900        UNTIL WKS-IDX-FAV > WKS-TOTAL-JUEGOS.                             
045000 500-EVALUA-OPORTUNIDADES-E.                                              
045100     EXIT.                                                                
045200*                                                                         
045300 510-EVALUA-UN-JUEGO SECTION.                                             
045400     IF FAV-SEMANA (WKS-IDX-FAV) = WKS-SEMANA-REPORTE                     
045500        AND FAV-FAVORITO (WKS-IDX-FAV) NOT = 'TOSSUP  '                   
045600        AND FAV-PORCENT-FAVORITO (WKS-IDX-FAV) NOT < 0.7500               
045700        PERFORM 520-CALCULA-PROB-SUBDOG                                   
045800        IF FAV-PROB-SUBDOG (WKS-IDX-FAV) NOT < 0.3500                     
045900           PERFORM 530-CALCULA-EV-RIESGO                                  
046000           PERFORM 540-AGREGA-CANDIDATO                                   
046100        END-IF                                                            
046200     END-IF.                                                              
046300 510-EVALUA-UN-JUEGO-E.                                                   
046400     EXIT.                                                                
046500*                                                                         
046600 520-CALCULA-PROB-SUBDOG SECTION.                                         
046700     IF FAV-CONT-SUBDOG-PICKS (WKS-IDX-FAV) > ZERO                        
046800        COMPUTE FAV-PROB-SUBDOG (WKS-IDX-FAV) ROUNDED =                   
046900                FAV-CONT-SUBDOG-GANADOS (WKS-IDX-FAV)                     
047000                / FAV-CONT-SUBDOG-PICKS (WKS-IDX-FAV)                     
047100     ELSE                                                                 
047200        COMPUTE FAV-PROB-SUBDOG (WKS-IDX-FAV) ROUNDED =                   
047300                1 - FAV-PORCENT-FAVORITO (WKS-IDX-FAV)                    
047400     END-IF.                                                              
047500 520-CALCULA-PROB-SUBDOG-E.                                               
047600     EXIT.                                                                
047700*                                                                         
047800*    2014-10-06 EEDR : EL LIMITE DE RIESGO USA NOT < PARA QUE             
047900*    UNA PROBABILIDAD EXACTA DE 0.45 O 0.35 CAIGA DEL LADO                
048000*    MENOS RIESGOSO, TAL COMO LO PIDIO LA GERENCIA.                       
048100 530-CALCULA-EV-RIESGO SECTION.                                           
048200     IF FAV-CONT-FAV-PICKS (WKS-IDX-FAV) > ZERO                           
048300        COMPUTE FAV-CONF-PROMEDIO (WKS-IDX-FAV) =                         
048400                FAV-SUMA-CONF-FAV (WKS-IDX-FAV)                           
048500                / FAV-CONT-FAV-PICKS (WKS-IDX-FAV)                        
048600     ELSE                                                                 
048700        MOVE 8 TO FAV-CONF-PROMEDIO (WKS-IDX-FAV)                         
048800     END-IF                                                               
048900     COMPUTE FAV-EV-GANANCIA (WKS-IDX-FAV) ROUNDED =                      
049000        (FAV-CONF-PROMEDIO (WKS-IDX-FAV)                                  
049100           * FAV-PROB-SUBDOG (WKS-IDX-FAV))                               
049200        - (FAV-CONF-PROMEDIO (WKS-IDX-FAV)                                
049300           * (1 - FAV-PROB-SUBDOG (WKS-IDX-FAV))                          
049400           * FAV-PORCENT-FAVORITO (WKS-IDX-FAV))                          
049500     IF FAV-PROB-SUBDOG (WKS-IDX-FAV) NOT < 0.4500                        
049600        MOVE 'LOW   ' TO FAV-NIVEL-RIESGO (WKS-IDX-FAV)                   
049700     ELSE                                                                 
049800        IF FAV-PROB-SUBDOG (WKS-IDX-FAV) NOT < 0.3500                     
049900           MOVE 'MEDIUM' TO FAV-NIVEL-RIESGO (WKS-IDX-FAV)                
050000        ELSE                                                              
050100           MOVE 'HIGH  ' TO FAV-NIVEL-RIESGO (WKS-IDX-FAV)                
050200        END-IF                                                            
050300     END-IF                                                               
050400     IF FAV-EV-GANANCIA (WKS-IDX-FAV) > ZERO                              
050500        AND FAV-NIVEL-RIESGO (WKS-IDX-FAV) NOT = 'HIGH  '                 
050600        MOVE 'Y' TO FAV-RECOMENDADO (WKS-IDX-FAV)                         
050700     ELSE                                                                 
050800        MOVE 'N' TO FAV-RECOMENDADO (WKS-IDX-FAV)                         
050900     END-IF.                                                              
051000 530-CALCULA-EV-RIESGO-E.                                                 
051100     EXIT.                                                                
051200*                                                                         
051300*    1995-08-30 MALV : SOLO SE CONSERVAN LAS PRIMERAS 20                  
051400*    OPORTUNIDADES DE LA SEMANA; EL ORDEN Y TOPE DE 3 SE                  
051500*    APLICA DESPUES, AL IMPRIMIR.                                         
051600 540-AGREGA-CANDIDATO SECTION.                                            
051700     IF WKS-TOTAL-CANDIDATOS < 20                                         
051800        ADD 1 TO WKS-TOTAL-CANDIDATOS                                     
051900        SET WKS-IDX-CAN TO WKS-TOTAL-CANDIDATOS                           
052000        MOVE FAV-SEMANA (WKS-IDX-FAV)                                     
052100           TO CAN-SEMANA (WKS-IDX-CAN)                                    
052200        MOVE FAV-EQUIPO-LOCAL (WKS-IDX-FAV)                               
052300           TO CAN-EQUIPO-LOCAL (WKS-IDX-CAN)                              
052400        MOVE FAV-EQUIPO-VISITA (WKS-IDX-FAV)                              
052500           TO CAN-EQUIPO-VISITA (WKS-IDX-CAN)                             
052600        MOVE FAV-FAVORITO (WKS-IDX-FAV)                                   
052700           TO CAN-FAVORITO (WKS-IDX-CAN)                                  
052800        MOVE FAV-SUBDOG (WKS-IDX-FAV)                                     
052900           TO CAN-SUBDOG (WKS-IDX-CAN)                                    
053000        MOVE FAV-PORCENT-FAVORITO (WKS-IDX-FAV)                           
053100           TO CAN-CONSENSO (WKS-IDX-CAN)                                  
053200        MOVE FAV-PROB-SUBDOG (WKS-IDX-FAV)                                
053300           TO CAN-PROB-SUBDOG (WKS-IDX-CAN)                               
053400        MOVE FAV-CONF-PROMEDIO (WKS-IDX-FAV)                              
053500           TO CAN-CONF-PROMEDIO (WKS-IDX-CAN)                             
053600        MOVE FAV-EV-GANANCIA (WKS-IDX-FAV)                                
053700           TO CAN-EV-GANANCIA (WKS-IDX-CAN)                               
053800        MOVE FAV-NIVEL-RIESGO (WKS-IDX-FAV)                               
053900           TO CAN-NIVEL-RIESGO (WKS-IDX-CAN)                              
054000        MOVE FAV-RECOMENDADO (WKS-IDX-FAV)                                
054100           TO CAN-RECOMENDADO (WKS-IDX-CAN)                               
054200     END-IF.                                                              
054300 540-AGREGA-CANDIDATO-E.                                                  
054400     EXIT.                                                                
054500*                                                                         
054600*    ORDENA LAS OPORTUNIDADES CANDIDATAS POR VALOR ESPERADO               
054700*    DESCENDENTE CON EL METODO DE BURBUJA DE SIEMPRE.                     
054800 600-ORDENA-CANDIDATOS SECTION.                                           
054900     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
055000     PERFORM 610-REPITE-PASADA UNTIL WKS-HUBO-CAMBIO = 'N'.               
055100 600-ORDENA-CANDIDATOS-E.                                                 
055200     EXIT.                                                                
055300*                                                                         
055400 610-REPITE-PASADA SECTION.                                               
055500     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
055600     PERFORM 620-PASADA-ORDEN                                             
055700        VARYING WKS-SUB-CANDIDATO FROM 1 BY 1                             
055800        UNTIL WKS-SUB-CANDIDATO > WKS-TOTAL-CANDIDATOS - 1.               
055900 610-REPITE-PASADA-E.                                                     
056000     EXIT.                                                                
056100*                                                                         
056200 620-PASADA-ORDEN SECTION.                                                
056300     IF CAN-EV-GANANCIA (WKS-SUB-CANDIDATO) <                             
056400        CAN-EV-GANANCIA (WKS-SUB-CANDIDATO + 1)                           
056500        MOVE CAN-RENGLON-CRUDO (WKS-SUB-CANDIDATO)                        
056600           TO WKS-LINEA-IMPRESION (1:45)                                  
056700        MOVE CAN-RENGLON-CRUDO (WKS-SUB-CANDIDATO + 1)                    
056800           TO CAN-RENGLON-CRUDO (WKS-SUB-CANDIDATO)                       
056900        MOVE WKS-LINEA-IMPRESION (1:45)                                   
057000           TO CAN-RENGLON-CRUDO (WKS-SUB-CANDIDATO + 1)                   
057100        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
057200     END-IF.                                                              
057300 620-PASADA-ORDEN-E.                                                      
057400     EXIT.                                                                
057500*                                                                         
057600 700-IMPRIME-REPORTE SECTION.                                             
057700     PERFORM 710-ENCABEZADO                                               
057800     PERFORM 720-DETALLE-OPORTUNIDAD                                      
057900        VARYING WKS-SUB-CANDIDATO FROM 1 BY 1                             
058000        UNTIL WKS-SUB-CANDIDATO > WKS-TOTAL-CANDIDATOS                    
058100           OR WKS-SUB-CANDIDATO > 3                                       
058200     PERFORM 730-ESTADISTICA-HISTORICA.                                   
058300 700-IMPRIME-REPORTE-E.                                                   
058400     EXIT.                                                                
058500*                                                                         
058600 710-ENCABEZADO SECTION.                                                  
058700     ADD 1 TO WKS-NO-PAGINA                                               
058800     MOVE SPACES TO REG-LINEA-REPORTE                                     
058900     STRING 'OPORTUNIDADES CONTRARIAN - SEMANA '                          
059000                                          DELIMITED BY SIZE               
059100            WKS-SEMANA-REPORTE            DELIMITED BY SIZE               
059200       INTO LIN-DATOS                                                     
059300     END-STRING                                                           
059400     WRITE REG-LINEA-REPORTE                                              
059500     MOVE SPACES TO REG-LINEA-REPORTE                                     
059600     STRING 'FAVORITO  SUBDOG   CONSENSO  PROBSUB '                       
059700            'EV     RIESGO  RECOM' DELIMITED BY SIZE                      
059800       INTO LIN-DATOS                                                     
059900     END-STRING                                                           
060000     WRITE REG-LINEA-REPORTE.                                             
060100 710-ENCABEZADO-E.                                                        
060200     EXIT.                                                                
060300*                                                                         
060400 720-DETALLE-OPORTUNIDAD SECTION.                                         
060500     MOVE SPACES TO REG-LINEA-REPORTE                                     
060600     STRING CAN-FAVORITO (WKS-SUB-CANDIDATO)  DELIMITED BY SIZE           
060700            ' '                               DELIMITED BY SIZE           
060800            CAN-SUBDOG (WKS-SUB-CANDIDATO)    DELIMITED BY SIZE           
060900            '  '                              DELIMITED BY SIZE           
061000            CAN-CONSENSO (WKS-SUB-CANDIDATO)  DELIMITED BY SIZE           
061100            '    '                            DELIMITED BY SIZE           
061200            CAN-PROB-SUBDOG (WKS-SUB-CANDIDATO)                           
061300                                              DELIMITED BY SIZE           
061400            ' '                               DELIMITED BY SIZE           
061500            CAN-EV-GANANCIA (WKS-SUB-CANDIDATO)                           
061600                                              DELIMITED BY SIZE           
061700            ' '                               DELIMITED BY SIZE           
061800            CAN-NIVEL-RIESGO (WKS-SUB-CANDIDATO)                          
061900                                              DELIMITED BY SIZE           
062000            ' '                               DELIMITED BY SIZE           
062100            CAN-RECOMENDADO (WKS-SUB-CANDIDATO)                           
062200                                              DELIMITED BY SIZE           
062300       INTO LIN-DATOS                                                     
062400     END-STRING                                                           
062500     WRITE REG-LINEA-REPORTE.                                             
062600 720-DETALLE-OPORTUNIDAD-E.                                               
062700     EXIT.                                                                
062800*                                                                         
062900*    RESUMEN HISTORICO DE TODA LA TEMPORADA: CONTRARIAN CONTRA            
063000*    CHALK, Y CONTRARIAN POR CUBETA DE PORCENTAJE DE CAMPO.               
063100 730-ESTADISTICA-HISTORICA SECTION.                                       
063200     MOVE SPACES TO REG-LINEA-REPORTE                                     
063300     STRING 'HISTORICO CONTRARIAN PICKS='   DELIMITED BY SIZE             
063400            WKS-CONT-CONTR-PICKS           DELIMITED BY SIZE              
063500            ' GANADOS='                    DELIMITED BY SIZE              
063600            WKS-CONT-CONTR-GANADOS         DELIMITED BY SIZE              
063700            ' PUNTOS='                     DELIMITED BY SIZE              
063800            WKS-SUMA-CONTR-PUNTOS          DELIMITED BY SIZE              
063900       INTO LIN-DATOS                                                     
064000     END-STRING                                                           
064100     WRITE REG-LINEA-REPORTE                                              
064200     MOVE SPACES TO REG-LINEA-REPORTE                                     
064300     STRING 'HISTORICO CHALK      PICKS='   DELIMITED BY SIZE             
064400            WKS-CONT-CHALK-PICKS           DELIMITED BY SIZE              
064500            ' GANADOS='                    DELIMITED BY SIZE              
064600            WKS-CONT-CHALK-GANADOS         DELIMITED BY SIZE              
064700            ' PUNTOS='                     DELIMITED BY SIZE              
064800            WKS-SUMA-CHALK-PUNTOS          DELIMITED BY SIZE              
064900       INTO LIN-DATOS                                                     
065000     END-STRING                                                           
065100     WRITE REG-LINEA-REPORTE                                              
065200     MOVE SPACES TO REG-LINEA-REPORTE                                     
065300     STRING 'CUBETA 0.50-0.75 PICKS='       DELIMITED BY SIZE             
065400            WKS-B1-CONT-PICKS              DELIMITED BY SIZE              
065500            ' GANADOS='                    DELIMITED BY SIZE              
065600            WKS-B1-CONT-GANADOS            DELIMITED BY SIZE              
065700            ' PUNTOS='                     DELIMITED BY SIZE              
065800            WKS-B1-SUMA-PUNTOS             DELIMITED BY SIZE              
065900       INTO LIN-DATOS                                                     
066000     END-STRING                                                           
066100     WRITE REG-LINEA-REPORTE                                              
066200     MOVE SPACES TO REG-LINEA-REPORTE                                     
066300     STRING 'CUBETA 0.75-0.90 PICKS='       DELIMITED BY SIZE             
066400            WKS-B2-CONT-PICKS              DELIMITED BY SIZE              
066500            ' GANADOS='                    DELIMITED BY SIZE              
066600            WKS-B2-CONT-GANADOS            DELIMITED BY SIZE              
066700            ' PUNTOS='                     DELIMITED BY SIZE              
066800            WKS-B2-SUMA-PUNTOS             DELIMITED BY SIZE              
066900       INTO LIN-DATOS                                                     
067000     END-STRING                                                           
067100     WRITE REG-LINEA-REPORTE                                              
067200     MOVE SPACES TO REG-LINEA-REPORTE                                     
067300     STRING 'CUBETA 0.90-1.00 PICKS='       DELIMITED BY SIZE             
067400            WKS-B3-CONT-PICKS              DELIMITED BY SIZE              
067500            ' GANADOS='                    DELIMITED BY SIZE              
067600            WKS-B3-CONT-GANADOS            DELIMITED BY SIZE              
067700            ' PUNTOS='                     DELIMITED BY SIZE              
067800            WKS-B3-SUMA-PUNTOS             DELIMITED BY SIZE              
067900       INTO LIN-DATOS                                                     
068000     END-STRING                                                           
068100     WRITE REG-LINEA-REPORTE.                                             
068200 730-ESTADISTICA-HISTORICA-E.                                             
068300     EXIT.                                                                
068400*                                                                         
068500 950-ERROR-APERTURA SECTION.                                              
068600     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
068700     STRING 'QNCONTR1 ERROR ' DELIMITED BY SIZE                           
068800            ACCION           DELIMITED BY SIZE                            
068900            ' ARCHIVO '      DELIMITED BY SIZE                            
069000            ARCHIVO          DELIMITED BY SIZE                            
069100       INTO WKS-LINEA-IMPRESION                                           
069200     END-STRING                                                           
069300     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
069400     MOVE 91 TO RETURN-CODE                                               
069500     STOP RUN.                                                            
069600 950-ERROR-APERTURA-E.                                                    
069700     EXIT.                                                                
069800*                                                                         
069900 900-CERRAR-ARCHIVOS SECTION.                                             
070000     CLOSE ENRICHED                                                       
070100     CLOSE RPTFILE.                                                       
070200 900-CERRAR-ARCHIVOS-E.                                                   
070300     EXIT.                                                                
