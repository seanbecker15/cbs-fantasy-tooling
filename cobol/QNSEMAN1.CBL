000100*****************************************************************         
000200* FECHA          : 1994-02-14                                             
000300* PROGRAMADOR    : RAMIRO CANO (RCAN)                                     
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C12                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : CALCULA EL NUMERO DE SEMANA DE TEMPORADA A             
000900*                  PARTIR DE LA FECHA DE CORTE Y VALIDA QUE EL            
001000*                  CALENDARIO DE JUEGOS DE LA SEMANA (GAMEPROBS)          
001100*                  TENGA UN NUMERO RAZONABLE DE JUEGOS ANTES DE           
001200*                  QUE CORRAN LOS DEMAS PROGRAMAS DE LA QUINIELA.         
001300* ARCHIVOS       : GAMEPROBS=E, RPTFILE=S                                 
001400* ACCION(ES)     : SEMANA = TOPE(1,18, PISO(DIAS/7)+1). VALIDA            
001500*                  CONTEO DE JUEGOS: CERO ES FATAL, MENOS DE 14           
001600*                  ES ADVERTENCIA, FUERA DE 12-18 ES ADVERTENCIA.         
001700* INSTALADO      : SI                                                     
001800*****************************************************************         
001900* BPM/RATIONAL   : 341218                                                 
002000* NOMBRE         : QNSEMAN1                                               
002100* DESCRIPCION    : VALIDADOR DE CALENDARIO Y SEMANA - NFL                 
002200*****************************************************************         
002300*                                                                         
002400*****************************************************************         
002500* H I S T O R I A L   D E   C A M B I O S                                 
002600*****************************************************************         
002700* 1994-02-14  RCAN  QNL1C12  VERSION INICIAL. CALCULA LA SEMANA           
002800*             CON ARITMETICA DE FECHA JULIANA PROPIA (SIN USAR            
002900*             RUTINAS DE FECHA DEL SISTEMA).                              
003000* 1994-08-03  RCAN  QNL1C12  AGREGA LA VALIDACION DE CUPO DE              
003100*             JUEGOS DE LA SEMANA Y EL REPORTE DE PREVIA.                 
003200* 1998-09-30  MALV  QNL1C12  REVISION Y2K - LA FECHA DE CORTE SE          
003300*             RECIBE COMPLETA A 4 DIGITOS DE ANIO. SIN HALLAZGOS          
003400*             ADICIONALES; LA FORMULA DE BISIESTO YA CONTEMPLA            
003500*             EL ANIO 2000 CORRECTAMENTE (MULTIPLO DE 400).               
003600* 1999-01-14  MALV  QNL1C12  PRUEBA DE CORTE DE ANIO EN AMBIENTE          
003700*             DE CERTIFICACION - SIN HALLAZGOS.                           
003800* 2026-02-09  PEDR  QNL1C12  AJUSTE FINAL PARA NUEVA TEMPORADA;           
003900*             CONFIRMA CONSTANTE DE INICIO DE TEMPORADA 02/09/25.         
004000*****************************************************************         
004100 IDENTIFICATION DIVISION.                                                 
004200 PROGRAM-ID.    QNSEMAN1.                                                 
004300 AUTHOR.        RAMIRO CANO.                                              
004400 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004500 DATE-WRITTEN.  14/02/1994.                                               
004600 DATE-COMPILED.                                                           
004700 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
004800*****************************************************************         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005400     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005500     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT GAMEPROBS   ASSIGN TO GAMEPROBS                               
005900            ORGANIZATION IS LINE SEQUENTIAL                               
006000            FILE STATUS  IS FS-GAMEPROBS.                                 
006100     SELECT RPTFILE     ASSIGN TO RPTFILE                                 
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS  IS FS-RPTFILE.                                   
006400*****************************************************************         
006500 DATA DIVISION.                                                           
006600 FILE SECTION.                                                            
006700 FD  GAMEPROBS                                                            
006800     LABEL RECORDS ARE STANDARD.                                          
006900     COPY QNPROB1.                                                        
007000 FD  RPTFILE                                                              
007100     LABEL RECORDS ARE STANDARD.                                          
007200     COPY QNRPT01.                                                        
007300*****************************************************************         
007400 WORKING-STORAGE SECTION.                                                 
007500 01  WKS-FS-STATUS.                                                       
007600     05  FS-GAMEPROBS           PIC 9(02).                                
007700     05  FS-RPTFILE             PIC 9(02).                                
007800     05  PROGRAMA               PIC X(08) VALUE 'QNSEMAN1'.               
007900     05  ARCHIVO                PIC X(08).                                
008000     05  ACCION                 PIC X(10).                                
008100     05  FILLER                 PIC X(04).                                
008200 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008300*                                                                         
008400*    FECHA DE CORTE (SYSIN), DESGLOSADA Y EN FORMA NUMERICA.              
008500 01  WKS-FECHA-CORTE.                                                     
008600     05  WKS-FC-ANIO            PIC 9(04).                                
008700     05  WKS-FC-MES             PIC 9(02).                                
008800     05  WKS-FC-DIA             PIC 9(02).                                
008900 01  WKS-FECHA-CORTE-NUM REDEFINES WKS-FECHA-CORTE  PIC 9(08).            
009000*                                                                         
009100*    CONSTANTE DE INICIO DE TEMPORADA (02/09/2025).                       
009200 01  WKS-INICIO-TEMPORADA.                                                
009300     05  WKS-INI-ANIO           PIC 9(04) VALUE 2025.                     
009400     05  WKS-INI-MES            PIC 9(02) VALUE 09.                       
009500     05  WKS-INI-DIA            PIC 9(02) VALUE 02.                       
009600*                                                                         
009700*    TABLA DE DIAS ACUMULADOS ANTES DE CADA MES (ANIO NORMAL),            
009800*    ARMADA COMO UNA SOLA CADENA REDEFINIDA - AL ESTILO DE LAS            
009900*    TABLAS DE MESES DE LOS PROGRAMAS DE CAPACITACION DEL DEPTO.          
010000 01  WKS-CUM-DIAS-GRUPO.                                                  
010100     05  FILLER  PIC X(36)                                                
010200         VALUE '000031059090120151181212243273304334'.                    
010300 01  WKS-CUM-DIAS-TABLA REDEFINES WKS-CUM-DIAS-GRUPO.                     
010400     05  CUM-DIAS OCCURS 12 TIMES  PIC 9(03).                             
010500*                                                                         
010600 01  WKS-VARIABLES-TRABAJO.                                               
010700     05  WKS-TOTAL-JUEGOS       PIC 9(02) COMP.                           
010800     05  WKS-IDX-JUEGO          PIC 9(02) COMP.                           
010900     05  WKS-DIAS-ABS-HOY       PIC 9(07) COMP.                           
011000     05  WKS-DIAS-ABS-INICIO    PIC 9(07) COMP.                           
011100     05  WKS-DIAS-TRANSCURRIDOS PIC S9(07) COMP.                          
011200     05  WKS-SEMANA-CALC        PIC S9(04) COMP.                          
011300     05  WKS-SEMANA             PIC 9(02) COMP.                           
011400     05  WKS-CALC-ANIO          PIC 9(04) COMP.                           
011500     05  WKS-CALC-MES           PIC 9(02) COMP.                           
011600     05  WKS-CALC-DIA           PIC 9(02) COMP.                           
011700     05  WKS-CALC-RESULTADO     PIC 9(07) COMP.                           
011800     05  WKS-CALC-AJUSTE        PIC 9(01) COMP.                           
011900     05  WKS-CALC-COCIENTE-1    PIC 9(07) COMP.                           
012000     05  WKS-CALC-COCIENTE-2    PIC 9(07) COMP.                           
012100     05  WKS-CALC-COCIENTE-3    PIC 9(07) COMP.                           
012200     05  WKS-CALC-RESIDUO-1     PIC 9(02) COMP.                           
012300     05  WKS-CALC-RESIDUO-2     PIC 9(02) COMP.                           
012400     05  WKS-CALC-RESIDUO-3     PIC 9(03) COMP.                           
012500     05  WKS-CALC-BISIESTO      PIC X(01).                                
012600        88  WKS-CALC-88-BISIESTO    VALUE 'S'.                            
012700     05  WKS-PFAV-3DEC          PIC 9(01)V9(03).                          
012800     05  WKS-MSG-VALIDACION     PIC X(48).                                
012900     05  WKS-FLAGS.                                                       
013000        10  WKS-FIN-GAMEPROBS   PIC X(01) VALUE 'N'.                      
013100           88  FIN-GAMEPROBS         VALUE 'S'.                           
013200        10  SW-REIMPRIME-REPORTE                                          
013300                                PIC X(01) VALUE 'N'.                      
013400     05  FILLER                 PIC X(04).                                
013500*                                                                         
013600*    CALENDARIO DE LA SEMANA A VALIDAR E IMPRIMIR.                        
013700 01  WKS-TABLA-JUEGOS.                                                    
013800     05  WKS-JUE-TABLA OCCURS 16 TIMES.                                   
013900        10  JUE-FAVORITO             PIC X(03).                           
014000        10  JUE-SUBDOG               PIC X(03).                           
014100        10  JUE-P-FAV                PIC V9(04).                          
014200        10  FILLER                   PIC X(01).                           
014300 01  WKS-TABLA-JUEGOS-R REDEFINES WKS-TABLA-JUEGOS PIC X(176).            
014400*                                                                         
014500 01  WKS-LINEA-IMPRESION        PIC X(132).                               
014600*****************************************************************         
014700 PROCEDURE DIVISION.                                                      
014800*                                                                         
014900 000-PRINCIPAL SECTION.                                                   
015000     PERFORM 050-ACEPTA-PARAMETROS                                        
015100     PERFORM 100-ABRIR-ARCHIVOS                                           
015200     PERFORM 200-CARGA-JUEGOS                                             
015300     PERFORM 300-CALCULA-SEMANA                                           
015400     PERFORM 400-VALIDA-CUPO                                              
015500     PERFORM 500-IMPRIME-REPORTE                                          
015600     PERFORM 900-CERRAR-ARCHIVOS                                          
015700     STOP RUN.                                                            
015800 000-PRINCIPAL-E.                                                         
015900     EXIT.                                                                
016000*                                                                         
016100*    SYSIN: FECHA DE CORTE (AAAAMMDD) CONTRA LA CUAL SE CALCULA           
016200*    LA SEMANA DE TEMPORADA.                                              
016300 050-ACEPTA-PARAMETROS SECTION.                                           
016400     ACCEPT WKS-FECHA-CORTE-NUM FROM SYSIN.                               
016500 050-ACEPTA-PARAMETROS-E.                                                 
016600     EXIT.                                                                
016700*                                                                         
016800 100-ABRIR-ARCHIVOS SECTION.                                              
016900     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
017000     MOVE SPACES TO WKS-TABLA-JUEGOS-R                                    
017100     OPEN INPUT  GAMEPROBS                                                
017200     IF FS-GAMEPROBS NOT = '00'                                           
017300        MOVE 'GAMEPRB' TO ARCHIVO                                         
017400        MOVE 'APERTURA' TO ACCION                                         
017500        PERFORM 950-ERROR-APERTURA                                        
017600     END-IF                                                               
017700     OPEN OUTPUT RPTFILE                                                  
017800     IF FS-RPTFILE NOT = '00'                                             
017900        MOVE 'RPTFILE'  TO ARCHIVO                                        
018000        MOVE 'APERTURA' TO ACCION                                         
018100        PERFORM 950-ERROR-APERTURA                                        
018200     END-IF.                                                              
018300 100-ABRIR-ARCHIVOS-E.                                                    
018400     EXIT.                                                                
018500*                                                                         
018600 200-CARGA-JUEGOS SECTION.                                                
018700     PERFORM 210-LEER-GAMEPROBS                                           
018800     PERFORM 220-CARGA-UN-JUEGO UNTIL FIN-GAMEPROBS.                      
018900 200-CARGA-JUEGOS-E.                                                      
019000     EXIT.                                                                
019100*                                                                         
019200 210-LEER-GAMEPROBS SECTION.                                              
019300     READ GAMEPROBS                                                       
019400        AT END SET FIN-GAMEPROBS TO TRUE                                  
019500     END-READ.                                                            
019600 210-LEER-GAMEPROBS-E.                                                    
019700     EXIT.                                                                
019800*                                                                         
019900 220-CARGA-UN-JUEGO SECTION.                                              
020000     IF WKS-TOTAL-JUEGOS < 16                                             
020100        ADD 1 TO WKS-TOTAL-JUEGOS                                         
020200        MOVE PRB-FAVORITO      TO JUE-FAVORITO (WKS-TOTAL-JUEGOS)         
020300        MOVE PRB-CONTRARIO     TO JUE-SUBDOG (WKS-TOTAL-JUEGOS)           
020400        MOVE PRB-PROB-FAVORITO TO JUE-P-FAV (WKS-TOTAL-JUEGOS)            
020500     END-IF                                                               
020600     PERFORM 210-LEER-GAMEPROBS.                                          
020700 220-CARGA-UN-JUEGO-E.                                                    
020800     EXIT.                                                                
020900*                                                                         
021000*    SEMANA = TOPE(1,18, PISO(DIAS TRANSCURRIDOS/7) + 1). LOS             
021100*    DIAS TRANSCURRIDOS SE OBTIENEN RESTANDO DOS NUMEROS DE               
021200*    DIA JULIANO PROPIO (VER 200-CALCULA-DIAS-ABSOLUTOS).                 
021300 300-CALCULA-SEMANA SECTION.                                              
021400     MOVE WKS-FC-ANIO TO WKS-CALC-ANIO                                    
021500     MOVE WKS-FC-MES  TO WKS-CALC-MES                                     
021600     MOVE WKS-FC-DIA  TO WKS-CALC-DIA                                     
021700     PERFORM 210-CALCULA-DIAS-ABSOLUTOS                                   
021800     MOVE WKS-CALC-RESULTADO TO WKS-DIAS-ABS-HOY                          
021900     MOVE WKS-INI-ANIO TO WKS-CALC-ANIO                                   
022000     MOVE WKS-INI-MES  TO WKS-CALC-MES                                    
022100     MOVE WKS-INI-DIA  TO WKS-CALC-DIA                                    
022200     PERFORM 210-CALCULA-DIAS-ABSOLUTOS                                   
022300     MOVE WKS-CALC-RESULTADO TO WKS-DIAS-ABS-INICIO                       
022400     COMPUTE WKS-DIAS-TRANSCURRIDOS =                                     
022500             WKS-DIAS-ABS-HOY - WKS-DIAS-ABS-INICIO                       
022600     DIVIDE WKS-DIAS-TRANSCURRIDOS BY 7 GIVING WKS-SEMANA-CALC            
022700     ADD 1 TO WKS-SEMANA-CALC                                             
022800     IF WKS-SEMANA-CALC < 1                                               
022900        MOVE 1 TO WKS-SEMANA                                              
023000     ELSE                                                                 
023100        IF WKS-SEMANA-CALC > 18                                           
023200           MOVE 18 TO WKS-SEMANA                                          
023300        ELSE                                                              
023400           MOVE WKS-SEMANA-CALC TO WKS-SEMANA                             
023500        END-IF                                                            
023600     END-IF.                                                              
023700 300-CALCULA-SEMANA-E.                                                    
023800     EXIT.                                                                
023900*                                                                         
024000*    DIA JULIANO PROPIO DE (WKS-CALC-ANIO, -MES, -DIA), CONTANDO          
024100*    LOS BISIESTOS TRANSCURRIDOS DESDE EL ANIO 1 (FORMULA DE              
024200*    CALENDARIO GREGORIANO ESTANDAR, SIN RUTINAS DE FECHA DEL             
024300*    COMPILADOR).                                                         
024400 210-CALCULA-DIAS-ABSOLUTOS SECTION.                                      
024500     PERFORM 220-PRUEBA-BISIESTO                                          
024600     DIVIDE WKS-CALC-ANIO - 1 BY 4   GIVING WKS-CALC-COCIENTE-1           
024700     DIVIDE WKS-CALC-ANIO - 1 BY 100 GIVING WKS-CALC-COCIENTE-2           
024800     DIVIDE WKS-CALC-ANIO - 1 BY 400 GIVING WKS-CALC-COCIENTE-3           
024900     IF WKS-CALC-88-BISIESTO AND WKS-CALC-MES > 2                         
025000        MOVE 1 TO WKS-CALC-AJUSTE                                         
025100     ELSE                                                                 
025200        MOVE 0 TO WKS-CALC-AJUSTE                                         
025300     END-IF                                                               
025400     COMPUTE WKS-CALC-RESULTADO =                                         
025500             (WKS-CALC-ANIO * 365) + WKS-CALC-COCIENTE-1                  
025600             - WKS-CALC-COCIENTE-2 + WKS-CALC-COCIENTE-3                  
025700             + CUM-DIAS (WKS-CALC-MES) + WKS-CALC-DIA                     
025800             + WKS-CALC-AJUSTE.                                           
025900 210-CALCULA-DIAS-ABSOLUTOS-E.                                            
026000     EXIT.                                                                
026100*                                                                         
026200*    BISIESTO SI ES MULTIPLO DE 4 Y NO DE 100, O SI ES                    
026300*    MULTIPLO DE 400 (EL ANIO 2000 CUENTA COMO BISIESTO).                 
026400 220-PRUEBA-BISIESTO SECTION.                                             
026500     MOVE 'N' TO WKS-CALC-BISIESTO                                        
026600     DIVIDE WKS-CALC-ANIO BY 4   GIVING WKS-CALC-COCIENTE-1               
026700        REMAINDER WKS-CALC-RESIDUO-1                                      
026800     DIVIDE WKS-CALC-ANIO BY 100 GIVING WKS-CALC-COCIENTE-2               
026900        REMAINDER WKS-CALC-RESIDUO-2                                      
027000     DIVIDE WKS-CALC-ANIO BY 400 GIVING WKS-CALC-COCIENTE-3               
027100        REMAINDER WKS-CALC-RESIDUO-3                                      
027200     IF (WKS-CALC-RESIDUO-1 = 0 AND WKS-CALC-RESIDUO-2 NOT = 0)           
027300        OR WKS-CALC-RESIDUO-3 = 0                                         
027400        MOVE 'S' TO WKS-CALC-BISIESTO                                     
027500     END-IF.                                                              
027600 220-PRUEBA-BISIESTO-E.                                                   
027700     EXIT.                                                                
027800*                                                                         
027900*    CERO JUEGOS ES FATAL; MENOS DE 14 ES ADVERTENCIA DE                  
028000*    CALENDARIO CORTO; FUERA DE 12-18 ES ADVERTENCIA DE RANGO;            
028100*    DE LO CONTRARIO EL CALENDARIO ESTA BIEN.                             
028200 400-VALIDA-CUPO SECTION.                                                 
028300     EVALUATE TRUE                                                        
028400        WHEN WKS-TOTAL-JUEGOS = ZERO                                      
028500           MOVE 'ERROR FATAL - SEMANA SIN JUEGOS EN GAMEPROBS'            
028600              TO WKS-MSG-VALIDACION                                       
028700        WHEN WKS-TOTAL-JUEGOS < 14                                        
028800           MOVE 'ADVERTENCIA - CALENDARIO CORTO (MENOS DE 14)'            
028900              TO WKS-MSG-VALIDACION                                       
029000        WHEN WKS-TOTAL-JUEGOS < 12 OR WKS-TOTAL-JUEGOS > 18               
029100           MOVE 'ADVERTENCIA - FUERA DEL RANGO NORMAL (12-18)'            
029200              TO WKS-MSG-VALIDACION                                       
029300        WHEN OTHER                                                        
029400           MOVE 'OK - CALENDARIO DENTRO DEL RANGO NORMAL'                 
029500              TO WKS-MSG-VALIDACION                                       
029600     END-EVALUATE.                                                        
029700 400-VALIDA-CUPO-E.                                                       
029800     EXIT.                                                                
029900*                                                                         
030000 500-IMPRIME-REPORTE SECTION.                                             
030100     MOVE SPACES TO REG-LINEA-REPORTE                                     
030200     STRING 'PREVIA DE CALENDARIO - SEMANA CALCULADA: '                   
030300            WKS-SEMANA                                                    
030400            DELIMITED BY SIZE INTO LIN-DATOS                              
030500     WRITE REG-LINEA-REPORTE                                              
030600     PERFORM 510-DETALLE-JUEGO                                            
030700        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
030800        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS                            
030900     MOVE SPACES TO REG-LINEA-REPORTE                                     
031000     STRING WKS-MSG-VALIDACION                                            
031100            DELIMITED BY SIZE INTO LIN-DATOS                              
031200     WRITE REG-LINEA-REPORTE.                                             
031300 500-IMPRIME-REPORTE-E.                                                   
031400     EXIT.                                                                
031500*                                                                         
031600 510-DETALLE-JUEGO SECTION.                                               
031700     COMPUTE WKS-PFAV-3DEC ROUNDED = JUE-P-FAV (WKS-IDX-JUEGO)            
031800     MOVE SPACES TO REG-LINEA-REPORTE                                     
031900     STRING WKS-IDX-JUEGO '. '                                            
032000            JUE-FAVORITO (WKS-IDX-JUEGO) ' VS '                           
032100            JUE-SUBDOG (WKS-IDX-JUEGO)                                    
032200            '  P-FAV=' WKS-PFAV-3DEC                                      
032300            DELIMITED BY SIZE INTO LIN-DATOS                              
032400     WRITE REG-LINEA-REPORTE.                                             
032500 510-DETALLE-JUEGO-E.                                                     
032600     EXIT.                                                                
032700*                                                                         
032800 900-CERRAR-ARCHIVOS SECTION.                                             
032900     CLOSE GAMEPROBS                                                      
033000     CLOSE RPTFILE.                                                       
033100 900-CERRAR-ARCHIVOS-E.                                                   
033200     EXIT.                                                                
033300*                                                                         
033400 950-ERROR-APERTURA SECTION.                                              
033500     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
033600     STRING 'ERROR AL ABRIR ' ARCHIVO ' - ACCION: ' ACCION                
033700            ' - STATUS: ' WKS-FS-STATUS-R (1:2)                           
033800            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION                    
033900     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
034000     MOVE 91 TO RETURN-CODE                                               
034100     STOP RUN.                                                            
034200 950-ERROR-APERTURA-E.                                                    
034300     EXIT.                                                                
