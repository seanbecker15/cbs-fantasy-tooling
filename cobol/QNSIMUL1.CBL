000100*****************************************************************         
000200* FECHA          : 1991-04-22                                             
000300* PROGRAMADOR    : ESTELA EDRESA (EEDR)                                   
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C09                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : SIMULACION MONTECARLO DE UNA SEMANA DE                 
000900*                  QUINIELA, COMPARANDO LAS CUATRO ESTRATEGIAS            
001000*                  DE GENERACION DE HOJAS CONTRA UN CAMPO DE 31           
001100*                  JUGADORES DE MEZCLA CONFIGURABLE, PARA                 
001200*                  ESTIMAR PUNTOS/GANADAS/BONOS ESPERADOS.                
001300* ARCHIVOS       : GAMEPROBS=E, RPTFILE=S                                 
001400* ACCION(ES)     : POR CADA ESTRATEGIA PROBADA, CORRE NSIMS               
001500*                  ITERACIONES SORTEANDO RESULTADOS DE JUEGO Y            
001600*                  CALIFICANDO A LA HOJA PROBADA CONTRA LAS               
001700*                  HOJAS DEL CAMPO, ACUMULANDO ESTADISTICA.               
001800* INSTALADO      : SI                                                     
001900*****************************************************************         
002000* BPM/RATIONAL   : 341215                                                 
002100* NOMBRE         : QNSIMUL1                                               
002200* DESCRIPCION    : SIMULADOR MONTECARLO DE ESTRATEGIAS - NFL              
002300*****************************************************************         
002400*                                                                         
002500*****************************************************************         
002600* H I S T O R I A L   D E   C A M B I O S                                 
002700*****************************************************************         
002800* 1991-04-22  EEDR  QNL1C09  VERSION INICIAL. SOLO CORRE LA               
002900*             ESTRATEGIA CHALK-MAXPOINTS CONTRA UN CAMPO FIJO.            
003000* 1991-09-30  EEDR  QNL1C09  AGREGA LAS OTRAS TRES ESTRATEGIAS Y          
003100*             LA MEZCLA DE CAMPO CONFIGURABLE POR TARJETA SYSIN.          
003200* 1994-11-18  RREY  QNL1C09  CORRIGE EL CALCULO DE DESVIACION             
003300*             ESTANDAR QUE USABA DIVISOR N EN LUGAR DE N-1.               
003400* 1998-09-30  JCHA  QNL1C09  REVISION Y2K - SIN CAMPOS DE FECHA           
003500*             DE DOS DIGITOS EN ESTE PROGRAMA. SIN HALLAZGOS.             
003600* 1999-01-14  JCHA  QNL1C09  PRUEBA DE CORTE DE ANIO EN                   
003700*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
003800* 2009-06-08  MALV  QNL1C09  AGREGA PERCENTILES P10/P50/P90 POR           
003900*             INTERPOLACION LINEAL, A PETICION DEL COMITE.                
004000* 2026-02-09  PEDR  QNL1C09  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004100*****************************************************************         
004200 IDENTIFICATION DIVISION.                                                 
004300 PROGRAM-ID.    QNSIMUL1.                                                 
004400 AUTHOR.        ESTELA EDRESA.                                            
004500 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004600 DATE-WRITTEN.  22/04/1991.                                               
004700 DATE-COMPILED.                                                           
004800 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
004900*****************************************************************         
005000 ENVIRONMENT DIVISION.                                                    
005100 CONFIGURATION SECTION.                                                   
005200 SPECIAL-NAMES.                                                           
005300     C01 IS TOP-OF-FORM                                                   
005400     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005500     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005600     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005700 INPUT-OUTPUT SECTION.                                                    
005800 FILE-CONTROL.                                                            
005900     SELECT GAMEPROBS   ASSIGN TO GAMEPROBS                               
006000            ORGANIZATION IS LINE SEQUENTIAL                               
006100            FILE STATUS  IS FS-GAMEPROBS.                                 
006200     SELECT RPTFILE     ASSIGN TO RPTFILE                                 
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS  IS FS-RPTFILE.                                   
006500*****************************************************************         
006600 DATA DIVISION.                                                           
006700 FILE SECTION.                                                            
006800 FD  GAMEPROBS                                                            
006900     LABEL RECORDS ARE STANDARD.                                          
007000     COPY QNPROB1.                                                        
007100 FD  RPTFILE                                                              
007200     LABEL RECORDS ARE STANDARD.                                          
007300     COPY QNRPT01.                                                        
007400*****************************************************************         
007500 WORKING-STORAGE SECTION.                                                 
007600 01  WKS-FS-STATUS.                                                       
007700     05  FS-GAMEPROBS           PIC 9(02).                                
007800     05  FS-RPTFILE             PIC 9(02).                                
007900     05  PROGRAMA               PIC X(08) VALUE 'QNSIMUL1'.               
008000     05  ARCHIVO                PIC X(08).                                
008100     05  ACCION                 PIC X(10).                                
008200     05  FILLER                 PIC X(04).                                
008300 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008400*                                                                         
008500 01  WKS-VARIABLES-TRABAJO.                                               
008600     05  WKS-SEMANA-REPORTE     PIC 9(02) VALUE ZEROES.                   
008700     05  WKS-NO-PAGINA          PIC 9(04) COMP VALUE ZERO.                
008800     05  WKS-NSIMS              PIC 9(04) COMP.                           
008900     05  WKS-TOTAL-JUEGOS       PIC 9(02) COMP.                           
009000     05  WKS-IDX-JUEGO          PIC 9(02) COMP.                           
009100     05  WKS-SUB-ORDEN          PIC 9(02) COMP.                           
009200     05  WKS-IDX-ESTRATEGIA     PIC 9(01) COMP.                           
009300     05  WKS-IDX-PROBADA        PIC 9(01) COMP.                           
009400     05  WKS-CONT-ITER          PIC 9(04) COMP.                           
009500     05  WKS-DESDE-POS          PIC 9(02) COMP.                           
009600     05  WKS-HASTA-POS          PIC 9(02) COMP.                           
009700     05  WKS-RANGO-ALEA         PIC 9(02) COMP.                           
009800     05  WKS-INDICE-ALEA        PIC 9(02) COMP.                           
009900     05  WKS-TOTAL-CANDIDATOS   PIC 9(02) COMP.                           
010000     05  WKS-CONT-FLIPS         PIC 9(02) COMP.                           
010100     05  WKS-SEMILLA-ALEA       PIC 9(09) COMP.                           
010200     05  WKS-COCIENTE-ALEA      PIC 9(09) COMP.                           
010300     05  WKS-UMBRAL-ALEA        PIC 9(04) COMP.                           
010400     05  WKS-JUEGO-MOVIDO       PIC 9(02).                                
010500     05  WKS-INTERCAMBIO-ORDEN  PIC 9(02).                                
010600     05  WKS-GRUPO-WINS         PIC 9(02) COMP.                           
010700     05  WKS-GRUPO-PTS          PIC 9(03)V9(02).                          
010800     05  WKS-MAX-WINS           PIC 9(02) COMP.                           
010900     05  WKS-MAX-PTS            PIC 9(03)V9(02).                          
011000     05  WKS-PROBADA-WINS       PIC 9(02) COMP.                           
011100     05  WKS-PROBADA-PTS        PIC 9(03)V9(02).                          
011200     05  WKS-PROBADA-TOTAL      PIC 9(03)V9(02).                          
011300     05  WKS-SUMA-BASE          PIC 9(07)V9(02).                          
011400     05  WKS-SUMA-WINS          PIC 9(06)V9(02).                          
011500     05  WKS-SUMA-TOTAL         PIC 9(07)V9(02).                          
011600     05  WKS-CONT-BONO-MW       PIC 9(04) COMP.                           
011700     05  WKS-CONT-BONO-MP       PIC 9(04) COMP.                           
011800     05  WKS-MEDIA-TOTAL        PIC 9(03)V9(02).                          
011900     05  WKS-SUMA-DESVIA-2      PIC 9(09)V9(04).                          
012000     05  WKS-DIFERENCIA-MEDIA   PIC S9(03)V9(02).                         
012100     05  WKS-VARIANZA           PIC 9(07)V9(04).                          
012200     05  WKS-RANGO-PCTL         PIC 9(04)V9(04).                          
012300     05  WKS-POS-PCTL-BAJA      PIC 9(04) COMP.                           
012400     05  WKS-POS-PCTL-ALTA      PIC 9(04) COMP.                           
012500     05  WKS-FRACCION-PCTL      PIC 9(01)V9(04).                          
012600     05  WKS-STDEV-CALC         PIC 9(03)V9(02).                          
012700     05  WKS-P10-CALC           PIC 9(03)V9(02).                          
012800     05  WKS-P50-CALC           PIC 9(03)V9(02).                          
012900     05  WKS-P90-CALC           PIC 9(03)V9(02).                          
013000     05  WKS-MEZCLA-CHALK       PIC 9(02) COMP.                           
013100     05  WKS-MEZCLA-LEVE        PIC 9(02) COMP.                           
013200     05  WKS-MEZCLA-AGRESIVO    PIC 9(02) COMP.                           
013300     05  WKS-MEZCLA-ALEATORIO   PIC 9(02) COMP.                           
013400     05  WKS-SUB-RESUMEN        PIC 9(01) COMP.                           
013500     05  WKS-TOTAL-RESUMENES    PIC 9(01) COMP.                           
013600     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
013700        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
013800        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
013900     05  WKS-FLAGS.                                                       
014000        10  WKS-FIN-GAMEPROBS   PIC X(01) VALUE 'N'.                      
014100           88  FIN-GAMEPROBS          VALUE 'S'.                          
014200        10  WKS-HUBO-CAMBIO     PIC X(01) VALUE 'N'.                      
014300           88  HUBO-CAMBIO            VALUE 'S'.                          
014400        10  WKS-BONO-MW-ITER    PIC X(01) VALUE 'N'.                      
014500           88  BONO-MW-ITER           VALUE 'S'.                          
014600        10  WKS-BONO-MP-ITER    PIC X(01) VALUE 'N'.                      
014700           88  BONO-MP-ITER           VALUE 'S'.                          
014800        10  SW-REIMPRIME-REPORTE                                          
014900                                PIC X(01) VALUE 'N'.                      
015000     05  FILLER                 PIC X(04).                                
015100*                                                                         
015200*    TABLA DE JUEGOS DE LA SEMANA (PROBABILIDAD DEL FAVORITO) Y           
015300*    EL RESULTADO SORTEADO DE LA ITERACION EN CURSO.                      
015400 01  WKS-TABLA-JUEGOS.                                                    
015500     05  WKS-JUE-TABLA OCCURS 16 TIMES.                                   
015600        10  JUE-P-FAV                PIC V9(04).                          
015700        10  JUE-DIFERENCIA           PIC V9(04).                          
015800        10  JUE-RESULTADO-FAV        PIC X(01).                           
015900           88  JUE-88-GANO-FAVORITO      VALUE 'Y'.                       
016000*                                                                         
016100*    ORDEN BASE (PROBABILIDAD DESCENDENTE) Y ORDEN DE TRABAJO             
016200*    USADO MIENTRAS SE CONSTRUYE CADA HOJA DE ESTRATEGIA.                 
016300 01  WKS-TABLA-ORDEN-BASE.                                                
016400     05  WKS-ORDEN-BASE OCCURS 16 TIMES PIC 9(02).                        
016500 01  WKS-ORDEN-BASE-R REDEFINES WKS-TABLA-ORDEN-BASE  PIC X(32).          
016600 01  WKS-TABLA-ORDEN-TRABAJO.                                             
016700     05  WKS-ORDEN-TRABAJO OCCURS 16 TIMES PIC 9(02).                     
016800 01  WKS-ORDEN-TRAB-R REDEFINES WKS-TABLA-ORDEN-TRABAJO PIC X(32).        
016900*                                                                         
017000*    LISTA DE CANDIDATOS A FLIP CONTRARIAN Y ORDEN DE FLIPS,              
017100*    REUTILIZADA POR LAS DOS ESTRATEGIAS CONTRARIAN.                      
017200 01  WKS-TABLA-CANDIDATOS.                                                
017300     05  WKS-CANDIDATOS OCCURS 16 TIMES  PIC 9(02).                       
017400 01  WKS-TABLA-FLIPS.                                                     
017500     05  WKS-FLIPS-ORDEN OCCURS 16 TIMES PIC 9(02).                       
017600*                                                                         
017700*    LAS CUATRO HOJAS DE ESTRATEGIA, CALCULADAS UNA SOLA VEZ              
017800*    ANTES DE ENTRAR AL CICLO DE ITERACIONES (EL SORTEO DE                
017900*    RESULTADOS DE JUEGO ES LO UNICO QUE VARIA POR ITERACION;             
018000*    LAS HOJAS EN SI NO CAMBIAN CORRIDA CON CORRIDA, LO QUE               
018100*    AHORRA UN MONTON DE CICLOS DE CPU CONTRA RECALCULARLAS               
018200*    NSIMS VECES - VER NOTA EEDR 1991-09-30).                             
018300*    (1)=CHALK-MAXPOINTS (2)=SLIGHT-CONTRARIAN                            
018400*    (3)=AGGRESSIVE-CONTRARIAN (4)=RANDOM-MIDSHUFFLE                      
018500 01  WKS-TABLA-HOJAS.                                                     
018600     05  WKS-HOJA OCCURS 4 TIMES.                                         
018700        10  HOJ-ORDEN OCCURS 16 TIMES   PIC 9(02).                        
018800        10  HOJ-PICK-FAVORITO OCCURS 16 TIMES PIC X(01).                  
018900*                                                                         
019000*    TOTALES POR ITERACION DE LA ESTRATEGIA PROBADA, GUARDADOS            
019100*    PARA CALCULAR DESVIACION ESTANDAR Y PERCENTILES AL FINAL.            
019200 01  WKS-TABLA-TOTALES.                                                   
019300     05  WKS-TOTAL-ITER OCCURS 2000 TIMES PIC 9(03)V9(02).                
019400*                                                                         
019500*    UN RENGLON DE RESUMEN POR ESTRATEGIA PROBADA (4 RENGLONES),          
019600*    ORDENADOS AL FINAL POR EXP-TOTAL DESCENDENTE.                        
019700 01  WKS-TABLA-RESUMEN.                                                   
019800     05  WKS-RESUMEN OCCURS 4 TIMES.                                      
019900        10  RES-ESTRATEGIA        PIC X(22).                              
020000        10  RES-EXP-BASE          PIC 9(03)V9(02).                        
020100        10  RES-EXP-WINS          PIC 9(02)V9(02).                        
020200        10  RES-P-MOST-WINS       PIC V9(04).                             
020300        10  RES-P-MOST-PUNTOS     PIC V9(04).                             
020400        10  RES-EXP-BONO          PIC 9(02)V9(02).                        
020500        10  RES-EXP-TOTAL         PIC 9(03)V9(02).                        
020600        10  RES-STDEV-TOTAL       PIC 9(03)V9(02).                        
020700        10  RES-P10               PIC 9(03)V9(02).                        
020800        10  RES-P50               PIC 9(03)V9(02).                        
020900        10  RES-P90               PIC 9(03)V9(02).                        
021000        10  FILLER                PIC X(02).                              
021100 01  WKS-RESUMEN-R REDEFINES WKS-TABLA-RESUMEN.                           
021200     05  RES-RENGLON-CRUDO OCCURS 4 TIMES PIC X(49).                      
021300*                                                                         
021400 01  WKS-LINEA-IMPRESION        PIC X(132).                               
021500*****************************************************************         
021600 PROCEDURE DIVISION.                                                      
021700*                                                                         
021800 000-PRINCIPAL SECTION.                                                   
021900     PERFORM 050-ACEPTA-PARAMETROS                                        
022000     PERFORM 100-ABRIR-ARCHIVOS                                           
022100     PERFORM 200-CARGA-PROBABILIDADES                                     
022200     PERFORM 300-ORDEN-BASE                                               
022300     PERFORM 400-CONSTRUYE-HOJA-CHALK                                     
022400     PERFORM 410-CONSTRUYE-HOJA-LEVE                                      
022500     PERFORM 420-CONSTRUYE-HOJA-AGRESIVA                                  
022600     PERFORM 430-CONSTRUYE-HOJA-ALEATORIA                                 
022700     MOVE ZERO TO WKS-TOTAL-RESUMENES                                     
022800     PERFORM 500-CORRE-ESTRATEGIA-PROBADA                                 
022900        VARYING WKS-IDX-PROBADA FROM 1 BY 1                               
023000        UNTIL WKS-IDX-PROBADA > 4                                         
023100     PERFORM 800-ORDENA-RESUMENES                                         
023200     PERFORM 850-IMPRIME-REPORTE                                          
023300     PERFORM 900-CERRAR-ARCHIVOS                                          
023400     STOP RUN.                                                            
023500 000-PRINCIPAL-E.                                                         
023600     EXIT.                                                                
023700*                                                                         
023800*    TARJETAS SYSIN: SEMANA, NSIMS, MEZCLA-CHALK, MEZCLA-LEVE,            
023900*    MEZCLA-AGRESIVO, MEZCLA-ALEATORIO (LOS CUATRO ULTIMOS DEBEN          
024000*    SUMAR 31 - RESPONSABILIDAD DE QUIEN ARMA EL JCL).                    
024100 050-ACEPTA-PARAMETROS SECTION.                                           
024200     ACCEPT WKS-SEMANA-REPORTE   FROM SYSIN                               
024300     ACCEPT WKS-NSIMS            FROM SYSIN                               
024400     IF WKS-NSIMS > 2000                                                  
024500        MOVE 2000 TO WKS-NSIMS                                            
024600     END-IF                                                               
024700     ACCEPT WKS-MEZCLA-CHALK     FROM SYSIN                               
024800     ACCEPT WKS-MEZCLA-LEVE      FROM SYSIN                               
024900     ACCEPT WKS-MEZCLA-AGRESIVO  FROM SYSIN                               
025000     ACCEPT WKS-MEZCLA-ALEATORIO FROM SYSIN                               
025100     COMPUTE WKS-SEMILLA-ALEA =                                           
025200             (WKS-SEMANA-REPORTE * 97) + 47.                              
025300 050-ACEPTA-PARAMETROS-E.                                                 
025400     EXIT.                                                                
025500*                                                                         
025600 100-ABRIR-ARCHIVOS SECTION.                                              
025700     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
025800     OPEN INPUT  GAMEPROBS                                                
025900     IF FS-GAMEPROBS NOT = '00'                                           
026000        MOVE 'GAMEPRB' TO ARCHIVO                                         
026100        MOVE 'APERTURA' TO ACCION                                         
026200        PERFORM 950-ERROR-APERTURA                                        
026300     END-IF                                                               
026400     OPEN OUTPUT RPTFILE                                                  
026500     IF FS-RPTFILE NOT = '00'                                             
026600        MOVE 'RPTFILE'  TO ARCHIVO                                        
026700        MOVE 'APERTURA' TO ACCION                                         
026800        PERFORM 950-ERROR-APERTURA                                        
026900     END-IF.                                                              
027000 100-ABRIR-ARCHIVOS-E.                                                    
027100     EXIT.                                                                
027200*                                                                         
027300 200-CARGA-PROBABILIDADES SECTION.                                        
027400     PERFORM 210-LEER-GAMEPROBS                                           
027500     PERFORM 220-CARGA-UN-JUEGO UNTIL FIN-GAMEPROBS.                      
027600 200-CARGA-PROBABILIDADES-E.                                              
027700     EXIT.                                                                
027800*                                                                         
027900 210-LEER-GAMEPROBS SECTION.                                              
028000     READ GAMEPROBS                                                       
028100        AT END SET FIN-GAMEPROBS TO TRUE                                  
028200     END-READ.                                                            
028300 210-LEER-GAMEPROBS-E.                                                    
028400     EXIT.                                                                
028500*                                                                         
028600 220-CARGA-UN-JUEGO SECTION.                                              
028700     IF WKS-TOTAL-JUEGOS < 16                                             
028800        ADD 1 TO WKS-TOTAL-JUEGOS                                         
028900        MOVE PRB-PROB-FAVORITO TO JUE-P-FAV (WKS-TOTAL-JUEGOS)            
029000        IF JUE-P-FAV (WKS-TOTAL-JUEGOS) < 0.5000                          
029100           COMPUTE JUE-DIFERENCIA (WKS-TOTAL-JUEGOS) =                    
029200                   0.5000 - JUE-P-FAV (WKS-TOTAL-JUEGOS)                  
029300        ELSE                                                              
029400           COMPUTE JUE-DIFERENCIA (WKS-TOTAL-JUEGOS) =                    
029500                   JUE-P-FAV (WKS-TOTAL-JUEGOS) - 0.5000                  
029600        END-IF                                                            
029700        MOVE WKS-TOTAL-JUEGOS TO WKS-ORDEN-BASE (WKS-TOTAL-JUEGOS)        
029800     END-IF                                                               
029900     PERFORM 210-LEER-GAMEPROBS.                                          
030000 220-CARGA-UN-JUEGO-E.                                                    
030100     EXIT.                                                                
030200*                                                                         
030300*    BURBUJA ESTABLE POR PROBABILIDAD DE FAVORITO DESCENDENTE.            
030400 300-ORDEN-BASE SECTION.                                                  
030500     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
030600     PERFORM 310-REPITE-PASADA-BASE UNTIL WKS-HUBO-CAMBIO = 'N'.          
030700 300-ORDEN-BASE-E.                                                        
030800     EXIT.                                                                
030900*                                                                         
031000 310-REPITE-PASADA-BASE SECTION.                                          
031100     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
031200     PERFORM 320-PASADA-BASE                                              
031300        VARYING WKS-SUB-ORDEN FROM 1 BY 1                                 
031400        UNTIL WKS-SUB-ORDEN > WKS-TOTAL-JUEGOS - 1.                       
031500 310-REPITE-PASADA-BASE-E.                                                
031600     EXIT.                                                                
031700*                                                                         
031800 320-PASADA-BASE SECTION.                                                 
031900     IF JUE-P-FAV (WKS-ORDEN-BASE (WKS-SUB-ORDEN)) <                      
032000        JUE-P-FAV (WKS-ORDEN-BASE (WKS-SUB-ORDEN + 1))                    
032100        MOVE WKS-ORDEN-BASE (WKS-SUB-ORDEN)                               
032200           TO WKS-INTERCAMBIO-ORDEN                                       
032300        MOVE WKS-ORDEN-BASE (WKS-SUB-ORDEN + 1)                           
032400           TO WKS-ORDEN-BASE (WKS-SUB-ORDEN)                              
032500        MOVE WKS-INTERCAMBIO-ORDEN                                        
032600           TO WKS-ORDEN-BASE (WKS-SUB-ORDEN + 1)                          
032700        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
032800     END-IF.                                                              
032900 320-PASADA-BASE-E.                                                       
033000     EXIT.                                                                
033100*                                                                         
033200*    GENERADOR PSEUDOALEATORIO CONGRUENCIAL LINEAL, IGUAL AL DE           
033300*    QNGENER1 (A=131, C=12345, M=32749).                                  
033400 390-GENERA-ALEATORIO SECTION.                                            
033500     COMPUTE WKS-SEMILLA-ALEA =                                           
033600             (WKS-SEMILLA-ALEA * 131) + 12345                             
033700     DIVIDE WKS-SEMILLA-ALEA BY 32749                                     
033800        GIVING WKS-COCIENTE-ALEA                                          
033900        REMAINDER WKS-SEMILLA-ALEA.                                       
034000 390-GENERA-ALEATORIO-E.                                                  
034100     EXIT.                                                                
034200*                                                                         
034300 400-CONSTRUYE-HOJA-CHALK SECTION.                                        
034400     MOVE WKS-ORDEN-BASE-R TO WKS-ORDEN-TRAB-R                            
034500     MOVE 1 TO WKS-IDX-ESTRATEGIA                                         
034600     PERFORM 405-MARCA-TODOS-FAVORITOS                                    
034700     PERFORM 490-GUARDA-HOJA.                                             
034800 400-CONSTRUYE-HOJA-CHALK-E.                                              
034900     EXIT.                                                                
035000*                                                                         
035100 405-MARCA-TODOS-FAVORITOS SECTION.                                       
035200     PERFORM 406-MARCA-UN-FAVORITO                                        
035300        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
035400        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS.                           
035500 405-MARCA-TODOS-FAVORITOS-E.                                             
035600     EXIT.                                                                
035700*                                                                         
035800 406-MARCA-UN-FAVORITO SECTION.                                           
035900     MOVE 'Y' TO JUE-RESULTADO-FAV (WKS-IDX-JUEGO).                       
036000 406-MARCA-UN-FAVORITO-E.                                                 
036100     EXIT.                                                                
036200*                                                                         
036300*    ESTA MARCA JUE-RESULTADO-FAV SE REUTILIZA COMO "PICK ES              
036400*    FAVORITO (Y/N)" MIENTRAS SE ARMA CADA HOJA; SE VUELVE A              
036500*    OCUPAR MAS ADELANTE PARA EL RESULTADO SORTEADO DE CADA               
036600*    JUEGO EN EL CICLO DE SIMULACION - VER 620-SORTEA-RESULTADOS.         
036700 410-CONSTRUYE-HOJA-LEVE SECTION.                                         
036800     MOVE WKS-ORDEN-BASE-R TO WKS-ORDEN-TRAB-R                            
036900     MOVE 2 TO WKS-IDX-ESTRATEGIA                                         
037000     PERFORM 405-MARCA-TODOS-FAVORITOS                                    
037100     PERFORM 510-BUSCA-CANDIDATOS-LEVE                                    
037200     MOVE ZERO TO WKS-CONT-FLIPS                                          
037300     PERFORM 521-SELECCIONA-UN-LEVE                                       
037400        UNTIL WKS-CONT-FLIPS >= 2 OR WKS-TOTAL-CANDIDATOS = ZERO          
037500     COMPUTE WKS-HASTA-POS =                                              
037600             (WKS-TOTAL-JUEGOS * 55) / 100 + 1                            
037700     PERFORM 480-REPOSICIONA-PRIMER-FLIP                                  
037800     PERFORM 490-GUARDA-HOJA.                                             
037900 410-CONSTRUYE-HOJA-LEVE-E.                                               
038000     EXIT.                                                                
038100*                                                                         
038200 510-BUSCA-CANDIDATOS-LEVE SECTION.                                       
038300     MOVE ZERO TO WKS-TOTAL-CANDIDATOS                                    
038400     PERFORM 511-EVALUA-UN-JUEGO-LEVE                                     
038500        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
038600        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS.                           
038700 510-BUSCA-CANDIDATOS-LEVE-E.                                             
038800     EXIT.                                                                
038900*                                                                         
039000 511-EVALUA-UN-JUEGO-LEVE SECTION.                                        
039100     IF JUE-DIFERENCIA (WKS-IDX-JUEGO) NOT > 0.0600                       
039200        ADD 1 TO WKS-TOTAL-CANDIDATOS                                     
039300        MOVE WKS-IDX-JUEGO TO WKS-CANDIDATOS(WKS-TOTAL-CANDIDATOS)        
039400     END-IF.                                                              
039500 511-EVALUA-UN-JUEGO-LEVE-E.                                              
039600     EXIT.                                                                
039700*                                                                         
039800 521-SELECCIONA-UN-LEVE SECTION.                                          
039900     PERFORM 390-GENERA-ALEATORIO                                         
040000     DIVIDE WKS-SEMILLA-ALEA BY WKS-TOTAL-CANDIDATOS                      
040100        GIVING WKS-COCIENTE-ALEA                                          
040200        REMAINDER WKS-INDICE-ALEA                                         
040300     ADD 1 TO WKS-INDICE-ALEA                                             
040400     MOVE WKS-CANDIDATOS (WKS-INDICE-ALEA) TO WKS-IDX-JUEGO               
040500     MOVE 'N' TO JUE-RESULTADO-FAV (WKS-IDX-JUEGO)                        
040600     ADD 1 TO WKS-CONT-FLIPS                                              
040700     MOVE WKS-IDX-JUEGO TO WKS-FLIPS-ORDEN (WKS-CONT-FLIPS)               
040800     PERFORM 522-QUITA-CANDIDATO.                                         
040900 521-SELECCIONA-UN-LEVE-E.                                                
041000     EXIT.                                                                
041100*                                                                         
041200 522-QUITA-CANDIDATO SECTION.                                             
041300     PERFORM 523-DESPLAZA-CANDIDATO                                       
041400        VARYING WKS-SUB-ORDEN FROM WKS-INDICE-ALEA BY 1                   
041500        UNTIL WKS-SUB-ORDEN >= WKS-TOTAL-CANDIDATOS                       
041600     SUBTRACT 1 FROM WKS-TOTAL-CANDIDATOS.                                
041700 522-QUITA-CANDIDATO-E.                                                   
041800     EXIT.                                                                
041900*                                                                         
042000 523-DESPLAZA-CANDIDATO SECTION.                                          
042100     MOVE WKS-CANDIDATOS (WKS-SUB-ORDEN + 1)                              
042200        TO WKS-CANDIDATOS (WKS-SUB-ORDEN).                                
042300 523-DESPLAZA-CANDIDATO-E.                                                
042400     EXIT.                                                                
042500*                                                                         
042600 480-REPOSICIONA-PRIMER-FLIP SECTION.                                     
042700     IF WKS-CONT-FLIPS > ZERO                                             
042800        MOVE WKS-FLIPS-ORDEN (1) TO WKS-IDX-JUEGO                         
042900        PERFORM 531-BUSCA-POSICION-ACTUAL                                 
043000        PERFORM 750-MUEVE-A-POSICION                                      
043100     END-IF.                                                              
043200 480-REPOSICIONA-PRIMER-FLIP-E.                                           
043300     EXIT.                                                                
043400*                                                                         
043500 531-BUSCA-POSICION-ACTUAL SECTION.                                       
043600     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
043700     PERFORM 532-COMPARA-POSICION                                         
043800        VARYING WKS-SUB-ORDEN FROM 1 BY 1                                 
043900        UNTIL WKS-SUB-ORDEN > WKS-TOTAL-JUEGOS                            
044000           OR WKS-88-ENCONTRADO.                                          
044100 531-BUSCA-POSICION-ACTUAL-E.                                             
044200     EXIT.                                                                
044300*                                                                         
044400 532-COMPARA-POSICION SECTION.                                            
044500     IF WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN) = WKS-IDX-JUEGO                 
044600        MOVE WKS-SUB-ORDEN TO WKS-DESDE-POS                               
044700        SET WKS-88-ENCONTRADO TO TRUE                                     
044800     END-IF.                                                              
044900 532-COMPARA-POSICION-E.                                                  
045000     EXIT.                                                                
045100*                                                                         
045200 750-MUEVE-A-POSICION SECTION.                                            
045300     MOVE WKS-ORDEN-TRABAJO (WKS-DESDE-POS) TO WKS-JUEGO-MOVIDO           
045400     IF WKS-DESDE-POS < WKS-HASTA-POS                                     
045500        PERFORM 751-DESPLAZA-IZQUIERDA                                    
045600           VARYING WKS-SUB-ORDEN FROM WKS-DESDE-POS BY 1                  
045700           UNTIL WKS-SUB-ORDEN >= WKS-HASTA-POS                           
045800     ELSE                                                                 
045900        IF WKS-DESDE-POS > WKS-HASTA-POS                                  
046000           PERFORM 752-DESPLAZA-DERECHA                                   
046100              VARYING WKS-SUB-ORDEN FROM WKS-DESDE-POS BY -1              
046200              UNTIL WKS-SUB-ORDEN <= WKS-HASTA-POS                        
046300        END-IF                                                            
046400     END-IF                                                               
046500     MOVE WKS-JUEGO-MOVIDO TO WKS-ORDEN-TRABAJO (WKS-HASTA-POS).          
046600 750-MUEVE-A-POSICION-E.                                                  
046700     EXIT.                                                                
046800*                                                                         
046900 751-DESPLAZA-IZQUIERDA SECTION.                                          
047000     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN + 1)                           
047100        TO WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN).                             
047200 751-DESPLAZA-IZQUIERDA-E.                                                
047300     EXIT.                                                                
047400*                                                                         
047500 752-DESPLAZA-DERECHA SECTION.                                            
047600     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN - 1)                           
047700        TO WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN).                             
047800 752-DESPLAZA-DERECHA-E.                                                  
047900     EXIT.                                                                
048000*                                                                         
048100*    2016-03-11 (VER QNGENER1) : EL RANGO MODERADO EXCLUYE LOS            
048200*    JUEGOS YA MARCADOS DE MONEDA AL AIRE, PARA QUE NO TRASLAPEN.         
048300 420-CONSTRUYE-HOJA-AGRESIVA SECTION.                                     
048400     MOVE WKS-ORDEN-BASE-R TO WKS-ORDEN-TRAB-R                            
048500     MOVE 3 TO WKS-IDX-ESTRATEGIA                                         
048600     PERFORM 405-MARCA-TODOS-FAVORITOS                                    
048700     MOVE ZERO TO WKS-CONT-FLIPS                                          
048800     PERFORM 510-BUSCA-CANDIDATOS-LEVE                                    
048900     PERFORM 521-SELECCIONA-UN-LEVE                                       
049000        UNTIL WKS-CONT-FLIPS >= 3 OR WKS-TOTAL-CANDIDATOS = ZERO          
049100     PERFORM 620-BUSCA-CANDIDATOS-MODERADOS                               
049200     PERFORM 521-SELECCIONA-UN-LEVE                                       
049300        UNTIL WKS-CONT-FLIPS >= 5 OR WKS-TOTAL-CANDIDATOS = ZERO          
049400     PERFORM 640-REPOSICIONA-AGRESIVOS                                    
049500     PERFORM 490-GUARDA-HOJA.                                             
049600 420-CONSTRUYE-HOJA-AGRESIVA-E.                                           
049700     EXIT.                                                                
049800*                                                                         
049900 620-BUSCA-CANDIDATOS-MODERADOS SECTION.                                  
050000     MOVE ZERO TO WKS-TOTAL-CANDIDATOS                                    
050100     PERFORM 621-EVALUA-UN-JUEGO-MODERADO                                 
050200        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
050300        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS.                           
050400 620-BUSCA-CANDIDATOS-MODERADOS-E.                                        
050500     EXIT.                                                                
050600*                                                                         
050700 621-EVALUA-UN-JUEGO-MODERADO SECTION.                                    
050800     IF JUE-P-FAV (WKS-IDX-JUEGO) > 0.5800                                
050900        AND JUE-P-FAV (WKS-IDX-JUEGO) NOT > 0.6600                        
051000        AND JUE-RESULTADO-FAV (WKS-IDX-JUEGO) = 'Y'                       
051100        ADD 1 TO WKS-TOTAL-CANDIDATOS                                     
051200        MOVE WKS-IDX-JUEGO TO WKS-CANDIDATOS(WKS-TOTAL-CANDIDATOS)        
051300     END-IF.                                                              
051400 621-EVALUA-UN-JUEGO-MODERADO-E.                                          
051500     EXIT.                                                                
051600*                                                                         
051700 640-REPOSICIONA-AGRESIVOS SECTION.                                       
051800     IF WKS-CONT-FLIPS > ZERO                                             
051900        COMPUTE WKS-HASTA-POS =                                           
052000                (WKS-TOTAL-JUEGOS * 65) / 100 + 1                         
052100        MOVE WKS-FLIPS-ORDEN (1) TO WKS-IDX-JUEGO                         
052200        PERFORM 531-BUSCA-POSICION-ACTUAL                                 
052300        PERFORM 750-MUEVE-A-POSICION                                      
052400     END-IF                                                               
052500     IF WKS-CONT-FLIPS > 1                                                
052600        COMPUTE WKS-HASTA-POS =                                           
052700                (WKS-TOTAL-JUEGOS * 50) / 100 + 1                         
052800        MOVE WKS-FLIPS-ORDEN (2) TO WKS-IDX-JUEGO                         
052900        PERFORM 531-BUSCA-POSICION-ACTUAL                                 
053000        PERFORM 750-MUEVE-A-POSICION                                      
053100     END-IF.                                                              
053200 640-REPOSICIONA-AGRESIVOS-E.                                             
053300     EXIT.                                                                
053400*                                                                         
053500 430-CONSTRUYE-HOJA-ALEATORIA SECTION.                                    
053600     MOVE WKS-ORDEN-BASE-R TO WKS-ORDEN-TRAB-R                            
053700     MOVE 4 TO WKS-IDX-ESTRATEGIA                                         
053800     PERFORM 405-MARCA-TODOS-FAVORITOS                                    
053900     COMPUTE WKS-DESDE-POS =                                              
054000             (WKS-TOTAL-JUEGOS * 30) / 100 + 1                            
054100     COMPUTE WKS-HASTA-POS =                                              
054200             (WKS-TOTAL-JUEGOS * 75) / 100                                
054300     IF WKS-HASTA-POS > WKS-DESDE-POS                                     
054400        PERFORM 710-BARAJA-SUBRANGO                                       
054500           VARYING WKS-SUB-ORDEN FROM WKS-HASTA-POS BY -1                 
054600           UNTIL WKS-SUB-ORDEN <= WKS-DESDE-POS                           
054700     END-IF                                                               
054800     PERFORM 490-GUARDA-HOJA.                                             
054900 430-CONSTRUYE-HOJA-ALEATORIA-E.                                          
055000     EXIT.                                                                
055100*                                                                         
055200 710-BARAJA-SUBRANGO SECTION.                                             
055300     COMPUTE WKS-RANGO-ALEA =                                             
055400             WKS-SUB-ORDEN - WKS-DESDE-POS + 1                            
055500     PERFORM 390-GENERA-ALEATORIO                                         
055600     DIVIDE WKS-SEMILLA-ALEA BY WKS-RANGO-ALEA                            
055700        GIVING WKS-COCIENTE-ALEA                                          
055800        REMAINDER WKS-INDICE-ALEA                                         
055900     ADD WKS-DESDE-POS TO WKS-INDICE-ALEA                                 
056000     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN)                               
056100        TO WKS-INTERCAMBIO-ORDEN                                          
056200     MOVE WKS-ORDEN-TRABAJO (WKS-INDICE-ALEA)                             
056300        TO WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN)                              
056400     MOVE WKS-INTERCAMBIO-ORDEN                                           
056500        TO WKS-ORDEN-TRABAJO (WKS-INDICE-ALEA).                           
056600 710-BARAJA-SUBRANGO-E.                                                   
056700     EXIT.                                                                
056800*                                                                         
056900*    COPIA EL ORDEN DE TRABAJO Y LAS MARCAS DE FAVORITO/SUBDOG            
057000*    A LA FILA DE LA HOJA WKS-IDX-ESTRATEGIA EN LA TABLA MAESTRA.         
057100 490-GUARDA-HOJA SECTION.                                                 
057200     PERFORM 491-GUARDA-UN-RENGLON                                        
057300        VARYING WKS-SUB-ORDEN FROM 1 BY 1                                 
057400        UNTIL WKS-SUB-ORDEN > WKS-TOTAL-JUEGOS.                           
057500 490-GUARDA-HOJA-E.                                                       
057600     EXIT.                                                                
057700*                                                                         
057800 491-GUARDA-UN-RENGLON SECTION.                                           
057900     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN)                               
058000        TO HOJ-ORDEN (WKS-IDX-ESTRATEGIA, WKS-SUB-ORDEN)                  
058100     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN) TO WKS-IDX-JUEGO              
058200     MOVE JUE-RESULTADO-FAV (WKS-IDX-JUEGO)                               
058300        TO HOJ-PICK-FAVORITO (WKS-IDX-ESTRATEGIA, WKS-IDX-JUEGO).         
058400 491-GUARDA-UN-RENGLON-E.                                                 
058500     EXIT.                                                                
058600*                                                                         
058700*    CORRE LAS NSIMS ITERACIONES PARA UNA ESTRATEGIA PROBADA              
058800*    (WKS-IDX-PROBADA) Y GUARDA SU RENGLON DE RESUMEN.                    
058900 500-CORRE-ESTRATEGIA-PROBADA SECTION.                                    
059000     MOVE ZERO TO WKS-SUMA-BASE                                           
059100     MOVE ZERO TO WKS-SUMA-WINS                                           
059200     MOVE ZERO TO WKS-SUMA-TOTAL                                          
059300     MOVE ZERO TO WKS-CONT-BONO-MW                                        
059400     MOVE ZERO TO WKS-CONT-BONO-MP                                        
059500     PERFORM 610-CORRE-UNA-ITERACION                                      
059600        VARYING WKS-CONT-ITER FROM 1 BY 1                                 
059700        UNTIL WKS-CONT-ITER > WKS-NSIMS                                   
059800     PERFORM 700-CALCULA-ESTADISTICAS                                     
059900     PERFORM 750-GUARDA-RESUMEN.                                          
060000 500-CORRE-ESTRATEGIA-PROBADA-E.                                          
060100     EXIT.                                                                
060200*                                                                         
060300 610-CORRE-UNA-ITERACION SECTION.                                         
060400     PERFORM 620-SORTEA-RESULTADOS                                        
060500        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
060600        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS                            
060700     MOVE ZERO TO WKS-MAX-WINS                                            
060800     MOVE ZERO TO WKS-MAX-PTS                                             
060900     PERFORM 630-CALIFICA-GRUPO                                           
061000        VARYING WKS-IDX-ESTRATEGIA FROM 1 BY 1                            
061100        UNTIL WKS-IDX-ESTRATEGIA > 4                                      
061200     MOVE WKS-IDX-PROBADA TO WKS-IDX-ESTRATEGIA                           
061300     PERFORM 645-CALIFICA-UNA-HOJA                                        
061400     MOVE WKS-GRUPO-WINS TO WKS-PROBADA-WINS                              
061500     MOVE WKS-GRUPO-PTS  TO WKS-PROBADA-PTS                               
061600     IF WKS-PROBADA-WINS > WKS-MAX-WINS                                   
061700        MOVE WKS-PROBADA-WINS TO WKS-MAX-WINS                             
061800     END-IF                                                               
061900     IF WKS-PROBADA-PTS > WKS-MAX-PTS                                     
062000        MOVE WKS-PROBADA-PTS TO WKS-MAX-PTS                               
062100     END-IF                                                               
062200     PERFORM 660-APLICA-BONOS                                             
062300     PERFORM 670-ACUMULA-ITERACION.                                       
062400 610-CORRE-UNA-ITERACION-E.                                               
062500     EXIT.                                                                
062600*                                                                         
062700*    JUE-RESULTADO-FAV SE REUTILIZA AQUI COMO RESULTADO SORTEADO          
062800*    DEL JUEGO (Y = GANO EL FAVORITO) PARA ESTA ITERACION.                
062900 620-SORTEA-RESULTADOS SECTION.                                           
063000     PERFORM 390-GENERA-ALEATORIO                                         
063100     DIVIDE WKS-SEMILLA-ALEA BY 10000                                     
063200        GIVING WKS-COCIENTE-ALEA                                          
063300        REMAINDER WKS-UMBRAL-ALEA                                         
063400     IF WKS-UMBRAL-ALEA < JUE-P-FAV (WKS-IDX-JUEGO) * 10000               
063500        MOVE 'Y' TO JUE-RESULTADO-FAV (WKS-IDX-JUEGO)                     
063600     ELSE                                                                 
063700        MOVE 'N' TO JUE-RESULTADO-FAV (WKS-IDX-JUEGO)                     
063800     END-IF.                                                              
063900 620-SORTEA-RESULTADOS-E.                                                 
064000     EXIT.                                                                
064100*                                                                         
064200*    CALIFICA A TODO EL GRUPO DE CAMPO QUE USA LA HOJA                    
064300*    WKS-IDX-ESTRATEGIA (TODOS SUS INTEGRANTES SACAN LA MISMA             
064400*    PUNTUACION ESTA ITERACION, POR TENER LA MISMA HOJA) Y                
064500*    ACTUALIZA EL MAXIMO DE GANADAS/PUNTOS SOLO SI EL GRUPO               
064600*    TIENE AL MENOS UN INTEGRANTE.                                        
064700 630-CALIFICA-GRUPO SECTION.                                              
064800     PERFORM 645-CALIFICA-UNA-HOJA                                        
064900     PERFORM 631-VERIFICA-GRUPO-POBLADO.                                  
065000 630-CALIFICA-GRUPO-E.                                                    
065100     EXIT.                                                                
065200*                                                                         
065300 631-VERIFICA-GRUPO-POBLADO SECTION.                                      
065400     EVALUATE WKS-IDX-ESTRATEGIA                                          
065500        WHEN 1                                                            
065600           IF WKS-MEZCLA-CHALK > ZERO                                     
065700              PERFORM 635-ACTUALIZA-MAXIMOS                               
065800           END-IF                                                         
065900        WHEN 2                                                            
066000           IF WKS-MEZCLA-LEVE > ZERO                                      
066100              PERFORM 635-ACTUALIZA-MAXIMOS                               
066200           END-IF                                                         
066300        WHEN 3                                                            
066400           IF WKS-MEZCLA-AGRESIVO > ZERO                                  
066500              PERFORM 635-ACTUALIZA-MAXIMOS                               
066600           END-IF                                                         
066700        WHEN 4                                                            
066800           IF WKS-MEZCLA-ALEATORIO > ZERO                                 
066900              PERFORM 635-ACTUALIZA-MAXIMOS                               
067000           END-IF                                                         
067100     END-EVALUATE.                                                        
067200 631-VERIFICA-GRUPO-POBLADO-E.                                            
067300     EXIT.                                                                
067400*                                                                         
067500 635-ACTUALIZA-MAXIMOS SECTION.                                           
067600     IF WKS-GRUPO-WINS > WKS-MAX-WINS                                     
067700        MOVE WKS-GRUPO-WINS TO WKS-MAX-WINS                               
067800     END-IF                                                               
067900     IF WKS-GRUPO-PTS > WKS-MAX-PTS                                       
068000        MOVE WKS-GRUPO-PTS TO WKS-MAX-PTS                                 
068100     END-IF.                                                              
068200 635-ACTUALIZA-MAXIMOS-E.                                                 
068300     EXIT.                                                                
068400*                                                                         
068500*    SUMA GANADAS Y PUNTOS DE LA HOJA WKS-IDX-ESTRATEGIA CONTRA           
068600*    LOS RESULTADOS SORTEADOS DE ESTA ITERACION.                          
068700 645-CALIFICA-UNA-HOJA SECTION.                                           
068800     MOVE ZERO TO WKS-GRUPO-WINS                                          
068900     MOVE ZERO TO WKS-GRUPO-PTS                                           
069000     PERFORM 646-CALIFICA-UN-JUEGO                                        
069100        VARYING WKS-SUB-ORDEN FROM 1 BY 1                                 
069200        UNTIL WKS-SUB-ORDEN > WKS-TOTAL-JUEGOS.                           
069300 645-CALIFICA-UNA-HOJA-E.                                                 
069400     EXIT.                                                                
069500*                                                                         
069600 646-CALIFICA-UN-JUEGO SECTION.                                           
069700     MOVE HOJ-ORDEN (WKS-IDX-ESTRATEGIA, WKS-SUB-ORDEN)                   
069800        TO WKS-IDX-JUEGO                                                  
069900     IF HOJ-PICK-FAVORITO (WKS-IDX-ESTRATEGIA, WKS-IDX-JUEGO) =           
070000        JUE-RESULTADO-FAV (WKS-IDX-JUEGO)                                 
070100        ADD 1 TO WKS-GRUPO-WINS                                           
070200        COMPUTE WKS-GRUPO-PTS = WKS-GRUPO-PTS +                           
070300                (WKS-TOTAL-JUEGOS - WKS-SUB-ORDEN + 1)                    
070400     END-IF.                                                              
070500 646-CALIFICA-UN-JUEGO-E.                                                 
070600     EXIT.                                                                
070700*                                                                         
070800 660-APLICA-BONOS SECTION.                                                
070900     MOVE 'N' TO WKS-BONO-MW-ITER                                         
071000     MOVE 'N' TO WKS-BONO-MP-ITER                                         
071100     IF WKS-PROBADA-WINS = WKS-MAX-WINS                                   
071200        MOVE 'S' TO WKS-BONO-MW-ITER                                      
071300     END-IF                                                               
071400     IF WKS-PROBADA-PTS = WKS-MAX-PTS                                     
071500        MOVE 'S' TO WKS-BONO-MP-ITER                                      
071600     END-IF                                                               
071700     MOVE WKS-PROBADA-PTS TO WKS-PROBADA-TOTAL                            
071800     IF BONO-MW-ITER                                                      
071900        ADD 5 TO WKS-PROBADA-TOTAL                                        
072000        ADD 1 TO WKS-CONT-BONO-MW                                         
072100     END-IF                                                               
072200     IF BONO-MP-ITER                                                      
072300        ADD 10 TO WKS-PROBADA-TOTAL                                       
072400        ADD 1 TO WKS-CONT-BONO-MP                                         
072500     END-IF.                                                              
072600 660-APLICA-BONOS-E.                                                      
072700     EXIT.                                                                
072800*                                                                         
072900 670-ACUMULA-ITERACION SECTION.                                           
073000     ADD WKS-PROBADA-PTS  TO WKS-SUMA-BASE                                
073100     ADD WKS-PROBADA-WINS TO WKS-SUMA-WINS                                
073200     ADD WKS-PROBADA-TOTAL TO WKS-SUMA-TOTAL                              
073300     IF WKS-CONT-ITER NOT > 2000                                          
073400        MOVE WKS-PROBADA-TOTAL TO WKS-TOTAL-ITER (WKS-CONT-ITER)          
073500     END-IF.                                                              
073600 670-ACUMULA-ITERACION-E.                                                 
073700     EXIT.                                                                
073800*                                                                         
073900*    MEDIA, DESVIACION ESTANDAR (DIVISOR N-1) Y PERCENTILES               
074000*    10/50/90 POR INTERPOLACION LINEAL SOBRE LOS TOTALES                  
074100*    ORDENADOS DE LA ESTRATEGIA PROBADA.                                  
074200 700-CALCULA-ESTADISTICAS SECTION.                                        
074300     COMPUTE WKS-MEDIA-TOTAL = WKS-SUMA-TOTAL / WKS-NSIMS                 
074400     PERFORM 720-ORDENA-TOTALES                                           
074500     MOVE ZERO TO WKS-SUMA-DESVIA-2                                       
074600     PERFORM 725-ACUMULA-DESVIACION                                       
074700        VARYING WKS-CONT-ITER FROM 1 BY 1                                 
074800        UNTIL WKS-CONT-ITER > WKS-NSIMS                                   
074900     IF WKS-NSIMS > 1                                                     
075000        COMPUTE WKS-VARIANZA =                                            
075100                WKS-SUMA-DESVIA-2 / (WKS-NSIMS - 1)                       
075200        PERFORM 730-SACA-RAIZ-CUADRADA                                    
075300     ELSE                                                                 
075400        MOVE ZERO TO WKS-VARIANZA                                         
075500        MOVE ZERO TO WKS-STDEV-CALC                                       
075600     END-IF                                                               
075700     PERFORM 740-CALCULA-PERCENTIL                                        
075800        VARYING WKS-SUB-RESUMEN FROM 1 BY 1                               
075900        UNTIL WKS-SUB-RESUMEN > 3.                                        
076000 700-CALCULA-ESTADISTICAS-E.                                              
076100     EXIT.                                                                
076200*                                                                         
076300 720-ORDENA-TOTALES SECTION.                                              
076400     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
076500     PERFORM 721-REPITE-PASADA-TOTALES                                    
076600        UNTIL WKS-HUBO-CAMBIO = 'N'.                                      
076700 720-ORDENA-TOTALES-E.                                                    
076800     EXIT.                                                                
076900*                                                                         
077000 721-REPITE-PASADA-TOTALES SECTION.                                       
077100     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
077200     PERFORM 722-PASADA-TOTALES                                           
077300        VARYING WKS-CONT-ITER FROM 1 BY 1                                 
077400        UNTIL WKS-CONT-ITER > WKS-NSIMS - 1.                              
077500 721-REPITE-PASADA-TOTALES-E.                                             
077600     EXIT.                                                                
077700*                                                                         
077800 722-PASADA-TOTALES SECTION.                                              
077900     IF WKS-TOTAL-ITER (WKS-CONT-ITER) >                                  
078000        WKS-TOTAL-ITER (WKS-CONT-ITER + 1)                                
078100        MOVE WKS-TOTAL-ITER (WKS-CONT-ITER)   TO WKS-VARIANZA             
078200        MOVE WKS-TOTAL-ITER (WKS-CONT-ITER + 1)                           
078300           TO WKS-TOTAL-ITER (WKS-CONT-ITER)                              
078400        MOVE WKS-VARIANZA TO WKS-TOTAL-ITER (WKS-CONT-ITER + 1)           
078500        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
078600     END-IF.                                                              
078700 722-PASADA-TOTALES-E.                                                    
078800     EXIT.                                                                
078900*                                                                         
079000 725-ACUMULA-DESVIACION SECTION.                                          
079100     COMPUTE WKS-DIFERENCIA-MEDIA =                                       
079200             WKS-TOTAL-ITER (WKS-CONT-ITER) - WKS-MEDIA-TOTAL             
079300     COMPUTE WKS-SUMA-DESVIA-2 = WKS-SUMA-DESVIA-2 +                      
079400             (WKS-DIFERENCIA-MEDIA * WKS-DIFERENCIA-MEDIA).               
079500 725-ACUMULA-DESVIACION-E.                                                
079600     EXIT.                                                                
079700*                                                                         
079800*    RAIZ CUADRADA POR NEWTON-RAPHSON (NO SE USA FUNCTION SQRT).          
079900*    ARRANCA DE LA MITAD DE LA VARIANZA Y AFINA 12 VECES, MAS             
080000*    QUE SUFICIENTE PARA LA PRECISION DE ESTE REPORTE.                    
080100 730-SACA-RAIZ-CUADRADA SECTION.                                          
080200     COMPUTE WKS-STDEV-CALC = WKS-VARIANZA / 2                            
080300     IF WKS-STDEV-CALC = ZERO                                             
080400        MOVE ZERO TO WKS-STDEV-CALC                                       
080500     ELSE                                                                 
080600        PERFORM 731-ITERA-NEWTON 12 TIMES                                 
080700     END-IF.                                                              
080800 730-SACA-RAIZ-CUADRADA-E.                                                
080900     EXIT.                                                                
081000*                                                                         
081100 731-ITERA-NEWTON SECTION.                                                
081200     COMPUTE WKS-STDEV-CALC =                                             
081300             (WKS-STDEV-CALC +                                            
081400              (WKS-VARIANZA / WKS-STDEV-CALC)) / 2.                       
081500 731-ITERA-NEWTON-E.                                                      
081600     EXIT.                                                                
081700*                                                                         
081800*    WKS-SUB-RESUMEN 1/2/3 = P10/P50/P90; RANGO r = q*(N-1),              
081900*    0-BASE; RES-P10/P50/P90 SE USAN COMO ACUMULADOR TEMPORAL Y           
082000*    SE MUEVEN AL RENGLON DE RESUMEN DEFINITIVO EN 750.                   
082100 740-CALCULA-PERCENTIL SECTION.                                           
082200     EVALUATE WKS-SUB-RESUMEN                                             
082300        WHEN 1  COMPUTE WKS-RANGO-PCTL =                                  
082400                        0.10 * (WKS-NSIMS - 1)                            
082500        WHEN 2  COMPUTE WKS-RANGO-PCTL =                                  
082600                        0.50 * (WKS-NSIMS - 1)                            
082700        WHEN 3  COMPUTE WKS-RANGO-PCTL =                                  
082800                        0.90 * (WKS-NSIMS - 1)                            
082900     END-EVALUATE                                                         
083000     DIVIDE WKS-RANGO-PCTL BY 1                                           
083100        GIVING WKS-POS-PCTL-BAJA                                          
083200        REMAINDER WKS-FRACCION-PCTL                                       
083300     ADD 1 TO WKS-POS-PCTL-BAJA                                           
083400     COMPUTE WKS-POS-PCTL-ALTA = WKS-POS-PCTL-BAJA + 1                    
083500     IF WKS-POS-PCTL-ALTA > WKS-NSIMS                                     
083600        MOVE WKS-POS-PCTL-BAJA TO WKS-POS-PCTL-ALTA                       
083700     END-IF                                                               
083800     EVALUATE WKS-SUB-RESUMEN                                             
083900        WHEN 1                                                            
084000           COMPUTE WKS-P10-CALC =                                         
084100              WKS-TOTAL-ITER (WKS-POS-PCTL-BAJA) +                        
084200              (WKS-FRACCION-PCTL *                                        
084300              (WKS-TOTAL-ITER (WKS-POS-PCTL-ALTA) -                       
084400               WKS-TOTAL-ITER (WKS-POS-PCTL-BAJA)))                       
084500        WHEN 2                                                            
084600           COMPUTE WKS-P50-CALC =                                         
084700              WKS-TOTAL-ITER (WKS-POS-PCTL-BAJA) +                        
084800              (WKS-FRACCION-PCTL *                                        
084900              (WKS-TOTAL-ITER (WKS-POS-PCTL-ALTA) -                       
085000               WKS-TOTAL-ITER (WKS-POS-PCTL-BAJA)))                       
085100        WHEN 3                                                            
085200           COMPUTE WKS-P90-CALC =                                         
085300              WKS-TOTAL-ITER (WKS-POS-PCTL-BAJA) +                        
085400              (WKS-FRACCION-PCTL *                                        
085500              (WKS-TOTAL-ITER (WKS-POS-PCTL-ALTA) -                       
085600               WKS-TOTAL-ITER (WKS-POS-PCTL-BAJA)))                       
085700     END-EVALUATE.                                                        
085800 740-CALCULA-PERCENTIL-E.                                                 
085900     EXIT.                                                                
086000*                                                                         
086100 750-GUARDA-RESUMEN SECTION.                                              
086200     ADD 1 TO WKS-TOTAL-RESUMENES                                         
086300     EVALUATE WKS-IDX-PROBADA                                             
086400        WHEN 1 MOVE 'Chalk-MaxPoints       '                              
086500                  TO RES-ESTRATEGIA (WKS-TOTAL-RESUMENES)                 
086600        WHEN 2 MOVE 'Slight-Contrarian     '                              
086700                  TO RES-ESTRATEGIA (WKS-TOTAL-RESUMENES)                 
086800        WHEN 3 MOVE 'Aggressive-Contrarian '                              
086900                  TO RES-ESTRATEGIA (WKS-TOTAL-RESUMENES)                 
087000        WHEN 4 MOVE 'Random-MidShuffle     '                              
087100                  TO RES-ESTRATEGIA (WKS-TOTAL-RESUMENES)                 
087200     END-EVALUATE                                                         
087300     COMPUTE RES-EXP-BASE (WKS-TOTAL-RESUMENES) =                         
087400             WKS-SUMA-BASE / WKS-NSIMS                                    
087500     COMPUTE RES-EXP-WINS (WKS-TOTAL-RESUMENES) =                         
087600             WKS-SUMA-WINS / WKS-NSIMS                                    
087700     COMPUTE RES-P-MOST-WINS (WKS-TOTAL-RESUMENES) =                      
087800             WKS-CONT-BONO-MW / WKS-NSIMS                                 
087900     COMPUTE RES-P-MOST-PUNTOS (WKS-TOTAL-RESUMENES) =                    
088000             WKS-CONT-BONO-MP / WKS-NSIMS                                 
088100     COMPUTE RES-EXP-BONO (WKS-TOTAL-RESUMENES) =                         
088200             (5 * RES-P-MOST-WINS (WKS-TOTAL-RESUMENES)) +                
088300             (10 * RES-P-MOST-PUNTOS (WKS-TOTAL-RESUMENES))               
088400     MOVE WKS-MEDIA-TOTAL TO RES-EXP-TOTAL (WKS-TOTAL-RESUMENES)          
088500     MOVE WKS-STDEV-CALC                                                  
088600        TO RES-STDEV-TOTAL (WKS-TOTAL-RESUMENES)                          
088700     MOVE WKS-P10-CALC TO RES-P10 (WKS-TOTAL-RESUMENES)                   
088800     MOVE WKS-P50-CALC TO RES-P50 (WKS-TOTAL-RESUMENES)                   
088900     MOVE WKS-P90-CALC TO RES-P90 (WKS-TOTAL-RESUMENES).                  
089000 750-GUARDA-RESUMEN-E.                                                    
089100     EXIT.                                                                
089200*                                                                         
089300 800-ORDENA-RESUMENES SECTION.                                            
089400     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
089500     PERFORM 810-REPITE-PASADA-RESUMEN                                    
089600        UNTIL WKS-HUBO-CAMBIO = 'N'.                                      
089700 800-ORDENA-RESUMENES-E.                                                  
089800     EXIT.                                                                
089900*                                                                         
090000 810-REPITE-PASADA-RESUMEN SECTION.                                       
090100     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
090200     PERFORM 820-PASADA-RESUMEN                                           
090300        VARYING WKS-SUB-RESUMEN FROM 1 BY 1                               
090400        UNTIL WKS-SUB-RESUMEN > WKS-TOTAL-RESUMENES - 1.                  
090500 810-REPITE-PASADA-RESUMEN-E.                                             
090600     EXIT.                                                                
090700*                                                                         
090800 820-PASADA-RESUMEN SECTION.                                              
090900     IF RES-EXP-TOTAL (WKS-SUB-RESUMEN) <                                 
091000        RES-EXP-TOTAL (WKS-SUB-RESUMEN + 1)                               
091100        MOVE RES-RENGLON-CRUDO (WKS-SUB-RESUMEN)                          
091200           TO WKS-LINEA-IMPRESION (1:49)                                  
091300        MOVE RES-RENGLON-CRUDO (WKS-SUB-RESUMEN + 1)                      
091400           TO RES-RENGLON-CRUDO (WKS-SUB-RESUMEN)                         
091500        MOVE WKS-LINEA-IMPRESION (1:49)                                   
091600           TO RES-RENGLON-CRUDO (WKS-SUB-RESUMEN + 1)                     
091700        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
091800     END-IF.                                                              
091900 820-PASADA-RESUMEN-E.                                                    
092000     EXIT.                                                                
092100*                                                                         
092200 850-IMPRIME-REPORTE SECTION.                                             
092300     PERFORM 860-ENCABEZADO                                               
092400     PERFORM 870-DETALLE-RESUMEN                                          
092500        VARYING WKS-SUB-RESUMEN FROM 1 BY 1                               
092600        UNTIL WKS-SUB-RESUMEN > WKS-TOTAL-RESUMENES                       
092700     PERFORM 880-TOTAL-CONTROL.                                           
092800 850-IMPRIME-REPORTE-E.                                                   
092900     EXIT.                                                                
093000*                                                                         
093100 860-ENCABEZADO SECTION.                                                  
093200     ADD 1 TO WKS-NO-PAGINA                                               
093300     MOVE SPACES TO REG-LINEA-REPORTE                                     
093400     STRING 'SIMULACION MONTECARLO - SEMANA '                             
093500                                          DELIMITED BY SIZE               
093600            WKS-SEMANA-REPORTE            DELIMITED BY SIZE               
093700       INTO LIN-DATOS                                                     
093800     END-STRING                                                           
093900     WRITE REG-LINEA-REPORTE                                              
094000     MOVE SPACES TO REG-LINEA-REPORTE                                     
094100     STRING 'ESTRATEGIA             EXPBASE EXPWIN '                      
094200            'PMW    PMP    EXPBONO EXPTOT  STDEV  '                       
094300            'P10    P50    P90'    DELIMITED BY SIZE                      
094400       INTO LIN-DATOS                                                     
094500     END-STRING                                                           
094600     WRITE REG-LINEA-REPORTE.                                             
094700 860-ENCABEZADO-E.                                                        
094800     EXIT.                                                                
094900*                                                                         
095000 870-DETALLE-RESUMEN SECTION.                                             
095100     MOVE SPACES TO REG-LINEA-REPORTE                                     
095200     STRING RES-ESTRATEGIA (WKS-SUB-RESUMEN)     DELIMITED BY SIZE        
095300            ' '                                  DELIMITED BY SIZE        
095400            RES-EXP-BASE (WKS-SUB-RESUMEN)       DELIMITED BY SIZE        
095500            ' '                                  DELIMITED BY SIZE        
095600            RES-EXP-WINS (WKS-SUB-RESUMEN)       DELIMITED BY SIZE        
095700            ' '                                  DELIMITED BY SIZE        
095800            RES-P-MOST-WINS (WKS-SUB-RESUMEN)    DELIMITED BY SIZE        
095900            ' '                                  DELIMITED BY SIZE        
096000            RES-P-MOST-PUNTOS (WKS-SUB-RESUMEN)  DELIMITED BY SIZE        
096100            ' '                                  DELIMITED BY SIZE        
096200            RES-EXP-BONO (WKS-SUB-RESUMEN)       DELIMITED BY SIZE        
096300            ' '                                  DELIMITED BY SIZE        
096400            RES-EXP-TOTAL (WKS-SUB-RESUMEN)      DELIMITED BY SIZE        
096500            ' '                                  DELIMITED BY SIZE        
096600            RES-STDEV-TOTAL (WKS-SUB-RESUMEN)    DELIMITED BY SIZE        
096700            ' '                                  DELIMITED BY SIZE        
096800            RES-P10 (WKS-SUB-RESUMEN)            DELIMITED BY SIZE        
096900            ' '                                  DELIMITED BY SIZE        
097000            RES-P50 (WKS-SUB-RESUMEN)            DELIMITED BY SIZE        
097100            ' '                                  DELIMITED BY SIZE        
097200            RES-P90 (WKS-SUB-RESUMEN)            DELIMITED BY SIZE        
097300       INTO LIN-DATOS                                                     
097400     END-STRING                                                           
097500     WRITE REG-LINEA-REPORTE.                                             
097600 870-DETALLE-RESUMEN-E.                                                   
097700     EXIT.                                                                
097800*                                                                         
097900 880-TOTAL-CONTROL SECTION.                                               
098000     MOVE SPACES TO REG-LINEA-REPORTE                                     
098100     STRING 'TOTAL DE CORRIDAS SIMULADAS POR ESTRATEGIA: '                
098200                                          DELIMITED BY SIZE               
098300            WKS-NSIMS                     DELIMITED BY SIZE               
098400       INTO LIN-DATOS                                                     
098500     END-STRING                                                           
098600     WRITE REG-LINEA-REPORTE.                                             
098700 880-TOTAL-CONTROL-E.                                                     
098800     EXIT.                                                                
098900*                                                                         
099000 950-ERROR-APERTURA SECTION.                                              
099100     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
099200     STRING 'QNSIMUL1 ERROR ' DELIMITED BY SIZE                           
099300            ACCION            DELIMITED BY SIZE                           
099400            ' ARCHIVO '       DELIMITED BY SIZE                           
099500            ARCHIVO           DELIMITED BY SIZE                           
099600       INTO WKS-LINEA-IMPRESION                                           
099700     END-STRING                                                           
099800     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
099900     MOVE 91 TO RETURN-CODE                                               
100000     STOP RUN.                                                            
100100 950-ERROR-APERTURA-E.                                                    
100200     EXIT.                                                                
100300*                                                                         
100400 900-CERRAR-ARCHIVOS SECTION.                                             
100500     CLOSE GAMEPROBS                                                      
100600     CLOSE RPTFILE.                                                       
100700 900-CERRAR-ARCHIVOS-E.                                                   
100800     EXIT.                                                                
