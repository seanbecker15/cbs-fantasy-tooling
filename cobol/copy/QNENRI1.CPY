000100*****************************************************                     
000200* QNENRI1 - LAYOUT PICK ENRIQUECIDO CON RESULTADO   *                     
000300*           ARCHIVO ENRICHED - SALIDA DE QNENRIQ1,  *                     
000400*           ENTRADA DE QNCONSE1/QNESTAD1/QNCLASI1/  *                     
000500*           QNCONTR1.  LINEA SECUENCIAL.            *                     
000600*****************************************************                     
000700* CAMPOS DE REG-PICK MAS RESULTADO Y CONSENSO.       *                    
000800*****************************************************                     
000900* 2026-02-09  PEDR  QNL1C02  CREACION DEL MIEMBRO    *                    
001000* 2026-02-11  PEDR  QNL1C03  AGREGA CAMPOS DE        *                    
001100*             CONSENSO PARA MARCADO CONTRARIAN       *                    
001200*****************************************************                     
001300 01  REG-ENRIQUECIDO.                                                     
001400     05  ENR-NOMBRE-JUGADOR      PIC X(25).                               
001500     05  ENR-TEMPORADA           PIC 9(04).                               
001600     05  ENR-SEMANA              PIC 9(02).                               
001700     05  ENR-EQUIPO              PIC X(03).                               
001800     05  ENR-CONFIANZA           PIC 9(02).                               
001900     05  ENR-BANDERA-GANO        PIC X(01).                               
002000        88  ENR-88-GANO               VALUE 'Y'.                          
002100        88  ENR-88-PERDIO             VALUE 'N'.                          
002200     05  ENR-OPONENTE            PIC X(03).                               
002300     05  ENR-LOCAL-VISITA        PIC X(01).                               
002400        88  ENR-88-LOCAL              VALUE 'H'.                          
002500        88  ENR-88-VISITA             VALUE 'A'.                          
002600     05  ENR-PUNTOS-GANADOS      PIC 9(02).                               
002700     05  ENR-BANDERA-CONTRARIAN  PIC X(01).                               
002800        88  ENR-88-CONTRARIAN         VALUE 'Y'.                          
002900     05  ENR-PORCENTAJE-CAMPO    PIC V9(04).                              
003000*    VISTA ALTERNA - CONFIANZA Y PUNTOS COMO PAREJA COMPARABLE            
003100     05  ENR-CONF-PUNTOS-R  REDEFINES ENR-PUNTOS-GANADOS                  
003200                                      PIC 9(02).                          
003300*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
003400     05  FILLER                  PIC X(02).                               
