000100*****************************************************                     
000200* QNPROB1 - LAYOUT PROBABILIDAD CONSENSO DE JUEGO   *                     
000300*           ARCHIVO GAMEPROBS - SALIDA DE QNMOMIO1, *                     
000400*           ENTRADA DE QNGENER1/QNSIMUL1/QNVALID1/  *                     
000500*           QNESCEN1.  LINEA SECUENCIAL.            *                     
000600*****************************************************                     
000700* 2026-02-09  PEDR  QNL1C07  CREACION DEL MIEMBRO    *                    
000800*****************************************************                     
000900 01  REG-PROBABILIDAD.                                                    
001000     05  PRB-ID-JUEGO            PIC X(10).                               
001100     05  PRB-EQUIPO-LOCAL        PIC X(03).                               
001200     05  PRB-EQUIPO-VISITA       PIC X(03).                               
001300     05  PRB-FAVORITO            PIC X(03).                               
001400     05  PRB-CONTRARIO           PIC X(03).                               
001500     05  PRB-PROB-FAVORITO       PIC V9(04).                              
001600*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
001700     05  FILLER                  PIC X(04).                               
