000100*****************************************************                     
000200* QNMOMI1 - LAYOUT COTIZACION DE CASA DE APUESTAS   *                     
000300*           ARCHIVO ODDSQ - ENTRADA, LINEA SEC.     *                     
000400*****************************************************                     
000500* UN REGISTRO POR CASA-JUEGO.  AGRUPADO POR JUEGO.   *                    
000600*****************************************************                     
000700* 2026-02-09  PEDR  QNL1C07  CREACION DEL MIEMBRO    *                    
000800*****************************************************                     
000900 01  REG-MOMIO.                                                           
001000     05  MOM-ID-JUEGO            PIC X(10).                               
001100     05  MOM-NOMBRE-CASA         PIC X(20).                               
001200     05  MOM-EQUIPO-LOCAL        PIC X(03).                               
001300     05  MOM-EQUIPO-VISITA       PIC X(03).                               
001400     05  MOM-MOMIO-LOCAL         PIC S9(05).                              
001500     05  MOM-MOMIO-VISITA        PIC S9(05).                              
001600*    VISTA ALTERNA - MOMIOS COMO PAREJA EMPACADA PARA COMPARAR            
001700     05  MOM-MOMIOS-R  REDEFINES MOM-MOMIO-VISITA                         
001800                                 PIC S9(05).                              
001900*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
002000     05  FILLER                  PIC X(02).                               
