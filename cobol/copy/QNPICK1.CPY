000100*****************************************************                     
000200* QNPICK1 - LAYOUT PICK HISTORICO JUGADOR (QUINIELA)*                     
000300*           ARCHIVO PICKS - ENTRADA, LINEA SECUENCIAL*                    
000400*****************************************************                     
000500* UN REGISTRO POR JUGADA (JUGADOR-JUEGO-SEMANA).     *                    
000600* ORDENADO POR JUGADOR Y SEMANA (VER SPEC FILES).    *                    
000700*****************************************************                     
000800* 2026-02-09  PEDR  QNL1C02  CREACION DEL MIEMBRO    *                    
000900*****************************************************                     
001000 01  REG-PICK.                                                            
001100     05  PIK-NOMBRE-JUGADOR      PIC X(25).                               
001200     05  PIK-TEMPORADA           PIC 9(04).                               
001300     05  PIK-SEMANA              PIC 9(02).                               
001400     05  PIK-EQUIPO              PIC X(03).                               
001500     05  PIK-CONFIANZA           PIC 9(02).                               
001600*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
001700     05  FILLER                  PIC X(03).                               
