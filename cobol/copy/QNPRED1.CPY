000100*****************************************************                     
000200* QNPRED1 - LAYOUT HOJA DE PICKS POR ESTRATEGIA     *                     
000300*           ARCHIVO PREDICTS - SALIDA DE QNGENER1,  *                     
000400*           QNSIMUL1 (HOJA FIJA), QNVALID1.         *                     
000500*           LINEA SECUENCIAL.                       *                     
000600*****************************************************                     
000700* 2026-02-09  PEDR  QNL1C08  CREACION DEL MIEMBRO    *                    
000800*****************************************************                     
000900 01  REG-PREDICCION.                                                      
001000     05  PRD-ESTRATEGIA          PIC X(22).                               
001100     05  PRD-SEMANA              PIC 9(02).                               
001200     05  PRD-ID-JUEGO            PIC X(10).                               
001300     05  PRD-EQUIPO-PICK         PIC X(03).                               
001400     05  PRD-PICK-ES-FAVORITO    PIC X(01).                               
001500        88  PRD-88-ES-FAVORITO        VALUE 'Y'.                          
001600     05  PRD-CONFIANZA           PIC 9(02).                               
001700     05  PRD-RANGO-CONFIANZA     PIC 9(02).                               
001800     05  PRD-PROB-FAVORITO       PIC V9(04).                              
001900*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
002000     05  FILLER                  PIC X(03).                               
