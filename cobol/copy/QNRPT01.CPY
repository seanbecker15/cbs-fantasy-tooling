000100*****************************************************                     
000200* QNRPT01 - LINEA DE IMPRESION GENERICA (RPTFILE)   *                     
000300*           132 COLUMNAS, TODOS LOS REPORTES DE LA  *                     
000400*           QUINIELA (VER SPEC REPORTS 1-6).        *                     
000500*****************************************************                     
000600* 2026-02-09  PEDR  QNL1C01  CREACION DEL MIEMBRO    *                    
000700*****************************************************                     
000800 01  REG-LINEA-REPORTE.                                                   
000900     05  LIN-DATOS               PIC X(132).                              
001000*    VISTA ALTERNA - ENCABEZADO DE PAGINA DEL REPORTE                     
001100 01  REG-ENCABEZADO REDEFINES REG-LINEA-REPORTE.                          
001200     05  ENC-TITULO              PIC X(60).                               
001300     05  FILLER                  PIC X(20).                               
001400     05  ENC-FECHA-CORRIDA       PIC X(10).                               
001500     05  FILLER                  PIC X(10).                               
001600     05  ENC-LITERAL-PAGINA      PIC X(08).                               
001700     05  ENC-NO-PAGINA           PIC 9(04).                               
001800     05  FILLER                  PIC X(20).                               
