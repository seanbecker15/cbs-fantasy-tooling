000100*****************************************************                     
000200* QNJUEG1 - LAYOUT RESULTADO DE JUEGO (QUINIELA NFL)*                     
000300*           ARCHIVO GAMES - ENTRADA, LINEA SECUENCIAL*                    
000400*****************************************************                     
000500* UN REGISTRO POR JUEGO-SEMANA.  ORDENADO POR SEMANA.*                    
000600*****************************************************                     
000700* 2026-02-09  PEDR  QNL1C02  CREACION DEL MIEMBRO    *                    
000800*****************************************************                     
000900 01  REG-JUEGO.                                                           
001000     05  JUE-ID-JUEGO            PIC X(10).                               
001100     05  JUE-TEMPORADA           PIC 9(04).                               
001200     05  JUE-SEMANA              PIC 9(02).                               
001300     05  JUE-EQUIPO-VISITA       PIC X(03).                               
001400     05  JUE-EQUIPO-LOCAL        PIC X(03).                               
001500     05  JUE-MARCADOR-VISITA     PIC 9(03).                               
001600     05  JUE-MARCADOR-LOCAL      PIC 9(03).                               
001700     05  JUE-EQUIPO-GANADOR      PIC X(03).                               
001800     05  JUE-BANDERA-FINALIZADO  PIC X(01).                               
001900        88  JUE-88-FINALIZADO         VALUE 'Y'.                          
002000        88  JUE-88-PENDIENTE          VALUE 'N'.                          
002100*    VISTA ALTERNA - PAR DE EQUIPOS COMO UNIDAD DE BUSQUEDA               
002200     05  JUE-PAR-EQUIPOS  REDEFINES JUE-EQUIPO-GANADOR                    
002300                                    PIC X(03).                            
002400*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
002500     05  FILLER                  PIC X(01).                               
