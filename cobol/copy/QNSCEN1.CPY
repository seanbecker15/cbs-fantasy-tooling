000100*****************************************************                     
000200* QNSCEN1 - LAYOUT PICK DE SEMANA ACTUAL (ESCENARIOS)*                    
000300*           ARCHIVO SCENPICKS - ENTRADA, LINEA SEC. *                     
000400*****************************************************                     
000500* 2026-02-09  PEDR  QNL1C11  CREACION DEL MIEMBRO    *                    
000600*****************************************************                     
000700 01  REG-ESCENARIO-PICK.                                                  
000800     05  ESP-NOMBRE-JUGADOR      PIC X(25).                               
000900     05  ESP-EQUIPO              PIC X(03).                               
001000     05  ESP-OPONENTE            PIC X(03).                               
001100     05  ESP-CONFIANZA           PIC 9(02).                               
001200     05  ESP-RESULTADO           PIC X(01).                               
001300        88  ESP-88-GANO               VALUE 'W'.                          
001400        88  ESP-88-PERDIO             VALUE 'L'.                          
001500        88  ESP-88-PENDIENTE          VALUE 'P'.                          
001600*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
001700     05  FILLER                  PIC X(03).                               
