000100*****************************************************                     
000200* QNSEMJ1 - LAYOUT SEMANA DE JUGADOR (QUINIELA NFL) *                     
000300*           ARCHIVO STANDINGS - ENTRADA, LINEA SEC. *                     
000400*****************************************************                     
000500* UN REGISTRO POR JUGADOR-SEMANA.  U1 LEE UNA SOLA   *                    
000600* SEMANA POR CORRIDA; U4 LEE TODAS LAS SEMANAS.      *                    
000700*****************************************************                     
000800* 2026-02-09  PEDR  QNL1C01  CREACION DEL MIEMBRO    *                    
000900*****************************************************                     
001000 01  REG-SEMANA-JUGADOR.                                                  
001100     05  SEJ-NOMBRE-JUGADOR      PIC X(25).                               
001200     05  SEJ-SEMANA              PIC 9(02).                               
001300     05  SEJ-PUNTOS              PIC 9(03).                               
001400     05  SEJ-GANADOS             PIC 9(02).                               
001500     05  SEJ-PERDIDOS            PIC 9(02).                               
001600*    AREA DE EXPANSION FUTURA - NO USADA POR PROGRAMAS ACTUALES           
001700     05  FILLER                  PIC X(02).                               
