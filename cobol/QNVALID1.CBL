000100*****************************************************************         
000200* FECHA          : 1993-08-30                                             
000300* PROGRAMADOR    : MARISOL ALVA (MALV)                                    
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C10                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : VALIDA UNA HOJA DE PICKS CAPTURADA POR                 
000900*                  TARJETAS SYSIN (EQUIPO POR POSICION DE                 
001000*                  CONFIANZA, MAS CONFIABLE PRIMERO) CONTRA EL            
001100*                  CALENDARIO DE LA SEMANA, Y ANALIZA EL RIESGO           
001200*                  CONTRARIAN DE LA HOJA.                                 
001300* ARCHIVOS       : GAMEPROBS=E, RPTFILE=S                                 
001400* ACCION(ES)     : VALIDA CONTEO, EQUIPOS, DUPLICADOS Y                   
001500*                  COBERTURA COMPLETA DEL CALENDARIO; SI LA               
001600*                  HOJA ES VALIDA, CALCULA GANADAS ESPERADAS Y            
001700*                  CLASIFICA EL RIESGO DE LA HOJA.                        
001800* INSTALADO      : SI                                                     
001900*****************************************************************         
002000* BPM/RATIONAL   : 341216                                                 
002100* NOMBRE         : QNVALID1                                               
002200* DESCRIPCION    : VALIDADOR Y ANALIZADOR DE HOJA DE PICKS - NFL          
002300*****************************************************************         
002400*                                                                         
002500*****************************************************************         
002600* H I S T O R I A L   D E   C A M B I O S                                 
002700*****************************************************************         
002800* 1993-08-30  MALV  QNL1C10  VERSION INICIAL DEL PROGRAMA.                
002900* 1994-11-02  MALV  QNL1C10  AGREGA LA VALIDACION DE COBERTURA            
003000*             COMPLETA DEL CALENDARIO (ANTES SOLO VALIDABA                
003100*             CONTEO Y EQUIPOS CONOCIDOS).                                
003200* 1998-09-30  JCHA  QNL1C10  REVISION Y2K - SIN CAMPOS DE FECHA           
003300*             DE DOS DIGITOS EN ESTE PROGRAMA. SIN HALLAZGOS.             
003400* 1999-01-14  JCHA  QNL1C10  PRUEBA DE CORTE DE ANIO EN                   
003500*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
003600* 2003-02-19  RREY  QNL1C10  AGREGA LA CLASIFICACION DE RIESGO            
003700*             DE LA HOJA (CONSERVADORA/MODERADA/AGRESIVA).                
003800* 2026-02-09  PEDR  QNL1C10  AJUSTE FINAL PARA NUEVA TEMPORADA.           
003900*****************************************************************         
004000 IDENTIFICATION DIVISION.                                                 
004100 PROGRAM-ID.    QNVALID1.                                                 
004200 AUTHOR.        MARISOL ALVA.                                             
004300 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004400 DATE-WRITTEN.  30/08/1993.                                               
004500 DATE-COMPILED.                                                           
004600 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
004700*****************************************************************         
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005300     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005400     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700     SELECT GAMEPROBS   ASSIGN TO GAMEPROBS                               
005800            ORGANIZATION IS LINE SEQUENTIAL                               
005900            FILE STATUS  IS FS-GAMEPROBS.                                 
006000     SELECT RPTFILE     ASSIGN TO RPTFILE                                 
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS FS-RPTFILE.                                   
006300*****************************************************************         
006400 DATA DIVISION.                                                           
006500 FILE SECTION.                                                            
006600 FD  GAMEPROBS                                                            
006700     LABEL RECORDS ARE STANDARD.                                          
006800     COPY QNPROB1.                                                        
006900 FD  RPTFILE                                                              
007000     LABEL RECORDS ARE STANDARD.                                          
007100     COPY QNRPT01.                                                        
007200*****************************************************************         
007300 WORKING-STORAGE SECTION.                                                 
007400 01  WKS-FS-STATUS.                                                       
007500     05  FS-GAMEPROBS           PIC 9(02).                                
007600     05  FS-RPTFILE             PIC 9(02).                                
007700     05  PROGRAMA               PIC X(08) VALUE 'QNVALID1'.               
007800     05  ARCHIVO                PIC X(08).                                
007900     05  ACCION                 PIC X(10).                                
008000     05  FILLER                 PIC X(04).                                
008100 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008200*                                                                         
008300 01  WKS-VARIABLES-TRABAJO.                                               
008400     05  WKS-SEMANA-REPORTE     PIC 9(02) VALUE ZEROES.                   
008500     05  WKS-NO-PAGINA          PIC 9(04) COMP VALUE ZERO.                
008600     05  WKS-TOTAL-JUEGOS       PIC 9(02) COMP.                           
008700     05  WKS-CONTEO-ENTRADA     PIC 9(02) COMP.                           
008800     05  WKS-IDX-JUEGO          PIC 9(02) COMP.                           
008900     05  WKS-IDX-PICK           PIC 9(02) COMP.                           
009000     05  WKS-CONFIANZA-CALC     PIC 9(02) COMP.                           
009100     05  WKS-CONT-CONTRARIAN    PIC 9(02) COMP.                           
009200     05  WKS-CONT-ALTA          PIC 9(02) COMP.                           
009300     05  WKS-CONT-BAJA          PIC 9(02) COMP.                           
009400     05  WKS-CONT-INVALIDOS     PIC 9(02) COMP.                           
009500     05  WKS-CONT-SIN-CUBRIR    PIC 9(02) COMP.                           
009600     05  WKS-GANADAS-ESPERADAS  PIC 9(02)V9(04).                          
009700     05  WKS-RIESGO-HOJA        PIC X(12).                                
009750     05  WKS-BANDERA-CONTRA     PIC X(01).                                
009800     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
009900        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
010000        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
010100     05  WKS-FLAGS.                                                       
010200        10  WKS-FIN-GAMEPROBS   PIC X(01) VALUE 'N'.                      
010300           88  FIN-GAMEPROBS          VALUE 'S'.                          
010400        10  WKS-HOJA-VALIDA     PIC X(01) VALUE 'S'.                      
010500           88  HOJA-VALIDA            VALUE 'S'.                          
010600        10  SW-REIMPRIME-REPORTE                                          
010700                                PIC X(01) VALUE 'N'.                      
010800     05  FILLER                 PIC X(04).                                
010900*                                                                         
011000*    CALENDARIO DE LA SEMANA, CARGADO DE GAMEPROBS.                       
011100 01  WKS-TABLA-JUEGOS.                                                    
011200     05  WKS-JUE-TABLA OCCURS 16 TIMES.                                   
011300        10  JUE-EQUIPO-LOCAL         PIC X(03).                           
011400        10  JUE-EQUIPO-VISITA        PIC X(03).                           
011500        10  JUE-FAVORITO             PIC X(03).                           
011600        10  JUE-SUBDOG               PIC X(03).                           
011700        10  JUE-P-FAV                PIC V9(04).                          
011800        10  JUE-CUBIERTO             PIC X(01).                           
011900           88  JUE-88-CUBIERTO           VALUE 'S'.                       
012000        10  FILLER                   PIC X(02).                           
012100 01  WKS-TABLA-JUEGOS-R REDEFINES WKS-TABLA-JUEGOS PIC X(304).            
012200*                                                                         
012300*    HOJA DE PICKS CAPTURADA (POSICION 1 = MAYOR CONFIANZA).              
012400 01  WKS-TABLA-PICKS.                                                     
012500     05  WKS-PCK-TABLA OCCURS 16 TIMES.                                   
012600        10  PCK-EQUIPO               PIC X(03).                           
012700        10  PCK-CONFIANZA            PIC 9(02).                           
012800        10  PCK-ES-FAVORITO          PIC X(01).                           
012900           88  PCK-88-ES-FAVORITO        VALUE 'Y'.                       
013000        10  PCK-PROB-GANAR           PIC V9(04).                          
013100        10  PCK-VALIDO               PIC X(01).                           
013200           88  PCK-88-VALIDO             VALUE 'S'.                       
013300        10  FILLER                   PIC X(02).                           
013400 01  WKS-TABLA-PICKS-R REDEFINES WKS-TABLA-PICKS PIC X(208).              
013500*                                                                         
013600 01  WKS-LINEA-IMPRESION        PIC X(132).                               
013700*****************************************************************         
013800 PROCEDURE DIVISION.                                                      
013900*                                                                         
014000 000-PRINCIPAL SECTION.                                                   
014100     PERFORM 050-ACEPTA-PARAMETROS                                        
014200     PERFORM 100-ABRIR-ARCHIVOS                                           
014300     PERFORM 200-CARGA-JUEGOS                                             
014400     PERFORM 300-VALIDA-HOJA                                              
014500     IF HOJA-VALIDA                                                       
014600        PERFORM 500-ANALIZA-HOJA                                          
014700        PERFORM 600-DETERMINA-RIESGO                                      
014800     END-IF                                                               
014900     PERFORM 700-IMPRIME-REPORTE                                          
015000     PERFORM 900-CERRAR-ARCHIVOS                                          
015100     STOP RUN.                                                            
015200 000-PRINCIPAL-E.                                                         
015300     EXIT.                                                                
015400*                                                                         
015500*    TARJETAS SYSIN: SEMANA, CONTEO DE EQUIPOS CAPTURADOS Y               
015600*    LUEGO UNA TARJETA POR EQUIPO, DE MAYOR A MENOR CONFIANZA.            
015700 050-ACEPTA-PARAMETROS SECTION.                                           
015800     ACCEPT WKS-SEMANA-REPORTE FROM SYSIN                                 
015900     ACCEPT WKS-CONTEO-ENTRADA FROM SYSIN                                 
016000     IF WKS-CONTEO-ENTRADA > 16                                           
016100        MOVE 16 TO WKS-CONTEO-ENTRADA                                     
016200     END-IF                                                               
016300     MOVE SPACES TO WKS-TABLA-PICKS-R                                     
016400     PERFORM 060-LEE-UN-EQUIPO                                            
016500        VARYING WKS-IDX-PICK FROM 1 BY 1                                  
016600        UNTIL WKS-IDX-PICK > WKS-CONTEO-ENTRADA.                          
016700 050-ACEPTA-PARAMETROS-E.                                                 
016800     EXIT.                                                                
016900*                                                                         
017000 060-LEE-UN-EQUIPO SECTION.                                               
017100     ACCEPT PCK-EQUIPO (WKS-IDX-PICK) FROM SYSIN                          
017200     INSPECT PCK-EQUIPO (WKS-IDX-PICK)                                    
017300        CONVERTING 'abcdefghijklmnopqrstuvwxyz'                           
017400                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                          
017500 060-LEE-UN-EQUIPO-E.                                                     
017600     EXIT.                                                                
017700*                                                                         
017800 100-ABRIR-ARCHIVOS SECTION.                                              
017900     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
018000     MOVE SPACES TO WKS-TABLA-JUEGOS-R                                    
018100     OPEN INPUT  GAMEPROBS                                                
018200     IF FS-GAMEPROBS NOT = '00'                                           
018300        MOVE 'GAMEPRB' TO ARCHIVO                                         
018400        MOVE 'APERTURA' TO ACCION                                         
018500        PERFORM 950-ERROR-APERTURA                                        
018600     END-IF                                                               
018700     OPEN OUTPUT RPTFILE                                                  
018800     IF FS-RPTFILE NOT = '00'                                             
018900        MOVE 'RPTFILE'  TO ARCHIVO                                        
019000        MOVE 'APERTURA' TO ACCION                                         
019100        PERFORM 950-ERROR-APERTURA                                        
019200     END-IF.                                                              
019300 100-ABRIR-ARCHIVOS-E.                                                    
019400     EXIT.                                                                
019500*                                                                         
019600 200-CARGA-JUEGOS SECTION.                                                
019700     PERFORM 210-LEER-GAMEPROBS                                           
019800     PERFORM 220-CARGA-UN-JUEGO UNTIL FIN-GAMEPROBS.                      
019900 200-CARGA-JUEGOS-E.                                                      
020000     EXIT.                                                                
020100*                                                                         
020200 210-LEER-GAMEPROBS SECTION.                                              
020300     READ GAMEPROBS                                                       
020400        AT END SET FIN-GAMEPROBS TO TRUE                                  
020500     END-READ.                                                            
020600 210-LEER-GAMEPROBS-E.                                                    
020700     EXIT.                                                                
020800*                                                                         
020900 220-CARGA-UN-JUEGO SECTION.                                              
021000     IF WKS-TOTAL-JUEGOS < 16                                             
021100        ADD 1 TO WKS-TOTAL-JUEGOS                                         
021200        MOVE PRB-EQUIPO-LOCAL                                             
021300           TO JUE-EQUIPO-LOCAL (WKS-TOTAL-JUEGOS)                         
021400        MOVE PRB-EQUIPO-VISITA                                            
021500           TO JUE-EQUIPO-VISITA (WKS-TOTAL-JUEGOS)                        
021600        MOVE PRB-FAVORITO      TO JUE-FAVORITO (WKS-TOTAL-JUEGOS)         
021700        MOVE PRB-CONTRARIO     TO JUE-SUBDOG (WKS-TOTAL-JUEGOS)           
021800        MOVE PRB-PROB-FAVORITO TO JUE-P-FAV (WKS-TOTAL-JUEGOS)            
021900        MOVE 'N' TO JUE-CUBIERTO (WKS-TOTAL-JUEGOS)                       
022000     END-IF                                                               
022100     PERFORM 210-LEER-GAMEPROBS.                                          
022200 220-CARGA-UN-JUEGO-E.                                                    
022300     EXIT.                                                                
022400*                                                                         
022500*    CUATRO CHEQUEOS: CONTEO IGUAL A G, CADA EQUIPO JUEGA ESTA            
022600*    SEMANA (SIN JUEGO YA CUBIERTO POR OTRO PICK), Y AL FINAL,            
022700*    TODO EL CALENDARIO QUEDA CUBIERTO.                                   
022800 300-VALIDA-HOJA SECTION.                                                 
022900     MOVE 'S' TO WKS-HOJA-VALIDA                                          
023000     MOVE ZERO TO WKS-CONT-INVALIDOS                                      
023100     MOVE ZERO TO WKS-CONT-SIN-CUBRIR                                     
023200     IF WKS-CONTEO-ENTRADA NOT = WKS-TOTAL-JUEGOS                         
023300        MOVE 'N' TO WKS-HOJA-VALIDA                                       
023400     END-IF                                                               
023500     PERFORM 320-VALIDA-UN-EQUIPO                                         
023600        VARYING WKS-IDX-PICK FROM 1 BY 1                                  
023700        UNTIL WKS-IDX-PICK > WKS-CONTEO-ENTRADA                           
023800     IF WKS-CONT-INVALIDOS > ZERO                                         
023900        MOVE 'N' TO WKS-HOJA-VALIDA                                       
024000     END-IF                                                               
024100     PERFORM 450-VALIDA-COBERTURA                                         
024200        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
024300        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS                            
024400     IF WKS-CONT-SIN-CUBRIR > ZERO                                        
024500        MOVE 'N' TO WKS-HOJA-VALIDA                                       
024600     END-IF.                                                              
024700 300-VALIDA-HOJA-E.                                                       
024800     EXIT.                                                                
024900*                                                                         
025000 320-VALIDA-UN-EQUIPO SECTION.                                            
025100     MOVE 'N' TO PCK-VALIDO (WKS-IDX-PICK)                                
025200     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
025300     PERFORM 330-BUSCA-JUEGO-DEL-EQUIPO                                   
025400        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
025500        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS                            
025600           OR WKS-88-ENCONTRADO                                           
025700     IF WKS-88-NO-ENCONTRADO                                              
025800        ADD 1 TO WKS-CONT-INVALIDOS                                       
025900     END-IF.                                                              
026000 320-VALIDA-UN-EQUIPO-E.                                                  
026100     EXIT.                                                                
026200*                                                                         
026300 330-BUSCA-JUEGO-DEL-EQUIPO SECTION.                                      
026400     IF (PCK-EQUIPO (WKS-IDX-PICK) =                                      
026500             JUE-EQUIPO-LOCAL (WKS-IDX-JUEGO)                             
026600        OR                                                                
026700         PCK-EQUIPO (WKS-IDX-PICK) =                                      
026800             JUE-EQUIPO-VISITA (WKS-IDX-JUEGO))                           
026900        AND JUE-CUBIERTO (WKS-IDX-JUEGO) = 'N'                            
027000        MOVE 'S' TO JUE-CUBIERTO (WKS-IDX-JUEGO)                          
027100        MOVE 'S' TO PCK-VALIDO (WKS-IDX-PICK)                             
027200        SET WKS-88-ENCONTRADO TO TRUE                                     
027300        IF PCK-EQUIPO (WKS-IDX-PICK) =                                    
027400              JUE-FAVORITO (WKS-IDX-JUEGO)                                
027500           MOVE 'Y' TO PCK-ES-FAVORITO (WKS-IDX-PICK)                     
027600           MOVE JUE-P-FAV (WKS-IDX-JUEGO)                                 
027700              TO PCK-PROB-GANAR (WKS-IDX-PICK)                            
027800        ELSE                                                              
027900           MOVE 'N' TO PCK-ES-FAVORITO (WKS-IDX-PICK)                     
028000           COMPUTE PCK-PROB-GANAR (WKS-IDX-PICK) =                        
028100                   1 - JUE-P-FAV (WKS-IDX-JUEGO)                          
028200        END-IF                                                            
028300     END-IF.                                                              
028400 330-BUSCA-JUEGO-DEL-EQUIPO-E.                                            
028500     EXIT.                                                                
028600*                                                                         
028700 450-VALIDA-COBERTURA SECTION.                                            
028800     IF JUE-CUBIERTO (WKS-IDX-JUEGO) = 'N'                                
028900        ADD 1 TO WKS-CONT-SIN-CUBRIR                                      
029000     END-IF.                                                              
029100 450-VALIDA-COBERTURA-E.                                                  
029200     EXIT.                                                                
029300*                                                                         
029400*    CONFIANZA(POSICION) = G - POSICION + 1, TAL COMO SE                  
029500*    CAPTURO LA HOJA (MAYOR CONFIANZA PRIMERO).                           
029600 500-ANALIZA-HOJA SECTION.                                                
029700     MOVE ZERO TO WKS-CONT-CONTRARIAN                                     
029800     MOVE ZERO TO WKS-CONT-ALTA                                           
029900     MOVE ZERO TO WKS-CONT-BAJA                                           
030000     MOVE ZERO TO WKS-GANADAS-ESPERADAS                                   
030100     PERFORM 510-EVALUA-UN-PICK                                           
030200        VARYING WKS-IDX-PICK FROM 1 BY 1                                  
030300        UNTIL WKS-IDX-PICK > WKS-CONTEO-ENTRADA.                          
030400 500-ANALIZA-HOJA-E.                                                      
030500     EXIT.                                                                
030600*                                                                         
030700 510-EVALUA-UN-PICK SECTION.                                              
030800     COMPUTE WKS-CONFIANZA-CALC =                                         
030900             WKS-CONTEO-ENTRADA - WKS-IDX-PICK + 1                        
031000     MOVE WKS-CONFIANZA-CALC TO PCK-CONFIANZA (WKS-IDX-PICK)              
031100     IF NOT PCK-88-ES-FAVORITO (WKS-IDX-PICK)                             
031200        ADD 1 TO WKS-CONT-CONTRARIAN                                      
031300     END-IF                                                               
031400     IF WKS-CONFIANZA-CALC NOT < 13                                       
031500        ADD 1 TO WKS-CONT-ALTA                                            
031600     END-IF                                                               
031700     IF WKS-CONFIANZA-CALC NOT > 4                                        
031800        ADD 1 TO WKS-CONT-BAJA                                            
031900     END-IF                                                               
032000     ADD PCK-PROB-GANAR (WKS-IDX-PICK) TO WKS-GANADAS-ESPERADAS.          
032100 510-EVALUA-UN-PICK-E.                                                    
032200     EXIT.                                                                
032300*                                                                         
032400 600-DETERMINA-RIESGO SECTION.                                            
032500     EVALUATE TRUE                                                        
032600        WHEN WKS-CONT-CONTRARIAN = ZERO                                   
032700           MOVE 'CONSERVADORA' TO WKS-RIESGO-HOJA                         
032800        WHEN WKS-CONT-CONTRARIAN < 3                                      
032900           MOVE 'MODERADA    ' TO WKS-RIESGO-HOJA                         
033000        WHEN OTHER                                                        
033100           MOVE 'AGRESIVA    ' TO WKS-RIESGO-HOJA                         
033200     END-EVALUATE.                                                        
033300 600-DETERMINA-RIESGO-E.                                                  
033400     EXIT.                                                                
033500*                                                                         
033600 700-IMPRIME-REPORTE SECTION.                                             
033700     PERFORM 710-ENCABEZADO                                               
033800     IF HOJA-VALIDA                                                       
033900        PERFORM 730-DETALLE-PICK                                          
034000           VARYING WKS-IDX-PICK FROM 1 BY 1                               
034100           UNTIL WKS-IDX-PICK > WKS-CONTEO-ENTRADA                        
034200        PERFORM 740-RESUMEN-RIESGO                                        
034300     ELSE                                                                 
034400        PERFORM 720-DETALLE-ERRORES                                       
034500     END-IF.                                                              
034600 700-IMPRIME-REPORTE-E.                                                   
034700     EXIT.                                                                
034800*                                                                         
034900 710-ENCABEZADO SECTION.                                                  
035000     ADD 1 TO WKS-NO-PAGINA                                               
035100     MOVE SPACES TO REG-LINEA-REPORTE                                     
035200     STRING 'VALIDACION DE HOJA DE PICKS - SEMANA '                       
035300                                          DELIMITED BY SIZE               
035400            WKS-SEMANA-REPORTE            DELIMITED BY SIZE               
035500       INTO LIN-DATOS                                                     
035600     END-STRING                                                           
035700     WRITE REG-LINEA-REPORTE.                                             
035800 710-ENCABEZADO-E.                                                        
035900     EXIT.                                                                
036000*                                                                         
036100 720-DETALLE-ERRORES SECTION.                                             
036200     MOVE SPACES TO REG-LINEA-REPORTE                                     
036300     STRING 'HOJA RECHAZADA - CONTEO=' DELIMITED BY SIZE                  
036400            WKS-CONTEO-ENTRADA         DELIMITED BY SIZE                  
036500            ' JUEGOS=' DELIMITED BY SIZE                                  
036600            WKS-TOTAL-JUEGOS           DELIMITED BY SIZE                  
036700            ' EQUIPOS-INVALIDOS=' DELIMITED BY SIZE                       
036800            WKS-CONT-INVALIDOS         DELIMITED BY SIZE                  
036900            ' JUEGOS-SIN-CUBRIR=' DELIMITED BY SIZE                       
037000            WKS-CONT-SIN-CUBRIR        DELIMITED BY SIZE                  
037100       INTO LIN-DATOS                                                     
037200     END-STRING                                                           
037300     WRITE REG-LINEA-REPORTE.                                             
037400 720-DETALLE-ERRORES-E.                                                   
037500     EXIT.                                                                
037600*                                                                         
037700 730-DETALLE-PICK SECTION.                                                
037750     IF PCK-88-ES-FAVORITO (WKS-IDX-PICK)                                 
037760        MOVE 'N' TO WKS-BANDERA-CONTRA                                    
037770     ELSE                                                                 
037780        MOVE 'S' TO WKS-BANDERA-CONTRA                                    
037790     END-IF                                                               
037800     MOVE SPACES TO REG-LINEA-REPORTE                                     
037900     STRING PCK-EQUIPO (WKS-IDX-PICK)         DELIMITED BY SIZE           
038000            ' CONF='                          DELIMITED BY SIZE           
038100            PCK-CONFIANZA (WKS-IDX-PICK)      DELIMITED BY SIZE           
038200            ' PROBGANA='                      DELIMITED BY SIZE           
038300            PCK-PROB-GANAR (WKS-IDX-PICK)     DELIMITED BY SIZE           
038400            ' CONTRARIAN='                    DELIMITED BY SIZE           
038450            WKS-BANDERA-CONTRA                DELIMITED BY SIZE           
038500       INTO LIN-DATOS                                                     
038600     END-STRING                                                           
039600     WRITE REG-LINEA-REPORTE.                                             
039700 730-DETALLE-PICK-E.                                                      
039800     EXIT.                                                                
039900*                                                                         
040000 740-RESUMEN-RIESGO SECTION.                                              
040100     MOVE SPACES TO REG-LINEA-REPORTE                                     
040200     STRING 'GANADAS ESPERADAS=' DELIMITED BY SIZE                        
040300            WKS-GANADAS-ESPERADAS DELIMITED BY SIZE                       
040400            ' CONTRARIAN=' DELIMITED BY SIZE                              
040500            WKS-CONT-CONTRARIAN DELIMITED BY SIZE                         
040600            ' ALTA-CONFIANZA=' DELIMITED BY SIZE                          
040700            WKS-CONT-ALTA DELIMITED BY SIZE                               
040800            ' BAJA-CONFIANZA=' DELIMITED BY SIZE                          
040900            WKS-CONT-BAJA DELIMITED BY SIZE                               
041000            ' RIESGO=' DELIMITED BY SIZE                                  
041100            WKS-RIESGO-HOJA DELIMITED BY SIZE                             
041200       INTO LIN-DATOS                                                     
041300     END-STRING                                                           
041400     WRITE REG-LINEA-REPORTE.                                             
041500 740-RESUMEN-RIESGO-E.                                                    
041600     EXIT.                                                                
041700*                                                                         
041800 950-ERROR-APERTURA SECTION.                                              
041900     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
042000     STRING 'QNVALID1 ERROR ' DELIMITED BY SIZE                           
042100            ACCION            DELIMITED BY SIZE                           
042200            ' ARCHIVO '       DELIMITED BY SIZE                           
042300            ARCHIVO           DELIMITED BY SIZE                           
042400       INTO WKS-LINEA-IMPRESION                                           
042500     END-STRING                                                           
042600     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
042700     MOVE 91 TO RETURN-CODE                                               
042800     STOP RUN.                                                            
042900 950-ERROR-APERTURA-E.                                                    
043000     EXIT.                                                                
043100*                                                                         
043200 900-CERRAR-ARCHIVOS SECTION.                                             
043300     CLOSE GAMEPROBS                                                      
043400     CLOSE RPTFILE.                                                       
043500 900-CERRAR-ARCHIVOS-E.                                                   
043600     EXIT.                                                                
