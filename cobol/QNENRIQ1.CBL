000100*****************************************************************         
000200* FECHA          : 1987-05-04                                             
000300* PROGRAMADOR    : PEDRO ESTRADA (PEDR)                                   
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C02                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : ENRIQUECE CADA PICK HISTORICO DEL EMPLEADO             
000900*                  CON EL RESULTADO DEL JUEGO CORRESPONDIENTE             
001000*                  (GANO/PERDIO, RIVAL, LOCAL O VISITA, PUNTOS            
001100*                  GANADOS) TOMANDO PICKS Y RESULTADOS COMO               
001200*                  ENTRADA.                                               
001300* ARCHIVOS       : PICKS=E, GAMES=E, ENRICHED=S                           
001400* ACCION(ES)     : CARGA TABLA DE JUEGOS POR SEMANA-EQUIPO Y              
001500*                  CRUZA CONTRA CADA PICK LEIDO.                          
001600* INSTALADO      : SI                                                     
001700*****************************************************************         
001800* BPM/RATIONAL   : 341208                                                 
001900* NOMBRE         : QNENRIQ1                                               
002000* DESCRIPCION    : ENRIQUECIMIENTO DE PICKS DE QUINIELA NFL               
002100*****************************************************************         
002200*                                                                         
002300*****************************************************************         
002400* H I S T O R I A L   D E   C A M B I O S                                 
002500*****************************************************************         
002600* 1987-05-04  PEDR  QNL1C02  VERSION INICIAL DEL PROGRAMA.                
002700* 1987-09-14  PEDR  QNL1C02  SE AGREGA VALIDACION DE EQUIPO               
002800*             VACIO EN EL PICK ANTES DE BUSCAR EN TABLA.                  
002900* 1989-02-20  RREY  QNL1C02  CORRIGE CALCULO DE LOCAL-VISITA              
003000*             CUANDO EL EQUIPO DEL PICK NO EMPATA CON HOME                
003100*             NI VISITA (REGISTRO SUCIO EN ARCHIVO GAMES).                
003200* 1991-06-11  RREY  QNL1C02  AMPLIA TABLA DE JUEGOS DE 300 A              
003300*             544 RENGLONES POR CRECIMIENTO DE TEMPORADA.                 
003400* 1993-11-03  MALV  QNL1C02  AGREGA CONTADOR DE PICKS SIN                 
003500*             JUEGO ENCONTRADO PARA CUADRE DE CONTROL.                    
003600* 1995-04-27  MALV  QNL1C02  ESTANDARIZA MENSAJES DE ERROR                
003700*             DE APERTURA SEGUN NUEVO INSTRUCTIVO DE SISTEMAS.            
003800* 1998-09-30  JCHA  QNL1C02  REVISION Y2K - CAMPOS DE SEMANA              
003900*             Y TEMPORADA YA MANEJABAN 4 DIGITOS, SIN CAMBIO              
004000*             DE LAYOUT. SE DEJA CONSTANCIA DE REVISION.                  
004100* 1999-01-14  JCHA  QNL1C02  PRUEBA DE CORTE DE ANIO EN                   
004200*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
004300* 2004-08-19  EEDR  QNL1C02  CAMBIA ARCHIVO DE SALIDA A                   
004400*             ORGANIZACION LINE SEQUENTIAL POR MIGRACION DE               
004500*             LA PLATAFORMA DE REPORTES.                                  
004600* 2011-03-02  EEDR  QNL1C02  AGREGA BANDERA DE CONTRARIAN Y               
004700*             PORCENTAJE DE CAMPO AL REGISTRO ENRIQUECIDO                 
004800*             PARA USO DE QNCONSE1 (REQ. MERCADEO INTERNO).               
004900* 2015-07-08  PEDR  QNL1C02  OPTIMIZA BUSQUEDA EN TABLA DE                
005000*             JUEGOS CON INDICE EN LUGAR DE SUBINDICE.                    
005100* 2026-02-09  PEDR  QNL1C02  AJUSTE FINAL DE LAYOUT PARA                  
005200*             NUEVA TEMPORADA - CAMPOS CONSENSO QUEDAN EN                 
005300*             CERO, SE LLENAN EN QNCONSE1.                                
005400*****************************************************************         
005500 IDENTIFICATION DIVISION.                                                 
005600 PROGRAM-ID.    QNENRIQ1.                                                 
005700 AUTHOR.        PEDRO ESTRADA.                                            
005800 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
005900 DATE-WRITTEN.  04/05/1987.                                               
006000 DATE-COMPILED.                                                           
006100 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
006200*****************************************************************         
006300 ENVIRONMENT DIVISION.                                                    
006400 CONFIGURATION SECTION.                                                   
006500 SPECIAL-NAMES.                                                           
006600     C01 IS TOP-OF-FORM                                                   
006700     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
006800     CLASS CLASE-NUM  IS '0' THRU '9'                                     
006900     UPSI-0 ON STATUS IS SW-REPROCESA-PICKS.                              
007000 INPUT-OUTPUT SECTION.                                                    
007100 FILE-CONTROL.                                                            
007200     SELECT PICKS      ASSIGN TO PICKS                                    
007300            ORGANIZATION IS LINE SEQUENTIAL                               
007400            FILE STATUS  IS FS-PICKS.                                     
007500     SELECT GAMES      ASSIGN TO GAMES                                    
007600            ORGANIZATION IS LINE SEQUENTIAL                               
007700            FILE STATUS  IS FS-GAMES.                                     
007800     SELECT ENRICHED   ASSIGN TO ENRICHED                                 
007900            ORGANIZATION IS LINE SEQUENTIAL                               
008000            FILE STATUS  IS FS-ENRICHED.                                  
008100*****************************************************************         
008200 DATA DIVISION.                                                           
008300 FILE SECTION.                                                            
008400 FD  PICKS                                                                
008500     LABEL RECORDS ARE STANDARD.                                          
008600     COPY QNPICK1.                                                        
008700 FD  GAMES                                                                
008800     LABEL RECORDS ARE STANDARD.                                          
008900     COPY QNJUEG1.                                                        
009000 FD  ENRICHED                                                             
009100     LABEL RECORDS ARE STANDARD.                                          
009200     COPY QNENRI1.                                                        
009300*****************************************************************         
009400 WORKING-STORAGE SECTION.                                                 
009500 01  WKS-FS-STATUS.                                                       
009600     05  FS-PICKS               PIC 9(02).                                
009700     05  FS-GAMES               PIC 9(02).                                
009800     05  FS-ENRICHED            PIC 9(02).                                
009900     05  PROGRAMA               PIC X(08) VALUE 'QNENRIQ1'.               
010000     05  ARCHIVO                PIC X(08).                                
010100     05  ACCION                 PIC X(10).                                
010200     05  FILLER                 PIC X(04).                                
010300*    VISTA CRUDA PARA IMPRESION DE BITACORA DE APERTURA.                  
010400 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(36).                 
010500*                                                                         
010600 01  WKS-VARIABLES-TRABAJO.                                               
010700     05  WKS-TOTAL-JUEGOS       PIC 9(04) COMP.                           
010800     05  WKS-SUB-JUEGO          PIC 9(04) COMP.                           
010900     05  WKS-TOTAL-PICKS-LEIDOS PIC 9(06) COMP.                           
011000     05  WKS-TOTAL-PICKS-SINJUE PIC 9(06) COMP.                           
011100     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
011200        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
011300        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
011400     05  WKS-FLAGS.                                                       
011500        10  WKS-FIN-GAMES       PIC X(01) VALUE 'N'.                      
011600           88  FIN-GAMES              VALUE 'S'.                          
011700        10  WKS-FIN-PICKS       PIC X(01) VALUE 'N'.                      
011800           88  FIN-PICKS              VALUE 'S'.                          
011900        10  SW-REPROCESA-PICKS  PIC X(01) VALUE 'N'.                      
012000     05  FILLER                 PIC X(04).                                
012100*                                                                         
012200*    TABLA DE JUEGOS POR SEMANA-EQUIPO. CADA JUEGO APARECE                
012300*    DOS VECES, UNA POR CADA EQUIPO PARTICIPANTE, PARA                    
012400*    PERMITIR BUSQUEDA DIRECTA POR (SEMANA, EQUIPO).                      
012500 01  WKS-TABLA-JUEGOS.                                                    
012600     05  WKS-JUE-TABLA OCCURS 544 TIMES                                   
012700                       INDEXED BY WKS-IDX-JUE.                            
012800        10  TBJ-SEMANA         PIC 9(02).                                 
012900        10  TBJ-EQUIPO         PIC X(03).                                 
013000        10  TBJ-OPONENTE       PIC X(03).                                 
013100        10  TBJ-PAR-EQUIPOS  REDEFINES TBJ-EQUIPO                         
013200                                      PIC X(06).                          
013300        10  TBJ-LOCAL-VISITA   PIC X(01).                                 
013400        10  TBJ-GANADOR        PIC X(03).                                 
013500        10  TBJ-BANDERA-FIN    PIC X(01).                                 
013600        10  FILLER             PIC X(03).                                 
013700 01  TBJ-TABLA-R  REDEFINES WKS-TABLA-JUEGOS.                             
013800     05  TBJ-RENGLON-CRUDO OCCURS 544 TIMES PIC X(16).                    
013900*                                                                         
014000 01  WKS-LINEA-IMPRESION        PIC X(132).                               
014100*****************************************************************         
014200 PROCEDURE DIVISION.                                                      
014300*                                                                         
014400 000-PRINCIPAL SECTION.                                                   
014500     PERFORM 100-ABRIR-ARCHIVOS                                           
014600     PERFORM 200-CARGA-TABLA-JUEGOS                                       
014700     PERFORM 300-PROCESA-PICKS                                            
014800     PERFORM 900-CERRAR-ARCHIVOS                                          
014900     STOP RUN.                                                            
015000 000-PRINCIPAL-E.                                                         
015100     EXIT.                                                                
015200*                                                                         
015300*    ABRE LOS TRES ARCHIVOS DEL PASO. SI FALLA LA APERTURA                
015400*    DE CUALQUIERA SE CORTA LA CORRIDA (VER 950).                         
015500 100-ABRIR-ARCHIVOS SECTION.                                              
015600     OPEN INPUT  PICKS                                                    
015700     IF FS-PICKS NOT = '00'                                               
015800        MOVE 'PICKS'    TO ARCHIVO                                        
015900        MOVE 'APERTURA' TO ACCION                                         
016000        PERFORM 950-ERROR-APERTURA                                        
016100     END-IF                                                               
016200     OPEN INPUT  GAMES                                                    
016300     IF FS-GAMES NOT = '00'                                               
016400        MOVE 'GAMES'    TO ARCHIVO                                        
016500        MOVE 'APERTURA' TO ACCION                                         
016600        PERFORM 950-ERROR-APERTURA                                        
016700     END-IF                                                               
016800     OPEN OUTPUT ENRICHED                                                 
016900     IF FS-ENRICHED NOT = '00'                                            
017000        MOVE 'ENRICHED' TO ARCHIVO                                        
017100        MOVE 'APERTURA' TO ACCION                                         
017200        PERFORM 950-ERROR-APERTURA                                        
017300     END-IF.                                                              
017400 100-ABRIR-ARCHIVOS-E.                                                    
017500     EXIT.                                                                
017600*                                                                         
017700*    CARGA CADA JUEGO DOS VECES EN LA TABLA, UNA POR EL                   
017800*    LADO LOCAL Y OTRA POR EL LADO VISITA, PARA QUE LA                    
017900*    BUSQUEDA POR (SEMANA, EQUIPO) SEA DIRECTA EN 320.                    
018000 200-CARGA-TABLA-JUEGOS SECTION.                                          
018100     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
018200     PERFORM 210-LEER-GAMES                                               
018300     PERFORM 220-CARGA-UN-JUEGO UNTIL FIN-GAMES.                          
018400 200-CARGA-TABLA-JUEGOS-E.                                                
018500     EXIT.                                                                
018600*                                                                         
018700 210-LEER-GAMES SECTION.                                                  
018800     READ GAMES                                                           
018900        AT END SET FIN-GAMES TO TRUE                                      
019000     END-READ.                                                            
019100 210-LEER-GAMES-E.                                                        
019200     EXIT.                                                                
019300*                                                                         
019400 220-CARGA-UN-JUEGO SECTION.                                              
019500     ADD 1 TO WKS-TOTAL-JUEGOS                                            
019600     SET WKS-IDX-JUE TO WKS-TOTAL-JUEGOS                                  
019700     MOVE JUE-SEMANA        TO TBJ-SEMANA (WKS-IDX-JUE)                   
019800     MOVE JUE-EQUIPO-LOCAL  TO TBJ-EQUIPO (WKS-IDX-JUE)                   
019900     MOVE JUE-EQUIPO-VISITA TO TBJ-OPONENTE (WKS-IDX-JUE)                 
020000     MOVE 'H'               TO TBJ-LOCAL-VISITA (WKS-IDX-JUE)             
020100     MOVE JUE-EQUIPO-GANADOR                                              
020200                            TO TBJ-GANADOR (WKS-IDX-JUE)                  
020300     MOVE JUE-BANDERA-FINALIZADO                                          
020400                            TO TBJ-BANDERA-FIN (WKS-IDX-JUE)              
020500     ADD 1 TO WKS-TOTAL-JUEGOS                                            
020600     SET WKS-IDX-JUE TO WKS-TOTAL-JUEGOS                                  
020700     MOVE JUE-SEMANA        TO TBJ-SEMANA (WKS-IDX-JUE)                   
020800     MOVE JUE-EQUIPO-VISITA TO TBJ-EQUIPO (WKS-IDX-JUE)                   
020900     MOVE JUE-EQUIPO-LOCAL  TO TBJ-OPONENTE (WKS-IDX-JUE)                 
021000     MOVE 'A'               TO TBJ-LOCAL-VISITA (WKS-IDX-JUE)             
021100     MOVE JUE-EQUIPO-GANADOR                                              
021200                            TO TBJ-GANADOR (WKS-IDX-JUE)                  
021300     MOVE JUE-BANDERA-FINALIZADO                                          
021400                            TO TBJ-BANDERA-FIN (WKS-IDX-JUE)              
021500     PERFORM 210-LEER-GAMES.                                              
021600 220-CARGA-UN-JUEGO-E.                                                    
021700     EXIT.                                                                
021800*                                                                         
021900*    LEE CADA PICK Y LO CRUZA CONTRA LA TABLA DE JUEGOS.                  
022000 300-PROCESA-PICKS SECTION.                                               
022100     MOVE ZERO TO WKS-TOTAL-PICKS-LEIDOS                                  
022200     MOVE ZERO TO WKS-TOTAL-PICKS-SINJUE                                  
022300     PERFORM 310-LEER-PICKS                                               
022400     PERFORM 320-ENRIQUECE-PICK UNTIL FIN-PICKS.                          
022500 300-PROCESA-PICKS-E.                                                     
022600     EXIT.                                                                
022700*                                                                         
022800 310-LEER-PICKS SECTION.                                                  
022900     READ PICKS                                                           
023000        AT END SET FIN-PICKS TO TRUE                                      
023100     END-READ.                                                            
023200 310-LEER-PICKS-E.                                                        
023300     EXIT.                                                                
023400*                                                                         
023500 320-ENRIQUECE-PICK SECTION.                                              
023600     ADD 1 TO WKS-TOTAL-PICKS-LEIDOS                                      
023700     MOVE PIK-NOMBRE-JUGADOR TO ENR-NOMBRE-JUGADOR                        
023800     MOVE PIK-TEMPORADA      TO ENR-TEMPORADA                             
023900     MOVE PIK-SEMANA         TO ENR-SEMANA                                
024000     MOVE PIK-EQUIPO         TO ENR-EQUIPO                                
024100     MOVE PIK-CONFIANZA      TO ENR-CONFIANZA                             
024200     MOVE 'N'                TO ENR-BANDERA-GANO                          
024300     MOVE SPACES             TO ENR-OPONENTE                              
024400     MOVE SPACE              TO ENR-LOCAL-VISITA                          
024500     MOVE ZERO               TO ENR-PUNTOS-GANADOS                        
024600     MOVE 'N'                TO ENR-BANDERA-CONTRARIAN                    
024700     MOVE ZERO               TO ENR-PORCENTAJE-CAMPO                      
024800     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
024900     SET WKS-IDX-JUE TO 1                                                 
025000     PERFORM 330-BUSCA-JUEGO                                              
025100        VARYING WKS-IDX-JUE FROM 1 BY 1                                   
025200        UNTIL WKS-IDX-JUE > WKS-TOTAL-JUEGOS                              
025300           OR WKS-88-ENCONTRADO                                           
025400     IF WKS-88-NO-ENCONTRADO                                              
025500        ADD 1 TO WKS-TOTAL-PICKS-SINJUE                                   
025600     END-IF                                                               
025700     WRITE REG-ENRIQUECIDO                                                
025800     PERFORM 310-LEER-PICKS.                                              
025900 320-ENRIQUECE-PICK-E.                                                    
026000     EXIT.                                                                
026100*                                                                         
026200*    2015-07-08 PEDR : BUSQUEDA POR INDICE. SE DETIENE EN                 
026300*    CUANTO ENCUENTRA EL PRIMER RENGLON QUE EMPATA.                       
026400 330-BUSCA-JUEGO SECTION.                                                 
026500     IF TBJ-SEMANA (WKS-IDX-JUE)  = PIK-SEMANA                            
026600    AND TBJ-EQUIPO (WKS-IDX-JUE)  = PIK-EQUIPO                            
026700        SET WKS-88-ENCONTRADO TO TRUE                                     
026800        MOVE TBJ-OPONENTE (WKS-IDX-JUE)                                   
026900                                 TO ENR-OPONENTE                          
027000        MOVE TBJ-LOCAL-VISITA (WKS-IDX-JUE)                               
027100                                 TO ENR-LOCAL-VISITA                      
027200        IF TBJ-BANDERA-FIN (WKS-IDX-JUE) = 'Y'                            
027300       AND TBJ-GANADOR (WKS-IDX-JUE)  = PIK-EQUIPO                        
027400           MOVE 'Y'              TO ENR-BANDERA-GANO                      
027500           MOVE PIK-CONFIANZA    TO ENR-PUNTOS-GANADOS                    
027600        ELSE                                                              
027700           MOVE 'N'              TO ENR-BANDERA-GANO                      
027800           MOVE ZERO             TO ENR-PUNTOS-GANADOS                    
027900        END-IF                                                            
028000     END-IF.                                                              
028100 330-BUSCA-JUEGO-E.                                                       
028200     EXIT.                                                                
028300*                                                                         
028400 950-ERROR-APERTURA SECTION.                                              
028500     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
028600     STRING 'QNENRIQ1 ERROR ' DELIMITED BY SIZE                           
028700            ACCION           DELIMITED BY SIZE                            
028800            ' ARCHIVO '      DELIMITED BY SIZE                            
028900            ARCHIVO          DELIMITED BY SIZE                            
029000       INTO WKS-LINEA-IMPRESION                                           
029100     END-STRING                                                           
029200     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
029300     MOVE 91 TO RETURN-CODE                                               
029400     STOP RUN.                                                            
029500 950-ERROR-APERTURA-E.                                                    
029600     EXIT.                                                                
029700*                                                                         
029800 900-CERRAR-ARCHIVOS SECTION.                                             
029900     CLOSE PICKS                                                          
030000     CLOSE GAMES                                                          
030100     CLOSE ENRICHED.                                                      
030200 900-CERRAR-ARCHIVOS-E.                                                   
030300     EXIT.                                                                
