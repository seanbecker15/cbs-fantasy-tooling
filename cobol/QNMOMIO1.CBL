000100*****************************************************************         
000200* FECHA          : 1989-01-16                                             
000300* PROGRAMADOR    : RAMIRO REYES (RREY)                                    
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C07                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : CONVIERTE MOMIOS AMERICANOS DE LAS CASAS DE            
000900*                  APUESTAS A PROBABILIDAD IMPLICITA, LES QUITA           
001000*                  EL MARGEN DE LA CASA (DE-VIG) Y CALCULA EL             
001100*                  CONSENSO POR JUEGO PARA USO DE LOS GENERADORES         
001200*                  DE ESTRATEGIA Y DEL SIMULADOR.                         
001300* ARCHIVOS       : ODDSQ=E, GAMEPROBS=S                                   
001400* ACCION(ES)     : ROMPE POR JUEGO (LAS COTIZACIONES YA VIENEN            
001500*                  AGRUPADAS POR JUEGO EN EL ARCHIVO); AL CERRAR          
001600*                  CADA GRUPO ORDENA LAS PROBABILIDADES Y SACA            
001700*                  LA MEDIANA COMO CONSENSO.                              
001800* INSTALADO      : SI                                                     
001900*****************************************************************         
002000* BPM/RATIONAL   : 341213                                                 
002100* NOMBRE         : QNMOMIO1                                               
002200* DESCRIPCION    : CONVERSION DE MOMIOS A PROBABILIDAD - NFL              
002300*****************************************************************         
002400*                                                                         
002500*****************************************************************         
002600* H I S T O R I A L   D E   C A M B I O S                                 
002700*****************************************************************         
002800* 1989-01-16  RREY  QNL1C07  VERSION INICIAL DEL PROGRAMA.                
002900* 1991-11-04  RREY  QNL1C07  AGREGA DOBLE PESO A LAS CASAS                
003000*             PINNACLE Y CIRCA EN EL CALCULO DE LA MEDIANA, A             
003100*             PETICION DEL COMITE DE QUINIELA.                            
003200* 1994-07-19  MALV  QNL1C07  SE DESCARTA LA COTIZACION CUANDO             
003300*             EL MOMIO VIENE EN CERO O LA SUMA DE PROBABILIDADES          
003400*             DE-VIG QUEDA EN CERO O NEGATIVA.                            
003500* 1998-09-30  JCHA  QNL1C07  REVISION Y2K - NO HAY FECHAS EN              
003600*             ESTE PROGRAMA, SIN HALLAZGOS.                               
003700* 1999-01-14  JCHA  QNL1C07  PRUEBA DE CORTE DE ANIO EN                   
003800*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
003900* 2005-04-22  EEDR  QNL1C07  CORRIGE EMPATE EN FAVORITO PARA              
004000*             QUE GANE SIEMPRE EL EQUIPO LOCAL.                           
004100* 2026-02-09  PEDR  QNL1C07  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004200*****************************************************************         
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.    QNMOMIO1.                                                 
004500 AUTHOR.        RAMIRO REYES.                                             
004600 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004700 DATE-WRITTEN.  16/01/1989.                                               
004800 DATE-COMPILED.                                                           
004900 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005600     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005700     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT ODDSQ       ASSIGN TO ODDSQ                                   
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS FS-ODDSQ.                                     
006300     SELECT GAMEPROBS   ASSIGN TO GAMEPROBS                               
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS  IS FS-GAMEPROBS.                                 
006600*****************************************************************         
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  ODDSQ                                                                
007000     LABEL RECORDS ARE STANDARD.                                          
007100     COPY QNMOMI1.                                                        
007200 FD  GAMEPROBS                                                            
007300     LABEL RECORDS ARE STANDARD.                                          
007400     COPY QNPROB1.                                                        
007500*****************************************************************         
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WKS-FS-STATUS.                                                       
007800     05  FS-ODDSQ               PIC 9(02).                                
007900     05  FS-GAMEPROBS           PIC 9(02).                                
008000     05  PROGRAMA               PIC X(08) VALUE 'QNMOMIO1'.               
008100     05  ARCHIVO                PIC X(08).                                
008200     05  ACCION                 PIC X(10).                                
008300     05  FILLER                 PIC X(04).                                
008400 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008500*                                                                         
008600 01  WKS-VARIABLES-TRABAJO.                                               
008700     05  WKS-CONT-LOCAL         PIC 9(02) COMP.                           
008800     05  WKS-CONT-VISITA        PIC 9(02) COMP.                           
008900     05  WKS-SUB-ORDENA         PIC 9(02) COMP.                           
009000     05  WKS-SUB-MEDIANA        PIC 9(02) COMP.                           
009100     05  WKS-VECES-PESO         PIC 9(01) COMP.                           
009200     05  WKS-CONT-PESO          PIC 9(01) COMP.                           
009300     05  WKS-CONT-PINNACLE      PIC 9(02) COMP.                           
009400     05  WKS-CONT-CIRCA         PIC 9(02) COMP.                           
009500     05  WKS-RESTO-PAR          PIC 9(01) COMP.                           
009600     05  WKS-GAME-ID-ANTERIOR   PIC X(10).                                
009700     05  WKS-MOMIO-ABS          PIC 9(05) COMP.                           
009800     05  WKS-PROB-LOCAL         PIC V9(04).                               
009900     05  WKS-PROB-VISITA        PIC V9(04).                               
010000     05  WKS-SUMA-PROBS         PIC V9(04).                               
010100     05  WKS-MEDIANA-LOCAL      PIC V9(04).                               
010200     05  WKS-MEDIANA-VISITA     PIC V9(04).                               
010300     05  WKS-INTERCAMBIO        PIC V9(04).                               
010400     05  WKS-BANDERA-VALIDA     PIC X(01).                                
010500        88  WKS-88-COTIZ-VALIDA     VALUE 'S'.                            
010600        88  WKS-88-COTIZ-INVALIDA   VALUE 'N'.                            
010700     05  WKS-FLAGS.                                                       
010800        10  WKS-FIN-ODDSQ       PIC X(01) VALUE 'N'.                      
010900           88  FIN-ODDSQ              VALUE 'S'.                          
011000        10  WKS-HUBO-CAMBIO     PIC X(01) VALUE 'N'.                      
011100           88  HUBO-CAMBIO            VALUE 'S'.                          
011200        10  SW-REIMPRIME-REPORTE                                          
011300                                PIC X(01) VALUE 'N'.                      
011400     05  FILLER                 PIC X(04).                                
011500*                                                                         
011600*    ACUMULADOR DEL JUEGO EN CURSO (LAS COTIZACIONES YA VIENEN            
011700*    AGRUPADAS POR JUEGO, ASI QUE SOLO SE RETIENE UN JUEGO A LA           
011800*    VEZ; AL ROMPER POR JUEGO SE SACA LA MEDIANA Y SE ESCRIBE).           
011900 01  WKS-JUEGO-ACTUAL.                                                    
012000     05  CUR-GAME-ID            PIC X(10).                                
012100     05  CUR-EQUIPO-LOCAL       PIC X(03).                                
012200     05  CUR-EQUIPO-VISITA      PIC X(03).                                
012300     05  CUR-LISTA-LOCAL OCCURS 20 TIMES                                  
012400                         PIC V9(04).                                      
012500     05  CUR-LISTA-VISITA OCCURS 20 TIMES                                 
012600                         PIC V9(04).                                      
012700 01  CUR-LISTA-LOCAL-R  REDEFINES CUR-LISTA-LOCAL  PIC X(80).             
012800 01  CUR-LISTA-VISITA-R REDEFINES CUR-LISTA-VISITA PIC X(80).             
012900*                                                                         
013000 01  WKS-LINEA-IMPRESION        PIC X(132).                               
013100*****************************************************************         
013200 PROCEDURE DIVISION.                                                      
013300*                                                                         
013400 000-PRINCIPAL SECTION.                                                   
013500     PERFORM 100-ABRIR-ARCHIVOS                                           
013600     PERFORM 200-PROCESA-COTIZACIONES                                     
013700     PERFORM 900-CERRAR-ARCHIVOS                                          
013800     STOP RUN.                                                            
013900 000-PRINCIPAL-E.                                                         
014000     EXIT.                                                                
014100*                                                                         
014200 100-ABRIR-ARCHIVOS SECTION.                                              
014300     OPEN INPUT  ODDSQ                                                    
014400     IF FS-ODDSQ NOT = '00'                                               
014500        MOVE 'ODDSQ'    TO ARCHIVO                                        
014600        MOVE 'APERTURA' TO ACCION                                         
014700        PERFORM 950-ERROR-APERTURA                                        
014800     END-IF                                                               
014900     OPEN OUTPUT GAMEPROBS                                                
015000     IF FS-GAMEPROBS NOT = '00'                                           
015100        MOVE 'GAMEPRB' TO ARCHIVO                                         
015200        MOVE 'APERTURA' TO ACCION                                         
015300        PERFORM 950-ERROR-APERTURA                                        
015400     END-IF.                                                              
015500 100-ABRIR-ARCHIVOS-E.                                                    
015600     EXIT.                                                                
015700*                                                                         
015800*    ROMPE POR JUEGO: LAS COTIZACIONES DE UN MISMO JUEGO VIENEN           
015900*    CONSECUTIVAS EN ODDSQ; AL CAMBIAR EL GAME-ID SE CIERRA EL            
016000*    JUEGO ANTERIOR Y SE INICIA UNO NUEVO.                                
016100 200-PROCESA-COTIZACIONES SECTION.                                        
016200     PERFORM 210-LEER-ODDSQ                                               
016300     IF NOT FIN-ODDSQ                                                     
016400        MOVE MOM-ID-JUEGO TO WKS-GAME-ID-ANTERIOR                         
016500        PERFORM 220-INICIA-JUEGO                                          
016600     END-IF                                                               
016700     PERFORM 230-PROCESA-UN-REGISTRO UNTIL FIN-ODDSQ                      
016800     IF WKS-GAME-ID-ANTERIOR NOT = SPACES                                 
016900        PERFORM 400-CIERRA-JUEGO                                          
017000     END-IF.                                                              
017100 200-PROCESA-COTIZACIONES-E.                                              
017200     EXIT.                                                                
017300*                                                                         
017400 210-LEER-ODDSQ SECTION.                                                  
017500     READ ODDSQ                                                           
017600        AT END SET FIN-ODDSQ TO TRUE                                      
017700     END-READ.                                                            
017800 210-LEER-ODDSQ-E.                                                        
017900     EXIT.                                                                
018000*                                                                         
018100 220-INICIA-JUEGO SECTION.                                                
018200     MOVE MOM-ID-JUEGO      TO CUR-GAME-ID                                
018300     MOVE MOM-EQUIPO-LOCAL  TO CUR-EQUIPO-LOCAL                           
018400     MOVE MOM-EQUIPO-VISITA TO CUR-EQUIPO-VISITA                          
018500     MOVE ZEROES            TO CUR-LISTA-LOCAL-R                          
018600     MOVE ZEROES            TO CUR-LISTA-VISITA-R                         
018700     MOVE ZERO              TO WKS-CONT-LOCAL                             
018800     MOVE ZERO              TO WKS-CONT-VISITA.                           
018900 220-INICIA-JUEGO-E.                                                      
019000     EXIT.                                                                
019100*                                                                         
019200 230-PROCESA-UN-REGISTRO SECTION.                                         
019300     IF MOM-ID-JUEGO = WKS-GAME-ID-ANTERIOR                               
019400        PERFORM 250-ACUMULA-COTIZACION                                    
019500     ELSE                                                                 
019600        PERFORM 400-CIERRA-JUEGO                                          
019700        MOVE MOM-ID-JUEGO TO WKS-GAME-ID-ANTERIOR                         
019800        PERFORM 220-INICIA-JUEGO                                          
019900        PERFORM 250-ACUMULA-COTIZACION                                    
020000     END-IF                                                               
020100     PERFORM 210-LEER-ODDSQ.                                              
020200 230-PROCESA-UN-REGISTRO-E.                                               
020300     EXIT.                                                                
020400*                                                                         
020500*    CONVIERTE, LE QUITA EL MARGEN Y ACUMULA UNA COTIZACION.              
020600*    1994-07-19 MALV : SI EL MOMIO ES CERO O LA SUMA DE-VIG NO            
020700*    QUEDA POSITIVA, LA COTIZACION SE DESCARTA POR COMPLETO.              
020800 250-ACUMULA-COTIZACION SECTION.                                          
020900     SET WKS-88-COTIZ-VALIDA TO TRUE                                      
021000     IF MOM-MOMIO-LOCAL = ZERO OR MOM-MOMIO-VISITA = ZERO                 
021100        SET WKS-88-COTIZ-INVALIDA TO TRUE                                 
021200     ELSE                                                                 
021300        PERFORM 260-CONVIERTE-MOMIO-LOCAL                                 
021400        PERFORM 265-CONVIERTE-MOMIO-VISITA                                
021500        COMPUTE WKS-SUMA-PROBS =                                          
021600                WKS-PROB-LOCAL + WKS-PROB-VISITA                          
021700        IF WKS-SUMA-PROBS NOT > ZERO                                      
021800           SET WKS-88-COTIZ-INVALIDA TO TRUE                              
021900        ELSE                                                              
022000           COMPUTE WKS-PROB-LOCAL ROUNDED =                               
022100                   WKS-PROB-LOCAL / WKS-SUMA-PROBS                        
022200           COMPUTE WKS-PROB-VISITA ROUNDED =                              
022300                   WKS-PROB-VISITA / WKS-SUMA-PROBS                       
022400        END-IF                                                            
022500     END-IF                                                               
022600     IF WKS-88-COTIZ-VALIDA                                               
022700*       1991-11-04 RREY : PINNACLE Y CIRCA CUENTAN DOBLE EN LA            
022800*       LISTA QUE ALIMENTA LA MEDIANA DE CONSENSO.                        
022900        PERFORM 270-PESO-CASA                                             
023000        PERFORM 280-AGREGA-A-LISTA                                        
023100           VARYING WKS-CONT-PESO FROM 1 BY 1                              
023200           UNTIL WKS-CONT-PESO > WKS-VECES-PESO                           
023300     END-IF.                                                              
023400 250-ACUMULA-COTIZACION-E.                                                
023500     EXIT.                                                                
023600*                                                                         
023700 260-CONVIERTE-MOMIO-LOCAL SECTION.                                       
023800     IF MOM-MOMIO-LOCAL < ZERO                                            
023900        COMPUTE WKS-MOMIO-ABS = ZERO - MOM-MOMIO-LOCAL                    
024000        COMPUTE WKS-PROB-LOCAL ROUNDED =                                  
024100                WKS-MOMIO-ABS / (WKS-MOMIO-ABS + 100)                     
024200     ELSE                                                                 
024300        COMPUTE WKS-PROB-LOCAL ROUNDED =                                  
024400                100 / (MOM-MOMIO-LOCAL + 100)                             
024500     END-IF.                                                              
024600 260-CONVIERTE-MOMIO-LOCAL-E.                                             
024700     EXIT.                                                                
024800*                                                                         
024900 265-CONVIERTE-MOMIO-VISITA SECTION.                                      
025000     IF MOM-MOMIO-VISITA < ZERO                                           
025100        COMPUTE WKS-MOMIO-ABS = ZERO - MOM-MOMIO-VISITA                   
025200        COMPUTE WKS-PROB-VISITA ROUNDED =                                 
025300                WKS-MOMIO-ABS / (WKS-MOMIO-ABS + 100)                     
025400     ELSE                                                                 
025500        COMPUTE WKS-PROB-VISITA ROUNDED =                                 
025600                100 / (MOM-MOMIO-VISITA + 100)                            
025700     END-IF.                                                              
025800 265-CONVIERTE-MOMIO-VISITA-E.                                            
025900     EXIT.                                                                
026000*                                                                         
026100 270-PESO-CASA SECTION.                                                   
026200     MOVE ZERO TO WKS-CONT-PINNACLE                                       
026300     MOVE ZERO TO WKS-CONT-CIRCA                                          
026400     INSPECT MOM-NOMBRE-CASA                                              
026500        TALLYING WKS-CONT-PINNACLE FOR ALL 'PINNACLE'                     
026600     INSPECT MOM-NOMBRE-CASA                                              
026700        TALLYING WKS-CONT-CIRCA    FOR ALL 'CIRCA'                        
026800     IF WKS-CONT-PINNACLE > ZERO OR WKS-CONT-CIRCA > ZERO                 
026900        MOVE 2 TO WKS-VECES-PESO                                          
027000     ELSE                                                                 
027100        MOVE 1 TO WKS-VECES-PESO                                          
027200     END-IF.                                                              
027300 270-PESO-CASA-E.                                                         
027400     EXIT.                                                                
027500*                                                                         
027600 280-AGREGA-A-LISTA SECTION.                                              
027700     IF WKS-CONT-LOCAL < 20                                               
027800        ADD 1 TO WKS-CONT-LOCAL                                           
027900        MOVE WKS-PROB-LOCAL                                               
028000           TO CUR-LISTA-LOCAL (WKS-CONT-LOCAL)                            
028100     END-IF                                                               
028200     IF WKS-CONT-VISITA < 20                                              
028300        ADD 1 TO WKS-CONT-VISITA                                          
028400        MOVE WKS-PROB-VISITA                                              
028500           TO CUR-LISTA-VISITA (WKS-CONT-VISITA)                          
028600     END-IF.                                                              
028700 280-AGREGA-A-LISTA-E.                                                    
028800     EXIT.                                                                
028900*                                                                         
029000*    CIERRA EL JUEGO EN CURSO: ORDENA LAS DOS LISTAS, SACA LA             
029100*    MEDIANA DE CADA UNA Y ESCRIBE EL CONSENSO SI HUBO ALGUNA             
029200*    COTIZACION VALIDA.                                                   
029300 400-CIERRA-JUEGO SECTION.                                                
029400     IF WKS-CONT-LOCAL > ZERO                                             
029500        PERFORM 410-ORDENA-LISTA-LOCAL                                    
029600        PERFORM 420-ORDENA-LISTA-VISITA                                   
029700        PERFORM 430-SACA-MEDIANAS                                         
029800        PERFORM 440-ESCRIBE-CONSENSO                                      
029900     END-IF.                                                              
030000 400-CIERRA-JUEGO-E.                                                      
030100     EXIT.                                                                
030200*                                                                         
030300 410-ORDENA-LISTA-LOCAL SECTION.                                          
030400     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
030500     PERFORM 411-PASADA-LOCAL UNTIL WKS-HUBO-CAMBIO = 'N'.                
030600 410-ORDENA-LISTA-LOCAL-E.                                                
030700     EXIT.                                                                
030800*                                                                         
030900 411-PASADA-LOCAL SECTION.                                                
031000     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
031100     PERFORM 412-COMPARA-LOCAL                                            
031200        VARYING WKS-SUB-ORDENA FROM 1 BY 1                                
031300        UNTIL WKS-SUB-ORDENA > WKS-CONT-LOCAL - 1.                        
031400 411-PASADA-LOCAL-E.                                                      
031500     EXIT.                                                                
031600*                                                                         
031700 412-COMPARA-LOCAL SECTION.                                               
031800     IF CUR-LISTA-LOCAL (WKS-SUB-ORDENA) >                                
031900        CUR-LISTA-LOCAL (WKS-SUB-ORDENA + 1)                              
032000        MOVE CUR-LISTA-LOCAL (WKS-SUB-ORDENA)                             
032100           TO WKS-INTERCAMBIO                                             
032200        MOVE CUR-LISTA-LOCAL (WKS-SUB-ORDENA + 1)                         
032300           TO CUR-LISTA-LOCAL (WKS-SUB-ORDENA)                            
032400        MOVE WKS-INTERCAMBIO                                              
032500           TO CUR-LISTA-LOCAL (WKS-SUB-ORDENA + 1)                        
032600        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
032700     END-IF.                                                              
032800 412-COMPARA-LOCAL-E.                                                     
032900     EXIT.                                                                
033000*                                                                         
033100 420-ORDENA-LISTA-VISITA SECTION.                                         
033200     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
033300     PERFORM 421-PASADA-VISITA UNTIL WKS-HUBO-CAMBIO = 'N'.               
033400 420-ORDENA-LISTA-VISITA-E.                                               
033500     EXIT.                                                                
033600*                                                                         
033700 421-PASADA-VISITA SECTION.                                               
033800     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
033900     PERFORM 422-COMPARA-VISITA                                           
034000        VARYING WKS-SUB-ORDENA FROM 1 BY 1                                
034100        UNTIL WKS-SUB-ORDENA > WKS-CONT-VISITA - 1.                       
034200 421-PASADA-VISITA-E.                                                     
034300     EXIT.                                                                
034400*                                                                         
034500 422-COMPARA-VISITA SECTION.                                              
034600     IF CUR-LISTA-VISITA (WKS-SUB-ORDENA) >                               
034700        CUR-LISTA-VISITA (WKS-SUB-ORDENA + 1)                             
034800        MOVE CUR-LISTA-VISITA (WKS-SUB-ORDENA)                            
034900           TO WKS-INTERCAMBIO                                             
035000        MOVE CUR-LISTA-VISITA (WKS-SUB-ORDENA + 1)                        
035100           TO CUR-LISTA-VISITA (WKS-SUB-ORDENA)                           
035200        MOVE WKS-INTERCAMBIO                                              
035300           TO CUR-LISTA-VISITA (WKS-SUB-ORDENA + 1)                       
035400        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
035500     END-IF.                                                              
035600 422-COMPARA-VISITA-E.                                                    
035700     EXIT.                                                                
035800*                                                                         
035900 430-SACA-MEDIANAS SECTION.                                               
036000     DIVIDE WKS-CONT-LOCAL BY 2 GIVING WKS-SUB-MEDIANA                    
036100        REMAINDER WKS-RESTO-PAR                                           
036200     IF WKS-RESTO-PAR = 1                                                 
036300        ADD 1 TO WKS-SUB-MEDIANA                                          
036400        MOVE CUR-LISTA-LOCAL (WKS-SUB-MEDIANA)                            
036500           TO WKS-MEDIANA-LOCAL                                           
036600     ELSE                                                                 
036700        COMPUTE WKS-MEDIANA-LOCAL ROUNDED =                               
036800           (CUR-LISTA-LOCAL (WKS-SUB-MEDIANA) +                           
036900            CUR-LISTA-LOCAL (WKS-SUB-MEDIANA + 1)) / 2                    
037000     END-IF                                                               
037100     DIVIDE WKS-CONT-VISITA BY 2 GIVING WKS-SUB-MEDIANA                   
037200        REMAINDER WKS-RESTO-PAR                                           
037300     IF WKS-RESTO-PAR = 1                                                 
037400        ADD 1 TO WKS-SUB-MEDIANA                                          
037500        MOVE CUR-LISTA-VISITA (WKS-SUB-MEDIANA)                           
037600           TO WKS-MEDIANA-VISITA                                          
037700     ELSE                                                                 
037800        COMPUTE WKS-MEDIANA-VISITA ROUNDED =                              
037900           (CUR-LISTA-VISITA (WKS-SUB-MEDIANA) +                          
038000            CUR-LISTA-VISITA (WKS-SUB-MEDIANA + 1)) / 2                   
038100     END-IF.                                                              
038200 430-SACA-MEDIANAS-E.                                                     
038300     EXIT.                                                                
038400*                                                                         
038500*    2005-04-22 EEDR : EN CASO DE EMPATE EXACTO EN LA MEDIANA,            
038600*    GANA SIEMPRE EL EQUIPO LOCAL COMO FAVORITO.                          
038700 440-ESCRIBE-CONSENSO SECTION.                                            
038800     MOVE SPACES        TO REG-PROBABILIDAD                               
038900     MOVE CUR-GAME-ID       TO PRB-ID-JUEGO                               
039000     MOVE CUR-EQUIPO-LOCAL  TO PRB-EQUIPO-LOCAL                           
039100     MOVE CUR-EQUIPO-VISITA TO PRB-EQUIPO-VISITA                          
039200     IF WKS-MEDIANA-LOCAL NOT < WKS-MEDIANA-VISITA                        
039300        MOVE CUR-EQUIPO-LOCAL  TO PRB-FAVORITO                            
039400        MOVE CUR-EQUIPO-VISITA TO PRB-CONTRARIO                           
039500        MOVE WKS-MEDIANA-LOCAL TO PRB-PROB-FAVORITO                       
039600     ELSE                                                                 
039700        MOVE CUR-EQUIPO-VISITA TO PRB-FAVORITO                            
039800        MOVE CUR-EQUIPO-LOCAL  TO PRB-CONTRARIO                           
039900        MOVE WKS-MEDIANA-VISITA TO PRB-PROB-FAVORITO                      
040000     END-IF                                                               
040100     WRITE REG-PROBABILIDAD.                                              
040200 440-ESCRIBE-CONSENSO-E.                                                  
040300     EXIT.                                                                
040400*                                                                         
040500 950-ERROR-APERTURA SECTION.                                              
040600     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
040700     STRING 'QNMOMIO1 ERROR ' DELIMITED BY SIZE                           
040800            ACCION            DELIMITED BY SIZE                           
040900            ' ARCHIVO '       DELIMITED BY SIZE                           
041000            ARCHIVO           DELIMITED BY SIZE                           
041100       INTO WKS-LINEA-IMPRESION                                           
041200     END-STRING                                                           
041300     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
041400     MOVE 91 TO RETURN-CODE                                               
041500     STOP RUN.                                                            
041600 950-ERROR-APERTURA-E.                                                    
041700     EXIT.                                                                
041800*                                                                         
041900 900-CERRAR-ARCHIVOS SECTION.                                             
042000     CLOSE ODDSQ                                                          
042100     CLOSE GAMEPROBS.                                                     
042200 900-CERRAR-ARCHIVOS-E.                                                   
042300     EXIT.                                                                
