000100*****************************************************************         
000200* FECHA          : 1996-06-11                                             
000300* PROGRAMADOR    : JORGE CHAVEZ (JCHA)                                    
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C11                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : ANALIZA LOS ESCENARIOS DE JUEGOS PENDIENTES            
000900*                  DE LA SEMANA Y CALCULA LA PROBABILIDAD DE              
001000*                  QUE UN JUGADOR (O TODOS, EN MODO TABLA DE              
001100*                  POSICIONES) SE LLEVE LA SEMANA.                        
001200* ARCHIVOS       : SCENPICKS=E, GAMEPROBS=E, RPTFILE=S                    
001300* ACCION(ES)     : ENUMERA TODAS LAS COMBINACIONES POSIBLES DE            
001400*                  RESULTADOS DE LOS JUEGOS PENDIENTES Y CUENTA           
001500*                  EN CUANTAS EL JUGADOR ANALIZADO GANA LA                
001600*                  SEMANA, PONDERANDO POR LA PROBABILIDAD DE              
001700*                  CADA ESCENARIO.                                        
001800* INSTALADO      : SI                                                     
001900*****************************************************************         
002000* BPM/RATIONAL   : 341217                                                 
002100* NOMBRE         : QNESCEN1                                               
002200* DESCRIPCION    : ANALIZADOR DE ESCENARIOS DE GANADOR - NFL              
002300*****************************************************************         
002400*                                                                         
002500*****************************************************************         
002600* H I S T O R I A L   D E   C A M B I O S                                 
002700*****************************************************************         
002800* 1996-06-11  JCHA  QNL1C11  VERSION INICIAL, MODO UN SOLO                
002900*             JUGADOR CON ANALISIS DETALLADO POR JUEGO.                   
003000* 1997-03-04  JCHA  QNL1C11  AGREGA EL MODO TABLA DE POSICIONES           
003100*             (TODOS LOS JUGADORES, SIN EL DETALLE POR JUEGO).            
003200* 1998-09-30  RREY  QNL1C11  REVISION Y2K - SIN CAMPOS DE FECHA           
003300*             DE DOS DIGITOS EN ESTE PROGRAMA. SIN HALLAZGOS.             
003400* 1999-01-14  RREY  QNL1C11  PRUEBA DE CORTE DE ANIO EN                   
003500*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
003600* 2011-07-22  MALV  QNL1C11  CORRIGE EL CASO DE EMPATE EN EL              
003700*             MAXIMO ENTRE DOS O MAS JUGADORES - NINGUNO DE LOS           
003800*             EMPATADOS SE CONSIDERA GANADOR DEL ESCENARIO.               
003900* 2026-02-09  PEDR  QNL1C11  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004000*****************************************************************         
004100 IDENTIFICATION DIVISION.                                                 
004200 PROGRAM-ID.    QNESCEN1.                                                 
004300 AUTHOR.        JORGE CHAVEZ.                                             
004400 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004500 DATE-WRITTEN.  11/06/1996.                                               
004600 DATE-COMPILED.                                                           
004700 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
004800*****************************************************************         
004900 ENVIRONMENT DIVISION.                                                    
005000 CONFIGURATION SECTION.                                                   
005100 SPECIAL-NAMES.                                                           
005200     C01 IS TOP-OF-FORM                                                   
005300     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005400     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005500     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005600 INPUT-OUTPUT SECTION.                                                    
005700 FILE-CONTROL.                                                            
005800     SELECT SCENPICKS   ASSIGN TO SCENPICKS                               
005900            ORGANIZATION IS LINE SEQUENTIAL                               
006000            FILE STATUS  IS FS-SCENPICKS.                                 
006100     SELECT GAMEPROBS   ASSIGN TO GAMEPROBS                               
006200            ORGANIZATION IS LINE SEQUENTIAL                               
006300            FILE STATUS  IS FS-GAMEPROBS.                                 
006400     SELECT RPTFILE     ASSIGN TO RPTFILE                                 
006500            ORGANIZATION IS LINE SEQUENTIAL                               
006600            FILE STATUS  IS FS-RPTFILE.                                   
006700*****************************************************************         
006800 DATA DIVISION.                                                           
006900 FILE SECTION.                                                            
007000 FD  SCENPICKS                                                            
007100     LABEL RECORDS ARE STANDARD.                                          
007200     COPY QNSCEN1.                                                        
007300 FD  GAMEPROBS                                                            
007400     LABEL RECORDS ARE STANDARD.                                          
007500     COPY QNPROB1.                                                        
007600 FD  RPTFILE                                                              
007700     LABEL RECORDS ARE STANDARD.                                          
007800     COPY QNRPT01.                                                        
007900*****************************************************************         
008000 WORKING-STORAGE SECTION.                                                 
008100 01  WKS-FS-STATUS.                                                       
008200     05  FS-SCENPICKS           PIC 9(02).                                
008300     05  FS-GAMEPROBS           PIC 9(02).                                
008400     05  FS-RPTFILE             PIC 9(02).                                
008500     05  PROGRAMA               PIC X(08) VALUE 'QNESCEN1'.               
008600     05  ARCHIVO                PIC X(08).                                
008700     05  ACCION                 PIC X(10).                                
008800     05  FILLER                 PIC X(04).                                
008900 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(36).                 
009000*                                                                         
009100 01  WKS-VARIABLES-TRABAJO.                                               
009200     05  WKS-MODO               PIC X(01) VALUE 'S'.                      
009300        88  WKS-88-MODO-SOLO        VALUE 'S'.                            
009400        88  WKS-88-MODO-TABLA       VALUE 'L'.                            
009500     05  WKS-JUGADOR-OBJETIVO   PIC X(25).                                
009600     05  WKS-IDX-OBJETIVO       PIC 9(02) COMP.                           
009700     05  WKS-TOTAL-JUGADORES    PIC 9(02) COMP.                           
009800     05  WKS-TOTAL-JUEGOS       PIC 9(02) COMP.                           
009900     05  WKS-TOTAL-JUEGOS-PEND  PIC 9(02) COMP.                           
010000     05  WKS-IDX-JUEGO          PIC 9(02) COMP.                           
010100     05  WKS-IDX-JUGADOR        PIC 9(02) COMP.                           
010200     05  WKS-IDX-CONSENSO       PIC 9(02) COMP.                           
010300     05  WKS-IDX-PEND           PIC 9(02) COMP.                           
010400     05  WKS-IDX-PEND2          PIC 9(02) COMP.                           
010500     05  WKS-IDX-JUEGO-PEND     PIC 9(02) COMP.                           
010600     05  WKS-ESCENARIO-IDX      PIC 9(07) COMP.                           
010700     05  WKS-TOTAL-ESCENARIOS   PIC 9(07) COMP.                           
010800     05  WKS-POT2               PIC 9(07) COMP.                           
010900     05  WKS-COCIENTE-BIT       PIC 9(07) COMP.                           
011000     05  WKS-COCIENTE-BIT2      PIC 9(07) COMP.                           
011100     05  WKS-BIT-VALOR          PIC 9(01) COMP.                           
011200     05  WKS-PROB-ESCENARIO     PIC 9(01)V9(04).                          
011300     05  WKS-FACTOR-PROB        PIC 9(01)V9(04).                          
011400     05  WKS-MAX-OTROS          PIC 9(03) COMP.                           
011500     05  WKS-MAX-GENERAL        PIC 9(03) COMP.                           
011600     05  WKS-CONT-EMPATES-MAX   PIC 9(02) COMP.                           
011700     05  WKS-IDX-GANADOR        PIC 9(02) COMP.                           
011800     05  WKS-TOTAL-CATEGORIAS   PIC 9(02) COMP.                           
011900     05  WKS-RANGO-JUGADOR      PIC 9(02) COMP.                           
012000     05  WKS-HUBO-CAMBIO        PIC X(01).                                
012100     05  WKS-RENGLON-CATEGORIA  PIC X(15).                                
012200     05  WKS-PCT-CALC           PIC 9(03)V9(02).                          
012300     05  WKS-FLAGS.                                                       
012400        10  WKS-FIN-SCENPICKS   PIC X(01) VALUE 'N'.                      
012500           88  FIN-SCENPICKS         VALUE 'S'.                           
012600        10  WKS-FIN-GAMEPROBS   PIC X(01) VALUE 'N'.                      
012700           88  FIN-GAMEPROBS         VALUE 'S'.                           
012800        10  SW-REIMPRIME-REPORTE                                          
012900                                PIC X(01) VALUE 'N'.                      
013000     05  FILLER                 PIC X(04).                                
013100*                                                                         
013200*    CALENDARIO DE LA SEMANA (PROBABILIDADES DE CONSENSO).                
013300 01  WKS-TABLA-JUEGOS.                                                    
013400     05  WKS-JUE-TABLA OCCURS 16 TIMES.                                   
013500        10  JUE-EQUIPO-LOCAL         PIC X(03).                           
013600        10  JUE-EQUIPO-VISITA        PIC X(03).                           
013700        10  JUE-FAVORITO             PIC X(03).                           
013800        10  JUE-P-FAV                PIC V9(04).                          
013900        10  FILLER                   PIC X(01).                           
014000 01  WKS-TABLA-JUEGOS-R REDEFINES WKS-TABLA-JUEGOS PIC X(224).            
014100*                                                                         
014200*    JUEGOS PENDIENTES, DISTINTOS ENTRE TODOS LOS JUGADORES.              
014300 01  WKS-TABLA-JUEGOS-PEND.                                               
014400     05  WKS-PEN-TABLA OCCURS 16 TIMES.                                   
014500        10  PEN-EQUIPO-A             PIC X(03).                           
014600        10  PEN-EQUIPO-B             PIC X(03).                           
014700        10  PEN-PROB-A               PIC V9(04).                          
014800 01  WKS-TABLA-JUEGOS-PEND-R                                              
014900        REDEFINES WKS-TABLA-JUEGOS-PEND  PIC X(160).                      
015000*                                                                         
015100*    UN RENGLON POR JUGADOR, CON SUS PICKS PENDIENTES.                    
015200 01  WKS-TABLA-JUGADORES.                                                 
015300     05  WKS-JUG-TABLA OCCURS 64 TIMES.                                   
015400        10  JUG-NOMBRE               PIC X(25).                           
015500        10  JUG-PUNTOS-ACTUALES      PIC 9(03) COMP.                      
015600        10  JUG-TOTAL-PEND           PIC 9(02) COMP.                      
015700        10  JUG-PEND-PICKS OCCURS 16 TIMES.                               
015800           15  PPK-EQUIPO               PIC X(03).                        
015900           15  PPK-JUEGO-IDX            PIC 9(02) COMP.                   
016000           15  PPK-CONFIANZA            PIC 9(02) COMP.                   
016100        10  JUG-TOTAL-ESCENARIO      PIC 9(03) COMP.                      
016200        10  JUG-CONT-GANADORAS       PIC 9(07) COMP.                      
016300        10  JUG-SUMA-PROB            PIC 9(01)V9(04).                     
016400*                                                                         
016500*    UN RENGLON POR JUEGO PENDIENTE DEL JUGADOR ANALIZADO, PARA           
016600*    EL META-ANALISIS DEL MODO UN SOLO JUGADOR.                           
016700 01  WKS-TABLA-CATEGORIA.                                                 
016800     05  WKS-CAT-TABLA OCCURS 16 TIMES.                                   
016900        10  CAT-JUEGO-IDX            PIC 9(02) COMP.                      
017000        10  CAT-CONFIANZA            PIC 9(02) COMP.                      
017100        10  CAT-EQUIPO               PIC X(03).                           
017200        10  CAT-ES-ANY               PIC X(01).                           
017300           88  CAT-88-ES-ANY             VALUE 'S'.                       
017400        10  CAT-CONT-GANA            PIC 9(07) COMP.                      
017500        10  CAT-CONT-PIERDE          PIC 9(07) COMP.                      
017600        10  CAT-PCT-GANA             PIC 9(03)V9(02).                     
017700        10  CAT-ORDEN-CATEGORIA      PIC 9(01) COMP.                      
017800*                                                                         
017900*    GUARDA, POR CADA JUEGO PENDIENTE, EL RESULTADO (BIT) DEL             
018000*    ESCENARIO QUE SE ESTA EVALUANDO EN ESTE MOMENTO.                     
018100 01  WKS-TABLA-BITS-ESCENARIO.                                            
018200     05  WKS-BIT-TABLA OCCURS 16 TIMES  PIC 9(01) COMP.                   
018300*                                                                         
018400*    RENGLON DE INTERCAMBIO PARA LOS ORDENAMIENTOS DE BURBUJA.            
018500 01  WKS-CAT-TEMP.                                                        
018600     05  TMP-CAT-JUEGO-IDX          PIC 9(02) COMP.                       
018700     05  TMP-CAT-CONFIANZA          PIC 9(02) COMP.                       
018800     05  TMP-CAT-EQUIPO             PIC X(03).                            
018900     05  TMP-CAT-ES-ANY             PIC X(01).                            
019000     05  TMP-CAT-CONT-GANA          PIC 9(07) COMP.                       
019100     05  TMP-CAT-CONT-PIERDE        PIC 9(07) COMP.                       
019200     05  TMP-CAT-PCT-GANA           PIC 9(03)V9(02).                      
019300     05  TMP-CAT-ORDEN-CATEGORIA    PIC 9(01) COMP.                       
019400 01  WKS-JUG-TEMP.                                                        
019500     05  TMP-JUG-NOMBRE             PIC X(25).                            
019600     05  TMP-JUG-PUNTOS-ACTUALES    PIC 9(03) COMP.                       
019700     05  TMP-JUG-TOTAL-PEND         PIC 9(02) COMP.                       
019800     05  TMP-JUG-PEND-PICKS OCCURS 16 TIMES.                              
019900        10  TMP-PPK-EQUIPO             PIC X(03).                         
020000        10  TMP-PPK-JUEGO-IDX          PIC 9(02) COMP.                    
020100        10  TMP-PPK-CONFIANZA          PIC 9(02) COMP.                    
020200     05  TMP-JUG-TOTAL-ESCENARIO    PIC 9(03) COMP.                       
020300     05  TMP-JUG-CONT-GANADORAS     PIC 9(07) COMP.                       
020400     05  TMP-JUG-SUMA-PROB          PIC 9(01)V9(04).                      
020500*                                                                         
020600 01  WKS-LINEA-IMPRESION        PIC X(132).                               
020700*****************************************************************         
020800 PROCEDURE DIVISION.                                                      
020900*                                                                         
021000 000-PRINCIPAL SECTION.                                                   
021100     PERFORM 050-ACEPTA-PARAMETROS                                        
021200     PERFORM 100-ABRIR-ARCHIVOS                                           
021300     PERFORM 200-CARGA-JUEGOS                                             
021400     PERFORM 300-CARGA-ESCENARIOS                                         
021500     PERFORM 400-IDENTIFICA-JUEGOS-PENDIENTES                             
021600     PERFORM 420-CALCULA-PROB-JUEGOS-PEND                                 
021700        VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                            
021800        UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-JUEGOS-PEND                  
021900     IF WKS-88-MODO-SOLO                                                  
022000        PERFORM 500-EVALUA-UN-JUGADOR                                     
022100        PERFORM 700-IMPRIME-REPORTE-SOLO                                  
022200     ELSE                                                                 
022300        PERFORM 600-EVALUA-TODOS-LOS-JUGADORES                            
022400        PERFORM 800-IMPRIME-TABLA-POSICIONES                              
022500     END-IF                                                               
022600     PERFORM 900-CERRAR-ARCHIVOS                                          
022700     STOP RUN.                                                            
022800 000-PRINCIPAL-E.                                                         
022900     EXIT.                                                                
023000*                                                                         
023100*    SYSIN: MODO (S=UN JUGADOR / L=TABLA DE POSICIONES) Y, EN             
023200*    MODO S, EL NOMBRE DEL JUGADOR A ANALIZAR.                            
023300 050-ACEPTA-PARAMETROS SECTION.                                           
023400     ACCEPT WKS-MODO FROM SYSIN                                           
023500     IF WKS-88-MODO-SOLO                                                  
023600        ACCEPT WKS-JUGADOR-OBJETIVO FROM SYSIN                            
023700     END-IF.                                                              
023800 050-ACEPTA-PARAMETROS-E.                                                 
023900     EXIT.                                                                
024000*                                                                         
024100 100-ABRIR-ARCHIVOS SECTION.                                              
024200     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
024300     MOVE ZERO TO WKS-TOTAL-JUGADORES                                     
024400     MOVE ZERO TO WKS-TOTAL-JUEGOS-PEND                                   
024500     MOVE SPACES TO WKS-TABLA-JUEGOS-R                                    
024600     MOVE SPACES TO WKS-TABLA-JUEGOS-PEND-R                               
024700     OPEN INPUT  SCENPICKS                                                
024800     IF FS-SCENPICKS NOT = '00'                                           
024900        MOVE 'SCENPICK' TO ARCHIVO                                        
025000        MOVE 'APERTURA' TO ACCION                                         
025100        PERFORM 950-ERROR-APERTURA                                        
025200     END-IF                                                               
025300     OPEN INPUT  GAMEPROBS                                                
025400     IF FS-GAMEPROBS NOT = '00'                                           
025500        MOVE 'GAMEPRB' TO ARCHIVO                                         
025600        MOVE 'APERTURA' TO ACCION                                         
025700        PERFORM 950-ERROR-APERTURA                                        
025800     END-IF                                                               
025900     OPEN OUTPUT RPTFILE                                                  
026000     IF FS-RPTFILE NOT = '00'                                             
026100        MOVE 'RPTFILE'  TO ARCHIVO                                        
026200        MOVE 'APERTURA' TO ACCION                                         
026300        PERFORM 950-ERROR-APERTURA                                        
026400     END-IF.                                                              
026500 100-ABRIR-ARCHIVOS-E.                                                    
026600     EXIT.                                                                
026700*                                                                         
026800 200-CARGA-JUEGOS SECTION.                                                
026900     PERFORM 210-LEER-GAMEPROBS                                           
027000     PERFORM 220-CARGA-UN-JUEGO UNTIL FIN-GAMEPROBS.                      
027100 200-CARGA-JUEGOS-E.                                                      
027200     EXIT.                                                                
027300*                                                                         
027400 210-LEER-GAMEPROBS SECTION.                                              
027500     READ GAMEPROBS                                                       
027600        AT END SET FIN-GAMEPROBS TO TRUE                                  
027700     END-READ.                                                            
027800 210-LEER-GAMEPROBS-E.                                                    
027900     EXIT.                                                                
028000*                                                                         
028100 220-CARGA-UN-JUEGO SECTION.                                              
028200     IF WKS-TOTAL-JUEGOS < 16                                             
028300        ADD 1 TO WKS-TOTAL-JUEGOS                                         
028400        MOVE PRB-EQUIPO-LOCAL                                             
028500           TO JUE-EQUIPO-LOCAL (WKS-TOTAL-JUEGOS)                         
028600        MOVE PRB-EQUIPO-VISITA                                            
028700           TO JUE-EQUIPO-VISITA (WKS-TOTAL-JUEGOS)                        
028800        MOVE PRB-FAVORITO      TO JUE-FAVORITO (WKS-TOTAL-JUEGOS)         
028900        MOVE PRB-PROB-FAVORITO TO JUE-P-FAV (WKS-TOTAL-JUEGOS)            
029000     END-IF                                                               
029100     PERFORM 210-LEER-GAMEPROBS.                                          
029200 220-CARGA-UN-JUEGO-E.                                                    
029300     EXIT.                                                                
029400*                                                                         
029500*    UN RENGLON DE SCENPICKS POR JUEGO DE CADA JUGADOR. SE                
029600*    ACUMULAN PUNTOS ACTUALES (GANO) Y SE GUARDAN LOS PICKS               
029700*    PENDIENTES (POR RESOLVER) DE CADA JUGADOR.                           
029800 300-CARGA-ESCENARIOS SECTION.                                            
029900     PERFORM 310-LEER-SCENPICKS                                           
030000     PERFORM 320-PROCESA-UN-PICK UNTIL FIN-SCENPICKS.                     
030100 300-CARGA-ESCENARIOS-E.                                                  
030200     EXIT.                                                                
030300*                                                                         
030400 310-LEER-SCENPICKS SECTION.                                              
030500     READ SCENPICKS                                                       
030600        AT END SET FIN-SCENPICKS TO TRUE                                  
030700     END-READ.                                                            
030800 310-LEER-SCENPICKS-E.                                                    
030900     EXIT.                                                                
031000*                                                                         
031100 320-PROCESA-UN-PICK SECTION.                                             
031200     PERFORM 330-BUSCA-O-AGREGA-JUGADOR                                   
031300     IF ESP-88-GANO                                                       
031400        ADD ESP-CONFIANZA                                                 
031500           TO JUG-PUNTOS-ACTUALES (WKS-IDX-JUGADOR)                       
031600     END-IF                                                               
031700     IF ESP-88-PENDIENTE                                                  
031800        AND JUG-TOTAL-PEND (WKS-IDX-JUGADOR) < 16                         
031900        ADD 1 TO JUG-TOTAL-PEND (WKS-IDX-JUGADOR)                         
032000        MOVE ESP-EQUIPO                                                   
032100           TO PPK-EQUIPO (WKS-IDX-JUGADOR,                                
032200              JUG-TOTAL-PEND (WKS-IDX-JUGADOR))                           
032300        MOVE ESP-CONFIANZA                                                
032400           TO PPK-CONFIANZA (WKS-IDX-JUGADOR,                             
032500              JUG-TOTAL-PEND (WKS-IDX-JUGADOR))                           
032600        MOVE ZERO                                                         
032700           TO PPK-JUEGO-IDX (WKS-IDX-JUGADOR,                             
032800              JUG-TOTAL-PEND (WKS-IDX-JUGADOR))                           
032900     END-IF                                                               
033000     PERFORM 310-LEER-SCENPICKS.                                          
033100 320-PROCESA-UN-PICK-E.                                                   
033200     EXIT.                                                                
033300*                                                                         
033400 330-BUSCA-O-AGREGA-JUGADOR SECTION.                                      
033500     MOVE ZERO TO WKS-IDX-JUGADOR                                         
033600     PERFORM 340-COMPARA-UN-JUGADOR                                       
033700        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
033800        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUGADORES                         
033900           OR WKS-IDX-JUGADOR NOT = ZERO                                  
034000     IF WKS-IDX-JUGADOR = ZERO                                            
034100        AND WKS-TOTAL-JUGADORES < 64                                      
034200        ADD 1 TO WKS-TOTAL-JUGADORES                                      
034300        MOVE WKS-TOTAL-JUGADORES TO WKS-IDX-JUGADOR                       
034400        MOVE ESP-NOMBRE-JUGADOR                                           
034500           TO JUG-NOMBRE (WKS-IDX-JUGADOR)                                
034600        MOVE ZERO TO JUG-PUNTOS-ACTUALES (WKS-IDX-JUGADOR)                
034700        MOVE ZERO TO JUG-TOTAL-PEND (WKS-IDX-JUGADOR)                     
034800     END-IF.                                                              
034900 330-BUSCA-O-AGREGA-JUGADOR-E.                                            
035000     EXIT.                                                                
035100*                                                                         
035200 340-COMPARA-UN-JUGADOR SECTION.                                          
035300     IF ESP-NOMBRE-JUGADOR = JUG-NOMBRE (WKS-IDX-JUEGO)                   
035400        MOVE WKS-IDX-JUEGO TO WKS-IDX-JUGADOR                             
035500     END-IF.                                                              
035600 340-COMPARA-UN-JUGADOR-E.                                                
035700     EXIT.                                                                
035800*                                                                         
035900*    RECORRE LOS PICKS PENDIENTES DE TODOS LOS JUGADORES Y                
036000*    ARMA LA LISTA UNICA DE JUEGOS PENDIENTES (PAR DE EQUIPOS             
036100*    SIN IMPORTAR ORDEN), IGNORANDO LOS PICKS SIN OPONENTE                
036200*    CONOCIDO.                                                            
036300 400-IDENTIFICA-JUEGOS-PENDIENTES SECTION.                                
036400     PERFORM 405-RECORRE-JUGADOR                                          
036500        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
036600        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES.                      
036700 400-IDENTIFICA-JUEGOS-PENDIENTES-E.                                      
036800     EXIT.                                                                
036900*                                                                         
037000 405-RECORRE-JUGADOR SECTION.                                             
037100     PERFORM 410-BUSCA-O-AGREGA-JUEGO                                     
037200        VARYING WKS-IDX-PEND FROM 1 BY 1                                  
037300        UNTIL WKS-IDX-PEND > JUG-TOTAL-PEND (WKS-IDX-JUGADOR).            
037400 405-RECORRE-JUGADOR-E.                                                   
037500     EXIT.                                                                
037600*                                                                         
037700 410-BUSCA-O-AGREGA-JUEGO SECTION.                                        
037800     IF PPK-EQUIPO (WKS-IDX-JUGADOR, WKS-IDX-PEND) NOT = SPACES           
037900        MOVE ZERO TO WKS-IDX-JUEGO-PEND                                   
038000        PERFORM 415-COMPARA-UN-JUEGO-PEND                                 
038100           VARYING WKS-IDX-PEND2 FROM 1 BY 1                              
038200           UNTIL WKS-IDX-PEND2 > WKS-TOTAL-JUEGOS-PEND                    
038300              OR WKS-IDX-JUEGO-PEND NOT = ZERO                            
038400        IF WKS-IDX-JUEGO-PEND = ZERO                                      
038500           AND WKS-TOTAL-JUEGOS-PEND < 16                                 
038600           ADD 1 TO WKS-TOTAL-JUEGOS-PEND                                 
038700           MOVE WKS-TOTAL-JUEGOS-PEND TO WKS-IDX-JUEGO-PEND               
038800           MOVE PPK-EQUIPO (WKS-IDX-JUGADOR, WKS-IDX-PEND)                
038900              TO PEN-EQUIPO-A (WKS-IDX-JUEGO-PEND)                        
039000        END-IF                                                            
039100        MOVE WKS-IDX-JUEGO-PEND                                           
039200           TO PPK-JUEGO-IDX (WKS-IDX-JUGADOR, WKS-IDX-PEND)               
039300     END-IF.                                                              
039400 410-BUSCA-O-AGREGA-JUEGO-E.                                              
039500     EXIT.                                                                
039600*                                                                         
039700*    NOTA: EL OPONENTE DE UN PICK PENDIENTE SE OBTIENE DEL                
039800*    REGISTRO DE SCENPICKS AL AGREGAR EL JUEGO A LA TABLA;                
039900*    PARA COMPARAR SE USA EL PAR ACTUAL DEL PICK CONTRA EL                
040000*    PAR YA GUARDADO, SIN IMPORTAR EL ORDEN.                              
040100 415-COMPARA-UN-JUEGO-PEND SECTION.                                       
040200     IF (PPK-EQUIPO (WKS-IDX-JUGADOR, WKS-IDX-PEND) =                     
040300             PEN-EQUIPO-A (WKS-IDX-PEND2)                                 
040400        OR                                                                
040500         PPK-EQUIPO (WKS-IDX-JUGADOR, WKS-IDX-PEND) =                     
040600             PEN-EQUIPO-B (WKS-IDX-PEND2))                                
040700        MOVE WKS-IDX-PEND2 TO WKS-IDX-JUEGO-PEND                          
040800        IF PEN-EQUIPO-B (WKS-IDX-PEND2) = SPACES                          
040900           AND PPK-EQUIPO (WKS-IDX-JUGADOR, WKS-IDX-PEND) =               
041000               PEN-EQUIPO-A (WKS-IDX-PEND2)                               
041100           MOVE ESP-OPONENTE TO PEN-EQUIPO-B (WKS-IDX-PEND2)              
041200        END-IF                                                            
041300     END-IF.                                                              
041400 415-COMPARA-UN-JUEGO-PEND-E.                                             
041500     EXIT.                                                                
041600*                                                                         
041700*    PROBABILIDAD DE QUE GANE EL EQUIPO "A" DE CADA JUEGO                 
041800*    PENDIENTE, TOMADA DEL CALENDARIO DE CONSENSO; SI EL PAR              
041900*    NO APARECE EN GAMEPROBS SE USA 0.5000 (JUEGO DESCONOCIDO).           
042000 420-CALCULA-PROB-JUEGOS-PEND SECTION.                                    
042100     MOVE ZERO TO WKS-IDX-JUEGO                                           
042200     PERFORM 430-BUSCA-JUEGO-CONSENSO                                     
042300        VARYING WKS-IDX-CONSENSO FROM 1 BY 1                              
042400        UNTIL WKS-IDX-CONSENSO > WKS-TOTAL-JUEGOS                         
042500           OR WKS-IDX-JUEGO NOT = ZERO                                    
042600     IF WKS-IDX-JUEGO = ZERO                                              
042700        MOVE .5000 TO PEN-PROB-A (WKS-IDX-JUEGO-PEND)                     
042800     END-IF.                                                              
042900 420-CALCULA-PROB-JUEGOS-PEND-E.                                          
043000     EXIT.                                                                
043100*                                                                         
043200 430-BUSCA-JUEGO-CONSENSO SECTION.                                        
043300     IF (PEN-EQUIPO-A (WKS-IDX-JUEGO-PEND) =                              
043400             JUE-EQUIPO-LOCAL (WKS-IDX-CONSENSO)                          
043500         AND PEN-EQUIPO-B (WKS-IDX-JUEGO-PEND) =                          
043600             JUE-EQUIPO-VISITA (WKS-IDX-CONSENSO))                        
043700        OR                                                                
043800        (PEN-EQUIPO-A (WKS-IDX-JUEGO-PEND) =                              
043900             JUE-EQUIPO-VISITA (WKS-IDX-CONSENSO)                         
044000         AND PEN-EQUIPO-B (WKS-IDX-JUEGO-PEND) =                          
044100             JUE-EQUIPO-LOCAL (WKS-IDX-CONSENSO))                         
044200        MOVE WKS-IDX-CONSENSO TO WKS-IDX-JUEGO                            
044300        IF PEN-EQUIPO-A (WKS-IDX-JUEGO-PEND) =                            
044400              JUE-FAVORITO (WKS-IDX-CONSENSO)                             
044500           MOVE JUE-P-FAV (WKS-IDX-CONSENSO)                              
044600              TO PEN-PROB-A (WKS-IDX-JUEGO-PEND)                          
044700        ELSE                                                              
044800           COMPUTE PEN-PROB-A (WKS-IDX-JUEGO-PEND) =                      
044900                   1 - JUE-P-FAV (WKS-IDX-CONSENSO)                       
045000        END-IF                                                            
045100     END-IF.                                                              
045200 430-BUSCA-JUEGO-CONSENSO-E.                                              
045300     EXIT.                                                                
045400*                                                                         
045500*    MODO UN SOLO JUGADOR: LOCALIZA AL JUGADOR (LO AGREGA CON             
045600*    CERO PUNTOS SI NO APARECIO EN SCENPICKS), Y EVALUA TODOS             
045700*    LOS ESCENARIOS POSIBLES DE LOS JUEGOS PENDIENTES.                    
045800 500-EVALUA-UN-JUGADOR SECTION.                                           
045900     PERFORM 505-BUSCA-JUGADOR-OBJETIVO                                   
046000     IF WKS-TOTAL-JUEGOS-PEND = ZERO                                      
046100        PERFORM 510-CASO-SIN-PENDIENTES                                   
046200     ELSE                                                                 
046300        COMPUTE WKS-TOTAL-ESCENARIOS = 2 ** WKS-TOTAL-JUEGOS-PEND         
046400        MOVE ZERO TO JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO)                
046500        MOVE ZERO TO JUG-SUMA-PROB (WKS-IDX-OBJETIVO)                     
046600        PERFORM 520-INICIA-CATEGORIAS                                     
046700        PERFORM 530-EVALUA-UN-ESCENARIO                                   
046800           VARYING WKS-ESCENARIO-IDX FROM ZERO BY 1                       
046900           UNTIL WKS-ESCENARIO-IDX NOT < WKS-TOTAL-ESCENARIOS             
047000        PERFORM 560-CALCULA-PORCENTAJES-CATEGORIA                         
047100           VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                         
047200           UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-CATEGORIAS                
047300        PERFORM 570-ORDENA-CATEGORIAS                                     
047400     END-IF.                                                              
047500 500-EVALUA-UN-JUGADOR-E.                                                 
047600     EXIT.                                                                
047700*                                                                         
047800 505-BUSCA-JUGADOR-OBJETIVO SECTION.                                      
047900     MOVE ZERO TO WKS-IDX-OBJETIVO                                        
048000     PERFORM 506-COMPARA-OBJETIVO                                         
048100        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
048200        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES                       
048300           OR WKS-IDX-OBJETIVO NOT = ZERO                                 
048400     IF WKS-IDX-OBJETIVO = ZERO                                           
048500        AND WKS-TOTAL-JUGADORES < 64                                      
048600        ADD 1 TO WKS-TOTAL-JUGADORES                                      
048700        MOVE WKS-TOTAL-JUGADORES TO WKS-IDX-OBJETIVO                      
048800        MOVE WKS-JUGADOR-OBJETIVO TO JUG-NOMBRE (WKS-IDX-OBJETIVO)        
048900        MOVE ZERO TO JUG-PUNTOS-ACTUALES (WKS-IDX-OBJETIVO)               
049000        MOVE ZERO TO JUG-TOTAL-PEND (WKS-IDX-OBJETIVO)                    
049100     END-IF.                                                              
049200 505-BUSCA-JUGADOR-OBJETIVO-E.                                            
049300     EXIT.                                                                
049400*                                                                         
049500 506-COMPARA-OBJETIVO SECTION.                                            
049600     IF WKS-JUGADOR-OBJETIVO = JUG-NOMBRE (WKS-IDX-JUGADOR)               
049700        MOVE WKS-IDX-JUGADOR TO WKS-IDX-OBJETIVO                          
049800     END-IF.                                                              
049900 506-COMPARA-OBJETIVO-E.                                                  
050000     EXIT.                                                                
050100*                                                                         
050200*    SIN JUEGOS PENDIENTES: GANA QUIEN TENGA MAS PUNTOS AHORA             
050300*    (EL PRIMERO ENCONTRADO EN CASO DE EMPATE); PROBABILIDAD              
050400*    ES 1 O 0.                                                            
050500 510-CASO-SIN-PENDIENTES SECTION.                                         
050600     MOVE ZERO TO WKS-MAX-GENERAL                                         
050700     MOVE ZERO TO WKS-IDX-GANADOR                                         
050800     PERFORM 511-BUSCA-MAX-GENERAL                                        
050900        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
051000        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES                       
051100     MOVE 1 TO WKS-TOTAL-ESCENARIOS                                       
051200     IF WKS-IDX-GANADOR = WKS-IDX-OBJETIVO                                
051300        MOVE 1        TO JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO)            
051400        MOVE 1.0000   TO JUG-SUMA-PROB (WKS-IDX-OBJETIVO)                 
051500     ELSE                                                                 
051600        MOVE ZERO TO JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO)                
051700        MOVE ZERO TO JUG-SUMA-PROB (WKS-IDX-OBJETIVO)                     
051800     END-IF                                                               
051900     MOVE ZERO TO WKS-TOTAL-CATEGORIAS.                                   
052000 510-CASO-SIN-PENDIENTES-E.                                               
052100     EXIT.                                                                
052200*                                                                         
052300 511-BUSCA-MAX-GENERAL SECTION.                                           
052400     IF JUG-PUNTOS-ACTUALES (WKS-IDX-JUGADOR) > WKS-MAX-GENERAL           
052500        MOVE JUG-PUNTOS-ACTUALES (WKS-IDX-JUGADOR)                        
052600           TO WKS-MAX-GENERAL                                             
052700        MOVE WKS-IDX-JUGADOR TO WKS-IDX-GANADOR                           
052800     END-IF.                                                              
052900 511-BUSCA-MAX-GENERAL-E.                                                 
053000     EXIT.                                                                
053100*                                                                         
053200*    UN RENGLON DE CATEGORIA POR CADA JUEGO PENDIENTE; SI EL              
053300*    JUGADOR OBJETIVO NO TIENE PICK EN ESE JUEGO, QUEDA COMO              
053400*    "CUALQUIERA" (NO AFECTA SU RESULTADO).                               
053500 520-INICIA-CATEGORIAS SECTION.                                           
053600     MOVE WKS-TOTAL-JUEGOS-PEND TO WKS-TOTAL-CATEGORIAS                   
053700     PERFORM 521-INICIA-UNA-CATEGORIA                                     
053800        VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                            
053900        UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-CATEGORIAS.                  
054000 520-INICIA-CATEGORIAS-E.                                                 
054100     EXIT.                                                                
054200*                                                                         
054300 521-INICIA-UNA-CATEGORIA SECTION.                                        
054400     MOVE WKS-IDX-JUEGO-PEND TO CAT-JUEGO-IDX (WKS-IDX-JUEGO-PEND)        
054500     MOVE ZERO   TO CAT-CONT-GANA (WKS-IDX-JUEGO-PEND)                    
054600     MOVE ZERO   TO CAT-CONT-PIERDE (WKS-IDX-JUEGO-PEND)                  
054700     MOVE 'S'    TO CAT-ES-ANY (WKS-IDX-JUEGO-PEND)                       
054800     MOVE SPACES TO CAT-EQUIPO (WKS-IDX-JUEGO-PEND)                       
054900     MOVE ZERO   TO CAT-CONFIANZA (WKS-IDX-JUEGO-PEND)                    
055000     PERFORM 522-BUSCA-PICK-OBJETIVO                                      
055100        VARYING WKS-IDX-PEND FROM 1 BY 1                                  
055200        UNTIL WKS-IDX-PEND > JUG-TOTAL-PEND (WKS-IDX-OBJETIVO).           
055300 521-INICIA-UNA-CATEGORIA-E.                                              
055400     EXIT.                                                                
055500*                                                                         
055600 522-BUSCA-PICK-OBJETIVO SECTION.                                         
055700     IF PPK-JUEGO-IDX (WKS-IDX-OBJETIVO, WKS-IDX-PEND) =                  
055800           WKS-IDX-JUEGO-PEND                                             
055900        MOVE 'N' TO CAT-ES-ANY (WKS-IDX-JUEGO-PEND)                       
056000        MOVE PPK-EQUIPO (WKS-IDX-OBJETIVO, WKS-IDX-PEND)                  
056100           TO CAT-EQUIPO (WKS-IDX-JUEGO-PEND)                             
056200        MOVE PPK-CONFIANZA (WKS-IDX-OBJETIVO, WKS-IDX-PEND)               
056300           TO CAT-CONFIANZA (WKS-IDX-JUEGO-PEND)                          
056400     END-IF.                                                              
056500 522-BUSCA-PICK-OBJETIVO-E.                                               
056600     EXIT.                                                                
056700*                                                                         
056800 530-EVALUA-UN-ESCENARIO SECTION.                                         
056900     MOVE 1 TO WKS-PROB-ESCENARIO                                         
057000     PERFORM 531-ACUMULA-FACTOR-PROB                                      
057100        VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                            
057200        UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-JUEGOS-PEND                  
057300     PERFORM 540-CALCULA-TOTAL-JUGADOR                                    
057400        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
057500        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES                       
057600     PERFORM 545-BUSCA-MAX-OTROS                                          
057700     IF JUG-TOTAL-ESCENARIO (WKS-IDX-OBJETIVO) > WKS-MAX-OTROS            
057800        ADD 1 TO JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO)                    
057900        ADD WKS-PROB-ESCENARIO TO JUG-SUMA-PROB (WKS-IDX-OBJETIVO)        
058000        PERFORM 550-ACUMULA-CATEGORIA                                     
058100           VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                         
058200           UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-CATEGORIAS                
058300     END-IF.                                                              
058400 530-EVALUA-UN-ESCENARIO-E.                                               
058500     EXIT.                                                                
058600*                                                                         
058700*    BIT (J-1) DEL INDICE DEL ESCENARIO: 1 = GANA EL EQUIPO A             
058800*    DEL JUEGO PENDIENTE J, 0 = GANA EL EQUIPO B.                         
058900 531-ACUMULA-FACTOR-PROB SECTION.                                         
059000     PERFORM 532-CALCULA-BIT                                              
059100     MOVE WKS-BIT-VALOR TO WKS-BIT-TABLA (WKS-IDX-JUEGO-PEND)             
059200     IF WKS-BIT-VALOR = 1                                                 
059300        MOVE PEN-PROB-A (WKS-IDX-JUEGO-PEND) TO WKS-FACTOR-PROB           
059400     ELSE                                                                 
059500        COMPUTE WKS-FACTOR-PROB =                                         
059600                1 - PEN-PROB-A (WKS-IDX-JUEGO-PEND)                       
059700     END-IF                                                               
059800     COMPUTE WKS-PROB-ESCENARIO ROUNDED =                                 
059900             WKS-PROB-ESCENARIO * WKS-FACTOR-PROB.                        
060000 531-ACUMULA-FACTOR-PROB-E.                                               
060100     EXIT.                                                                
060200*                                                                         
060300 532-CALCULA-BIT SECTION.                                                 
060400     COMPUTE WKS-POT2 = 2 ** (WKS-IDX-JUEGO-PEND - 1)                     
060500     DIVIDE WKS-ESCENARIO-IDX BY WKS-POT2 GIVING WKS-COCIENTE-BIT         
060600     DIVIDE WKS-COCIENTE-BIT BY 2 GIVING WKS-COCIENTE-BIT2                
060700        REMAINDER WKS-BIT-VALOR.                                          
060800 532-CALCULA-BIT-E.                                                       
060900     EXIT.                                                                
061000*                                                                         
061100 540-CALCULA-TOTAL-JUGADOR SECTION.                                       
061200     MOVE JUG-PUNTOS-ACTUALES (WKS-IDX-JUGADOR)                           
061300        TO JUG-TOTAL-ESCENARIO (WKS-IDX-JUGADOR)                          
061400     PERFORM 541-SUMA-PICK-SI-GANA                                        
061500        VARYING WKS-IDX-PEND FROM 1 BY 1                                  
061600        UNTIL WKS-IDX-PEND > JUG-TOTAL-PEND (WKS-IDX-JUGADOR).            
061700 540-CALCULA-TOTAL-JUGADOR-E.                                             
061800     EXIT.                                                                
061900*                                                                         
062000 541-SUMA-PICK-SI-GANA SECTION.                                           
062100     MOVE PPK-JUEGO-IDX (WKS-IDX-JUGADOR, WKS-IDX-PEND)                   
062200        TO WKS-IDX-JUEGO-PEND                                             
062300     IF WKS-IDX-JUEGO-PEND > ZERO                                         
062400        IF (WKS-BIT-TABLA (WKS-IDX-JUEGO-PEND) = 1                        
062500            AND PPK-EQUIPO (WKS-IDX-JUGADOR, WKS-IDX-PEND) =              
062600                PEN-EQUIPO-A (WKS-IDX-JUEGO-PEND))                        
062700           OR                                                             
062800           (WKS-BIT-TABLA (WKS-IDX-JUEGO-PEND) = 0                        
062900            AND PPK-EQUIPO (WKS-IDX-JUGADOR, WKS-IDX-PEND) =              
063000                PEN-EQUIPO-B (WKS-IDX-JUEGO-PEND))                        
063100           ADD PPK-CONFIANZA (WKS-IDX-JUGADOR, WKS-IDX-PEND)              
063200              TO JUG-TOTAL-ESCENARIO (WKS-IDX-JUGADOR)                    
063300        END-IF                                                            
063400     END-IF.                                                              
063500 541-SUMA-PICK-SI-GANA-E.                                                 
063600     EXIT.                                                                
063700*                                                                         
063800 545-BUSCA-MAX-OTROS SECTION.                                             
063900     MOVE ZERO TO WKS-MAX-OTROS                                           
064000     PERFORM 546-COMPARA-OTRO                                             
064100        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
064200        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES.                      
064300 545-BUSCA-MAX-OTROS-E.                                                   
064400     EXIT.                                                                
064500*                                                                         
064600 546-COMPARA-OTRO SECTION.                                                
064700     IF WKS-IDX-JUGADOR NOT = WKS-IDX-OBJETIVO                            
064800        IF JUG-TOTAL-ESCENARIO (WKS-IDX-JUGADOR) > WKS-MAX-OTROS          
064900           MOVE JUG-TOTAL-ESCENARIO (WKS-IDX-JUGADOR)                     
065000              TO WKS-MAX-OTROS                                            
065100        END-IF                                                            
065200     END-IF.                                                              
065300 546-COMPARA-OTRO-E.                                                      
065400     EXIT.                                                                
065500*                                                                         
065600 550-ACUMULA-CATEGORIA SECTION.                                           
065700     IF NOT CAT-88-ES-ANY (WKS-IDX-JUEGO-PEND)                            
065800        IF (WKS-BIT-TABLA (WKS-IDX-JUEGO-PEND) = 1                        
065900              AND CAT-EQUIPO (WKS-IDX-JUEGO-PEND) =                       
066000                  PEN-EQUIPO-A (WKS-IDX-JUEGO-PEND))                      
066100           OR                                                             
066200           (WKS-BIT-TABLA (WKS-IDX-JUEGO-PEND) = 0                        
066300              AND CAT-EQUIPO (WKS-IDX-JUEGO-PEND) =                       
066400                  PEN-EQUIPO-B (WKS-IDX-JUEGO-PEND))                      
066500           ADD 1 TO CAT-CONT-GANA (WKS-IDX-JUEGO-PEND)                    
066600        ELSE                                                              
066700           ADD 1 TO CAT-CONT-PIERDE (WKS-IDX-JUEGO-PEND)                  
066800        END-IF                                                            
066900     END-IF.                                                              
067000 550-ACUMULA-CATEGORIA-E.                                                 
067100     EXIT.                                                                
067200*                                                                         
067300*    PORCENTAJE DEL TOTAL DE ESCENARIOS GANADORES EN QUE ESE              
067400*    JUEGO SALIO A FAVOR DEL PICK DEL JUGADOR OBJETIVO.                   
067500 560-CALCULA-PORCENTAJES-CATEGORIA SECTION.                               
067600     IF CAT-88-ES-ANY (WKS-IDX-JUEGO-PEND)                                
067700        MOVE 100.00 TO CAT-PCT-GANA (WKS-IDX-JUEGO-PEND)                  
067800        MOVE 9      TO CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND)           
067900     ELSE                                                                 
068000        IF JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO) > ZERO                   
068100           COMPUTE CAT-PCT-GANA (WKS-IDX-JUEGO-PEND) ROUNDED =            
068200              (CAT-CONT-GANA (WKS-IDX-JUEGO-PEND) /                       
068300               JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO)) * 100               
068400        ELSE                                                              
068500           MOVE ZERO TO CAT-PCT-GANA (WKS-IDX-JUEGO-PEND)                 
068600        END-IF                                                            
068700        EVALUATE TRUE                                                     
068800           WHEN CAT-PCT-GANA (WKS-IDX-JUEGO-PEND) = 100.00                
068900              MOVE 1 TO CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND)          
069000           WHEN CAT-PCT-GANA (WKS-IDX-JUEGO-PEND) NOT < 75.00             
069100              MOVE 2 TO CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND)          
069200           WHEN CAT-PCT-GANA (WKS-IDX-JUEGO-PEND) NOT < 25.00             
069300              MOVE 3 TO CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND)          
069400           WHEN CAT-PCT-GANA (WKS-IDX-JUEGO-PEND) > ZERO                  
069500              MOVE 4 TO CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND)          
069600           WHEN OTHER                                                     
069700              MOVE 5 TO CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND)          
069800        END-EVALUATE                                                      
069900     END-IF.                                                              
070000 560-CALCULA-PORCENTAJES-CATEGORIA-E.                                     
070100     EXIT.                                                                
070200*                                                                         
070300 570-ORDENA-CATEGORIAS SECTION.                                           
070400     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
070500     PERFORM 580-REPITE-PASADA-CATEGORIA UNTIL                            
070600        WKS-HUBO-CAMBIO = 'N'.                                            
070700 570-ORDENA-CATEGORIAS-E.                                                 
070800     EXIT.                                                                
070900*                                                                         
071000 580-REPITE-PASADA-CATEGORIA SECTION.                                     
071100     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
071200     PERFORM 590-PASADA-CATEGORIA                                         
071300        VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                            
071400        UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-CATEGORIAS - 1.              
071500 580-REPITE-PASADA-CATEGORIA-E.                                           
071600     EXIT.                                                                
071700*                                                                         
071800 590-PASADA-CATEGORIA SECTION.                                            
071900     IF CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND) >                        
072000           CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND + 1)                   
072100        OR (CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND) =                    
072200                CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND + 1)              
072300            AND CAT-CONFIANZA (WKS-IDX-JUEGO-PEND) <                      
072400                CAT-CONFIANZA (WKS-IDX-JUEGO-PEND + 1))                   
072500        PERFORM 595-INTERCAMBIA-CATEGORIA                                 
072600        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
072700     END-IF.                                                              
072800 590-PASADA-CATEGORIA-E.                                                  
072900     EXIT.                                                                
073000*                                                                         
073100 595-INTERCAMBIA-CATEGORIA SECTION.                                       
073200     MOVE WKS-CAT-TABLA (WKS-IDX-JUEGO-PEND) TO WKS-CAT-TEMP              
073300     MOVE WKS-CAT-TABLA (WKS-IDX-JUEGO-PEND + 1)                          
073400        TO WKS-CAT-TABLA (WKS-IDX-JUEGO-PEND)                             
073500     MOVE WKS-CAT-TEMP TO WKS-CAT-TABLA (WKS-IDX-JUEGO-PEND + 1).         
073600 595-INTERCAMBIA-CATEGORIA-E.                                             
073700     EXIT.                                                                
073800*                                                                         
073900*    MODO TABLA DE POSICIONES: UNA SOLA PASADA DE ESCENARIOS              
074000*    BASTA PARA ACREDITAR, EN CADA ESCENARIO, AL UNICO JUGADOR            
074100*    QUE QUEDA CON EL TOTAL MAS ALTO (EN CASO DE EMPATE EN EL             
074200*    PRIMER LUGAR, ESE ESCENARIO NO SE ACREDITA A NADIE).                 
074300 600-EVALUA-TODOS-LOS-JUGADORES SECTION.                                  
074400     PERFORM 605-INICIA-CONTADORES-JUGADOR                                
074500        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
074600        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES                       
074700     IF WKS-TOTAL-JUEGOS-PEND = ZERO                                      
074800        PERFORM 610-CASO-SIN-PENDIENTES-TODOS                             
074900     ELSE                                                                 
075000        COMPUTE WKS-TOTAL-ESCENARIOS = 2 ** WKS-TOTAL-JUEGOS-PEND         
075100        PERFORM 620-EVALUA-ESCENARIO-TODOS                                
075200           VARYING WKS-ESCENARIO-IDX FROM ZERO BY 1                       
075300           UNTIL WKS-ESCENARIO-IDX NOT < WKS-TOTAL-ESCENARIOS             
075400     END-IF                                                               
075500     PERFORM 690-ORDENA-JUGADORES-POR-PROB.                               
075600 600-EVALUA-TODOS-LOS-JUGADORES-E.                                        
075700     EXIT.                                                                
075800*                                                                         
075900 605-INICIA-CONTADORES-JUGADOR SECTION.                                   
076000     MOVE ZERO TO JUG-CONT-GANADORAS (WKS-IDX-JUGADOR)                    
076100     MOVE ZERO TO JUG-SUMA-PROB (WKS-IDX-JUGADOR).                        
076200 605-INICIA-CONTADORES-JUGADOR-E.                                         
076300     EXIT.                                                                
076400*                                                                         
076500 610-CASO-SIN-PENDIENTES-TODOS SECTION.                                   
076600     MOVE 1 TO WKS-TOTAL-ESCENARIOS                                       
076700     MOVE ZERO TO WKS-MAX-GENERAL                                         
076800     MOVE ZERO TO WKS-IDX-GANADOR                                         
076900     PERFORM 511-BUSCA-MAX-GENERAL                                        
077000        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
077100        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES                       
077200     IF WKS-IDX-GANADOR > ZERO                                            
077300        MOVE 1      TO JUG-CONT-GANADORAS (WKS-IDX-GANADOR)               
077400        MOVE 1.0000 TO JUG-SUMA-PROB (WKS-IDX-GANADOR)                    
077500     END-IF.                                                              
077600 610-CASO-SIN-PENDIENTES-TODOS-E.                                         
077700     EXIT.                                                                
077800*                                                                         
077900 620-EVALUA-ESCENARIO-TODOS SECTION.                                      
078000     MOVE 1 TO WKS-PROB-ESCENARIO                                         
078100     PERFORM 531-ACUMULA-FACTOR-PROB                                      
078200        VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                            
078300        UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-JUEGOS-PEND                  
078400     PERFORM 540-CALCULA-TOTAL-JUGADOR                                    
078500        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
078600        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES                       
078700     PERFORM 630-BUSCA-MAX-Y-UNICO                                        
078800     IF WKS-CONT-EMPATES-MAX = 1                                          
078900        ADD 1 TO JUG-CONT-GANADORAS (WKS-IDX-GANADOR)                     
079000        ADD WKS-PROB-ESCENARIO TO JUG-SUMA-PROB (WKS-IDX-GANADOR)         
079100     END-IF.                                                              
079200 620-EVALUA-ESCENARIO-TODOS-E.                                            
079300     EXIT.                                                                
079400*                                                                         
079500 630-BUSCA-MAX-Y-UNICO SECTION.                                           
079600     MOVE ZERO TO WKS-MAX-GENERAL                                         
079700     MOVE ZERO TO WKS-CONT-EMPATES-MAX                                    
079800     MOVE ZERO TO WKS-IDX-GANADOR                                         
079900     PERFORM 631-COMPARA-MAX-TODOS                                        
080000        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
080100        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES.                      
080200 630-BUSCA-MAX-Y-UNICO-E.                                                 
080300     EXIT.                                                                
080400*                                                                         
080500 631-COMPARA-MAX-TODOS SECTION.                                           
080600     IF JUG-TOTAL-ESCENARIO (WKS-IDX-JUGADOR) > WKS-MAX-GENERAL           
080700        MOVE JUG-TOTAL-ESCENARIO (WKS-IDX-JUGADOR)                        
080800           TO WKS-MAX-GENERAL                                             
080900        MOVE 1 TO WKS-CONT-EMPATES-MAX                                    
081000        MOVE WKS-IDX-JUGADOR TO WKS-IDX-GANADOR                           
081100     ELSE                                                                 
081200        IF JUG-TOTAL-ESCENARIO (WKS-IDX-JUGADOR) = WKS-MAX-GENERAL        
081300           ADD 1 TO WKS-CONT-EMPATES-MAX                                  
081400        END-IF                                                            
081500     END-IF.                                                              
081600 631-COMPARA-MAX-TODOS-E.                                                 
081700     EXIT.                                                                
081800*                                                                         
081900*    ORDENA LA TABLA DE JUGADORES POR PROBABILIDAD DE GANAR               
082000*    DESCENDENTE, PARA LA TABLA DE POSICIONES.                            
082100 690-ORDENA-JUGADORES-POR-PROB SECTION.                                   
082200     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
082300     PERFORM 691-REPITE-PASADA-JUGADOR UNTIL                              
082400        WKS-HUBO-CAMBIO = 'N'.                                            
082500 690-ORDENA-JUGADORES-POR-PROB-E.                                         
082600     EXIT.                                                                
082700*                                                                         
082800 691-REPITE-PASADA-JUGADOR SECTION.                                       
082900     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
083000     PERFORM 692-PASADA-JUGADOR                                           
083100        VARYING WKS-IDX-JUGADOR FROM 1 BY 1                               
083200        UNTIL WKS-IDX-JUGADOR > WKS-TOTAL-JUGADORES - 1.                  
083300 691-REPITE-PASADA-JUGADOR-E.                                             
083400     EXIT.                                                                
083500*                                                                         
083600 692-PASADA-JUGADOR SECTION.                                              
083700     IF JUG-SUMA-PROB (WKS-IDX-JUGADOR) <                                 
083800           JUG-SUMA-PROB (WKS-IDX-JUGADOR + 1)                            
083900        PERFORM 693-INTERCAMBIA-JUGADOR                                   
084000        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
084100     END-IF.                                                              
084200 692-PASADA-JUGADOR-E.                                                    
084300     EXIT.                                                                
084400*                                                                         
084500 693-INTERCAMBIA-JUGADOR SECTION.                                         
084600     MOVE WKS-JUG-TABLA (WKS-IDX-JUGADOR) TO WKS-JUG-TEMP                 
084700     MOVE WKS-JUG-TABLA (WKS-IDX-JUGADOR + 1)                             
084800        TO WKS-JUG-TABLA (WKS-IDX-JUGADOR)                                
084900     MOVE WKS-JUG-TEMP TO WKS-JUG-TABLA (WKS-IDX-JUGADOR + 1).            
085000 693-INTERCAMBIA-JUGADOR-E.                                               
085100     EXIT.                                                                
085200*                                                                         
085300*    REPORTE DEL MODO UN SOLO JUGADOR: PUNTOS ACTUALES, PICKS             
085400*    PENDIENTES, TOTAL Y GANADORES DE ESCENARIOS, PROBABILIDAD            
085500*    INGENUA Y PONDERADA, Y EL META-ANALISIS POR CATEGORIA.               
085600 700-IMPRIME-REPORTE-SOLO SECTION.                                        
085700     MOVE SPACES TO REG-LINEA-REPORTE                                     
085800     STRING 'ANALISIS DE ESCENARIOS - JUGADOR: '                          
085900            WKS-JUGADOR-OBJETIVO (1:25)                                   
086000            DELIMITED BY SIZE INTO LIN-DATOS                              
086100     WRITE REG-LINEA-REPORTE                                              
086200     MOVE SPACES TO REG-LINEA-REPORTE                                     
086300     STRING 'PUNTOS ACTUALES: '                                           
086400            JUG-PUNTOS-ACTUALES (WKS-IDX-OBJETIVO)                        
086500            DELIMITED BY SIZE INTO LIN-DATOS                              
086600     WRITE REG-LINEA-REPORTE                                              
086700     IF WKS-TOTAL-JUEGOS-PEND = ZERO                                      
086800        MOVE SPACES TO REG-LINEA-REPORTE                                  
086900        STRING 'SIN JUEGOS PENDIENTES - RESULTADO DEFINIDO'               
087000               DELIMITED BY SIZE INTO LIN-DATOS                           
087100        WRITE REG-LINEA-REPORTE                                           
087200     ELSE                                                                 
087300        PERFORM 710-DETALLE-PENDIENTE                                     
087400           VARYING WKS-IDX-PEND FROM 1 BY 1                               
087500           UNTIL WKS-IDX-PEND > JUG-TOTAL-PEND (WKS-IDX-OBJETIVO)         
087600     END-IF                                                               
087700     MOVE SPACES TO REG-LINEA-REPORTE                                     
087800     STRING 'ESCENARIOS TOTALES: ' WKS-TOTAL-ESCENARIOS                   
087900            '  GANADORES: ' JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO)         
088000            DELIMITED BY SIZE INTO LIN-DATOS                              
088100     WRITE REG-LINEA-REPORTE                                              
088200     IF WKS-TOTAL-ESCENARIOS > ZERO                                       
088300        COMPUTE WKS-PCT-CALC ROUNDED =                                    
088400           (JUG-CONT-GANADORAS (WKS-IDX-OBJETIVO) /                       
088500            WKS-TOTAL-ESCENARIOS) * 100                                   
088600     ELSE                                                                 
088700        MOVE ZERO TO WKS-PCT-CALC                                         
088800     END-IF                                                               
088900     MOVE SPACES TO REG-LINEA-REPORTE                                     
089000     STRING 'PROBABILIDAD INGENUA: ' WKS-PCT-CALC '%'                     
089100            '   PONDERADA: ' JUG-SUMA-PROB (WKS-IDX-OBJETIVO)             
089200            DELIMITED BY SIZE INTO LIN-DATOS                              
089300     WRITE REG-LINEA-REPORTE                                              
089400     IF WKS-TOTAL-CATEGORIAS > ZERO                                       
089500        PERFORM 720-DETALLE-CATEGORIA                                     
089600           VARYING WKS-IDX-JUEGO-PEND FROM 1 BY 1                         
089700           UNTIL WKS-IDX-JUEGO-PEND > WKS-TOTAL-CATEGORIAS                
089800     END-IF.                                                              
089900 700-IMPRIME-REPORTE-SOLO-E.                                              
090000     EXIT.                                                                
090100*                                                                         
090200 710-DETALLE-PENDIENTE SECTION.                                           
090300     MOVE SPACES TO REG-LINEA-REPORTE                                     
090400     STRING '  PENDIENTE: '                                               
090500            PPK-EQUIPO (WKS-IDX-OBJETIVO, WKS-IDX-PEND)                   
090600            '  CONFIANZA: '                                               
090700            PPK-CONFIANZA (WKS-IDX-OBJETIVO, WKS-IDX-PEND)                
090800            DELIMITED BY SIZE INTO LIN-DATOS                              
090900     WRITE REG-LINEA-REPORTE.                                             
091000 710-DETALLE-PENDIENTE-E.                                                 
091100     EXIT.                                                                
091200*                                                                         
091300 720-DETALLE-CATEGORIA SECTION.                                           
091400     EVALUATE CAT-ORDEN-CATEGORIA (WKS-IDX-JUEGO-PEND)                    
091500        WHEN 1 MOVE 'SIEMPRE'   TO WKS-RENGLON-CATEGORIA                  
091600        WHEN 2 MOVE 'CASI SIEMPRE' TO WKS-RENGLON-CATEGORIA               
091700        WHEN 3 MOVE 'A VECES'   TO WKS-RENGLON-CATEGORIA                  
091800        WHEN 4 MOVE 'RARA VEZ'  TO WKS-RENGLON-CATEGORIA                  
091900        WHEN 9 MOVE 'CUALQUIERA' TO WKS-RENGLON-CATEGORIA                 
092000        WHEN OTHER MOVE 'NUNCA' TO WKS-RENGLON-CATEGORIA                  
092100     END-EVALUATE                                                         
092200     MOVE SPACES TO REG-LINEA-REPORTE                                     
092300     STRING '  JUEGO ' CAT-JUEGO-IDX (WKS-IDX-JUEGO-PEND)                 
092400            ' PICK: ' CAT-EQUIPO (WKS-IDX-JUEGO-PEND)                     
092500            ' - ' WKS-RENGLON-CATEGORIA                                   
092600            ' (' CAT-PCT-GANA (WKS-IDX-JUEGO-PEND) '%)'                   
092700            DELIMITED BY SIZE INTO LIN-DATOS                              
092800     WRITE REG-LINEA-REPORTE.                                             
092900 720-DETALLE-CATEGORIA-E.                                                 
093000     EXIT.                                                                
093100*                                                                         
093200*    TABLA DE POSICIONES DEL MODO GRUPAL, ORDENADA POR                    
093300*    PROBABILIDAD DE GANAR DESCENDENTE.                                   
093400 800-IMPRIME-TABLA-POSICIONES SECTION.                                    
093500     MOVE SPACES TO REG-LINEA-REPORTE                                     
093600     STRING 'TABLA DE POSICIONES - ESCENARIOS: '                          
093700            WKS-TOTAL-ESCENARIOS                                          
093800            DELIMITED BY SIZE INTO LIN-DATOS                              
093900     WRITE REG-LINEA-REPORTE                                              
094000     MOVE SPACES TO REG-LINEA-REPORTE                                     
094100     STRING '  # JUGADOR                PUNTOS  GANA/TOT PROB%'           
094200            DELIMITED BY SIZE INTO LIN-DATOS                              
094300     WRITE REG-LINEA-REPORTE                                              
094400     PERFORM 810-DETALLE-POSICION                                         
094500        VARYING WKS-RANGO-JUGADOR FROM 1 BY 1                             
094600        UNTIL WKS-RANGO-JUGADOR > WKS-TOTAL-JUGADORES.                    
094700 800-IMPRIME-TABLA-POSICIONES-E.                                          
094800     EXIT.                                                                
094900*                                                                         
095000 810-DETALLE-POSICION SECTION.                                            
095100     IF WKS-TOTAL-ESCENARIOS > ZERO                                       
095200        COMPUTE WKS-PCT-CALC ROUNDED =                                    
095300           (JUG-CONT-GANADORAS (WKS-RANGO-JUGADOR) /                      
095400            WKS-TOTAL-ESCENARIOS) * 100                                   
095500     ELSE                                                                 
095600        MOVE ZERO TO WKS-PCT-CALC                                         
095700     END-IF                                                               
095800     MOVE SPACES TO REG-LINEA-REPORTE                                     
095900     STRING WKS-RANGO-JUGADOR ' '                                         
096000            JUG-NOMBRE (WKS-RANGO-JUGADOR)                                
096100            ' ' JUG-PUNTOS-ACTUALES (WKS-RANGO-JUGADOR)                   
096200            ' ' JUG-CONT-GANADORAS (WKS-RANGO-JUGADOR)                    
096300            '/' WKS-TOTAL-ESCENARIOS                                      
096400            ' ' WKS-PCT-CALC '%'                                          
096500            DELIMITED BY SIZE INTO LIN-DATOS                              
096600     WRITE REG-LINEA-REPORTE.                                             
096700 810-DETALLE-POSICION-E.                                                  
096800     EXIT.                                                                
096900*                                                                         
097000 900-CERRAR-ARCHIVOS SECTION.                                             
097100     CLOSE SCENPICKS                                                      
097200     CLOSE GAMEPROBS                                                      
097300     CLOSE RPTFILE.                                                       
097400 900-CERRAR-ARCHIVOS-E.                                                   
097500     EXIT.                                                                
097600*                                                                         
097700 950-ERROR-APERTURA SECTION.                                              
097800     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
097900     STRING 'ERROR AL ABRIR ' ARCHIVO ' - ACCION: ' ACCION                
098000            ' - STATUS: ' WKS-FS-STATUS-R (1:2)                           
098100            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION                    
098200     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
098300     MOVE 91 TO RETURN-CODE                                               
098400     STOP RUN.                                                            
098500 950-ERROR-APERTURA-E.                                                    
098600     EXIT.                                                                
