000100*****************************************************************         
000200* FECHA          : 1987-05-19                                             
000300* PROGRAMADOR    : PEDRO ESTRADA (PEDR)                                   
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C03                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : CALCULA EL CONSENSO DEL CAMPO POR JUEGO                
000900*                  (PORCENTAJE DE EMPLEADOS QUE PICKEARON CADA            
001000*                  EQUIPO) Y MARCA EN EL ARCHIVO ENRIQUECIDO LOS          
001100*                  PICKS CONTRARIAN CON SU PORCENTAJE DE CAMPO.           
001200* ARCHIVOS       : ENRICHED=E, ENRSAL=S                                   
001300* ACCION(ES)     : PRIMER PASE ACUMULA CONTEOS POR JUEGO. SEGUNDO         
001400*                  PASE MARCA CADA PICK Y GENERA NUEVA GENERACION         
001500*                  DEL ARCHIVO ENRIQUECIDO.                               
001600* INSTALADO      : SI                                                     
001700*****************************************************************         
001800* BPM/RATIONAL   : 341209                                                 
001900* NOMBRE         : QNCONSE1                                               
002000* DESCRIPCION    : CONSENSO DE CAMPO Y MARCADO CONTRARIAN                 
002100*****************************************************************         
002200*                                                                         
002300*****************************************************************         
002400* H I S T O R I A L   D E   C A M B I O S                                 
002500*****************************************************************         
002600* 1987-05-19  PEDR  QNL1C03  VERSION INICIAL DEL PROGRAMA.                
002700* 1988-01-08  PEDR  QNL1C03  CORRIGE EMPATE 50-50 QUE QUEDABA             
002800*             MARCADO COMO FAVORITO LOCAL EN LUGAR DE TOSSUP.             
002900* 1990-10-30  RREY  QNL1C03  AMPLIA TABLA DE JUEGOS DE 200 A              
003000*             300 RENGLONES POR TEMPORADA CON MAS SEMANAS.                
003100* 1994-03-15  MALV  QNL1C03  AGREGA SEGUNDA GENERACION DE SALIDA          
003200*             (ENRSAL) EN LUGAR DE REESCRIBIR EL ARCHIVO DE               
003300*             ENTRADA - EVITA PERDIDA DE DATOS SI FALLA A MEDIO           
003400*             PROCESO.                                                    
003500* 1998-09-30  JCHA  QNL1C03  REVISION Y2K - SEMANA Y TEMPORADA            
003600*             DE 4 DIGITOS EN TODOS LOS CAMPOS, SIN HALLAZGOS.            
003700* 1999-01-14  JCHA  QNL1C03  PRUEBA DE CORTE DE ANIO EN                   
003800*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
003900* 2007-05-21  EEDR  QNL1C03  AGREGA VALIDACION DE JUEGO SIN               
004000*             PICKS - SE OMITE EL JUEGO SEGUN NUEVO REQUISITO.            
004100* 2019-11-04  PEDR  QNL1C03  CAMBIA PRECISION DE PORCENTAJE DE            
004200*             CAMPO A 4 DECIMALES PARA CUADRAR CON QNCONTR1.              
004300* 2026-02-09  PEDR  QNL1C03  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004400*****************************************************************         
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.    QNCONSE1.                                                 
004700 AUTHOR.        PEDRO ESTRADA.                                            
004800 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004900 DATE-WRITTEN.  19/05/1987.                                               
005000 DATE-COMPILED.                                                           
005100 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005800     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005900     UPSI-0 ON STATUS IS SW-REPROCESA-CONSENSO.                           
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT ENRICHED   ASSIGN TO ENRICHED                                 
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS  IS FS-ENRICHED.                                  
006500     SELECT ENRSAL      ASSIGN TO ENRSAL                                  
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS  IS FS-ENRSAL.                                    
006800*****************************************************************         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  ENRICHED                                                             
007200     LABEL RECORDS ARE STANDARD.                                          
007300     COPY QNENRI1.                                                        
007400 FD  ENRSAL                                                               
007500     LABEL RECORDS ARE STANDARD.                                          
007600 01  REG-ENRSAL                     PIC X(50).                            
007700*****************************************************************         
007800 WORKING-STORAGE SECTION.                                                 
007900 01  WKS-FS-STATUS.                                                       
008000     05  FS-ENRICHED            PIC 9(02).                                
008100     05  FS-ENRSAL              PIC 9(02).                                
008200     05  PROGRAMA               PIC X(08) VALUE 'QNCONSE1'.               
008300     05  ARCHIVO                PIC X(08).                                
008400     05  ACCION                 PIC X(10).                                
008500     05  FILLER                 PIC X(04).                                
008600*    VISTA CRUDA PARA IMPRESION DE BITACORA DE APERTURA.                  
008700 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008800*                                                                         
008900 01  WKS-VARIABLES-TRABAJO.                                               
009000     05  WKS-TOTAL-JUEGOS       PIC 9(04) COMP.                           
009200     05  WKS-TOTAL-CAMPO        PIC 9(04) COMP.                           
009300     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
009400        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
009500        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
009600     05  WKS-EQUIPO-LOCAL       PIC X(03).                                
009700     05  WKS-EQUIPO-VISITA      PIC X(03).                                
009800     05  WKS-PCT-LOCAL          PIC V9(04).                               
009900     05  WKS-PCT-VISITA         PIC V9(04).                               
010000     05  WKS-FLAGS.                                                       
010100        10  WKS-FIN-ENRICHED    PIC X(01) VALUE 'N'.                      
010200           88  FIN-ENRICHED           VALUE 'S'.                          
010300        10  SW-REPROCESA-CONSENSO                                         
010400                                PIC X(01) VALUE 'N'.                      
010500     05  FILLER                 PIC X(04).                                
010600*                                                                         
010700*    TABLA DE JUEGOS CON CONTEO DE PICKS POR LADO. LA LLAVE ES            
010800*    SEMANA + EQUIPO LOCAL + EQUIPO VISITA (TOMADOS TAL COMO              
010900*    APARECEN EN EL ARCHIVO DE JUEGOS, NO ORDEN ALFABETICO).              
011000 01  WKS-TABLA-CONSENSO.                                                  
011100     05  WKS-CJU-TABLA OCCURS 300 TIMES                                   
011200                       INDEXED BY WKS-IDX-CJU.                            
011300        10  CJU-SEMANA            PIC 9(02).                              
011400        10  CJU-EQUIPO-LOCAL      PIC X(03).                              
011500        10  CJU-EQUIPO-VISITA     PIC X(03).                              
011600        10  CJU-PAR-EQUIPOS  REDEFINES CJU-EQUIPO-LOCAL                   
011700                                       PIC X(06).                         
011800        10  CJU-CONTEO-LOCAL      PIC 9(04) COMP.                         
011900        10  CJU-CONTEO-VISITA     PIC 9(04) COMP.                         
012000        10  CJU-FAVORITO          PIC X(07).                              
012100        10  CJU-SUBDOG            PIC X(07).                              
012200        10  CJU-PAR-FAVUNDER REDEFINES CJU-FAVORITO                       
012300                                       PIC X(14).                         
012400        10  CJU-PORCENT-FAVORITO  PIC V9(04).                             
012500        10  FILLER                PIC X(02).                              
012600*                                                                         
012700 01  WKS-LINEA-IMPRESION        PIC X(132).                               
012800*****************************************************************         
012900 PROCEDURE DIVISION.                                                      
013000*                                                                         
013100 000-PRINCIPAL SECTION.                                                   
013200     PERFORM 100-ABRIR-ARCHIVOS                                           
013300     PERFORM 200-PRIMER-PASE                                              
013400     PERFORM 300-CALCULA-FAVORITOS                                        
013500     PERFORM 400-SEGUNDO-PASE                                             
013600     PERFORM 900-CERRAR-ARCHIVOS                                          
013700     STOP RUN.                                                            
013800 000-PRINCIPAL-E.                                                         
013900     EXIT.                                                                
014000*                                                                         
014100 100-ABRIR-ARCHIVOS SECTION.                                              
014200     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
014300     OPEN INPUT  ENRICHED                                                 
014400     IF FS-ENRICHED NOT = '00'                                            
014500        MOVE 'ENRICHED' TO ARCHIVO                                        
014600        MOVE 'APERTURA' TO ACCION                                         
014700        PERFORM 950-ERROR-APERTURA                                        
014800     END-IF.                                                              
014900 100-ABRIR-ARCHIVOS-E.                                                    
015000     EXIT.                                                                
015100*                                                                         
015200*    PRIMER PASE: LEE TODO EL ARCHIVO ENRIQUECIDO Y ACUMULA EL            
015300*    CONTEO DE PICKS POR LADO DE CADA JUEGO EN LA TABLA.                  
015400 200-PRIMER-PASE SECTION.                                                 
015500     PERFORM 210-LEER-ENRICHED                                            
015600     PERFORM 220-ACUMULA-PICK UNTIL FIN-ENRICHED.                         
015700 200-PRIMER-PASE-E.                                                       
015800     EXIT.                                                                
015900*                                                                         
016000 210-LEER-ENRICHED SECTION.                                               
016100     READ ENRICHED                                                        
016200        AT END SET FIN-ENRICHED TO TRUE                                   
016300     END-READ.                                                            
016400 210-LEER-ENRICHED-E.                                                     
016500     EXIT.                                                                
016600*                                                                         
016700 220-ACUMULA-PICK SECTION.                                                
016800     IF ENR-88-LOCAL                                                      
016900        MOVE ENR-EQUIPO    TO WKS-EQUIPO-LOCAL                            
017000        MOVE ENR-OPONENTE  TO WKS-EQUIPO-VISITA                           
017100     ELSE                                                                 
017200        MOVE ENR-OPONENTE  TO WKS-EQUIPO-LOCAL                            
017300        MOVE ENR-EQUIPO    TO WKS-EQUIPO-VISITA                           
017400     END-IF                                                               
017500     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
017600     PERFORM 230-BUSCA-JUEGO                                              
017700        VARYING WKS-IDX-CJU FROM 1 BY 1                                   
017800        UNTIL WKS-IDX-CJU > WKS-TOTAL-JUEGOS                              
017900           OR WKS-88-ENCONTRADO                                           
018000     IF WKS-88-NO-ENCONTRADO                                              
018100        PERFORM 240-AGREGA-JUEGO                                          
018200     END-IF                                                               
018300     IF ENR-88-LOCAL                                                      
018400        ADD 1 TO CJU-CONTEO-LOCAL (WKS-IDX-CJU)                           
018500     ELSE                                                                 
018600        ADD 1 TO CJU-CONTEO-VISITA (WKS-IDX-CJU)                          
018700     END-IF                                                               
018800     PERFORM 210-LEER-ENRICHED.                                           
018900 220-ACUMULA-PICK-E.                                                      
019000     EXIT.                                                                
019100*                                                                         
019200 230-BUSCA-JUEGO SECTION.                                                 
019300     IF CJU-SEMANA (WKS-IDX-CJU)        = ENR-SEMANA                      
019400    AND CJU-EQUIPO-LOCAL (WKS-IDX-CJU)  = WKS-EQUIPO-LOCAL                
019500    AND CJU-EQUIPO-VISITA (WKS-IDX-CJU) = WKS-EQUIPO-VISITA               
019600        SET WKS-88-ENCONTRADO TO TRUE                                     
019700     END-IF.                                                              
019800 230-BUSCA-JUEGO-E.                                                       
019900     EXIT.                                                                
020000*                                                                         
020100 240-AGREGA-JUEGO SECTION.                                                
020200     ADD 1 TO WKS-TOTAL-JUEGOS                                            
020300     SET WKS-IDX-CJU TO WKS-TOTAL-JUEGOS                                  
020400     MOVE ENR-SEMANA        TO CJU-SEMANA (WKS-IDX-CJU)                   
020500     MOVE WKS-EQUIPO-LOCAL  TO CJU-EQUIPO-LOCAL (WKS-IDX-CJU)             
020600     MOVE WKS-EQUIPO-VISITA TO CJU-EQUIPO-VISITA (WKS-IDX-CJU)            
020700     MOVE ZERO              TO CJU-CONTEO-LOCAL (WKS-IDX-CJU)             
020800     MOVE ZERO              TO CJU-CONTEO-VISITA (WKS-IDX-CJU)            
020900     MOVE SPACES            TO CJU-FAVORITO (WKS-IDX-CJU)                 
021000     MOVE SPACES            TO CJU-SUBDOG (WKS-IDX-CJU)                   
021100     MOVE ZERO              TO CJU-PORCENT-FAVORITO (WKS-IDX-CJU).        
021200 240-AGREGA-JUEGO-E.                                                      
021300     EXIT.                                                                
021400*                                                                         
021500*    2019-11-04 PEDR : PORCENTAJE A 4 DECIMALES. EMPATE EXACTO            
021600*    50-50 QUEDA COMO TOSSUP (NI LOCAL NI VISITA SUPERA 0.50).            
021700 300-CALCULA-FAVORITOS SECTION.                                           
021800     PERFORM 310-CALCULA-UN-JUEGO                                         
021900        VARYING WKS-IDX-CJU FROM 1 BY 1                                   
022000        UNTIL WKS-IDX-CJU > WKS-TOTAL-JUEGOS.                             
022100 300-CALCULA-FAVORITOS-E.                                                 
022200     EXIT.                                                                
022300*                                                                         
022400 310-CALCULA-UN-JUEGO SECTION.                                            
022500     COMPUTE WKS-TOTAL-CAMPO =                                            
022600             CJU-CONTEO-LOCAL (WKS-IDX-CJU)                               
022700           + CJU-CONTEO-VISITA (WKS-IDX-CJU)                              
022800     IF WKS-TOTAL-CAMPO = ZERO                                            
022900        MOVE SPACES TO CJU-FAVORITO (WKS-IDX-CJU)                         
023000        MOVE SPACES TO CJU-SUBDOG (WKS-IDX-CJU)                           
023100     ELSE                                                                 
023200        PERFORM 320-PORCENTAJES-JUEGO                                     
023300     END-IF.                                                              
023400 310-CALCULA-UN-JUEGO-E.                                                  
023500     EXIT.                                                                
023600*                                                                         
023700 320-PORCENTAJES-JUEGO SECTION.                                           
023800     COMPUTE WKS-PCT-LOCAL ROUNDED =                                      
023900             CJU-CONTEO-LOCAL (WKS-IDX-CJU) / WKS-TOTAL-CAMPO             
024000     COMPUTE WKS-PCT-VISITA ROUNDED =                                     
024100             CJU-CONTEO-VISITA (WKS-IDX-CJU) / WKS-TOTAL-CAMPO            
024200     IF WKS-PCT-LOCAL > 0.5000                                            
024300        MOVE CJU-EQUIPO-LOCAL (WKS-IDX-CJU)                               
024400                                    TO CJU-FAVORITO (WKS-IDX-CJU)         
024500        MOVE CJU-EQUIPO-VISITA (WKS-IDX-CJU)                              
024600                                    TO CJU-SUBDOG (WKS-IDX-CJU)           
024700        MOVE WKS-PCT-LOCAL          TO CJU-PORCENT-FAVORITO               
024800                                       (WKS-IDX-CJU)                      
024900     ELSE                                                                 
025000        IF WKS-PCT-VISITA > 0.5000                                        
025100           MOVE CJU-EQUIPO-VISITA (WKS-IDX-CJU)                           
025200                                    TO CJU-FAVORITO (WKS-IDX-CJU)         
025300           MOVE CJU-EQUIPO-LOCAL (WKS-IDX-CJU)                            
025400                                    TO CJU-SUBDOG (WKS-IDX-CJU)           
025500           MOVE WKS-PCT-VISITA      TO CJU-PORCENT-FAVORITO               
025600                                       (WKS-IDX-CJU)                      
025700        ELSE                                                              
025800           MOVE 'TOSSUP  '          TO CJU-FAVORITO (WKS-IDX-CJU)         
025900           MOVE 'TOSSUP  '          TO CJU-SUBDOG (WKS-IDX-CJU)           
026000           IF WKS-PCT-LOCAL > WKS-PCT-VISITA                              
026100              MOVE WKS-PCT-LOCAL    TO CJU-PORCENT-FAVORITO               
026200                                       (WKS-IDX-CJU)                      
026300           ELSE                                                           
026400              MOVE WKS-PCT-VISITA   TO CJU-PORCENT-FAVORITO               
026500                                       (WKS-IDX-CJU)                      
026600           END-IF                                                         
026700        END-IF                                                            
026800     END-IF.                                                              
026900 320-PORCENTAJES-JUEGO-E.                                                 
027000     EXIT.                                                                
027100*                                                                         
027200*    SEGUNDO PASE: REABRE EL ARCHIVO DESDE EL PRINCIPIO, MARCA            
027300*    CADA PICK CON SU PORCENTAJE DE CAMPO Y LA BANDERA DE                 
027400*    CONTRARIAN, Y ESCRIBE LA NUEVA GENERACION EN ENRSAL.                 
027500 400-SEGUNDO-PASE SECTION.                                                
027600     CLOSE ENRICHED                                                       
027700     OPEN INPUT  ENRICHED                                                 
027800     IF FS-ENRICHED NOT = '00'                                            
027900        MOVE 'ENRICHED' TO ARCHIVO                                        
028000        MOVE 'REAPERT.' TO ACCION                                         
028100        PERFORM 950-ERROR-APERTURA                                        
028200     END-IF                                                               
028300     OPEN OUTPUT ENRSAL                                                   
028400     IF FS-ENRSAL NOT = '00'                                              
028500        MOVE 'ENRSAL'   TO ARCHIVO                                        
028600        MOVE 'APERTURA' TO ACCION                                         
028700        PERFORM 950-ERROR-APERTURA                                        
028800     END-IF                                                               
028900     MOVE 'N' TO WKS-FIN-ENRICHED                                         
029000     PERFORM 210-LEER-ENRICHED                                            
029100     PERFORM 410-MARCA-PICK UNTIL FIN-ENRICHED.                           
029200 400-SEGUNDO-PASE-E.                                                      
029300     EXIT.                                                                
029400*                                                                         
029500 410-MARCA-PICK SECTION.                                                  
029600     IF ENR-88-LOCAL                                                      
029700        MOVE ENR-EQUIPO    TO WKS-EQUIPO-LOCAL                            
029800        MOVE ENR-OPONENTE  TO WKS-EQUIPO-VISITA                           
029900     ELSE                                                                 
030000        MOVE ENR-OPONENTE  TO WKS-EQUIPO-LOCAL                            
030100        MOVE ENR-EQUIPO    TO WKS-EQUIPO-VISITA                           
030200     END-IF                                                               
030300     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
030400     PERFORM 230-BUSCA-JUEGO                                              
030500        VARYING WKS-IDX-CJU FROM 1 BY 1                                   
030600        UNTIL WKS-IDX-CJU > WKS-TOTAL-JUEGOS                              
030700           OR WKS-88-ENCONTRADO                                           
030800     MOVE 'N' TO ENR-BANDERA-CONTRARIAN                                   
030900     MOVE ZERO TO ENR-PORCENTAJE-CAMPO                                    
031000     IF WKS-88-ENCONTRADO                                                 
031100        PERFORM 420-MARCA-CON-JUEGO                                       
031200     END-IF                                                               
031300     WRITE REG-ENRSAL FROM REG-ENRIQUECIDO                                
031400     PERFORM 210-LEER-ENRICHED.                                           
031500 410-MARCA-PICK-E.                                                        
031600     EXIT.                                                                
031700*                                                                         
031800 420-MARCA-CON-JUEGO SECTION.                                             
031900     IF CJU-FAVORITO (WKS-IDX-CJU) NOT = 'TOSSUP  '                       
032000    AND ENR-EQUIPO = CJU-SUBDOG (WKS-IDX-CJU)                             
032100        MOVE 'Y' TO ENR-BANDERA-CONTRARIAN                                
032200     END-IF                                                               
032300     IF ENR-EQUIPO = CJU-EQUIPO-LOCAL (WKS-IDX-CJU)                       
032400        COMPUTE ENR-PORCENTAJE-CAMPO ROUNDED =                            
032500                CJU-CONTEO-LOCAL (WKS-IDX-CJU) /                          
032600                (CJU-CONTEO-LOCAL (WKS-IDX-CJU)                           
032700                 + CJU-CONTEO-VISITA (WKS-IDX-CJU))                       
032800     ELSE                                                                 
032900        COMPUTE ENR-PORCENTAJE-CAMPO ROUNDED =                            
033000                CJU-CONTEO-VISITA (WKS-IDX-CJU) /                         
033100                (CJU-CONTEO-LOCAL (WKS-IDX-CJU)                           
033200                 + CJU-CONTEO-VISITA (WKS-IDX-CJU))                       
033300     END-IF.                                                              
033400 420-MARCA-CON-JUEGO-E.                                                   
033500     EXIT.                                                                
033600*                                                                         
033700 950-ERROR-APERTURA SECTION.                                              
033800     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
033900     STRING 'QNCONSE1 ERROR ' DELIMITED BY SIZE                           
034000            ACCION           DELIMITED BY SIZE                            
034100            ' ARCHIVO '      DELIMITED BY SIZE                            
034200            ARCHIVO          DELIMITED BY SIZE                            
034300       INTO WKS-LINEA-IMPRESION                                           
034400     END-STRING                                                           
034500     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
034600     MOVE 91 TO RETURN-CODE                                               
034700     STOP RUN.                                                            
034800 950-ERROR-APERTURA-E.                                                    
034900     EXIT.                                                                
035000*                                                                         
035100 900-CERRAR-ARCHIVOS SECTION.                                             
035200     CLOSE ENRICHED                                                       
035300     CLOSE ENRSAL.                                                        
035400 900-CERRAR-ARCHIVOS-E.                                                   
035500     EXIT.                                                                
