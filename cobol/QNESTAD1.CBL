000100*****************************************************************         
000200* FECHA          : 1988-02-08                                             
000300* PROGRAMADOR    : PEDRO ESTRADA (PEDR)                                   
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C04                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : ACUMULA ESTADISTICAS DE TEMPORADA COMPLETA             
000900*                  POR JUGADOR (SEMANAS JUGADAS, PUNTOS, GANADOS,         
001000*                  PERDIDOS Y VECES EN LISTA DE MAS-GANADOS Y             
001100*                  MAS-PUNTOS) Y POR SEMANA (PROMEDIO Y DESVIA-           
001200*                  CION ESTANDAR DE GANADOS Y PUNTOS DEL CAMPO).          
001300* ARCHIVOS       : STANDINGS=E, RPTFILE=S                                 
001400* ACCION(ES)     : CARGA TODA LA TEMPORADA DE STANDINGS EN TABLA,         
001500*                  ACUMULA POR JUGADOR Y POR SEMANA, ORDENA POR           
001600*                  PUNTOS TOTALES DESCENDENTE E IMPRIME.                  
001700* INSTALADO      : SI                                                     
001800*****************************************************************         
001900* BPM/RATIONAL   : 341210                                                 
002000* NOMBRE         : QNESTAD1                                               
002100* DESCRIPCION    : ESTADISTICAS DE TEMPORADA - QUINIELA NFL               
002200*****************************************************************         
002300*                                                                         
002400*****************************************************************         
002500* H I S T O R I A L   D E   C A M B I O S                                 
002600*****************************************************************         
002700* 1988-02-08  PEDR  QNL1C04  VERSION INICIAL DEL PROGRAMA.                
002800* 1990-06-19  RREY  QNL1C04  AMPLIA TABLA DE JUGADOR-SEMANA DE            
002900*             800 A 1152 RENGLONES (18 SEMANAS X 64 JUGADORES).           
003000* 1992-09-02  RREY  QNL1C04  AGREGA CALCULO DE DESVIACION                 
003100*             ESTANDAR POR SEMANA MEDIANTE RAIZ POR NEWTON, YA            
003200*             QUE EL COMPILADOR DE LA CASA NO TRAE FUNCION RAIZ.          
003300* 1996-04-11  MALV  QNL1C04  CORRIGE CONTEO DE SEMANAS JUGADAS            
003400*             CUANDO EL JUGADOR APARECE FUERA DE ORDEN EN EL              
003500*             ARCHIVO DE STANDINGS.                                       
003600* 1998-09-30  JCHA  QNL1C04  REVISION Y2K - SEMANA Y TEMPORADA            
003700*             DE 4 DIGITOS, SIN HALLAZGOS.                                
003800* 1999-01-14  JCHA  QNL1C04  PRUEBA DE CORTE DE ANIO EN                   
003900*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
004000* 2009-08-25  EEDR  QNL1C04  AGREGA CONTEO DE VECES EN LISTA DE           
004100*             MAS-GANADOS Y MAS-PUNTOS POR SEMANA PARA USO DE             
004200*             RECURSOS HUMANOS EN PREMIACION ANUAL.                       
004300* 2026-02-09  PEDR  QNL1C04  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004400*****************************************************************         
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.    QNESTAD1.                                                 
004700 AUTHOR.        PEDRO ESTRADA.                                            
004800 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004900 DATE-WRITTEN.  08/02/1988.                                               
005000 DATE-COMPILED.                                                           
005100 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005800     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005900     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT STANDINGS  ASSIGN TO STANDING                                 
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS  IS FS-STANDINGS.                                 
006500     SELECT RPTFILE     ASSIGN TO RPTFILE                                 
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS  IS FS-RPTFILE.                                   
006800*****************************************************************         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  STANDINGS                                                            
007200     LABEL RECORDS ARE STANDARD.                                          
007300     COPY QNSEMJ1.                                                        
007400 FD  RPTFILE                                                              
007500     LABEL RECORDS ARE STANDARD.                                          
007600     COPY QNRPT01.                                                        
007700*****************************************************************         
007800 WORKING-STORAGE SECTION.                                                 
007900 01  WKS-FS-STATUS.                                                       
008000     05  FS-STANDINGS           PIC 9(02).                                
008100     05  FS-RPTFILE             PIC 9(02).                                
008200     05  PROGRAMA               PIC X(08) VALUE 'QNESTAD1'.               
008300     05  ARCHIVO                PIC X(08).                                
008400     05  ACCION                 PIC X(10).                                
008500     05  FILLER                 PIC X(04).                                
008600 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008700*                                                                         
008800 01  WKS-VARIABLES-TRABAJO.                                               
008900     05  WKS-TOTAL-JUGSEM       PIC 9(04) COMP.                           
009000     05  WKS-TOTAL-JUGADORES    PIC 9(02) COMP.                           
009100     05  WKS-TOTAL-SEMANAS      PIC 9(02) COMP.                           
009200     05  WKS-SUB-JUGADOR        PIC 9(02) COMP.                           
009300     05  WKS-SUB-EXTERNO        PIC 9(02) COMP.                           
009400     05  WKS-NO-PAGINA          PIC 9(04) COMP.                           
009500     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
009600        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
009700        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
009800     05  WKS-FLAGS.                                                       
009900        10  WKS-FIN-STANDINGS   PIC X(01) VALUE 'N'.                      
010000           88  FIN-STANDINGS          VALUE 'S'.                          
010100        10  WKS-HUBO-CAMBIO     PIC X(01) VALUE 'N'.                      
010200           88  HUBO-CAMBIO            VALUE 'S'.                          
010300        10  SW-REIMPRIME-REPORTE                                          
010400                                PIC X(01) VALUE 'N'.                      
010500     05  FILLER                 PIC X(04).                                
010600*                                                                         
010700 77  WKS-RAIZ-X                 PIC 9(06)V9(04).                          
010800 77  WKS-RAIZ-R                 PIC 9(06)V9(04).                          
010900 77  WKS-RAIZ-SUB               PIC 9(02) COMP.                           
011000*                                                                         
011100*    TABLA CON UN RENGLON POR CADA REGISTRO DE STANDINGS LEIDO -          
011200*    ES DECIR, UN RENGLON POR JUGADOR-SEMANA DE TODA LA TEMPORADA.        
011300 01  WKS-TABLA-JUGSEM.                                                    
011400     05  WKS-JSM-TABLA OCCURS 1152 TIMES                                  
011500                       INDEXED BY WKS-IDX-JSM.                            
011600        10  JSM-NOMBRE            PIC X(25).                              
011700        10  JSM-SEMANA            PIC 9(02).                              
011800        10  JSM-PUNTOS            PIC 9(03).                              
011900        10  JSM-GANADOS           PIC 9(02).                              
012000        10  JSM-PERDIDOS          PIC 9(02).                              
012100        10  FILLER                PIC X(02).                              
012200 01  JSM-COMBINADO-R  REDEFINES WKS-TABLA-JUGSEM.                         
012300     05  JSM-RENGLON-CRUDO OCCURS 1152 TIMES PIC X(36).                   
012400*                                                                         
012500*    TABLA DE ACUMULADOS POR JUGADOR PARA TODA LA TEMPORADA.              
012600 01  WKS-TABLA-JUGADOR.                                                   
012700     05  WKS-TJU-TABLA OCCURS 64 TIMES                                    
012800                       INDEXED BY WKS-IDX-JUG.                            
012900        10  TJU-NOMBRE            PIC X(25).                              
013000        10  TJU-SEMANAS           PIC 9(02).                              
013100        10  TJU-TOTAL-PUNTOS      PIC 9(04).                              
013200        10  TJU-TOTAL-GANADOS     PIC 9(03).                              
013300        10  TJU-TOTAL-PERDIDOS    PIC 9(03).                              
013400        10  TJU-CONT-MASGAN       PIC 9(02).                              
013500        10  TJU-CONT-MASPUN       PIC 9(02).                              
013600        10  FILLER                PIC X(02).                              
013700 01  TJU-COMBINADO-R  REDEFINES WKS-TABLA-JUGADOR.                        
013800     05  TJU-RENGLON-CRUDO OCCURS 64 TIMES PIC X(43).                     
013900*                                                                         
014000*    TABLA DE ACUMULADOS POR SEMANA PARA TODO EL CAMPO.                   
014100 01  WKS-TABLA-SEMANA.                                                    
014200     05  WKS-SEM-TABLA OCCURS 18 TIMES                                    
014300                       INDEXED BY WKS-IDX-SEM.                            
014400        10  SEM-SEMANA            PIC 9(02).                              
014500        10  SEM-NUM-JUGADORES     PIC 9(02) COMP.                         
014600        10  SEM-MAX-GANADOS       PIC 9(02) COMP.                         
014700        10  SEM-MAX-PUNTOS        PIC 9(03) COMP.                         
014800        10  SEM-SUMA-GANADOS      PIC 9(04) COMP.                         
014900        10  SEM-SUMA-PUNTOS       PIC 9(05) COMP.                         
015000        10  SEM-SUMCUAD-GANADOS   PIC 9(08)V9(04) COMP.                   
015100        10  SEM-SUMCUAD-PUNTOS    PIC 9(09)V9(04) COMP.                   
015200        10  SEM-MEDIA-GANADOS     PIC 9(02)V9(04).                        
015300        10  SEM-DESV-GANADOS      PIC 9(02)V9(04).                        
015400        10  SEM-MEDIA-PUNTOS      PIC 9(03)V9(04).                        
015500        10  SEM-DESV-PUNTOS       PIC 9(03)V9(04).                        
015600        10  FILLER                PIC X(02).                              
015700*                                                                         
015800 01  WKS-LINEA-IMPRESION        PIC X(132).                               
015900*****************************************************************         
016000 PROCEDURE DIVISION.                                                      
016100*                                                                         
016200 000-PRINCIPAL SECTION.                                                   
016300     PERFORM 100-ABRIR-ARCHIVOS                                           
016400     PERFORM 200-CARGA-TABLA-JUGSEM                                       
016500     PERFORM 300-ACUMULA-JUGADORES                                        
016600     PERFORM 400-ACUMULA-SEMANAS                                          
016700     PERFORM 500-CALCULA-PROMEDIOS-SEMANA                                 
016800     PERFORM 600-CUENTA-LISTAS-JUGADOR                                    
016900     PERFORM 700-ORDENA-JUGADORES                                         
017000     PERFORM 800-IMPRIME-REPORTE                                          
017100     PERFORM 900-CERRAR-ARCHIVOS                                          
017200     STOP RUN.                                                            
017300 000-PRINCIPAL-E.                                                         
017400     EXIT.                                                                
017500*                                                                         
017600 100-ABRIR-ARCHIVOS SECTION.                                              
017700     MOVE ZERO TO WKS-TOTAL-JUGSEM                                        
017800     MOVE ZERO TO WKS-TOTAL-JUGADORES                                     
017900     MOVE ZERO TO WKS-TOTAL-SEMANAS                                       
018000     MOVE ZERO TO WKS-NO-PAGINA                                           
018100     OPEN INPUT  STANDINGS                                                
018200     IF FS-STANDINGS NOT = '00'                                           
018300        MOVE 'STANDING' TO ARCHIVO                                        
018400        MOVE 'APERTURA' TO ACCION                                         
018500        PERFORM 950-ERROR-APERTURA                                        
018600     END-IF                                                               
018700     OPEN OUTPUT RPTFILE                                                  
018800     IF FS-RPTFILE NOT = '00'                                             
018900        MOVE 'RPTFILE'  TO ARCHIVO                                        
019000        MOVE 'APERTURA' TO ACCION                                         
019100        PERFORM 950-ERROR-APERTURA                                        
019200     END-IF.                                                              
019300 100-ABRIR-ARCHIVOS-E.                                                    
019400     EXIT.                                                                
019500*                                                                         
019600*    CARGA CADA RENGLON DE STANDINGS EN LA TABLA JUGSEM. NO               
019700*    ASUME NINGUN ORDEN PARTICULAR EN EL ARCHIVO DE ENTRADA.              
019800 200-CARGA-TABLA-JUGSEM SECTION.                                          
019900     PERFORM 210-LEER-STANDINGS                                           
020000     PERFORM 220-CARGA-UN-RENGLON UNTIL FIN-STANDINGS.                    
020100 200-CARGA-TABLA-JUGSEM-E.                                                
020200     EXIT.                                                                
020300*                                                                         
020400 210-LEER-STANDINGS SECTION.                                              
020500     READ STANDINGS                                                       
020600        AT END SET FIN-STANDINGS TO TRUE                                  
020700     END-READ.                                                            
020800 210-LEER-STANDINGS-E.                                                    
020900     EXIT.                                                                
021000*                                                                         
021100 220-CARGA-UN-RENGLON SECTION.                                            
021200     ADD 1 TO WKS-TOTAL-JUGSEM                                            
021300     SET WKS-IDX-JSM TO WKS-TOTAL-JUGSEM                                  
021400     MOVE SEJ-NOMBRE-JUGADOR TO JSM-NOMBRE (WKS-IDX-JSM)                  
021500     MOVE SEJ-SEMANA         TO JSM-SEMANA (WKS-IDX-JSM)                  
021600     MOVE SEJ-PUNTOS         TO JSM-PUNTOS (WKS-IDX-JSM)                  
021700     MOVE SEJ-GANADOS        TO JSM-GANADOS (WKS-IDX-JSM)                 
021800     MOVE SEJ-PERDIDOS       TO JSM-PERDIDOS (WKS-IDX-JSM)                
021900     PERFORM 210-LEER-STANDINGS.                                          
022000 220-CARGA-UN-RENGLON-E.                                                  
022100     EXIT.                                                                
022200*                                                                         
022300*    RECORRE LA TABLA JUGSEM Y ACUMULA TOTALES DE TEMPORADA POR           
022400*    JUGADOR, BUSCANDO SU RENGLON EN LA TABLA DE JUGADORES O              
022500*    CREANDOLO SI ES LA PRIMERA VEZ QUE APARECE.                          
022600 300-ACUMULA-JUGADORES SECTION.                                           
022700     PERFORM 310-PROCESA-UN-JUGSEM                                        
022800        VARYING WKS-IDX-JSM FROM 1 BY 1                                   
022900        UNTIL WKS-IDX-JSM > WKS-TOTAL-JUGSEM.                             
023000 300-ACUMULA-JUGADORES-E.                                                 
023100     EXIT.                                                                
023200*                                                                         
023300 310-PROCESA-UN-JUGSEM SECTION.                                           
023400     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
023500     PERFORM 320-BUSCA-JUGADOR                                            
023600        VARYING WKS-IDX-JUG FROM 1 BY 1                                   
023700        UNTIL WKS-IDX-JUG > WKS-TOTAL-JUGADORES                           
023800           OR WKS-88-ENCONTRADO                                           
023900     IF WKS-88-NO-ENCONTRADO                                              
024000        PERFORM 330-AGREGA-JUGADOR                                        
024100     END-IF                                                               
024200     ADD 1 TO TJU-SEMANAS (WKS-IDX-JUG)                                   
024300     ADD JSM-PUNTOS (WKS-IDX-JSM)                                         
024400        TO TJU-TOTAL-PUNTOS (WKS-IDX-JUG)                                 
024500     ADD JSM-GANADOS (WKS-IDX-JSM)                                        
024600        TO TJU-TOTAL-GANADOS (WKS-IDX-JUG)                                
024700     ADD JSM-PERDIDOS (WKS-IDX-JSM)                                       
024800        TO TJU-TOTAL-PERDIDOS (WKS-IDX-JUG).                              
024900 310-PROCESA-UN-JUGSEM-E.                                                 
025000     EXIT.                                                                
025100*                                                                         
025200 320-BUSCA-JUGADOR SECTION.                                               
025300     IF TJU-NOMBRE (WKS-IDX-JUG) = JSM-NOMBRE (WKS-IDX-JSM)               
025400        SET WKS-88-ENCONTRADO TO TRUE                                     
025500     END-IF.                                                              
025600 320-BUSCA-JUGADOR-E.                                                     
025700     EXIT.                                                                
025800*                                                                         
025900 330-AGREGA-JUGADOR SECTION.                                              
026000     ADD 1 TO WKS-TOTAL-JUGADORES                                         
026100     SET WKS-IDX-JUG TO WKS-TOTAL-JUGADORES                               
026200     MOVE JSM-NOMBRE (WKS-IDX-JSM) TO TJU-NOMBRE (WKS-IDX-JUG)            
026300     MOVE ZERO TO TJU-SEMANAS (WKS-IDX-JUG)                               
026400     MOVE ZERO TO TJU-TOTAL-PUNTOS (WKS-IDX-JUG)                          
026500     MOVE ZERO TO TJU-TOTAL-GANADOS (WKS-IDX-JUG)                         
026600     MOVE ZERO TO TJU-TOTAL-PERDIDOS (WKS-IDX-JUG)                        
026700     MOVE ZERO TO TJU-CONT-MASGAN (WKS-IDX-JUG)                           
026800     MOVE ZERO TO TJU-CONT-MASPUN (WKS-IDX-JUG).                          
026900 330-AGREGA-JUGADOR-E.                                                    
027000     EXIT.                                                                
027100*                                                                         
027200*    RECORRE LA TABLA JUGSEM Y ACUMULA CONTEOS Y SUMAS POR                
027300*    SEMANA PARA TODO EL CAMPO (NUMERO DE JUGADORES, MAXIMOS Y            
027400*    SUMAS DE GANADOS Y PUNTOS).                                          
027500 400-ACUMULA-SEMANAS SECTION.                                             
027600     PERFORM 410-PROCESA-SEMANA-JUGSEM                                    
027700        VARYING WKS-IDX-JSM FROM 1 BY 1                                   
027800        UNTIL WKS-IDX-JSM > WKS-TOTAL-JUGSEM.                             
027900 400-ACUMULA-SEMANAS-E.                                                   
028000     EXIT.                                                                
028100*                                                                         
028200 410-PROCESA-SEMANA-JUGSEM SECTION.                                       
028300     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
028400     PERFORM 420-BUSCA-SEMANA                                             
028500        VARYING WKS-IDX-SEM FROM 1 BY 1                                   
028600        UNTIL WKS-IDX-SEM > WKS-TOTAL-SEMANAS                             
028700           OR WKS-88-ENCONTRADO                                           
028800     IF WKS-88-NO-ENCONTRADO                                              
028900        PERFORM 430-AGREGA-SEMANA                                         
029000     END-IF                                                               
029100     ADD 1 TO SEM-NUM-JUGADORES (WKS-IDX-SEM)                             
029200     ADD JSM-GANADOS (WKS-IDX-JSM)                                        
029300        TO SEM-SUMA-GANADOS (WKS-IDX-SEM)                                 
029400     ADD JSM-PUNTOS (WKS-IDX-JSM)                                         
029500        TO SEM-SUMA-PUNTOS (WKS-IDX-SEM)                                  
029600     IF JSM-GANADOS (WKS-IDX-JSM) > SEM-MAX-GANADOS (WKS-IDX-SEM)         
029700        MOVE JSM-GANADOS (WKS-IDX-JSM)                                    
029800           TO SEM-MAX-GANADOS (WKS-IDX-SEM)                               
029900     END-IF                                                               
030000     IF JSM-PUNTOS (WKS-IDX-JSM) > SEM-MAX-PUNTOS (WKS-IDX-SEM)           
030100        MOVE JSM-PUNTOS (WKS-IDX-JSM)                                     
030200           TO SEM-MAX-PUNTOS (WKS-IDX-SEM)                                
030300     END-IF.                                                              
030400 410-PROCESA-SEMANA-JUGSEM-E.                                             
030500     EXIT.                                                                
030600*                                                                         
030700 420-BUSCA-SEMANA SECTION.                                                
030800     IF SEM-SEMANA (WKS-IDX-SEM) = JSM-SEMANA (WKS-IDX-JSM)               
030900        SET WKS-88-ENCONTRADO TO TRUE                                     
031000     END-IF.                                                              
031100 420-BUSCA-SEMANA-E.                                                      
031200     EXIT.                                                                
031300*                                                                         
031400 430-AGREGA-SEMANA SECTION.                                               
031500     ADD 1 TO WKS-TOTAL-SEMANAS                                           
031600     SET WKS-IDX-SEM TO WKS-TOTAL-SEMANAS                                 
031700     MOVE JSM-SEMANA (WKS-IDX-JSM) TO SEM-SEMANA (WKS-IDX-SEM)            
031800     MOVE ZERO TO SEM-NUM-JUGADORES (WKS-IDX-SEM)                         
031900     MOVE ZERO TO SEM-MAX-GANADOS (WKS-IDX-SEM)                           
032000     MOVE ZERO TO SEM-MAX-PUNTOS (WKS-IDX-SEM)                            
032100     MOVE ZERO TO SEM-SUMA-GANADOS (WKS-IDX-SEM)                          
032200     MOVE ZERO TO SEM-SUMA-PUNTOS (WKS-IDX-SEM)                           
032300     MOVE ZERO TO SEM-SUMCUAD-GANADOS (WKS-IDX-SEM)                       
032400     MOVE ZERO TO SEM-SUMCUAD-PUNTOS (WKS-IDX-SEM).                       
032500 430-AGREGA-SEMANA-E.                                                     
032600     EXIT.                                                                
032700*                                                                         
032800*    1992-09-02 RREY : PROMEDIO Y DESVIACION ESTANDAR MUESTRAL            
032900*    (DIVISOR N-1) DE GANADOS Y PUNTOS POR SEMANA. LA RAIZ SE             
033000*    OBTIENE POR EL METODO DE NEWTON EN 390-RAIZ-CUADRADA.                
033100 500-CALCULA-PROMEDIOS-SEMANA SECTION.                                    
033200     PERFORM 510-PROMEDIO-UNA-SEMANA                                      
033300        VARYING WKS-IDX-SEM FROM 1 BY 1                                   
033400        UNTIL WKS-IDX-SEM > WKS-TOTAL-SEMANAS.                            
033500 500-CALCULA-PROMEDIOS-SEMANA-E.                                          
033600     EXIT.                                                                
033700*                                                                         
033800 510-PROMEDIO-UNA-SEMANA SECTION.                                         
033900     COMPUTE SEM-MEDIA-GANADOS (WKS-IDX-SEM) ROUNDED =                    
034000             SEM-SUMA-GANADOS (WKS-IDX-SEM)                               
034100             / SEM-NUM-JUGADORES (WKS-IDX-SEM)                            
034200     COMPUTE SEM-MEDIA-PUNTOS (WKS-IDX-SEM) ROUNDED =                     
034300             SEM-SUMA-PUNTOS (WKS-IDX-SEM)                                
034400             / SEM-NUM-JUGADORES (WKS-IDX-SEM)                            
034500     PERFORM 520-SUMA-CUADRADOS-SEMANA                                    
034600        VARYING WKS-IDX-JSM FROM 1 BY 1                                   
034700        UNTIL WKS-IDX-JSM > WKS-TOTAL-JUGSEM                              
034800     IF SEM-NUM-JUGADORES (WKS-IDX-SEM) > 1                               
034900        COMPUTE WKS-RAIZ-X =                                              
035000           SEM-SUMCUAD-GANADOS (WKS-IDX-SEM)                              
035100           / (SEM-NUM-JUGADORES (WKS-IDX-SEM) - 1)                        
035200        PERFORM 390-RAIZ-CUADRADA                                         
035300        MOVE WKS-RAIZ-R TO SEM-DESV-GANADOS (WKS-IDX-SEM)                 
035400        COMPUTE WKS-RAIZ-X =                                              
035500           SEM-SUMCUAD-PUNTOS (WKS-IDX-SEM)                               
035600           / (SEM-NUM-JUGADORES (WKS-IDX-SEM) - 1)                        
035700        PERFORM 390-RAIZ-CUADRADA                                         
035800        MOVE WKS-RAIZ-R TO SEM-DESV-PUNTOS (WKS-IDX-SEM)                  
035900     ELSE                                                                 
036000        MOVE ZERO TO SEM-DESV-GANADOS (WKS-IDX-SEM)                       
036100        MOVE ZERO TO SEM-DESV-PUNTOS (WKS-IDX-SEM)                        
036200     END-IF.                                                              
036300 510-PROMEDIO-UNA-SEMANA-E.                                               
036400     EXIT.                                                                
036500*                                                                         
036600 520-SUMA-CUADRADOS-SEMANA SECTION.                                       
036700     IF JSM-SEMANA (WKS-IDX-JSM) = SEM-SEMANA (WKS-IDX-SEM)               
036800        COMPUTE SEM-SUMCUAD-GANADOS (WKS-IDX-SEM) ROUNDED =               
036900           SEM-SUMCUAD-GANADOS (WKS-IDX-SEM) +                            
037000           (JSM-GANADOS (WKS-IDX-JSM) -                                   
037100            SEM-MEDIA-GANADOS (WKS-IDX-SEM)) ** 2                         
037200        COMPUTE SEM-SUMCUAD-PUNTOS (WKS-IDX-SEM) ROUNDED =                
037300           SEM-SUMCUAD-PUNTOS (WKS-IDX-SEM) +                             
037400           (JSM-PUNTOS (WKS-IDX-JSM) -                                    
037500            SEM-MEDIA-PUNTOS (WKS-IDX-SEM)) ** 2                          
037600     END-IF.                                                              
037700 520-SUMA-CUADRADOS-SEMANA-E.                                             
037800     EXIT.                                                                
037900*                                                                         
038000 390-RAIZ-CUADRADA SECTION.                                               
038100     IF WKS-RAIZ-X = ZERO                                                 
038200        MOVE ZERO TO WKS-RAIZ-R                                           
038300     ELSE                                                                 
038400        MOVE WKS-RAIZ-X TO WKS-RAIZ-R                                     
038500        PERFORM 391-ITERA-RAIZ                                            
038600           VARYING WKS-RAIZ-SUB FROM 1 BY 1                               
038700           UNTIL WKS-RAIZ-SUB > 20                                        
038800     END-IF.                                                              
038900 390-RAIZ-CUADRADA-E.                                                     
039000     EXIT.                                                                
039100*                                                                         
039200 391-ITERA-RAIZ SECTION.                                                  
039300     COMPUTE WKS-RAIZ-R ROUNDED =                                         
039400             (WKS-RAIZ-R + (WKS-RAIZ-X / WKS-RAIZ-R)) / 2.                
039500 391-ITERA-RAIZ-E.                                                        
039600     EXIT.                                                                
039700*                                                                         
039800*    2009-08-25 EEDR : CUENTA POR JUGADOR CUANTAS SEMANAS QUEDO           
039900*    EN LA LISTA DE MAS-GANADOS Y DE MAS-PUNTOS DEL CAMPO.                
040000 600-CUENTA-LISTAS-JUGADOR SECTION.                                       
040100     PERFORM 610-EVALUA-UN-JUGSEM                                         
040200        VARYING WKS-IDX-JSM FROM 1 BY 1                                   
040300        UNTIL WKS-IDX-JSM > WKS-TOTAL-JUGSEM.                             
040400 600-CUENTA-LISTAS-JUGADOR-E.                                             
040500     EXIT.                                                                
040600*                                                                         
040700 610-EVALUA-UN-JUGSEM SECTION.                                            
040800     PERFORM 420-BUSCA-SEMANA                                             
040900        VARYING WKS-IDX-SEM FROM 1 BY 1                                   
041000        UNTIL WKS-IDX-SEM > WKS-TOTAL-SEMANAS                             
041100           OR SEM-SEMANA (WKS-IDX-SEM) = JSM-SEMANA (WKS-IDX-JSM)         
041200     PERFORM 320-BUSCA-JUGADOR                                            
041300        VARYING WKS-IDX-JUG FROM 1 BY 1                                   
041400        UNTIL WKS-IDX-JUG > WKS-TOTAL-JUGADORES                           
041500           OR TJU-NOMBRE (WKS-IDX-JUG) = JSM-NOMBRE (WKS-IDX-JSM)         
041600     IF JSM-GANADOS (WKS-IDX-JSM) = SEM-MAX-GANADOS (WKS-IDX-SEM)         
041700        ADD 1 TO TJU-CONT-MASGAN (WKS-IDX-JUG)                            
041800     END-IF                                                               
041900     IF JSM-PUNTOS (WKS-IDX-JSM) = SEM-MAX-PUNTOS (WKS-IDX-SEM)           
042000        ADD 1 TO TJU-CONT-MASPUN (WKS-IDX-JUG)                            
042100     END-IF.                                                              
042200 610-EVALUA-UN-JUGSEM-E.                                                  
042300     EXIT.                                                                
042400*                                                                         
042500*    ORDENA LA TABLA DE JUGADORES POR PUNTOS TOTALES DESCENDENTE          
042600*    CON EL METODO DE BURBUJA DE SIEMPRE (VER QNSTAND1).                  
042700 700-ORDENA-JUGADORES SECTION.                                            
042800     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
042900     PERFORM 710-REPITE-PASADA UNTIL WKS-HUBO-CAMBIO = 'N'.               
043000 700-ORDENA-JUGADORES-E.                                                  
043100     EXIT.                                                                
043200*                                                                         
043300 710-REPITE-PASADA SECTION.                                               
043400     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
043500     PERFORM 720-PASADA-ORDEN                                             
043600        VARYING WKS-SUB-JUGADOR FROM 1 BY 1                               
043700        UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES - 1.                  
043800 710-REPITE-PASADA-E.                                                     
043900     EXIT.                                                                
044000*                                                                         
044100 720-PASADA-ORDEN SECTION.                                                
044200     IF TJU-TOTAL-PUNTOS (WKS-SUB-JUGADOR) <                              
044300        TJU-TOTAL-PUNTOS (WKS-SUB-JUGADOR + 1)                            
044400        MOVE TJU-RENGLON-CRUDO (WKS-SUB-JUGADOR)                          
044500           TO WKS-LINEA-IMPRESION (1:43)                                  
044600        MOVE TJU-RENGLON-CRUDO (WKS-SUB-JUGADOR + 1)                      
044700           TO TJU-RENGLON-CRUDO (WKS-SUB-JUGADOR)                         
044800        MOVE WKS-LINEA-IMPRESION (1:43)                                   
044900           TO TJU-RENGLON-CRUDO (WKS-SUB-JUGADOR + 1)                     
045000        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
045100     END-IF.                                                              
045200 720-PASADA-ORDEN-E.                                                      
045300     EXIT.                                                                
045400*                                                                         
045500 800-IMPRIME-REPORTE SECTION.                                             
045600     PERFORM 810-ENCABEZADO                                               
045700     PERFORM 820-DETALLE-JUGADOR                                          
045800        VARYING WKS-SUB-JUGADOR FROM 1 BY 1                               
045900        UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES                       
046000     PERFORM 830-DETALLE-SEMANA                                           
046100        VARYING WKS-SUB-EXTERNO FROM 1 BY 1                               
046200        UNTIL WKS-SUB-EXTERNO > WKS-TOTAL-SEMANAS.                        
046300 800-IMPRIME-REPORTE-E.                                                   
046400     EXIT.                                                                
046500*                                                                         
046600 810-ENCABEZADO SECTION.                                                  
046700     ADD 1 TO WKS-NO-PAGINA                                               
046800     MOVE SPACES TO REG-LINEA-REPORTE                                     
046900     STRING 'ESTADISTICAS DE TEMPORADA - QUINIELA NFL'                    
047000                              DELIMITED BY SIZE                           
047100       INTO LIN-DATOS                                                     
047200     END-STRING                                                           
047300     WRITE REG-LINEA-REPORTE                                              
047400     MOVE SPACES TO REG-LINEA-REPORTE                                     
047500     STRING 'JUGADOR                  SEM  PUNTOS  GAN  PER'              
047600            '  MASGAN  MASPUN' DELIMITED BY SIZE                          
047700       INTO LIN-DATOS                                                     
047800     END-STRING                                                           
047900     WRITE REG-LINEA-REPORTE.                                             
048000 810-ENCABEZADO-E.                                                        
048100     EXIT.                                                                
048200*                                                                         
048300 820-DETALLE-JUGADOR SECTION.                                             
048400     MOVE SPACES TO REG-LINEA-REPORTE                                     
048500     STRING TJU-NOMBRE (WKS-SUB-JUGADOR)   DELIMITED BY SIZE              
048600            ' '                            DELIMITED BY SIZE              
048700            TJU-SEMANAS (WKS-SUB-JUGADOR)  DELIMITED BY SIZE              
048800            '  '                           DELIMITED BY SIZE              
048900            TJU-TOTAL-PUNTOS (WKS-SUB-JUGADOR)                            
049000                                           DELIMITED BY SIZE              
049100            '  '                           DELIMITED BY SIZE              
049200            TJU-TOTAL-GANADOS (WKS-SUB-JUGADOR)                           
049300                                           DELIMITED BY SIZE              
049400            '  '                           DELIMITED BY SIZE              
049500            TJU-TOTAL-PERDIDOS (WKS-SUB-JUGADOR)                          
049600                                           DELIMITED BY SIZE              
049700            '    '                         DELIMITED BY SIZE              
049800            TJU-CONT-MASGAN (WKS-SUB-JUGADOR)                             
049900                                           DELIMITED BY SIZE              
050000            '     '                        DELIMITED BY SIZE              
050100            TJU-CONT-MASPUN (WKS-SUB-JUGADOR)                             
050200                                           DELIMITED BY SIZE              
050300       INTO LIN-DATOS                                                     
050400     END-STRING                                                           
050500     WRITE REG-LINEA-REPORTE.                                             
050600 820-DETALLE-JUGADOR-E.                                                   
050700     EXIT.                                                                
050800*                                                                         
050900 830-DETALLE-SEMANA SECTION.                                              
051000     MOVE SPACES TO REG-LINEA-REPORTE                                     
051100     STRING 'SEMANA '                     DELIMITED BY SIZE               
051200            SEM-SEMANA (WKS-SUB-EXTERNO)  DELIMITED BY SIZE               
051300            ' JUGADORES='                 DELIMITED BY SIZE               
051400            SEM-NUM-JUGADORES (WKS-SUB-EXTERNO)                           
051500                                          DELIMITED BY SIZE               
051600            ' MAXGAN='                    DELIMITED BY SIZE               
051700            SEM-MAX-GANADOS (WKS-SUB-EXTERNO)                             
051800                                          DELIMITED BY SIZE               
051900            ' MAXPUN='                    DELIMITED BY SIZE               
052000            SEM-MAX-PUNTOS (WKS-SUB-EXTERNO)                              
052100                                          DELIMITED BY SIZE               
052200            ' MEDGAN='                    DELIMITED BY SIZE               
052300            SEM-MEDIA-GANADOS (WKS-SUB-EXTERNO)                           
052400                                          DELIMITED BY SIZE               
052500            ' DESVGAN='                   DELIMITED BY SIZE               
052600            SEM-DESV-GANADOS (WKS-SUB-EXTERNO)                            
052700                                          DELIMITED BY SIZE               
052800       INTO LIN-DATOS                                                     
052900     END-STRING                                                           
053000     WRITE REG-LINEA-REPORTE.                                             
053100 830-DETALLE-SEMANA-E.                                                    
053200     EXIT.                                                                
053300*                                                                         
053400 950-ERROR-APERTURA SECTION.                                              
053500     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
053600     STRING 'QNESTAD1 ERROR ' DELIMITED BY SIZE                           
053700            ACCION           DELIMITED BY SIZE                            
053800            ' ARCHIVO '      DELIMITED BY SIZE                            
053900            ARCHIVO          DELIMITED BY SIZE                            
054000       INTO WKS-LINEA-IMPRESION                                           
054100     END-STRING                                                           
054200     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
054300     MOVE 91 TO RETURN-CODE                                               
054400     STOP RUN.                                                            
054500 950-ERROR-APERTURA-E.                                                    
054600     EXIT.                                                                
054700*                                                                         
054800 900-CERRAR-ARCHIVOS SECTION.                                             
054900     CLOSE STANDINGS                                                      
055000     CLOSE RPTFILE.                                                       
055100 900-CERRAR-ARCHIVOS-E.                                                   
055200     EXIT.                                                                
