000100*****************************************************************         
000200* FECHA          : 1988-05-03                                             
000300* PROGRAMADOR    : PEDRO ESTRADA (PEDR)                                   
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C05                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : CLASIFICA A CADA EMPLEADO SEGUN SU ESTILO DE           
000900*                  JUEGO (CHALK, CONTRARIAN LEVE O AGRESIVO) A            
001000*                  PARTIR DE SUS PICKS ENRIQUECIDOS DE TODA LA            
001100*                  TEMPORADA, Y RESUME LA COMPOSICION DE LA               
001200*                  LIGA POR ESTRATEGIA.                                   
001300* ARCHIVOS       : ENRICHED=E, RPTFILE=S                                  
001400* ACCION(ES)     : PRIMER PASE ACUMULA POR JUGADOR Y POR                  
001500*                  JUGADOR-SEMANA. CALCULA TASAS, PROMEDIOS Y             
001600*                  CONSISTENCIA. ORDENA POR PROMEDIO SEMANAL Y            
001700*                  PUBLICA RESUMEN DE LIGA.                               
001800* INSTALADO      : SI                                                     
001900*****************************************************************         
002000* BPM/RATIONAL   : 341211                                                 
002100* NOMBRE         : QNCLASI1                                               
002200* DESCRIPCION    : CLASIFICADOR DE ESTILO DE JUEGO - QUINIELA NFL         
002300*****************************************************************         
002400*                                                                         
002500*****************************************************************         
002600* H I S T O R I A L   D E   C A M B I O S                                 
002700*****************************************************************         
002800* 1988-05-03  PEDR  QNL1C05  VERSION INICIAL DEL PROGRAMA.                
002900* 1991-02-14  RREY  QNL1C05  AGREGA CALCULO DE CONSISTENCIA               
003000*             (1 MENOS DESVIACION SOBRE MEDIA) MEDIANTE RAIZ              
003100*             POR NEWTON, PUES EL COMPILADOR NO TRAE FUNCION              
003200*             RAIZ.                                                       
003300* 1994-11-08  MALV  QNL1C05  PERMITE EXCLUIR UN JUGADOR DE LA             
003400*             COMPOSICION DE LIGA VIA TARJETA DE PARAMETROS               
003500*             (SYSIN), A SOLICITUD DE RECURSOS HUMANOS.                   
003600* 1998-09-30  JCHA  QNL1C05  REVISION Y2K - SEMANA Y TEMPORADA            
003700*             DE 4 DIGITOS, SIN HALLAZGOS.                                
003800* 1999-01-14  JCHA  QNL1C05  PRUEBA DE CORTE DE ANIO EN                   
003900*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
004000* 2011-07-19  EEDR  QNL1C05  AGREGA TOPE DE 10 JUGADORES EN EL            
004100*             LISTADO DE MEJORES PROMEDIOS, A PETICION DE LA              
004200*             GERENCIA DE PERSONAL.                                       
004300* 2026-02-09  PEDR  QNL1C05  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004400*****************************************************************         
004500 IDENTIFICATION DIVISION.                                                 
004600 PROGRAM-ID.    QNCLASI1.                                                 
004700 AUTHOR.        PEDRO ESTRADA.                                            
004800 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004900 DATE-WRITTEN.  03/05/1988.                                               
005000 DATE-COMPILED.                                                           
005100 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
005200*****************************************************************         
005300 ENVIRONMENT DIVISION.                                                    
005400 CONFIGURATION SECTION.                                                   
005500 SPECIAL-NAMES.                                                           
005600     C01 IS TOP-OF-FORM                                                   
005700     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005800     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005900     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
006000 INPUT-OUTPUT SECTION.                                                    
006100 FILE-CONTROL.                                                            
006200     SELECT ENRICHED    ASSIGN TO ENRICHED                                
006300            ORGANIZATION IS LINE SEQUENTIAL                               
006400            FILE STATUS  IS FS-ENRICHED.                                  
006500     SELECT RPTFILE     ASSIGN TO RPTFILE                                 
006600            ORGANIZATION IS LINE SEQUENTIAL                               
006700            FILE STATUS  IS FS-RPTFILE.                                   
006800*****************************************************************         
006900 DATA DIVISION.                                                           
007000 FILE SECTION.                                                            
007100 FD  ENRICHED                                                             
007200     LABEL RECORDS ARE STANDARD.                                          
007300     COPY QNENRI1.                                                        
007400 FD  RPTFILE                                                              
007500     LABEL RECORDS ARE STANDARD.                                          
007600     COPY QNRPT01.                                                        
007700*****************************************************************         
007800 WORKING-STORAGE SECTION.                                                 
007900 01  WKS-FS-STATUS.                                                       
008000     05  FS-ENRICHED            PIC 9(02).                                
008100     05  FS-RPTFILE             PIC 9(02).                                
008200     05  PROGRAMA               PIC X(08) VALUE 'QNCLASI1'.               
008300     05  ARCHIVO                PIC X(08).                                
008400     05  ACCION                 PIC X(10).                                
008500     05  FILLER                 PIC X(04).                                
008600 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008700*                                                                         
008800 01  WKS-VARIABLES-TRABAJO.                                               
008900     05  WKS-TOTAL-JUGADORES    PIC 9(02) COMP.                           
009000     05  WKS-TOTAL-JUGSEM       PIC 9(04) COMP.                           
009100     05  WKS-SUB-JUGADOR        PIC 9(02) COMP.                           
009200     05  WKS-NO-PAGINA          PIC 9(04) COMP.                           
009300     05  WKS-PUNTOS-PICK        PIC 9(02) COMP.                           
009400     05  WKS-CONT-CHALK         PIC 9(02) COMP.                           
009500     05  WKS-CONT-LEVE          PIC 9(02) COMP.                           
009600     05  WKS-CONT-AGRESIVO      PIC 9(02) COMP.                           
009700     05  WKS-JUGADORES-LIGA     PIC 9(02) COMP.                           
009800     05  WKS-SUMA-TASA-CONTR    PIC V9(04).                               
009900     05  WKS-SUMA-TASA-GANA     PIC V9(04).                               
010000     05  WKS-JUGADOR-EXCLUIDO   PIC X(25).                                
010100     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
010200        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
010300        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
010400     05  WKS-FLAGS.                                                       
010500        10  WKS-FIN-ENRICHED    PIC X(01) VALUE 'N'.                      
010600           88  FIN-ENRICHED           VALUE 'S'.                          
010700        10  WKS-HUBO-CAMBIO     PIC X(01) VALUE 'N'.                      
010800           88  HUBO-CAMBIO            VALUE 'S'.                          
010900        10  SW-REIMPRIME-REPORTE                                          
011000                                PIC X(01) VALUE 'N'.                      
011100     05  FILLER                 PIC X(04).                                
011200*                                                                         
011300 77  WKS-RAIZ-X                 PIC 9(09)V9(04).                          
011400 77  WKS-RAIZ-R                 PIC 9(09)V9(04).                          
011500 77  WKS-RAIZ-SUB               PIC 9(02) COMP.                           
011600*                                                                         
011700*    TABLA CON UN RENGLON POR CADA COMBINACION JUGADOR-SEMANA             
011800*    QUE APARECE EN LOS PICKS ENRIQUECIDOS DE LA TEMPORADA.               
011900 01  WKS-TABLA-JUGSEM.                                                    
012000     05  WKS-JSM-TABLA OCCURS 1152 TIMES                                  
012100                       INDEXED BY WKS-IDX-JSM.                            
012200        10  JSM-NOMBRE            PIC X(25).                              
012300        10  JSM-SEMANA            PIC 9(02).                              
012400        10  JSM-PUNTOS            PIC 9(03).                              
012500        10  FILLER                PIC X(02).                              
012600 01  JSM-COMBINADO-R  REDEFINES WKS-TABLA-JUGSEM.                         
012700     05  JSM-RENGLON-CRUDO OCCURS 1152 TIMES PIC X(32).                   
012800*                                                                         
012900*    TABLA DE PERFIL DE ESTILO DE JUEGO POR JUGADOR, TEMPORADA            
013000*    COMPLETA.  CAMPOS EN DISPLAY (SIN COMP) PARA PERMITIR EL             
013100*    INTERCAMBIO DE RENGLONES COMPLETOS AL ORDENAR.                       
013200 01  WKS-TABLA-JUGADOR.                                                   
013300     05  WKS-CLA-TABLA OCCURS 64 TIMES                                    
013400                       INDEXED BY WKS-IDX-JUG.                            
013500        10  CLA-NOMBRE                 PIC X(25).                         
013600        10  CLA-TOTAL-PICKS            PIC 9(04).                         
013700        10  CLA-SEMANAS                PIC 9(02).                         
013800        10  CLA-CONT-CONTRARIAN        PIC 9(04).                         
013900        10  CLA-CONT-GANADOS           PIC 9(04).                         
014000        10  CLA-SUMA-CONF-CONTRARIAN   PIC 9(05).                         
014100        10  CLA-TOTAL-PUNTOS           PIC 9(05).                         
014200        10  CLA-SUMCUAD-PUNTOS         PIC 9(09)V9(04).                   
014300        10  CLA-TASA-CONTRARIAN        PIC V9(04).                        
014400        10  CLA-TASA-GANADOS           PIC V9(04).                        
014500        10  CLA-PROM-PUNTOS-SEM        PIC 9(03)V9(02).                   
014600        10  CLA-PROM-CONF-CONTRARIAN   PIC 9(02)V9(02).                   
014700        10  CLA-CONSISTENCIA           PIC S9(01)V9(04).                  
014800        10  CLA-ESTRATEGIA             PIC X(22).                         
014900        10  FILLER                     PIC X(02).                         
015000 01  CLA-COMBINADO-R  REDEFINES WKS-TABLA-JUGADOR.                        
015100     05  CLA-RENGLON-CRUDO OCCURS 64 TIMES PIC X(108).                    
015200*                                                                         
015300 01  WKS-LINEA-IMPRESION        PIC X(132).                               
015400*****************************************************************         
015500 PROCEDURE DIVISION.                                                      
015600*                                                                         
015700 000-PRINCIPAL SECTION.                                                   
015800     PERFORM 050-ACEPTA-PARAMETRO                                         
015900     PERFORM 100-ABRIR-ARCHIVOS                                           
016000     PERFORM 200-PRIMER-PASE                                              
016100     PERFORM 300-CALCULA-METRICAS                                         
016200     PERFORM 400-CALCULA-SUMCUAD                                          
016300     PERFORM 500-CALCULA-CONSISTENCIA                                     
016400     PERFORM 600-ORDENA-JUGADORES                                         
016500     PERFORM 700-IMPRIME-REPORTE                                          
016600     PERFORM 900-CERRAR-ARCHIVOS                                          
016700     STOP RUN.                                                            
016800 000-PRINCIPAL-E.                                                         
016900     EXIT.                                                                
017000*                                                                         
017100*    1994-11-08 MALV : NOMBRE DE JUGADOR A EXCLUIR DE LA                  
017200*    COMPOSICION DE LIGA, VIA TARJETA DE PARAMETROS. SI VIENE             
017300*    EN BLANCO NO SE EXCLUYE A NADIE.                                     
017400 050-ACEPTA-PARAMETRO SECTION.                                            
017500     MOVE SPACES TO WKS-JUGADOR-EXCLUIDO                                  
017600     ACCEPT WKS-JUGADOR-EXCLUIDO FROM SYSIN.                              
017700 050-ACEPTA-PARAMETRO-E.                                                  
017800     EXIT.                                                                
017900*                                                                         
018000 100-ABRIR-ARCHIVOS SECTION.                                              
018100     MOVE ZERO TO WKS-TOTAL-JUGADORES                                     
018200     MOVE ZERO TO WKS-TOTAL-JUGSEM                                        
018300     MOVE ZERO TO WKS-NO-PAGINA                                           
018400     OPEN INPUT  ENRICHED                                                 
018500     IF FS-ENRICHED NOT = '00'                                            
018600        MOVE 'ENRICHED' TO ARCHIVO                                        
018700        MOVE 'APERTURA' TO ACCION                                         
018800        PERFORM 950-ERROR-APERTURA                                        
018900     END-IF                                                               
019000     OPEN OUTPUT RPTFILE                                                  
019100     IF FS-RPTFILE NOT = '00'                                             
019200        MOVE 'RPTFILE'  TO ARCHIVO                                        
019300        MOVE 'APERTURA' TO ACCION                                         
019400        PERFORM 950-ERROR-APERTURA                                        
019500     END-IF.                                                              
019600 100-ABRIR-ARCHIVOS-E.                                                    
019700     EXIT.                                                                
019800*                                                                         
019900*    LEE TODOS LOS PICKS ENRIQUECIDOS DE LA TEMPORADA Y VA                
020000*    ACUMULANDO POR JUGADOR Y POR JUGADOR-SEMANA.                         
020100 200-PRIMER-PASE SECTION.                                                 
020200     PERFORM 210-LEER-ENRICHED                                            
020300     PERFORM 220-ACUMULA-PICK UNTIL FIN-ENRICHED.                         
020400 200-PRIMER-PASE-E.                                                       
020500     EXIT.                                                                
020600*                                                                         
020700 210-LEER-ENRICHED SECTION.                                               
020800     READ ENRICHED                                                        
020900        AT END SET FIN-ENRICHED TO TRUE                                   
021000     END-READ.                                                            
021100 210-LEER-ENRICHED-E.                                                     
021200     EXIT.                                                                
021300*                                                                         
021400 220-ACUMULA-PICK SECTION.                                                
021500     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
021600     PERFORM 230-BUSCA-JUGADOR                                            
021700        VARYING WKS-IDX-JUG FROM 1 BY 1                                   
021800        UNTIL WKS-IDX-JUG > WKS-TOTAL-JUGADORES                           
021900           OR WKS-88-ENCONTRADO                                           
022000     IF WKS-88-NO-ENCONTRADO                                              
022100        PERFORM 240-AGREGA-JUGADOR                                        
022200     END-IF                                                               
022300     IF ENR-88-GANO                                                       
022400        MOVE ENR-CONFIANZA TO WKS-PUNTOS-PICK                             
022500        ADD 1 TO CLA-CONT-GANADOS (WKS-IDX-JUG)                           
022600     ELSE                                                                 
022700        MOVE ZERO TO WKS-PUNTOS-PICK                                      
022800     END-IF                                                               
022900     ADD 1 TO CLA-TOTAL-PICKS (WKS-IDX-JUG)                               
023000     ADD WKS-PUNTOS-PICK TO CLA-TOTAL-PUNTOS (WKS-IDX-JUG)                
023100     IF ENR-88-CONTRARIAN                                                 
023200        ADD 1 TO CLA-CONT-CONTRARIAN (WKS-IDX-JUG)                        
023300        ADD ENR-CONFIANZA                                                 
023400           TO CLA-SUMA-CONF-CONTRARIAN (WKS-IDX-JUG)                      
023500     END-IF                                                               
023600     PERFORM 250-ACUMULA-JUGSEM                                           
023700     PERFORM 210-LEER-ENRICHED.                                           
023800 220-ACUMULA-PICK-E.                                                      
023900     EXIT.                                                                
024000*                                                                         
024100 230-BUSCA-JUGADOR SECTION.                                               
024200     IF CLA-NOMBRE (WKS-IDX-JUG) = ENR-NOMBRE-JUGADOR                     
024300        SET WKS-88-ENCONTRADO TO TRUE                                     
024400     END-IF.                                                              
024500 230-BUSCA-JUGADOR-E.                                                     
024600     EXIT.                                                                
024700*                                                                         
024800 240-AGREGA-JUGADOR SECTION.                                              
024900     ADD 1 TO WKS-TOTAL-JUGADORES                                         
025000     SET WKS-IDX-JUG TO WKS-TOTAL-JUGADORES                               
025100     MOVE ENR-NOMBRE-JUGADOR TO CLA-NOMBRE (WKS-IDX-JUG)                  
025200     MOVE ZERO TO CLA-TOTAL-PICKS (WKS-IDX-JUG)                           
025300     MOVE ZERO TO CLA-SEMANAS (WKS-IDX-JUG)                               
025400     MOVE ZERO TO CLA-CONT-CONTRARIAN (WKS-IDX-JUG)                       
025500     MOVE ZERO TO CLA-CONT-GANADOS (WKS-IDX-JUG)                          
025600     MOVE ZERO TO CLA-SUMA-CONF-CONTRARIAN (WKS-IDX-JUG)                  
025700     MOVE ZERO TO CLA-TOTAL-PUNTOS (WKS-IDX-JUG)                          
025800     MOVE ZERO TO CLA-SUMCUAD-PUNTOS (WKS-IDX-JUG).                       
025900 240-AGREGA-JUGADOR-E.                                                    
026000     EXIT.                                                                
026100*                                                                         
026200 250-ACUMULA-JUGSEM SECTION.                                              
026300     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
026400     PERFORM 260-BUSCA-JUGSEM                                             
026500        VARYING WKS-IDX-JSM FROM 1 BY 1                                   
026600        UNTIL WKS-IDX-JSM > WKS-TOTAL-JUGSEM                              
026700           OR WKS-88-ENCONTRADO                                           
026800     IF WKS-88-NO-ENCONTRADO                                              
026900        PERFORM 270-AGREGA-JUGSEM                                         
027000     END-IF                                                               
027100     ADD WKS-PUNTOS-PICK TO JSM-PUNTOS (WKS-IDX-JSM).                     
027200 250-ACUMULA-JUGSEM-E.                                                    
027300     EXIT.                                                                
027400*                                                                         
027500 260-BUSCA-JUGSEM SECTION.                                                
027600     IF JSM-NOMBRE (WKS-IDX-JSM) = ENR-NOMBRE-JUGADOR                     
027700        AND JSM-SEMANA (WKS-IDX-JSM) = ENR-SEMANA                         
027800        SET WKS-88-ENCONTRADO TO TRUE                                     
027900     END-IF.                                                              
028000 260-BUSCA-JUGSEM-E.                                                      
028100     EXIT.                                                                
028200*                                                                         
028300 270-AGREGA-JUGSEM SECTION.                                               
028400     ADD 1 TO WKS-TOTAL-JUGSEM                                            
028500     SET WKS-IDX-JSM TO WKS-TOTAL-JUGSEM                                  
028600     MOVE ENR-NOMBRE-JUGADOR TO JSM-NOMBRE (WKS-IDX-JSM)                  
028700     MOVE ENR-SEMANA         TO JSM-SEMANA (WKS-IDX-JSM)                  
028800     MOVE ZERO               TO JSM-PUNTOS (WKS-IDX-JSM)                  
028900     ADD 1 TO CLA-SEMANAS (WKS-IDX-JUG).                                  
029000 270-AGREGA-JUGSEM-E.                                                     
029100     EXIT.                                                                
029200*                                                                         
029300*    CALCULA TASAS Y PROMEDIOS Y CLASIFICA EL ESTILO DE JUEGO             
029400*    DE CADA JUGADOR SEGUN LA TASA DE PICKS CONTRARIAN.                   
029500 300-CALCULA-METRICAS SECTION.                                            
029600     PERFORM 310-METRICAS-UN-JUGADOR                                      
029700        VARYING WKS-IDX-JUG FROM 1 BY 1                                   
029800        UNTIL WKS-IDX-JUG > WKS-TOTAL-JUGADORES.                          
029900 300-CALCULA-METRICAS-E.                                                  
030000     EXIT.                                                                
030100*                                                                         
030200 310-METRICAS-UN-JUGADOR SECTION.                                         
030300     IF CLA-TOTAL-PICKS (WKS-IDX-JUG) = ZERO                              
030400        MOVE ZERO TO CLA-TASA-CONTRARIAN (WKS-IDX-JUG)                    
030500        MOVE ZERO TO CLA-TASA-GANADOS (WKS-IDX-JUG)                       
030600        MOVE 'CHALK                 '                                     
030700           TO CLA-ESTRATEGIA (WKS-IDX-JUG)                                
030800     ELSE                                                                 
030900        COMPUTE CLA-TASA-CONTRARIAN (WKS-IDX-JUG) ROUNDED =               
031000                CLA-CONT-CONTRARIAN (WKS-IDX-JUG)                         
031100                / CLA-TOTAL-PICKS (WKS-IDX-JUG)                           
031200        COMPUTE CLA-TASA-GANADOS (WKS-IDX-JUG) ROUNDED =                  
031300                CLA-CONT-GANADOS (WKS-IDX-JUG)                            
031400                / CLA-TOTAL-PICKS (WKS-IDX-JUG)                           
031500        IF CLA-TASA-CONTRARIAN (WKS-IDX-JUG) < 0.1000                     
031600           MOVE 'CHALK                 '                                  
031700              TO CLA-ESTRATEGIA (WKS-IDX-JUG)                             
031800        ELSE                                                              
031900           IF CLA-TASA-CONTRARIAN (WKS-IDX-JUG) < 0.2500                  
032000              MOVE 'SLIGHT-CONTRARIAN     '                               
032100                 TO CLA-ESTRATEGIA (WKS-IDX-JUG)                          
032200           ELSE                                                           
032300              MOVE 'AGGRESSIVE-CONTRARIAN '                               
032400                 TO CLA-ESTRATEGIA (WKS-IDX-JUG)                          
032500           END-IF                                                         
032600        END-IF                                                            
032700     END-IF                                                               
032800     IF CLA-SEMANAS (WKS-IDX-JUG) = ZERO                                  
032900        MOVE ZERO TO CLA-PROM-PUNTOS-SEM (WKS-IDX-JUG)                    
033000     ELSE                                                                 
033100        COMPUTE CLA-PROM-PUNTOS-SEM (WKS-IDX-JUG) ROUNDED =               
033200                CLA-TOTAL-PUNTOS (WKS-IDX-JUG)                            
033300                / CLA-SEMANAS (WKS-IDX-JUG)                               
033400     END-IF                                                               
033500     IF CLA-CONT-CONTRARIAN (WKS-IDX-JUG) = ZERO                          
033600        MOVE ZERO TO CLA-PROM-CONF-CONTRARIAN (WKS-IDX-JUG)               
033700     ELSE                                                                 
033800        COMPUTE CLA-PROM-CONF-CONTRARIAN (WKS-IDX-JUG) ROUNDED =          
033900                CLA-SUMA-CONF-CONTRARIAN (WKS-IDX-JUG)                    
034000                / CLA-CONT-CONTRARIAN (WKS-IDX-JUG)                       
034100     END-IF.                                                              
034200 310-METRICAS-UN-JUGADOR-E.                                               
034300     EXIT.                                                                
034400*                                                                         
034500*    1991-02-14 RREY : SUMA DE CUADRADOS DE DESVIACION DE LOS             
034600*    PUNTOS SEMANALES DE CADA JUGADOR, RESPECTO A SU PROPIO               
034700*    PROMEDIO SEMANAL, PARA EL CALCULO DE CONSISTENCIA.                   
034800 400-CALCULA-SUMCUAD SECTION.                                             
034900     PERFORM 410-SUMCUAD-UN-JUGSEM                                        
035000        VARYING WKS-IDX-JSM FROM 1 BY 1                                   
035100        UNTIL WKS-IDX-JSM > WKS-TOTAL-JUGSEM.                             
035200 400-CALCULA-SUMCUAD-E.                                                   
035300     EXIT.                                                                
035400*                                                                         
035500 410-SUMCUAD-UN-JUGSEM SECTION.                                           
035600     PERFORM 230-BUSCA-JUGADOR                                            
035700        VARYING WKS-IDX-JUG FROM 1 BY 1                                   
035800        UNTIL WKS-IDX-JUG > WKS-TOTAL-JUGADORES                           
035900           OR CLA-NOMBRE (WKS-IDX-JUG) = JSM-NOMBRE (WKS-IDX-JSM)         
036000     COMPUTE CLA-SUMCUAD-PUNTOS (WKS-IDX-JUG) ROUNDED =                   
036100             CLA-SUMCUAD-PUNTOS (WKS-IDX-JUG) +                           
036200             (JSM-PUNTOS (WKS-IDX-JSM) -                                  
036300              CLA-PROM-PUNTOS-SEM (WKS-IDX-JUG)) ** 2.                    
036400 410-SUMCUAD-UN-JUGSEM-E.                                                 
036500     EXIT.                                                                
036600*                                                                         
036700*    CONSISTENCIA = 1 MENOS (DESVIACION ESTANDAR MUESTRAL SOBRE           
036800*    PROMEDIO) DE LOS PUNTOS SEMANALES; 1.0000 SI SOLO JUGO UNA           
036900*    SEMANA. LA RAIZ SE OBTIENE POR NEWTON EN 390-RAIZ-CUADRADA.          
037000 500-CALCULA-CONSISTENCIA SECTION.                                        
037100     PERFORM 510-CONSISTENCIA-UN-JUGADOR                                  
037200        VARYING WKS-IDX-JUG FROM 1 BY 1                                   
037300        UNTIL WKS-IDX-JUG > WKS-TOTAL-JUGADORES.                          
037400 500-CALCULA-CONSISTENCIA-E.                                              
037500     EXIT.                                                                
037600*                                                                         
037700 510-CONSISTENCIA-UN-JUGADOR SECTION.                                     
037800     IF CLA-SEMANAS (WKS-IDX-JUG) < 2                                     
037900        MOVE 1.0000 TO CLA-CONSISTENCIA (WKS-IDX-JUG)                     
038000     ELSE                                                                 
038100        IF CLA-PROM-PUNTOS-SEM (WKS-IDX-JUG) = ZERO                       
038200           MOVE 1.0000 TO CLA-CONSISTENCIA (WKS-IDX-JUG)                  
038300        ELSE                                                              
038400           COMPUTE WKS-RAIZ-X =                                           
038500              CLA-SUMCUAD-PUNTOS (WKS-IDX-JUG)                            
038600              / (CLA-SEMANAS (WKS-IDX-JUG) - 1)                           
038700           PERFORM 390-RAIZ-CUADRADA                                      
038800           COMPUTE CLA-CONSISTENCIA (WKS-IDX-JUG) ROUNDED =               
038900              1 - (WKS-RAIZ-R / CLA-PROM-PUNTOS-SEM (WKS-IDX-JUG))        
039000        END-IF                                                            
039100     END-IF.                                                              
039200 510-CONSISTENCIA-UN-JUGADOR-E.                                           
039300     EXIT.                                                                
039400*                                                                         
039500 390-RAIZ-CUADRADA SECTION.                                               
039600     IF WKS-RAIZ-X = ZERO                                                 
039700        MOVE ZERO TO WKS-RAIZ-R                                           
039800     ELSE                                                                 
039900        MOVE WKS-RAIZ-X TO WKS-RAIZ-R                                     
040000        PERFORM 391-ITERA-RAIZ                                            
040100           VARYING WKS-RAIZ-SUB FROM 1 BY 1                               
040200           UNTIL WKS-RAIZ-SUB > 20                                        
040300     END-IF.                                                              
040400 390-RAIZ-CUADRADA-E.                                                     
040500     EXIT.                                                                
040600*                                                                         
040700 391-ITERA-RAIZ SECTION.                                                  
040800     COMPUTE WKS-RAIZ-R ROUNDED =                                         
040900             (WKS-RAIZ-R + (WKS-RAIZ-X / WKS-RAIZ-R)) / 2.                
041000 391-ITERA-RAIZ-E.                                                        
041100     EXIT.                                                                
041200*                                                                         
041300*    ORDENA LA TABLA DE JUGADORES POR PROMEDIO SEMANAL                    
041400*    DESCENDENTE CON EL METODO DE BURBUJA DE SIEMPRE.                     
041500 600-ORDENA-JUGADORES SECTION.                                            
041600     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
041700     PERFORM 610-REPITE-PASADA UNTIL WKS-HUBO-CAMBIO = 'N'.               
041800 600-ORDENA-JUGADORES-E.                                                  
041900     EXIT.                                                                
042000*                                                                         
042100 610-REPITE-PASADA SECTION.                                               
042200     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
042300     PERFORM 620-PASADA-ORDEN                                             
042400        VARYING WKS-SUB-JUGADOR FROM 1 BY 1                               
042500        UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES - 1.                  
042600 610-REPITE-PASADA-E.                                                     
042700     EXIT.                                                                
042800*                                                                         
042900 620-PASADA-ORDEN SECTION.                                                
043000     IF CLA-PROM-PUNTOS-SEM (WKS-SUB-JUGADOR) <                           
043100        CLA-PROM-PUNTOS-SEM (WKS-SUB-JUGADOR + 1)                         
043200        MOVE CLA-RENGLON-CRUDO (WKS-SUB-JUGADOR)                          
043300           TO WKS-LINEA-IMPRESION (1:108)                                 
043400        MOVE CLA-RENGLON-CRUDO (WKS-SUB-JUGADOR + 1)                      
043500           TO CLA-RENGLON-CRUDO (WKS-SUB-JUGADOR)                         
043600        MOVE WKS-LINEA-IMPRESION (1:108)                                  
043700           TO CLA-RENGLON-CRUDO (WKS-SUB-JUGADOR + 1)                     
043800        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
043900     END-IF.                                                              
044000 620-PASADA-ORDEN-E.                                                      
044100     EXIT.                                                                
044200*                                                                         
044300 700-IMPRIME-REPORTE SECTION.                                             
044400     PERFORM 710-ENCABEZADO                                               
044500     PERFORM 720-DETALLE-JUGADOR                                          
044600        VARYING WKS-SUB-JUGADOR FROM 1 BY 1                               
044700        UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES                       
044800     PERFORM 730-RESUME-LIGA.                                             
044900 700-IMPRIME-REPORTE-E.                                                   
045000     EXIT.                                                                
045100*                                                                         
045200 710-ENCABEZADO SECTION.                                                  
045300     ADD 1 TO WKS-NO-PAGINA                                               
045400     MOVE SPACES TO REG-LINEA-REPORTE                                     
045500     STRING 'CLASIFICACION DE ESTILO DE JUEGO - QUINIELA NFL'             
045600                              DELIMITED BY SIZE                           
045700       INTO LIN-DATOS                                                     
045800     END-STRING                                                           
045900     WRITE REG-LINEA-REPORTE                                              
046000     MOVE SPACES TO REG-LINEA-REPORTE                                     
046100     STRING 'JUGADOR                  ESTRATEGIA             '            
046200            'TASCON  TASGAN  PROMSEM  CONSIST'                            
046300                              DELIMITED BY SIZE                           
046400       INTO LIN-DATOS                                                     
046500     END-STRING                                                           
046600     WRITE REG-LINEA-REPORTE.                                             
046700 710-ENCABEZADO-E.                                                        
046800     EXIT.                                                                
046900*                                                                         
047000*    2011-07-19 EEDR : SOLO SE MARCAN COMO "TOP" LOS PRIMEROS             
047100*    10 RENGLONES, YA ORDENADOS POR PROMEDIO SEMANAL.                     
047200 720-DETALLE-JUGADOR SECTION.                                             
047300     MOVE SPACES TO REG-LINEA-REPORTE                                     
047400     IF WKS-SUB-JUGADOR <= 10                                             
047500        STRING '* '                        DELIMITED BY SIZE              
047600               CLA-NOMBRE (WKS-SUB-JUGADOR) DELIMITED BY SIZE             
047700               ' '                          DELIMITED BY SIZE             
047800               CLA-ESTRATEGIA (WKS-SUB-JUGADOR)                           
047900                                            DELIMITED BY SIZE             
048000               ' '                          DELIMITED BY SIZE             
048100               CLA-TASA-CONTRARIAN (WKS-SUB-JUGADOR)                      
048200                                            DELIMITED BY SIZE             
048300               '  '                         DELIMITED BY SIZE             
048400               CLA-TASA-GANADOS (WKS-SUB-JUGADOR)                         
048500                                            DELIMITED BY SIZE             
048600               '  '                         DELIMITED BY SIZE             
048700               CLA-PROM-PUNTOS-SEM (WKS-SUB-JUGADOR)                      
048800                                            DELIMITED BY SIZE             
048900               '  '                         DELIMITED BY SIZE             
049000               CLA-CONSISTENCIA (WKS-SUB-JUGADOR)                         
049100                                            DELIMITED BY SIZE             
049200          INTO LIN-DATOS                                                  
049300        END-STRING                                                        
049400     ELSE                                                                 
049500        STRING '  '                        DELIMITED BY SIZE              
049600               CLA-NOMBRE (WKS-SUB-JUGADOR) DELIMITED BY SIZE             
049700               ' '                          DELIMITED BY SIZE             
049800               CLA-ESTRATEGIA (WKS-SUB-JUGADOR)                           
049900                                            DELIMITED BY SIZE             
050000               ' '                          DELIMITED BY SIZE             
050100               CLA-TASA-CONTRARIAN (WKS-SUB-JUGADOR)                      
050200                                            DELIMITED BY SIZE             
050300               '  '                         DELIMITED BY SIZE             
050400               CLA-TASA-GANADOS (WKS-SUB-JUGADOR)                         
050500                                            DELIMITED BY SIZE             
050600               '  '                         DELIMITED BY SIZE             
050700               CLA-PROM-PUNTOS-SEM (WKS-SUB-JUGADOR)                      
050800                                            DELIMITED BY SIZE             
050900               '  '                         DELIMITED BY SIZE             
051000               CLA-CONSISTENCIA (WKS-SUB-JUGADOR)                         
051100                                            DELIMITED BY SIZE             
051200          INTO LIN-DATOS                                                  
051300        END-STRING                                                        
051400     END-IF                                                               
051500     WRITE REG-LINEA-REPORTE.                                             
051600 720-DETALLE-JUGADOR-E.                                                   
051700     EXIT.                                                                
051800*                                                                         
051900*    1994-11-08 MALV : RESUMEN DE COMPOSICION DE LIGA POR                 
052000*    ESTRATEGIA, EXCLUYENDO AL JUGADOR DE WKS-JUGADOR-EXCLUIDO            
052100*    SI SE INDICO UNO POR TARJETA DE PARAMETROS.                          
052200 730-RESUME-LIGA SECTION.                                                 
052300     MOVE ZERO TO WKS-CONT-CHALK                                          
052400     MOVE ZERO TO WKS-CONT-LEVE                                           
052500     MOVE ZERO TO WKS-CONT-AGRESIVO                                       
052600     MOVE ZERO TO WKS-JUGADORES-LIGA                                      
052700     MOVE ZERO TO WKS-SUMA-TASA-CONTR                                     
052800     MOVE ZERO TO WKS-SUMA-TASA-GANA                                      
052900     PERFORM 740-EVALUA-COMPOSICION                                       
053000        VARYING WKS-SUB-JUGADOR FROM 1 BY 1                               
053100        UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES                       
053200     MOVE SPACES TO REG-LINEA-REPORTE                                     
053300     STRING 'RESUMEN DE LIGA - JUGADORES='  DELIMITED BY SIZE             
053400            WKS-JUGADORES-LIGA             DELIMITED BY SIZE              
053500            '  CHALK='                     DELIMITED BY SIZE              
053600            WKS-CONT-CHALK                 DELIMITED BY SIZE              
053700            '  LEVE='                      DELIMITED BY SIZE              
053800            WKS-CONT-LEVE                  DELIMITED BY SIZE              
053900            '  AGRESIVO='                  DELIMITED BY SIZE              
054000            WKS-CONT-AGRESIVO              DELIMITED BY SIZE              
054100       INTO LIN-DATOS                                                     
054200     END-STRING                                                           
054300     WRITE REG-LINEA-REPORTE.                                             
054400 730-RESUME-LIGA-E.                                                       
054500     EXIT.                                                                
054600*                                                                         
054700 740-EVALUA-COMPOSICION SECTION.                                          
054800     IF CLA-NOMBRE (WKS-SUB-JUGADOR) NOT = WKS-JUGADOR-EXCLUIDO           
054900        OR WKS-JUGADOR-EXCLUIDO = SPACES                                  
055000        ADD 1 TO WKS-JUGADORES-LIGA                                       
055100        ADD CLA-TASA-CONTRARIAN (WKS-SUB-JUGADOR)                         
055200           TO WKS-SUMA-TASA-CONTR                                         
055300        ADD CLA-TASA-GANADOS (WKS-SUB-JUGADOR)                            
055400           TO WKS-SUMA-TASA-GANA                                          
055500        IF CLA-ESTRATEGIA (WKS-SUB-JUGADOR) =                             
055600           'CHALK                 '                                       
055700           ADD 1 TO WKS-CONT-CHALK                                        
055800        ELSE                                                              
055900           IF CLA-ESTRATEGIA (WKS-SUB-JUGADOR) =                          
056000              'SLIGHT-CONTRARIAN     '                                    
056100              ADD 1 TO WKS-CONT-LEVE                                      
056200           ELSE                                                           
056300              ADD 1 TO WKS-CONT-AGRESIVO                                  
056400           END-IF                                                         
056500        END-IF                                                            
056600     END-IF.                                                              
056700 740-EVALUA-COMPOSICION-E.                                                
056800     EXIT.                                                                
056900*                                                                         
057000 950-ERROR-APERTURA SECTION.                                              
057100     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
057200     STRING 'QNCLASI1 ERROR ' DELIMITED BY SIZE                           
057300            ACCION           DELIMITED BY SIZE                            
057400            ' ARCHIVO '      DELIMITED BY SIZE                            
057500            ARCHIVO          DELIMITED BY SIZE                            
057600       INTO WKS-LINEA-IMPRESION                                           
057700     END-STRING                                                           
057800     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
057900     MOVE 91 TO RETURN-CODE                                               
058000     STOP RUN.                                                            
058100 950-ERROR-APERTURA-E.                                                    
058200     EXIT.                                                                
058300*                                                                         
058400 900-CERRAR-ARCHIVOS SECTION.                                             
058500     CLOSE ENRICHED                                                       
058600     CLOSE RPTFILE.                                                       
058700 900-CERRAR-ARCHIVOS-E.                                                   
058800     EXIT.                                                                
