000100*****************************************************************         
000200* FECHA          : 1990-01-08                                             
000300* PROGRAMADOR    : RAMIRO REYES (RREY)                                    
000400* INSTALACION    : DEPTO DE SISTEMAS - CASA MATRIZ                        
000500* APLICACION     : QUINIELA DE CONFIANZA NFL - EMPLEADOS                  
000600* PROGRAMA       : QNL1C08                                                
000700* TIPO           : BATCH                                                  
000800* DESCRIPCION    : GENERA HOJAS DE PICKS DE LA SEMANA PARA CADA           
000900*                  UNA DE LAS CUATRO ESTRATEGIAS DEL COMITE DE            
001000*                  QUINIELA (CHALK-MAXPOINTS, SLIGHT-CONTRARIAN,          
001100*                  AGGRESSIVE-CONTRARIAN Y RANDOM-MIDSHUFFLE), A          
001200*                  PARTIR DEL CONSENSO DE PROBABILIDAD DE QNMOMIO1        
001300* ARCHIVOS       : GAMEPROBS=E, PREDICTS=S                                
001400* ACCION(ES)     : ORDENA LOS JUEGOS POR PROBABILIDAD DE FAVORITO         
001500*                  DESCENDENTE Y APLICA LAS REGLAS DE CADA                
001600*                  ESTRATEGIA SOBRE ESE ORDEN BASE.                       
001700* INSTALADO      : SI                                                     
001800*****************************************************************         
001900* BPM/RATIONAL   : 341214                                                 
002000* NOMBRE         : QNGENER1                                               
002100* DESCRIPCION    : GENERADOR DE ESTRATEGIAS DE PICKS - NFL                
002200*****************************************************************         
002300*                                                                         
002400*****************************************************************         
002500* H I S T O R I A L   D E   C A M B I O S                                 
002600*****************************************************************         
002700* 1990-01-08  RREY  QNL1C08  VERSION INICIAL DEL PROGRAMA. SOLO           
002800*             CHALK-MAXPOINTS Y SLIGHT-CONTRARIAN.                        
002900* 1992-05-14  RREY  QNL1C08  AGREGA LAS ESTRATEGIAS AGGRESSIVE-           
003000*             CONTRARIAN Y RANDOM-MIDSHUFFLE, A PETICION DEL              
003100*             COMITE DE QUINIELA PARA LA TEMPORADA 1992.                  
003200* 1996-10-02  MALV  QNL1C08  CORRIGE EL GENERADOR PSEUDOALEATORIO         
003300*             QUE REPETIA LA MISMA SECUENCIA ENTRE CORRIDAS.              
003400* 1998-09-30  JCHA  QNL1C08  REVISION Y2K - SEMANA DE 4 DIGITOS           
003500*             EN EL REGISTRO DE SALIDA, SIN HALLAZGOS.                    
003600* 1999-01-14  JCHA  QNL1C08  PRUEBA DE CORTE DE ANIO EN                   
003700*             AMBIENTE DE CERTIFICACION - SIN HALLAZGOS.                  
003800* 2016-03-11  EEDR  QNL1C08  AJUSTA LOS UMBRALES DE JUEGOS                
003900*             MODERADOS DE AGGRESSIVE-CONTRARIAN PARA QUE NO              
004000*             TRASLAPEN CON LOS JUEGOS DE MONEDA AL AIRE.                 
004100* 2026-02-09  PEDR  QNL1C08  AJUSTE FINAL PARA NUEVA TEMPORADA.           
004200*****************************************************************         
004300 IDENTIFICATION DIVISION.                                                 
004400 PROGRAM-ID.    QNGENER1.                                                 
004500 AUTHOR.        RAMIRO REYES.                                             
004600 INSTALLATION.  DEPTO DE SISTEMAS - CASA MATRIZ.                          
004700 DATE-WRITTEN.  08/01/1990.                                               
004800 DATE-COMPILED.                                                           
004900 SECURITY.      USO INTERNO - DEPTO SISTEMAS.                             
005000*****************************************************************         
005100 ENVIRONMENT DIVISION.                                                    
005200 CONFIGURATION SECTION.                                                   
005300 SPECIAL-NAMES.                                                           
005400     C01 IS TOP-OF-FORM                                                   
005500     CLASS CLASE-ALFA IS 'A' THRU 'Z'                                     
005600     CLASS CLASE-NUM  IS '0' THRU '9'                                     
005700     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005800 INPUT-OUTPUT SECTION.                                                    
005900 FILE-CONTROL.                                                            
006000     SELECT GAMEPROBS   ASSIGN TO GAMEPROBS                               
006100            ORGANIZATION IS LINE SEQUENTIAL                               
006200            FILE STATUS  IS FS-GAMEPROBS.                                 
006300     SELECT PREDICTS    ASSIGN TO PREDICTS                                
006400            ORGANIZATION IS LINE SEQUENTIAL                               
006500            FILE STATUS  IS FS-PREDICTS.                                  
006600*****************************************************************         
006700 DATA DIVISION.                                                           
006800 FILE SECTION.                                                            
006900 FD  GAMEPROBS                                                            
007000     LABEL RECORDS ARE STANDARD.                                          
007100     COPY QNPROB1.                                                        
007200 FD  PREDICTS                                                             
007300     LABEL RECORDS ARE STANDARD.                                          
007400     COPY QNPRED1.                                                        
007500*****************************************************************         
007600 WORKING-STORAGE SECTION.                                                 
007700 01  WKS-FS-STATUS.                                                       
007800     05  FS-GAMEPROBS           PIC 9(02).                                
007900     05  FS-PREDICTS            PIC 9(02).                                
008000     05  PROGRAMA               PIC X(08) VALUE 'QNGENER1'.               
008100     05  ARCHIVO                PIC X(08).                                
008200     05  ACCION                 PIC X(10).                                
008300     05  FILLER                 PIC X(04).                                
008400 01  WKS-FS-STATUS-R  REDEFINES WKS-FS-STATUS  PIC X(34).                 
008500*                                                                         
008600 01  WKS-VARIABLES-TRABAJO.                                               
008700     05  WKS-SEMANA-REPORTE     PIC 9(02) VALUE ZEROES.                   
008800     05  WKS-TOTAL-JUEGOS       PIC 9(02) COMP.                           
008900     05  WKS-TOTAL-CANDIDATOS   PIC 9(02) COMP.                           
009000     05  WKS-CONT-FLIPS         PIC 9(02) COMP.                           
009100     05  WKS-IDX-JUEGO          PIC 9(02) COMP.                           
009200     05  WKS-SUB-ORDEN          PIC 9(02) COMP.                           
009300     05  WKS-DESDE-POS          PIC 9(02) COMP.                           
009400     05  WKS-HASTA-POS          PIC 9(02) COMP.                           
009500     05  WKS-RANGO-ALEA         PIC 9(02) COMP.                           
009600     05  WKS-INDICE-ALEA        PIC 9(02) COMP.                           
009700     05  WKS-CONFIANZA-CALC     PIC 9(02) COMP.                           
009800     05  WKS-JUEGO-MOVIDO       PIC 9(02).                                
009900     05  WKS-INTERCAMBIO-ORDEN  PIC 9(02).                                
010000     05  WKS-SEMILLA-ALEA       PIC 9(09) COMP.                           
010100     05  WKS-COCIENTE-ALEA      PIC 9(09) COMP.                           
010200     05  WKS-ESTRATEGIA-ACTUAL  PIC X(22).                                
010300     05  WKS-BANDERA-ENCONTRADO PIC X(01).                                
010400        88  WKS-88-ENCONTRADO       VALUE 'S'.                            
010500        88  WKS-88-NO-ENCONTRADO    VALUE 'N'.                            
010600     05  WKS-FLAGS.                                                       
010700        10  WKS-FIN-GAMEPROBS   PIC X(01) VALUE 'N'.                      
010800           88  FIN-GAMEPROBS          VALUE 'S'.                          
010900        10  WKS-HUBO-CAMBIO     PIC X(01) VALUE 'N'.                      
011000           88  HUBO-CAMBIO            VALUE 'S'.                          
011100        10  SW-REIMPRIME-REPORTE                                          
011200                                PIC X(01) VALUE 'N'.                      
011300     05  FILLER                 PIC X(04).                                
011400*                                                                         
011500*    LISTA DE CANDIDATOS PARA FLIP CONTRARIAN (INDICES DE JUEGO)          
011600*    Y LISTA DEL ORDEN EN QUE SE VAN MARCANDO LOS FLIPS, PARA             
011700*    SABER CUAL FUE "EL PRIMERO" AL REPOSICIONAR.                         
011800 01  WKS-TABLA-CANDIDATOS.                                                
011900     05  WKS-CANDIDATOS OCCURS 16 TIMES  PIC 9(02).                       
012000 01  WKS-TABLA-FLIPS.                                                     
012100     05  WKS-FLIPS-ORDEN OCCURS 16 TIMES PIC 9(02).                       
012200*                                                                         
012300*    TABLA DE JUEGOS DE LA SEMANA, CARGADA DE GAMEPROBS EN EL             
012400*    ORDEN DE ENTRADA (ESE MISMO ORDEN ES EL DESEMPATE DEL                
012500*    ORDEN BASE POR PROBABILIDAD).                                        
012600 01  WKS-TABLA-JUEGOS.                                                    
012700     05  WKS-JUE-TABLA OCCURS 16 TIMES                                    
012800                       INDEXED BY WKS-IDX-JUE.                            
012900        10  JUE-GAME-ID              PIC X(10).                           
013000        10  JUE-EQUIPO-LOCAL         PIC X(03).                           
013100        10  JUE-EQUIPO-VISITA        PIC X(03).                           
013200        10  JUE-FAVORITO             PIC X(03).                           
013300        10  JUE-SUBDOG               PIC X(03).                           
013400        10  JUE-P-FAV                PIC V9(04).                          
013500        10  JUE-DIFERENCIA           PIC V9(04).                          
013600        10  JUE-PICK-ES-FAVORITO     PIC X(01).                           
013700        10  FILLER                   PIC X(02).                           
013800*                                                                         
013900*    ORDEN BASE (POR PROBABILIDAD DESCENDENTE) Y ORDEN DE                 
014000*    TRABAJO DE LA ESTRATEGIA EN CURSO; AMBOS SON PERMUTACIONES           
014100*    DE LOS INDICES 1..G DE WKS-TABLA-JUEGOS.                             
014200 01  WKS-TABLA-ORDEN-BASE.                                                
014300     05  WKS-ORDEN-BASE OCCURS 16 TIMES PIC 9(02).                        
014400 01  WKS-ORDEN-BASE-R  REDEFINES WKS-TABLA-ORDEN-BASE  PIC X(32).         
014500 01  WKS-TABLA-ORDEN-TRABAJO.                                             
014600     05  WKS-ORDEN-TRABAJO OCCURS 16 TIMES PIC 9(02).                     
014700 01  WKS-ORDEN-TRAB-R REDEFINES WKS-TABLA-ORDEN-TRABAJO PIC X(32).        
014800*                                                                         
014900 01  WKS-LINEA-IMPRESION        PIC X(132).                               
015000*****************************************************************         
015100 PROCEDURE DIVISION.                                                      
015200*                                                                         
015300 000-PRINCIPAL SECTION.                                                   
015400     PERFORM 050-ACEPTA-PARAMETRO                                         
015500     PERFORM 100-ABRIR-ARCHIVOS                                           
015600     PERFORM 200-CARGA-JUEGOS                                             
015700     PERFORM 300-ORDEN-BASE                                               
015800     MOVE 'Chalk-MaxPoints       ' TO WKS-ESTRATEGIA-ACTUAL               
015900     PERFORM 400-CHALK-MAXPOINTS                                          
016000     PERFORM 800-ASIGNA-CONFIANZA-ESCRIBE                                 
016100     MOVE 'Slight-Contrarian     ' TO WKS-ESTRATEGIA-ACTUAL               
016200     PERFORM 500-SLIGHT-CONTRARIAN                                        
016300     PERFORM 800-ASIGNA-CONFIANZA-ESCRIBE                                 
016400     MOVE 'Aggressive-Contrarian ' TO WKS-ESTRATEGIA-ACTUAL               
016500     PERFORM 600-AGGRESSIVE-CONTRARIAN                                    
016600     PERFORM 800-ASIGNA-CONFIANZA-ESCRIBE                                 
016700     MOVE 'Random-MidShuffle     ' TO WKS-ESTRATEGIA-ACTUAL               
016800     PERFORM 700-RANDOM-MIDSHUFFLE                                        
016900     PERFORM 800-ASIGNA-CONFIANZA-ESCRIBE                                 
017000     PERFORM 900-CERRAR-ARCHIVOS                                          
017100     STOP RUN.                                                            
017200 000-PRINCIPAL-E.                                                         
017300     EXIT.                                                                
017400*                                                                         
017500 050-ACEPTA-PARAMETRO SECTION.                                            
017600     ACCEPT WKS-SEMANA-REPORTE FROM SYSIN                                 
017700*    1996-10-02 MALV : LA SEMANA TAMBIEN SIRVE DE SEMILLA INICIAL         
017800*    DEL GENERADOR PSEUDOALEATORIO PARA QUE NO SE REPITA LA               
017900*    MISMA SECUENCIA DE FLIPS/BARAJADO ENTRE CORRIDAS DE                  
018000*    DISTINTAS SEMANAS.                                                   
018100     COMPUTE WKS-SEMILLA-ALEA =                                           
018200             (WKS-SEMANA-REPORTE * 97) + 47.                              
018300 050-ACEPTA-PARAMETRO-E.                                                  
018400     EXIT.                                                                
018500*                                                                         
018600 100-ABRIR-ARCHIVOS SECTION.                                              
018700     MOVE ZERO TO WKS-TOTAL-JUEGOS                                        
018800     OPEN INPUT  GAMEPROBS                                                
018900     IF FS-GAMEPROBS NOT = '00'                                           
019000        MOVE 'GAMEPRB' TO ARCHIVO                                         
019100        MOVE 'APERTURA' TO ACCION                                         
019200        PERFORM 950-ERROR-APERTURA                                        
019300     END-IF                                                               
019400     OPEN OUTPUT PREDICTS                                                 
019500     IF FS-PREDICTS NOT = '00'                                            
019600        MOVE 'PREDICTS' TO ARCHIVO                                        
019700        MOVE 'APERTURA' TO ACCION                                         
019800        PERFORM 950-ERROR-APERTURA                                        
019900     END-IF.                                                              
020000 100-ABRIR-ARCHIVOS-E.                                                    
020100     EXIT.                                                                
020200*                                                                         
020300 200-CARGA-JUEGOS SECTION.                                                
020400     PERFORM 210-LEER-GAMEPROBS                                           
020500     PERFORM 220-CARGA-UN-JUEGO UNTIL FIN-GAMEPROBS.                      
020600 200-CARGA-JUEGOS-E.                                                      
020700     EXIT.                                                                
020800*                                                                         
020900 210-LEER-GAMEPROBS SECTION.                                              
021000     READ GAMEPROBS                                                       
021100        AT END SET FIN-GAMEPROBS TO TRUE                                  
021200     END-READ.                                                            
021300 210-LEER-GAMEPROBS-E.                                                    
021400     EXIT.                                                                
021500*                                                                         
021600 220-CARGA-UN-JUEGO SECTION.                                              
021700     IF WKS-TOTAL-JUEGOS < 16                                             
021800        ADD 1 TO WKS-TOTAL-JUEGOS                                         
021900        SET WKS-IDX-JUE TO WKS-TOTAL-JUEGOS                               
022000        MOVE PRB-ID-JUEGO      TO JUE-GAME-ID (WKS-IDX-JUE)               
022100        MOVE PRB-EQUIPO-LOCAL  TO JUE-EQUIPO-LOCAL (WKS-IDX-JUE)          
022200        MOVE PRB-EQUIPO-VISITA TO JUE-EQUIPO-VISITA (WKS-IDX-JUE)         
022300        MOVE PRB-FAVORITO      TO JUE-FAVORITO (WKS-IDX-JUE)              
022400        MOVE PRB-CONTRARIO     TO JUE-SUBDOG (WKS-IDX-JUE)                
022500        MOVE PRB-PROB-FAVORITO TO JUE-P-FAV (WKS-IDX-JUE)                 
022600        IF JUE-P-FAV (WKS-IDX-JUE) < 0.5000                               
022700           COMPUTE JUE-DIFERENCIA (WKS-IDX-JUE) =                         
022800                   0.5000 - JUE-P-FAV (WKS-IDX-JUE)                       
022900        ELSE                                                              
023000           COMPUTE JUE-DIFERENCIA (WKS-IDX-JUE) =                         
023100                   JUE-P-FAV (WKS-IDX-JUE) - 0.5000                       
023200        END-IF                                                            
023300        MOVE WKS-TOTAL-JUEGOS TO WKS-ORDEN-BASE (WKS-TOTAL-JUEGOS)        
023400     END-IF                                                               
023500     PERFORM 210-LEER-GAMEPROBS.                                          
023600 220-CARGA-UN-JUEGO-E.                                                    
023700     EXIT.                                                                
023800*                                                                         
023900*    ORDENA EL ARREGLO DE INDICES POR PROBABILIDAD DE FAVORITO            
024000*    DESCENDENTE.  LA BURBUJA CON INTERCAMBIO SOLO EN ">" ESTRICTO        
024100*    ES ESTABLE, ASI QUE LOS EMPATES QUEDAN EN ORDEN DE ENTRADA.          
024200 300-ORDEN-BASE SECTION.                                                  
024300     MOVE 'S' TO WKS-HUBO-CAMBIO                                          
024400     PERFORM 310-REPITE-PASADA-BASE UNTIL WKS-HUBO-CAMBIO = 'N'.          
024500 300-ORDEN-BASE-E.                                                        
024600     EXIT.                                                                
024700*                                                                         
024800 310-REPITE-PASADA-BASE SECTION.                                          
024900     MOVE 'N' TO WKS-HUBO-CAMBIO                                          
025000     PERFORM 320-PASADA-BASE                                              
025100        VARYING WKS-SUB-ORDEN FROM 1 BY 1                                 
025200        UNTIL WKS-SUB-ORDEN > WKS-TOTAL-JUEGOS - 1.                       
025300 310-REPITE-PASADA-BASE-E.                                                
025400     EXIT.                                                                
025500*                                                                         
025600 320-PASADA-BASE SECTION.                                                 
025700     IF JUE-P-FAV (WKS-ORDEN-BASE (WKS-SUB-ORDEN)) <                      
025800        JUE-P-FAV (WKS-ORDEN-BASE (WKS-SUB-ORDEN + 1))                    
025900        MOVE WKS-ORDEN-BASE (WKS-SUB-ORDEN)                               
026000           TO WKS-INTERCAMBIO-ORDEN                                       
026100        MOVE WKS-ORDEN-BASE (WKS-SUB-ORDEN + 1)                           
026200           TO WKS-ORDEN-BASE (WKS-SUB-ORDEN)                              
026300        MOVE WKS-INTERCAMBIO-ORDEN                                        
026400           TO WKS-ORDEN-BASE (WKS-SUB-ORDEN + 1)                          
026500        MOVE 'S' TO WKS-HUBO-CAMBIO                                       
026600     END-IF.                                                              
026700 320-PASADA-BASE-E.                                                       
026800     EXIT.                                                                
026900*                                                                         
027000*    GENERADOR PSEUDOALEATORIO CONGRUENCIAL LINEAL (A=131,                
027100*    C=12345, M=32749) - NO SE USA FUNCTION RANDOM.                       
027200 390-GENERA-ALEATORIO SECTION.                                            
027300     COMPUTE WKS-SEMILLA-ALEA =                                           
027400             (WKS-SEMILLA-ALEA * 131) + 12345                             
027500     DIVIDE WKS-SEMILLA-ALEA BY 32749                                     
027600        GIVING WKS-COCIENTE-ALEA                                          
027700        REMAINDER WKS-SEMILLA-ALEA.                                       
027800 390-GENERA-ALEATORIO-E.                                                  
027900     EXIT.                                                                
028000*                                                                         
028100*    TODOS FAVORITOS, ORDEN DE TRABAJO = ORDEN BASE SIN CAMBIOS.          
028200 400-CHALK-MAXPOINTS SECTION.                                             
028300     PERFORM 410-INICIA-TODOS-FAVORITOS.                                  
028400 400-CHALK-MAXPOINTS-E.                                                   
028500     EXIT.                                                                
028600*                                                                         
028700 410-INICIA-TODOS-FAVORITOS SECTION.                                      
028800     MOVE WKS-ORDEN-BASE-R TO WKS-ORDEN-TRAB-R                            
028900     PERFORM 411-MARCA-FAVORITO                                           
029000        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
029100        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS.                           
029200 410-INICIA-TODOS-FAVORITOS-E.                                            
029300     EXIT.                                                                
029400*                                                                         
029500 411-MARCA-FAVORITO SECTION.                                              
029600     MOVE 'Y' TO JUE-PICK-ES-FAVORITO (WKS-IDX-JUEGO).                    
029700 411-MARCA-FAVORITO-E.                                                    
029800     EXIT.                                                                
029900*                                                                         
030000*    HASTA 2 JUEGOS DE MONEDA AL AIRE (|P-0.5| <= 0.06) SE                
030100*    VUELVEN PICK AL SUBDOG; EL PRIMER FLIP SE REACOMODA A LA             
030200*    POSICION 0-BASE FLOOR(G*0.55) DEL ORDEN BASE.                        
030300 500-SLIGHT-CONTRARIAN SECTION.                                           
030400     PERFORM 410-INICIA-TODOS-FAVORITOS                                   
030500     PERFORM 510-BUSCA-CANDIDATOS-LEVE                                    
030600     MOVE ZERO TO WKS-CONT-FLIPS                                          
030700     PERFORM 521-SELECCIONA-UN-LEVE                                       
030800        UNTIL WKS-CONT-FLIPS >= 2 OR WKS-TOTAL-CANDIDATOS = ZERO          
030900     COMPUTE WKS-HASTA-POS =                                              
031000             (WKS-TOTAL-JUEGOS * 55) / 100 + 1                            
031100     PERFORM 540-REPOSICIONA-PRIMER-FLIP.                                 
031200 500-SLIGHT-CONTRARIAN-E.                                                 
031300     EXIT.                                                                
031400*                                                                         
031500 510-BUSCA-CANDIDATOS-LEVE SECTION.                                       
031600     MOVE ZERO TO WKS-TOTAL-CANDIDATOS                                    
031700     PERFORM 511-EVALUA-UN-JUEGO-LEVE                                     
031800        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
031900        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS.                           
032000 510-BUSCA-CANDIDATOS-LEVE-E.                                             
032100     EXIT.                                                                
032200*                                                                         
032300 511-EVALUA-UN-JUEGO-LEVE SECTION.                                        
032400     IF JUE-DIFERENCIA (WKS-IDX-JUEGO) NOT > 0.0600                       
032500        ADD 1 TO WKS-TOTAL-CANDIDATOS                                     
032600        MOVE WKS-IDX-JUEGO TO WKS-CANDIDATOS(WKS-TOTAL-CANDIDATOS)        
032700     END-IF.                                                              
032800 511-EVALUA-UN-JUEGO-LEVE-E.                                              
032900     EXIT.                                                                
033000*                                                                         
033100*    ELIGE UN CANDIDATO AL AZAR DE LA LISTA, LO MARCA COMO PICK           
033200*    AL SUBDOG, LO ANOTA EN EL ORDEN DE FLIPS Y LO QUITA DE LA            
033300*    LISTA DE CANDIDATOS (SIN REEMPLAZO).  SE REUTILIZA PARA              
033400*    LAS TRES ESTRATEGIAS CONTRARIAN.                                     
033500 521-SELECCIONA-UN-LEVE SECTION.                                          
033600     PERFORM 390-GENERA-ALEATORIO                                         
033700     DIVIDE WKS-SEMILLA-ALEA BY WKS-TOTAL-CANDIDATOS                      
033800        GIVING WKS-COCIENTE-ALEA                                          
033900        REMAINDER WKS-INDICE-ALEA                                         
034000     ADD 1 TO WKS-INDICE-ALEA                                             
034100     MOVE WKS-CANDIDATOS (WKS-INDICE-ALEA) TO WKS-IDX-JUEGO               
034200     MOVE 'N' TO JUE-PICK-ES-FAVORITO (WKS-IDX-JUEGO)                     
034300     ADD 1 TO WKS-CONT-FLIPS                                              
034400     MOVE WKS-IDX-JUEGO TO WKS-FLIPS-ORDEN (WKS-CONT-FLIPS)               
034500     PERFORM 522-QUITA-CANDIDATO.                                         
034600 521-SELECCIONA-UN-LEVE-E.                                                
034700     EXIT.                                                                
034800*                                                                         
034900 522-QUITA-CANDIDATO SECTION.                                             
035000     PERFORM 523-DESPLAZA-CANDIDATO                                       
035100        VARYING WKS-SUB-ORDEN FROM WKS-INDICE-ALEA BY 1                   
035200        UNTIL WKS-SUB-ORDEN >= WKS-TOTAL-CANDIDATOS                       
035300     SUBTRACT 1 FROM WKS-TOTAL-CANDIDATOS.                                
035400 522-QUITA-CANDIDATO-E.                                                   
035500     EXIT.                                                                
035600*                                                                         
035700 523-DESPLAZA-CANDIDATO SECTION.                                          
035800     MOVE WKS-CANDIDATOS (WKS-SUB-ORDEN + 1)                              
035900        TO WKS-CANDIDATOS (WKS-SUB-ORDEN).                                
036000 523-DESPLAZA-CANDIDATO-E.                                                
036100     EXIT.                                                                
036200*                                                                         
036300*    MUEVE EL PRIMER JUEGO ANOTADO EN WKS-FLIPS-ORDEN A LA                
036400*    POSICION YA CALCULADA EN WKS-HASTA-POS (SI HUBO ALGUN FLIP).         
036500 540-REPOSICIONA-PRIMER-FLIP SECTION.                                     
036600     IF WKS-CONT-FLIPS > ZERO                                             
036700        MOVE WKS-FLIPS-ORDEN (1) TO WKS-IDX-JUEGO                         
036800        PERFORM 531-BUSCA-POSICION-ACTUAL                                 
036900        PERFORM 750-MUEVE-A-POSICION                                      
037000     END-IF.                                                              
037100 540-REPOSICIONA-PRIMER-FLIP-E.                                           
037200     EXIT.                                                                
037300*                                                                         
037400 531-BUSCA-POSICION-ACTUAL SECTION.                                       
037500     SET WKS-88-NO-ENCONTRADO TO TRUE                                     
037600     PERFORM 532-COMPARA-POSICION                                         
037700        VARYING WKS-SUB-ORDEN FROM 1 BY 1                                 
037800        UNTIL WKS-SUB-ORDEN > WKS-TOTAL-JUEGOS                            
037900           OR WKS-88-ENCONTRADO.                                          
038000 531-BUSCA-POSICION-ACTUAL-E.                                             
038100     EXIT.                                                                
038200*                                                                         
038300 532-COMPARA-POSICION SECTION.                                            
038400     IF WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN) = WKS-IDX-JUEGO                 
038500        MOVE WKS-SUB-ORDEN TO WKS-DESDE-POS                               
038600        SET WKS-88-ENCONTRADO TO TRUE                                     
038700     END-IF.                                                              
038800 532-COMPARA-POSICION-E.                                                  
038900     EXIT.                                                                
039000*                                                                         
039100*    HASTA 3 JUEGOS DE MONEDA AL AIRE MAS HASTA 2 FAVORITOS               
039200*    MODERADOS (0.58 < P <= 0.66) SE VUELVEN PICK CONTRARIAN; LOS         
039300*    PRIMEROS DOS FLIPS SE REACOMODAN A FLOOR(G*0.65) Y                   
039400*    FLOOR(G*0.50).                                                       
039500*    2016-03-11 EEDR : EL RANGO MODERADO EXCLUYE LOS JUEGOS YA            
039600*    MARCADOS COMO MONEDA AL AIRE, PARA QUE NO SE CRUCEN.                 
039700 600-AGGRESSIVE-CONTRARIAN SECTION.                                       
039800     PERFORM 410-INICIA-TODOS-FAVORITOS                                   
039900     MOVE ZERO TO WKS-CONT-FLIPS                                          
040000     PERFORM 510-BUSCA-CANDIDATOS-LEVE                                    
040100     PERFORM 521-SELECCIONA-UN-LEVE                                       
040200        UNTIL WKS-CONT-FLIPS >= 3 OR WKS-TOTAL-CANDIDATOS = ZERO          
040300     PERFORM 620-BUSCA-CANDIDATOS-MODERADOS                               
040400     PERFORM 521-SELECCIONA-UN-LEVE                                       
040500        UNTIL WKS-CONT-FLIPS >= 5 OR WKS-TOTAL-CANDIDATOS = ZERO          
040600     PERFORM 640-REPOSICIONA-AGRESIVOS.                                   
040700 600-AGGRESSIVE-CONTRARIAN-E.                                             
040800     EXIT.                                                                
040900*                                                                         
041000 620-BUSCA-CANDIDATOS-MODERADOS SECTION.                                  
041100     MOVE ZERO TO WKS-TOTAL-CANDIDATOS                                    
041200     PERFORM 621-EVALUA-UN-JUEGO-MODERADO                                 
041300        VARYING WKS-IDX-JUEGO FROM 1 BY 1                                 
041400        UNTIL WKS-IDX-JUEGO > WKS-TOTAL-JUEGOS.                           
041500 620-BUSCA-CANDIDATOS-MODERADOS-E.                                        
041600     EXIT.                                                                
041700*                                                                         
041800 621-EVALUA-UN-JUEGO-MODERADO SECTION.                                    
041900     IF JUE-P-FAV (WKS-IDX-JUEGO) > 0.5800                                
042000        AND JUE-P-FAV (WKS-IDX-JUEGO) NOT > 0.6600                        
042100        AND JUE-PICK-ES-FAVORITO (WKS-IDX-JUEGO) = 'Y'                    
042200        ADD 1 TO WKS-TOTAL-CANDIDATOS                                     
042300        MOVE WKS-IDX-JUEGO TO WKS-CANDIDATOS(WKS-TOTAL-CANDIDATOS)        
042400     END-IF.                                                              
042500 621-EVALUA-UN-JUEGO-MODERADO-E.                                          
042600     EXIT.                                                                
042700*                                                                         
042800 640-REPOSICIONA-AGRESIVOS SECTION.                                       
042900     IF WKS-CONT-FLIPS > ZERO                                             
043000        COMPUTE WKS-HASTA-POS =                                           
043100                (WKS-TOTAL-JUEGOS * 65) / 100 + 1                         
043200        MOVE WKS-FLIPS-ORDEN (1) TO WKS-IDX-JUEGO                         
043300        PERFORM 531-BUSCA-POSICION-ACTUAL                                 
043400        PERFORM 750-MUEVE-A-POSICION                                      
043500     END-IF                                                               
043600     IF WKS-CONT-FLIPS > 1                                                
043700        COMPUTE WKS-HASTA-POS =                                           
043800                (WKS-TOTAL-JUEGOS * 50) / 100 + 1                         
043900        MOVE WKS-FLIPS-ORDEN (2) TO WKS-IDX-JUEGO                         
044000        PERFORM 531-BUSCA-POSICION-ACTUAL                                 
044100        PERFORM 750-MUEVE-A-POSICION                                      
044200     END-IF.                                                              
044300 640-REPOSICIONA-AGRESIVOS-E.                                             
044400     EXIT.                                                                
044500*                                                                         
044600*    TODOS FAVORITOS; SE BARAJA (FISHER-YATES) LA REBANADA DEL            
044700*    ORDEN BASE ENTRE FLOOR(G*0.30) Y FLOOR(G*0.75) (0-BASE,              
044800*    FIN EXCLUSIVO).                                                      
044900 700-RANDOM-MIDSHUFFLE SECTION.                                           
045000     PERFORM 410-INICIA-TODOS-FAVORITOS                                   
045100     COMPUTE WKS-DESDE-POS =                                              
045200             (WKS-TOTAL-JUEGOS * 30) / 100 + 1                            
045300     COMPUTE WKS-HASTA-POS =                                              
045400             (WKS-TOTAL-JUEGOS * 75) / 100                                
045500     IF WKS-HASTA-POS > WKS-DESDE-POS                                     
045600        PERFORM 710-BARAJA-SUBRANGO                                       
045700           VARYING WKS-SUB-ORDEN FROM WKS-HASTA-POS BY -1                 
045800           UNTIL WKS-SUB-ORDEN <= WKS-DESDE-POS                           
045900     END-IF.                                                              
046000 700-RANDOM-MIDSHUFFLE-E.                                                 
046100     EXIT.                                                                
046200*                                                                         
046300 710-BARAJA-SUBRANGO SECTION.                                             
046400     COMPUTE WKS-RANGO-ALEA =                                             
046500             WKS-SUB-ORDEN - WKS-DESDE-POS + 1                            
046600     PERFORM 390-GENERA-ALEATORIO                                         
046700     DIVIDE WKS-SEMILLA-ALEA BY WKS-RANGO-ALEA                            
046800        GIVING WKS-COCIENTE-ALEA                                          
046900        REMAINDER WKS-INDICE-ALEA                                         
047000     ADD WKS-DESDE-POS TO WKS-INDICE-ALEA                                 
047100     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN)                               
047200        TO WKS-INTERCAMBIO-ORDEN                                          
047300     MOVE WKS-ORDEN-TRABAJO (WKS-INDICE-ALEA)                             
047400        TO WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN)                              
047500     MOVE WKS-INTERCAMBIO-ORDEN                                           
047600        TO WKS-ORDEN-TRABAJO (WKS-INDICE-ALEA).                           
047700 710-BARAJA-SUBRANGO-E.                                                   
047800     EXIT.                                                                
047900*                                                                         
048000*    MUEVE EL JUEGO QUE ESTA EN WKS-DESDE-POS DE WKS-ORDEN-               
048100*    TRABAJO A WKS-HASTA-POS, RECORRIENDO LOS DEMAS UN LUGAR.             
048200 750-MUEVE-A-POSICION SECTION.                                            
048300     MOVE WKS-ORDEN-TRABAJO (WKS-DESDE-POS) TO WKS-JUEGO-MOVIDO           
048400     IF WKS-DESDE-POS < WKS-HASTA-POS                                     
048500        PERFORM 751-DESPLAZA-IZQUIERDA                                    
048600           VARYING WKS-SUB-ORDEN FROM WKS-DESDE-POS BY 1                  
048700           UNTIL WKS-SUB-ORDEN >= WKS-HASTA-POS                           
048800     ELSE                                                                 
048900        IF WKS-DESDE-POS > WKS-HASTA-POS                                  
049000           PERFORM 752-DESPLAZA-DERECHA                                   
049100              VARYING WKS-SUB-ORDEN FROM WKS-DESDE-POS BY -1              
049200              UNTIL WKS-SUB-ORDEN <= WKS-HASTA-POS                        
049300        END-IF                                                            
049400     END-IF                                                               
049500     MOVE WKS-JUEGO-MOVIDO TO WKS-ORDEN-TRABAJO (WKS-HASTA-POS).          
049600 750-MUEVE-A-POSICION-E.                                                  
049700     EXIT.                                                                
049800*                                                                         
049900 751-DESPLAZA-IZQUIERDA SECTION.                                          
050000     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN + 1)                           
050100        TO WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN).                             
050200 751-DESPLAZA-IZQUIERDA-E.                                                
050300     EXIT.                                                                
050400*                                                                         
050500 752-DESPLAZA-DERECHA SECTION.                                            
050600     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN - 1)                           
050700        TO WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN).                             
050800 752-DESPLAZA-DERECHA-E.                                                  
050900     EXIT.                                                                
051000*                                                                         
051100*    CONFIANZA(POSICION) = G - POSICION + 1; ESCRIBE UN                   
051200*    PREDICTION-RECORD POR JUEGO DEL ORDEN DE TRABAJO ACTUAL.             
051300 800-ASIGNA-CONFIANZA-ESCRIBE SECTION.                                    
051400     PERFORM 810-ESCRIBE-UN-JUEGO                                         
051500        VARYING WKS-SUB-ORDEN FROM 1 BY 1                                 
051600        UNTIL WKS-SUB-ORDEN > WKS-TOTAL-JUEGOS.                           
051700 800-ASIGNA-CONFIANZA-ESCRIBE-E.                                          
051800     EXIT.                                                                
051900*                                                                         
052000 810-ESCRIBE-UN-JUEGO SECTION.                                            
052100     COMPUTE WKS-CONFIANZA-CALC =                                         
052200             WKS-TOTAL-JUEGOS - WKS-SUB-ORDEN + 1                         
052300     MOVE WKS-ORDEN-TRABAJO (WKS-SUB-ORDEN) TO WKS-IDX-JUEGO              
052400     MOVE SPACES TO REG-PREDICCION                                        
052500     MOVE WKS-ESTRATEGIA-ACTUAL TO PRD-ESTRATEGIA                         
052600     MOVE WKS-SEMANA-REPORTE    TO PRD-SEMANA                             
052700     MOVE JUE-GAME-ID (WKS-IDX-JUEGO) TO PRD-ID-JUEGO                     
052800     IF JUE-PICK-ES-FAVORITO (WKS-IDX-JUEGO) = 'Y'                        
052900        MOVE JUE-FAVORITO (WKS-IDX-JUEGO) TO PRD-EQUIPO-PICK              
053000        MOVE 'Y' TO PRD-PICK-ES-FAVORITO                                  
053100     ELSE                                                                 
053200        MOVE JUE-SUBDOG (WKS-IDX-JUEGO) TO PRD-EQUIPO-PICK                
053300        MOVE 'N' TO PRD-PICK-ES-FAVORITO                                  
053400     END-IF                                                               
053500     MOVE WKS-CONFIANZA-CALC   TO PRD-CONFIANZA                           
053600     MOVE WKS-SUB-ORDEN        TO PRD-RANGO-CONFIANZA                     
053700     MOVE JUE-P-FAV (WKS-IDX-JUEGO) TO PRD-PROB-FAVORITO                  
053800     WRITE REG-PREDICCION.                                                
053900 810-ESCRIBE-UN-JUEGO-E.                                                  
054000     EXIT.                                                                
054100*                                                                         
054200 950-ERROR-APERTURA SECTION.                                              
054300     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
054400     STRING 'QNGENER1 ERROR ' DELIMITED BY SIZE                           
054500            ACCION            DELIMITED BY SIZE                           
054600            ' ARCHIVO '       DELIMITED BY SIZE                           
054700            ARCHIVO           DELIMITED BY SIZE                           
054800       INTO WKS-LINEA-IMPRESION                                           
054900     END-STRING                                                           
055000     DISPLAY WKS-LINEA-IMPRESION UPON CONSOLE                             
055100     MOVE 91 TO RETURN-CODE                                               
055200     STOP RUN.                                                            
055300 950-ERROR-APERTURA-E.                                                    
055400     EXIT.                                                                
055500*                                                                         
055600 900-CERRAR-ARCHIVOS SECTION.                                             
055700     CLOSE GAMEPROBS                                                      
055800     CLOSE PREDICTS.                                                      
055900 900-CERRAR-ARCHIVOS-E.                                                   
056000     EXIT.                                                                
