000100****************************************************************          
000200* FECHA       : 1987-04-14                                    *           
000300* PROGRAMADOR : PEDRO ESTRADA (PEDR)                           *          
000400* APLICACION  : QUINIELA DE CONFIANZA NFL - EMPLEADOS          *          
000500* PROGRAMA    : QNL1C01                                       *           
000600* TIPO        : BATCH                                         *           
000700* DESCRIPCION : CALIFICA LA TABLA DE POSICIONES DE UNA SEMANA *           
000800*             : DE LA QUINIELA, DETERMINA LIDERES DE MAS      *           
000900*             : GANADOS Y MAS PUNTOS, E IMPRIME EL REPORTE    *           
001000* ARCHIVOS    : STANDINGS=C, RPTFILE=A                        *           
001100* ACCION (ES) : C=CONSULTAR, A=ACTUALIZA                      *           
001200* INSTALADO   : DD/MM/AAAA                                    *           
001300* BPM/RATIONAL: 341207                                        *           
001400* NOMBRE      : QNSTAND1                                      *           
001500* DESCRIPCION : CALIFICADOR SEMANAL DE POSICIONES             *           
001600****************************************************************          
001700*               H I S T O R I A L   D E   C A M B I O S       *           
001800****************************************************************          
001900* FECHA       INIC  TICKET     DESCRIPCION                    *           
002000* ----------  ----  ---------  -----------------------------  *           
002100* 1987-04-14  PEDR  QNL1C01    VERSION INICIAL - CIFRAS DE    *           
002200*                               POSICIONES DESDE TARJETAS      *          
002300* 1989-11-02  RREY  QNL1C01    AGREGA BONO DE MAS GANADOS     *           
002400* 1991-06-19  RREY  QNL1C01    AGREGA BONO DE MAS PUNTOS      *           
002500* 1994-02-08  PEDR  QNL1C01    PERMITE HASTA 64 JUGADORES     *           
002600* 1998-09-30  MALV  QNL1C01    AMPLIACION Y2K DE CAMPOS DE    *           
002700*                               FECHA A CUATRO DIGITOS DE ANO  *          
002800* 1999-01-14  MALV  QNL1C01    PRUEBAS FINALES DE MILENIO     *           
002900* 2003-05-27  JCHA  QNL1C01    MIGRA DE TARJETAS A DISCO      *           
003000*                               LINEA SECUENCIAL               *          
003100* 2008-08-11  JCHA  QNL1C01    ENCABEZADO A 132 COLUMNAS      *           
003200* 2015-03-04  EEDR  QNL1C01    AGREGA LISTA CSV POR JUGADOR   *           
003300* 2020-10-22  EEDR  QNL1C01    CORRIGE EMPATE EN MAS PUNTOS   *           
003400*                               CUANDO TODOS TIENEN CERO       *          
003500* 2026-02-09  PEDR  QNL1C01    REESCRITO - NUEVO CONTRATO DE  *           
003600*                               ARCHIVOS DE LA QUINIELA        *          
003700****************************************************************          
003800 IDENTIFICATION DIVISION.                                                 
003900 PROGRAM-ID.                    QNSTAND1.                                 
004000 AUTHOR.                        PEDRO ESTRADA.                            
004100 INSTALLATION.                  DEPTO DE SISTEMAS - CASA MATRIZ.          
004200 DATE-WRITTEN.                  14/04/1987.                               
004300 DATE-COMPILED.                                                           
004400 SECURITY.                      USO INTERNO - DEPTO SISTEMAS.             
004500****************************************************************          
004600*              E N V I R O N M E N T   D I V I S I O N         *          
004700****************************************************************          
004800 ENVIRONMENT DIVISION.                                                    
004900 CONFIGURATION SECTION.                                                   
005000 SPECIAL-NAMES.                                                           
005100     C01 IS TOP-OF-FORM                                                   
005200     CLASS CLASE-ALFA   IS 'A' THRU 'Z'                                   
005300     CLASS CLASE-NUM    IS '0' THRU '9'                                   
005400     UPSI-0 ON STATUS IS SW-REIMPRIME-REPORTE.                            
005500 INPUT-OUTPUT SECTION.                                                    
005600 FILE-CONTROL.                                                            
005700****************************************************************          
005800*              A R C H I V O S   D E   E N T R A D A          *           
005900****************************************************************          
006000     SELECT STANDINGS ASSIGN  TO STANDING                                 
006100            ORGANIZATION      IS LINE SEQUENTIAL                          
006200            FILE STATUS       IS FS-STANDINGS.                            
006300****************************************************************          
006400*              A R C H I V O S   D E   S A L I D A            *           
006500****************************************************************          
006600     SELECT RPTFILE   ASSIGN  TO RPTFILE                                  
006700            ORGANIZATION      IS LINE SEQUENTIAL                          
006800            FILE STATUS       IS FS-RPTFILE.                              
006900                                                                          
007000 DATA DIVISION.                                                           
007100 FILE SECTION.                                                            
007200****************************************************************          
007300*               DEFINICION DE ESTRUCTURA DE ARCHIVOS          *           
007400****************************************************************          
007500 FD  STANDINGS.                                                           
007600     COPY QNSEMJ1.                                                        
007700 FD  RPTFILE.                                                             
007800     COPY QNRPT01.                                                        
007900 WORKING-STORAGE SECTION.                                                 
008000****************************************************************          
008100*           RECURSOS  RUTINA DE VALIDACION FILE-STATUS        *           
008200****************************************************************          
008300 01  WKS-FS-STATUS.                                                       
008400     05  FS-STANDINGS         PIC 9(02) VALUE ZEROES.                     
008500     05  FS-RPTFILE           PIC 9(02) VALUE ZEROES.                     
008600     05  PROGRAMA             PIC X(08) VALUE 'QNSTAND1'.                 
008700     05  ARCHIVO              PIC X(08) VALUE SPACES.                     
008800     05  ACCION               PIC X(10) VALUE SPACES.                     
008850     05  FILLER               PIC X(04) VALUE SPACES.                     
008900****************************************************************          
009000*              RECURSOS DE FECHA DE CORRIDA                   *           
009100****************************************************************          
009200 01  WKS-FECHA-TRABAJO.                                                   
009300     05  WKS-FECHA-CORRIDA    PIC 9(08) VALUE ZEROES.                     
009350     05  FILLER               PIC X(02) VALUE SPACES.                     
009400 01  WKS-FECHA-TRABAJO-R  REDEFINES WKS-FECHA-TRABAJO.                    
009500     05  WKS-ANI-CORRIDA      PIC 9(04).                                  
009600     05  WKS-MES-CORRIDA      PIC 9(02).                                  
009700     05  WKS-DIA-CORRIDA      PIC 9(02).                                  
009750     05  FILLER               PIC X(02).                                  
009800 01  WKS-FECHA-EDITADA        PIC X(10) VALUE SPACES.                     
009900****************************************************************          
010000*              RECURSOS DE TRABAJO Y CONTADORES                *          
010100****************************************************************          
010200 01  WKS-VARIABLES-TRABAJO.                                               
010300     05  WKS-SEMANA-REPORTE   PIC 9(02) VALUE ZEROES.                     
010400     05  WKS-TOTAL-JUGADORES  PIC 9(02) COMP VALUE ZEROES.                
010500     05  WKS-SUB-JUGADOR      PIC 9(02) COMP VALUE ZEROES.                
010600     05  WKS-MAX-GANADOS      PIC 9(02) COMP VALUE ZEROES.                
010700     05  WKS-MAX-PUNTOS       PIC 9(03) COMP VALUE ZEROES.                
010800     05  WKS-RANGO            PIC 9(02) COMP VALUE ZEROES.                
010900     05  WKS-NO-PAGINA        PIC 9(04) COMP VALUE ZEROES.                
011000     05  WKS-MASCARA-PUNTOS   PIC ZZ9   VALUE ZEROES.                     
011100     05  WKS-TABLA-RENGLON-AUX PIC X(36) VALUE SPACES.                    
011200     05  WKS-FLAGS.                                                       
011300         10  WKS-FIN-STANDINGS   PIC 9(01) VALUE ZEROES.                  
011400             88  FIN-STANDINGS       VALUE 1.                             
011500         10  WKS-HUBO-CAMBIO     PIC 9(01) VALUE ZEROES.                  
011600             88  HUBO-CAMBIO         VALUE 1.                             
011700         10  SW-REIMPRIME-REPORTE PIC 9(01) VALUE ZEROES.                 
011750     05  FILLER                   PIC X(04) VALUE SPACES.                 
011800****************************************************************          
011900*         TABLA DE JUGADORES DE LA SEMANA (MAX. 64)           *           
012000****************************************************************          
012100 01  WKS-TABLA-JUGADORES.                                                 
012200     05  TBL-JUGADOR OCCURS 64 TIMES INDEXED BY WKS-IDX-TAB.              
012300         10  TBL-NOMBRE          PIC X(25).                               
012400         10  TBL-GANADOS-PERDIDOS.                                        
012500             15  TBL-GANADOS     PIC 9(02).                               
012600             15  TBL-PERDIDOS    PIC 9(02).                               
012700         10  TBL-PUNTOS          PIC 9(03).                               
012800         10  TBL-BANDERA-GANADOS PIC X(01).                               
012900             88  TBL-88-MAX-GANADOS  VALUE 'Y'.                           
013000         10  TBL-BANDERA-PUNTOS  PIC X(01).                               
013100             88  TBL-88-MAX-PUNTOS   VALUE 'Y'.                           
013200         10  FILLER              PIC X(02).                               
013300 01  TBL-COMBINADO-R REDEFINES WKS-TABLA-JUGADORES.                       
013400     05  TBL-RENGLON-CRUDO OCCURS 64 TIMES PIC X(36).                     
013500****************************************************************          
013600*    AREA DE TRABAJO PARA LISTAS DE JUGADORES EMPATADOS       *           
013700****************************************************************          
013800 01  WKS-LISTA-EMPATES.                                                   
013900     05  WKS-LISTA-GANADOS    PIC X(796) VALUE SPACES.                    
013950     05  FILLER               PIC X(004) VALUE SPACES.                    
014000     05  WKS-LISTA-PUNTOS     PIC X(796) VALUE SPACES.                    
014050     05  FILLER               PIC X(004) VALUE SPACES.                    
014100 01  WKS-LISTA-EMPATES-R  REDEFINES WKS-LISTA-EMPATES.                    
014200     05  WKS-CHUNK-EMPATES OCCURS 64 TIMES     PIC X(25).                 
014400 01  WKS-LINEA-IMPRESION      PIC X(132) VALUE SPACES.                    
014500****************************************************************          
014600 PROCEDURE DIVISION.                                                      
014700****************************************************************          
014800*               S E C C I O N    P R I N C I P A L                        
014900****************************************************************          
015000 000-PRINCIPAL SECTION.                                                   
015100     PERFORM 100-ABRIR-ARCHIVOS                                           
015200     PERFORM 200-CARGA-TABLA-SEMANA UNTIL FIN-STANDINGS                   
015300     PERFORM 300-CALCULA-MAXIMOS   VARYING WKS-SUB-JUGADOR                
015400             FROM 1 BY 1                                                  
015500             UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES                  
015600     PERFORM 350-CONSTRUYE-LISTAS  VARYING WKS-SUB-JUGADOR                
015700             FROM 1 BY 1                                                  
015800             UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES                  
015900     PERFORM 375-ORDENA-TABLA                                             
016000     PERFORM 400-IMPRIME-REPORTE                                          
016100     PERFORM 900-CERRAR-ARCHIVOS                                          
016200     STOP RUN.                                                            
016300 000-PRINCIPAL-E. EXIT.                                                   
016400                                                                          
016500 100-ABRIR-ARCHIVOS SECTION.                                              
016600     ACCEPT WKS-SEMANA-REPORTE  FROM SYSIN                                
016700     ACCEPT WKS-FECHA-CORRIDA   FROM DATE                                 
016800     STRING WKS-MES-CORRIDA DELIMITED BY SIZE                             
016900            '/'             DELIMITED BY SIZE                             
017000            WKS-DIA-CORRIDA DELIMITED BY SIZE                             
017100            '/'             DELIMITED BY SIZE                             
017200            WKS-ANI-CORRIDA DELIMITED BY SIZE                             
017300            INTO WKS-FECHA-EDITADA                                        
017400     OPEN INPUT  STANDINGS                                                
017500          OUTPUT RPTFILE                                                  
017600     IF FS-STANDINGS NOT EQUAL 0                                          
017700        MOVE 'STANDINGS' TO ARCHIVO                                       
017800        PERFORM 950-ERROR-APERTURA                                        
017900     END-IF                                                               
018000     IF FS-RPTFILE NOT EQUAL 0                                            
018100        MOVE 'RPTFILE'   TO ARCHIVO                                       
018200        PERFORM 950-ERROR-APERTURA                                        
018300     END-IF.                                                              
018400 100-ABRIR-ARCHIVOS-E. EXIT.                                              
018500                                                                          
018600****************************************************************          
018700*     C A R G A   D E   L A   T A B L A   D E   S E M A N A   *           
018800****************************************************************          
018900 200-CARGA-TABLA-SEMANA SECTION.                                          
019000     READ STANDINGS                                                       
019100       AT END                                                             
019200          MOVE 1 TO WKS-FIN-STANDINGS                                     
019300       NOT AT END                                                         
019400          ADD 1 TO WKS-TOTAL-JUGADORES                                    
019500          MOVE SEJ-NOMBRE-JUGADOR TO                                      
019600               TBL-NOMBRE (WKS-TOTAL-JUGADORES)                           
019700          MOVE SEJ-PUNTOS         TO                                      
019800               TBL-PUNTOS (WKS-TOTAL-JUGADORES)                           
019900          MOVE SEJ-GANADOS        TO                                      
020000               TBL-GANADOS (WKS-TOTAL-JUGADORES)                          
020100          MOVE SEJ-PERDIDOS       TO                                      
020200               TBL-PERDIDOS (WKS-TOTAL-JUGADORES)                         
020300          MOVE SPACES TO                                                  
020400               TBL-BANDERA-GANADOS (WKS-TOTAL-JUGADORES)                  
020500          MOVE SPACES TO                                                  
020600               TBL-BANDERA-PUNTOS  (WKS-TOTAL-JUGADORES)                  
020700     END-READ.                                                            
020800 200-CARGA-TABLA-SEMANA-E. EXIT.                                          
020900                                                                          
021000****************************************************************          
021100*      C A L C U L O   D E   M A X I M O S   S E M A N A       *          
021200****************************************************************          
021300 300-CALCULA-MAXIMOS SECTION.                                             
021400     IF TBL-GANADOS (WKS-SUB-JUGADOR) > WKS-MAX-GANADOS                   
021500        MOVE TBL-GANADOS (WKS-SUB-JUGADOR) TO WKS-MAX-GANADOS             
021600     END-IF                                                               
021700     IF TBL-PUNTOS (WKS-SUB-JUGADOR) > WKS-MAX-PUNTOS                     
021800        MOVE TBL-PUNTOS (WKS-SUB-JUGADOR)  TO WKS-MAX-PUNTOS              
021900     END-IF.                                                              
022000 300-CALCULA-MAXIMOS-E. EXIT.                                             
022100                                                                          
022200****************************************************************          
022300* CONSTRUYE LISTAS DE JUGADORES EMPATADOS EN CADA BONO         *          
022400****************************************************************          
022500 350-CONSTRUYE-LISTAS SECTION.                                            
022600     IF TBL-GANADOS (WKS-SUB-JUGADOR) = WKS-MAX-GANADOS                   
022700        MOVE 'Y' TO TBL-BANDERA-GANADOS (WKS-SUB-JUGADOR)                 
022800        PERFORM 351-AGREGA-A-LISTA-GANADOS                                
022900     END-IF                                                               
023000     IF TBL-PUNTOS (WKS-SUB-JUGADOR) = WKS-MAX-PUNTOS                     
023100        MOVE 'Y' TO TBL-BANDERA-PUNTOS (WKS-SUB-JUGADOR)                  
023200        PERFORM 352-AGREGA-A-LISTA-PUNTOS                                 
023300     END-IF.                                                              
023400 350-CONSTRUYE-LISTAS-E. EXIT.                                            
023500                                                                          
023600 351-AGREGA-A-LISTA-GANADOS SECTION.                                      
023700     IF WKS-LISTA-GANADOS = SPACES                                        
023800        STRING TBL-NOMBRE (WKS-SUB-JUGADOR) DELIMITED BY '  '             
023900               INTO WKS-LISTA-GANADOS                                     
024000     ELSE                                                                 
024100        STRING WKS-LISTA-GANADOS DELIMITED BY '  '                        
024200               ', '              DELIMITED BY SIZE                        
024300               TBL-NOMBRE (WKS-SUB-JUGADOR) DELIMITED BY '  '             
024400               INTO WKS-TABLA-RENGLON-AUX                                 
024500        MOVE WKS-TABLA-RENGLON-AUX TO WKS-LISTA-GANADOS                   
024600     END-IF.                                                              
024700 351-AGREGA-A-LISTA-GANADOS-E. EXIT.                                      
024800                                                                          
024900 352-AGREGA-A-LISTA-PUNTOS SECTION.                                       
025000     IF WKS-LISTA-PUNTOS = SPACES                                         
025100        STRING TBL-NOMBRE (WKS-SUB-JUGADOR) DELIMITED BY '  '             
025200               INTO WKS-LISTA-PUNTOS                                      
025300     ELSE                                                                 
025400        STRING WKS-LISTA-PUNTOS  DELIMITED BY '  '                        
025500               ', '              DELIMITED BY SIZE                        
025600               TBL-NOMBRE (WKS-SUB-JUGADOR) DELIMITED BY '  '             
025700               INTO WKS-TABLA-RENGLON-AUX                                 
025800        MOVE WKS-TABLA-RENGLON-AUX TO WKS-LISTA-PUNTOS                    
025900     END-IF.                                                              
026000 352-AGREGA-A-LISTA-PUNTOS-E. EXIT.                                       
026100                                                                          
026200****************************************************************          
026300* ORDENA LA TABLA POR PUNTOS DESCENDENTE (BURBUJA CLASICA)     *          
026400****************************************************************          
026500 375-ORDENA-TABLA SECTION.                                                
026600     MOVE 1 TO WKS-HUBO-CAMBIO.                                           
026700 375-REPITE-PASADA.                                                       
026800     IF HUBO-CAMBIO                                                       
026900        MOVE 0 TO WKS-HUBO-CAMBIO                                         
027000        PERFORM 376-PASADA-ORDEN VARYING WKS-SUB-JUGADOR                  
027100                FROM 1 BY 1                                               
027200                UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES - 1           
027300        GO TO 375-REPITE-PASADA                                           
027400     END-IF.                                                              
027500 375-ORDENA-TABLA-E. EXIT.                                                
027600                                                                          
027700 376-PASADA-ORDEN SECTION.                                                
027800     IF TBL-PUNTOS (WKS-SUB-JUGADOR) <                                    
027900                             TBL-PUNTOS (WKS-SUB-JUGADOR + 1)             
028000        MOVE TBL-JUGADOR (WKS-SUB-JUGADOR)                                
028100             TO WKS-TABLA-RENGLON-AUX                                     
028200        MOVE TBL-JUGADOR (WKS-SUB-JUGADOR + 1)                            
028300             TO TBL-JUGADOR (WKS-SUB-JUGADOR)                             
028400        MOVE WKS-TABLA-RENGLON-AUX                                        
028500             TO TBL-JUGADOR (WKS-SUB-JUGADOR + 1)                         
028600        MOVE 1 TO WKS-HUBO-CAMBIO                                         
028700     END-IF.                                                              
028800 376-PASADA-ORDEN-E. EXIT.                                                
028900                                                                          
029000****************************************************************          
029100*             I M P R E S I O N   D E L   R E P O R T E        *          
029200****************************************************************          
029300 400-IMPRIME-REPORTE SECTION.                                             
029400     PERFORM 410-IMPRIME-ENCABEZADO                                       
029500     PERFORM 420-IMPRIME-DETALLE VARYING WKS-SUB-JUGADOR                  
029600             FROM 1 BY 1                                                  
029700             UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES                  
029800     PERFORM 430-IMPRIME-TRAILER                                          
029900     PERFORM 440-IMPRIME-CSV     VARYING WKS-SUB-JUGADOR                  
030000             FROM 1 BY 1                                                  
030100             UNTIL WKS-SUB-JUGADOR > WKS-TOTAL-JUGADORES.                 
030200 400-IMPRIME-REPORTE-E. EXIT.                                             
030300                                                                          
030400 410-IMPRIME-ENCABEZADO SECTION.                                          
030500     ADD 1 TO WKS-NO-PAGINA                                               
030600     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
030700     STRING 'REPORTE DE POSICIONES SEMANALES - QUINIELA NFL'              
030800            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION                    
030900     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-IMPRESION                     
031000           AFTER ADVANCING PAGE                                           
031100     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
031200     STRING 'SEMANA: '          DELIMITED BY SIZE                         
031300            WKS-SEMANA-REPORTE  DELIMITED BY SIZE                         
031400            '   FECHA CORRIDA: ' DELIMITED BY SIZE                        
031500            WKS-FECHA-EDITADA   DELIMITED BY SIZE                         
031600            INTO WKS-LINEA-IMPRESION                                      
031700     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-IMPRESION                     
031800           AFTER ADVANCING 1 LINE                                         
031900     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
032000     STRING 'RANG JUGADOR                    PUNTOS GANA PERD'            
032100            DELIMITED BY SIZE INTO WKS-LINEA-IMPRESION                    
032200     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-IMPRESION                     
032300           AFTER ADVANCING 2 LINES.                                       
032400 410-IMPRIME-ENCABEZADO-E. EXIT.                                          
032500                                                                          
032600 420-IMPRIME-DETALLE SECTION.                                             
032700     ADD 1 TO WKS-RANGO                                                   
032800     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
032900     MOVE TBL-PUNTOS (WKS-SUB-JUGADOR) TO WKS-MASCARA-PUNTOS              
033000     STRING WKS-RANGO                    DELIMITED BY SIZE                
033100            '  '                         DELIMITED BY SIZE                
033200            TBL-NOMBRE (WKS-SUB-JUGADOR) DELIMITED BY SIZE                
033300            WKS-MASCARA-PUNTOS           DELIMITED BY SIZE                
033400            '   '                        DELIMITED BY SIZE                
033500            TBL-GANADOS  (WKS-SUB-JUGADOR) DELIMITED BY SIZE              
033600            '   '                        DELIMITED BY SIZE                
033700            TBL-PERDIDOS (WKS-SUB-JUGADOR) DELIMITED BY SIZE              
033800            INTO WKS-LINEA-IMPRESION                                      
033900     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-IMPRESION                     
034000           AFTER ADVANCING 1 LINE.                                        
034100 420-IMPRIME-DETALLE-E. EXIT.                                             
034200                                                                          
034300 430-IMPRIME-TRAILER SECTION.                                             
034400     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
034500     STRING 'MAS GANADOS: ' DELIMITED BY SIZE                             
034600            WKS-MAX-GANADOS DELIMITED BY SIZE                             
034700            ' -- '          DELIMITED BY SIZE                             
034800            WKS-LISTA-GANADOS DELIMITED BY '  '                           
034900            INTO WKS-LINEA-IMPRESION                                      
035000     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-IMPRESION                     
035100           AFTER ADVANCING 2 LINES                                        
035200     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
035300     STRING 'MAS PUNTOS:  ' DELIMITED BY SIZE                             
035400            WKS-MAX-PUNTOS  DELIMITED BY SIZE                             
035500            ' -- '          DELIMITED BY SIZE                             
035600            WKS-LISTA-PUNTOS DELIMITED BY '  '                            
035700            INTO WKS-LINEA-IMPRESION                                      
035800     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-IMPRESION                     
035900           AFTER ADVANCING 1 LINE.                                        
036000 430-IMPRIME-TRAILER-E. EXIT.                                             
036100                                                                          
036200 440-IMPRIME-CSV SECTION.                                                 
036300     MOVE SPACES TO WKS-LINEA-IMPRESION                                   
036400     STRING TBL-NOMBRE   (WKS-SUB-JUGADOR) DELIMITED BY '  '              
036500            ','                            DELIMITED BY SIZE              
036600            TBL-PUNTOS   (WKS-SUB-JUGADOR) DELIMITED BY SIZE              
036700            ','                            DELIMITED BY SIZE              
036800            TBL-GANADOS  (WKS-SUB-JUGADOR) DELIMITED BY SIZE              
036900            ','                            DELIMITED BY SIZE              
037000            TBL-PERDIDOS (WKS-SUB-JUGADOR) DELIMITED BY SIZE              
037100            INTO WKS-LINEA-IMPRESION                                      
037200     WRITE REG-LINEA-REPORTE FROM WKS-LINEA-IMPRESION                     
037300           AFTER ADVANCING 1 LINE.                                        
037400 440-IMPRIME-CSV-E. EXIT.                                                 
037500                                                                          
037600****************************************************************          
037700*                R U T I N A S   D E   E R R O R               *          
037800****************************************************************          
037900 950-ERROR-APERTURA SECTION.                                              
038000     DISPLAY '>>> ERROR AL ABRIR ARCHIVO: ' ARCHIVO UPON CONSOLE          
038100     DISPLAY '    VERIFICAR ASIGNACION EN JCL' UPON CONSOLE               
038200     MOVE 91 TO RETURN-CODE                                               
038300     STOP RUN.                                                            
038400 950-ERROR-APERTURA-E. EXIT.                                              
038500                                                                          
038600 900-CERRAR-ARCHIVOS SECTION.                                             
038700     CLOSE STANDINGS RPTFILE.                                             
038800 900-CERRAR-ARCHIVOS-E. EXIT.                                             
